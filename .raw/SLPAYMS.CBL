*-----------------------------------------------------------------
*  SLPAYMS.CBL  -  SELECT CLAUSE FOR THE PRIOR-RUN PAYMENT MASTER.
*  PAYMENT-POSTING READS LAST RUN'S PAYMENT-OUT-FILE UNDER THIS
*  NAME AS ITS OLD MASTER, AND WRITES THIS RUN'S PAYMENT-OUT-FILE
*  AS THE NEW MASTER - THE SAME OLD-MASTER/NEW-MASTER PATTERN USED
*  FOR ORDER-MASTER-IN-FILE.
*-----------------------------------------------------------------
*  96/11/04  TMW  OPS-0380  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT PAYMENT-MASTER-IN-FILE
         ASSIGN TO "PAYMENT-MASTER-IN-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
