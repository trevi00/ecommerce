*-----------------------------------------------------------------
*  USER-MASTER-VALIDATE
*  APPLIES ONE RUN'S WORTH OF USER-FILE REQUESTS AGAINST THE PRIOR
*  RUN'S USER-OUT-FILE, CARRIED FORWARD UNDER THE OLD-MASTER NAME
*  USER-MASTER-IN-FILE, AND WRITES A NEW USER-OUT-FILE GENERATION -
*  THE SAME SEQUENTIAL MATCH/UPDATE SCHEME AS PAYMENT-POSTING,
*  MATCHED ONE REQUEST TO ONE MASTER RECORD BY USER ID.
*
*  A REQUEST FOR A USER ID NOT ALREADY ON THE MASTER IS A NEW
*  ACCOUNT - EMAIL MUST BE A NON-BLANK LOCAL PART, EXACTLY ONE "@",
*  AND A NON-BLANK DOMAIN PART; USR-NAME MUST BE NON-BLANK.  A NEW
*  ACCOUNT ALWAYS STARTS AT ROLE GENERAL REGARDLESS OF WHAT USR-ROLE
*  CARRIES ON THE REQUEST.  A REQUEST MATCHING AN EXISTING ID IS
*  EITHER A PROFILE UPDATE (SAME EMAIL/NAME EDIT, ROLE UNCHANGED) OR
*  A VIP-UPGRADE REQUEST (USR-ROLE = "UPGRADE", HONOURED ONLY WHEN
*  THE OLD MASTER'S ROLE IS STILL GENERAL).  A REJECTED REQUEST OF
*  EITHER KIND LEAVES THE MASTER RECORD EXACTLY AS IT WAS.
*
*  USR-PASSWORD TRAVELS ALREADY ENCODED BY THE FRONT END - THIS RUN
*  NEVER LOOKS AT ITS CONTENT, ONLY THAT IT IS PRESENT AND AT LEAST
*  8 CHARACTERS LONG.  IT IS MANDATORY ON A NEW ACCOUNT.  ON A PLAIN
*  PROFILE UPDATE IT IS OPTIONAL - A BLANK PASSWORD ON THE REQUEST
*  MEANS "NOT CHANGING IT THIS RUN" AND THE OLD MASTER'S VALUE RIDES
*  FORWARD UNTOUCHED; A NON-BLANK ONE IS EDITED THE SAME AS AT
*  CREATE.  AN UPGRADE-ONLY REQUEST NEVER CARRIES A PASSWORD AT ALL.
*
*  EVERY MASTER RECORD IS CARRIED TO THE NEW GENERATION EXACTLY
*  ONCE, WHETHER OR NOT A REQUEST TOUCHED IT THIS RUN.  BOTH FILES
*  MUST ARRIVE IN ASCENDING USER-ID SEQUENCE FOR THE MATCH TO WORK.
*-----------------------------------------------------------------
*  CHANGE LOG
*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
*  99/06/14  RDK  OPS-0549  REJECTED UPDATES WERE DROPPING THE
*                           MASTER RECORD INSTEAD OF CARRYING IT
*                           FORWARD UNCHANGED.  CORRECTED IN
*                           HANDLE-EXISTING-USER-REQUEST.
*  99/07/02  RDK  OPS-0557  ADDED THE USR-PASSWORD NON-BLANK/8-
*                           CHARACTER-MINIMUM EDIT (VALIDATE-
*                           PASSWORD-LENGTH) - THE FIELD WAS ADDED
*                           TO FDUSR.CBL BUT THE EDIT WAS NEVER
*                           WRITTEN AGAINST IT.
*  01/05/21  KRW  OPS-0624  RENUMBERED BOTH MATCH READS (0100 FOR
*                           USER-FILE, 0200 FOR USER-MASTER-IN)
*                           WITH PERFORM ... THRU CALLS, SAME AS
*                           THE OTHER SEQUENTIAL UPDATE STREAMS.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  user-master-validate.
 AUTHOR.  T M WEIGAND.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  02/11/97.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLUSR.CBL".
         COPY "SLUSRMS.CBL".
         COPY "SLUSROU.CBL".

 DATA DIVISION.
     FILE SECTION.

         COPY "FDUSR.CBL".
         COPY "FDUSRMS.CBL".
         COPY "FDUSROU.CBL".

     WORKING-STORAGE SECTION.

*    EOF SWITCHES FOR BOTH LEGS OF THE MATCH, PLUS THE WORK AREAS
*    USED BY VALIDATE-EMAIL-SHAPE AND VALIDATE-PASSWORD-LENGTH
*    BELOW - NEITHER FIELD HAS A TABLE OR SUBPROGRAM TO CALL.
         01  W-REQUEST-EOF-SW             PIC X VALUE "N".
             88  USER-REQUEST-EOF         VALUE "Y".

         01  W-MASTER-EOF-SW              PIC X VALUE "N".
             88  USER-MASTER-EOF          VALUE "Y".

         01  W-CURRENT-REQUEST-ID         PIC 9(9).

         01  W-CURRENT-MASTER-ID          PIC 9(9).

         01  W-EMAIL-SHAPE-SW             PIC X.
             88  EMAIL-SHAPE-OK           VALUE "Y".
             88  EMAIL-SHAPE-BAD          VALUE "N".

         01  W-EMAIL-WORK-AREA.
             05  W-AT-COUNT               PIC S9(3) COMP VALUE ZERO.
             05  W-LOCAL-PART             PIC X(50).
             05  W-DOMAIN-PART            PIC X(50).

         01  W-PASSWORD-SHAPE-SW          PIC X.
             88  PASSWORD-SHAPE-OK        VALUE "Y".
             88  PASSWORD-SHAPE-BAD       VALUE "N".

         01  W-PASSWORD-WORK-AREA.
             05  W-PASSWORD-BLANK-CT      PIC S9(3) COMP VALUE ZERO.

         01  W-RUN-COUNTS-AREA.
             05  W-CREATED-CT             PIC S9(7) COMP-3 VALUE ZERO.
             05  W-UPDATED-CT             PIC S9(7) COMP-3 VALUE ZERO.
             05  W-UPGRADED-CT            PIC S9(7) COMP-3 VALUE ZERO.
             05  W-REQ-REJECTED-CT        PIC S9(7) COMP-3 VALUE ZERO.
             05  W-MASTERS-CARRIED-CT     PIC S9(7) COMP-3 VALUE ZERO.
             05  FILLER                   PIC X(08) VALUE SPACES.

         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
                                          PIC X(43).

         01  W-RUN-COUNTS-DISPLAY-LINE.
             05  FILLER                   PIC X(13)
                     VALUE "CREATED.....:".
             05  RC-CREATED               PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  UPDATED...:".
             05  RC-UPDATED               PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  UPGRADED..:".
             05  RC-UPGRADED              PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  REJECTED..:".
             05  RC-REJECTED              PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  CARRIED...:".
             05  RC-CARRIED               PIC ZZZ,ZZ9.

         01  W-RUN-COUNTS-DISPLAY-LINE-ALT
                 REDEFINES W-RUN-COUNTS-DISPLAY-LINE
                                          PIC X(85).

 PROCEDURE DIVISION.

*    MAIN LINE - RUNS UNTIL BOTH LEGS OF THE MATCH HIT EOF, THE
*    SAME PATTERN AS PAYMENT-POSTING AND ORDER-STATUS-UPDATE.
     PERFORM INITIALIZE-THE-RUN.
     PERFORM PROCESS-ONE-USER
         UNTIL USER-REQUEST-EOF AND USER-MASTER-EOF.
     PERFORM FINALIZE-THE-RUN.

     STOP RUN.

*    OPENS THE REQUEST FILE, THE CARRIED-FORWARD OLD-MASTER, AND
*    THE NEW USER-OUT GENERATION, THEN PRIMES BOTH MATCH LEGS.
 INITIALIZE-THE-RUN.
     OPEN INPUT  USER-FILE.
     OPEN INPUT  USER-MASTER-IN-FILE.
     OPEN OUTPUT USER-OUT-FILE.
     PERFORM 0100-READ-USER-REQUEST-REC
         THRU 0100-READ-USER-REQUEST-REC-EXIT.
     PERFORM 0200-READ-USER-MASTER-REC
         THRU 0200-READ-USER-MASTER-REC-EXIT.

 INITIALIZE-THE-RUN-EXIT.
     EXIT.

*    SOLE READ OF THE REQUEST FILE - HIGH-VALUES THE KEY AT END SO
*    THE MATCH LOGIC IN PROCESS-ONE-USER TREATS AN EXHAUSTED REQUEST
*    FILE AS ALWAYS HIGH AGAINST THE MASTER.
 0100-READ-USER-REQUEST-REC.
     READ USER-FILE
         AT END
             MOVE "Y"               TO W-REQUEST-EOF-SW
             MOVE 999999999         TO W-CURRENT-REQUEST-ID
         NOT AT END
             MOVE USR-ID            TO W-CURRENT-REQUEST-ID
     END-READ.

 0100-READ-USER-REQUEST-REC-EXIT.
     EXIT.

*    SOLE READ OF THE CARRIED-FORWARD OLD MASTER - SAME HIGH-VALUES
*    AT-END TREATMENT AS 0100-READ-USER-REQUEST-REC ABOVE.
 0200-READ-USER-MASTER-REC.
     READ USER-MASTER-IN-FILE
         AT END
             MOVE "Y"               TO W-MASTER-EOF-SW
             MOVE 999999999         TO W-CURRENT-MASTER-ID
         NOT AT END
             MOVE USM-ID            TO W-CURRENT-MASTER-ID
     END-READ.

 0200-READ-USER-MASTER-REC-EXIT.
     EXIT.

*    CLASSIC THREE-WAY MATCH ON USER ID - LOW KEY ON THE REQUEST
*    SIDE IS A NEW ACCOUNT, EQUAL KEYS ARE AN EXISTING-ACCOUNT
*    REQUEST, AND A LOW KEY ON THE MASTER SIDE IS CARRIED FORWARD
*    UNTOUCHED.
 PROCESS-ONE-USER.
     IF W-CURRENT-REQUEST-ID < W-CURRENT-MASTER-ID
         PERFORM HANDLE-NEW-USER-REQUEST
         PERFORM 0100-READ-USER-REQUEST-REC
             THRU 0100-READ-USER-REQUEST-REC-EXIT
     ELSE
         IF W-CURRENT-REQUEST-ID = W-CURRENT-MASTER-ID
             PERFORM HANDLE-EXISTING-USER-REQUEST
             PERFORM 0100-READ-USER-REQUEST-REC
                 THRU 0100-READ-USER-REQUEST-REC-EXIT
             PERFORM 0200-READ-USER-MASTER-REC
                 THRU 0200-READ-USER-MASTER-REC-EXIT
         ELSE
             PERFORM CARRY-USER-MASTER-FORWARD
             PERFORM 0200-READ-USER-MASTER-REC
                 THRU 0200-READ-USER-MASTER-REC-EXIT
         END-IF
     END-IF.

 PROCESS-ONE-USER-EXIT.
     EXIT.

*    A REQUEST AGAINST A USER ID NOT YET ON THE MASTER MUST BE A
*    PLAIN CREATE - AN UPGRADE REQUEST AGAINST AN ID THAT DOES NOT
*    EXIST YET IS REJECTED, SINCE THERE IS NO ACCOUNT TO UPGRADE.
 HANDLE-NEW-USER-REQUEST.
     IF USR-ROLE-UPGRADE-REQ
         ADD 1                      TO W-REQ-REJECTED-CT
     ELSE
         PERFORM VALIDATE-EMAIL-SHAPE
         PERFORM VALIDATE-PASSWORD-LENGTH
         IF EMAIL-SHAPE-BAD OR PASSWORD-SHAPE-BAD
                 OR USR-NAME = SPACES
             ADD 1                  TO W-REQ-REJECTED-CT
         ELSE
             MOVE USR-ID            TO USO-ID
             MOVE USR-EMAIL         TO USO-EMAIL
             MOVE USR-PASSWORD      TO USO-PASSWORD
             MOVE USR-NAME          TO USO-NAME
             MOVE USR-PHONE         TO USO-PHONE
             MOVE "GENERAL"         TO USO-ROLE
             WRITE USER-OUT-RECORD
             ADD 1                  TO W-CREATED-CT
         END-IF
     END-IF.

 HANDLE-NEW-USER-REQUEST-EXIT.
     EXIT.

*    STARTS FROM THE OLD MASTER'S VALUES SO A REJECTED REQUEST OF
*    EITHER KIND (UPGRADE OR PROFILE EDIT) STILL WRITES THE MASTER
*    THROUGH UNCHANGED - THE OPS-0549 FIX.
 HANDLE-EXISTING-USER-REQUEST.
     MOVE USM-ID                    TO USO-ID.
     MOVE USM-EMAIL                 TO USO-EMAIL.
     MOVE USM-PASSWORD              TO USO-PASSWORD.
     MOVE USM-NAME                  TO USO-NAME.
     MOVE USM-PHONE                 TO USO-PHONE.
     MOVE USM-ROLE                  TO USO-ROLE.
     IF USR-ROLE-UPGRADE-REQ
         IF USM-ROLE-GENERAL
             MOVE "VIP"             TO USO-ROLE
             ADD 1                  TO W-UPGRADED-CT
         ELSE
             ADD 1                  TO W-REQ-REJECTED-CT
         END-IF
     ELSE
         PERFORM VALIDATE-EMAIL-SHAPE
         IF USR-PASSWORD = SPACES
             SET PASSWORD-SHAPE-OK  TO TRUE
         ELSE
             PERFORM VALIDATE-PASSWORD-LENGTH
         END-IF
         IF EMAIL-SHAPE-BAD OR PASSWORD-SHAPE-BAD
                 OR USR-NAME = SPACES
             ADD 1                  TO W-REQ-REJECTED-CT
         ELSE
             MOVE USR-EMAIL         TO USO-EMAIL
             MOVE USR-NAME          TO USO-NAME
             MOVE USR-PHONE         TO USO-PHONE
             IF USR-PASSWORD NOT = SPACES
                 MOVE USR-PASSWORD  TO USO-PASSWORD
             END-IF
             ADD 1                  TO W-UPDATED-CT
         END-IF
     END-IF.
     WRITE USER-OUT-RECORD.

 HANDLE-EXISTING-USER-REQUEST-EXIT.
     EXIT.

*    NO REQUEST MATCHED THIS MASTER ID THIS RUN - THE RECORD MOVES
*    TO THE NEW GENERATION WITH EVERY FIELD UNCHANGED.
 CARRY-USER-MASTER-FORWARD.
     MOVE USM-ID                    TO USO-ID.
     MOVE USM-EMAIL                 TO USO-EMAIL.
     MOVE USM-PASSWORD              TO USO-PASSWORD.
     MOVE USM-NAME                  TO USO-NAME.
     MOVE USM-PHONE                 TO USO-PHONE.
     MOVE USM-ROLE                  TO USO-ROLE.
     WRITE USER-OUT-RECORD.
     ADD 1                          TO W-MASTERS-CARRIED-CT.

 CARRY-USER-MASTER-FORWARD-EXIT.
     EXIT.

*    SHAPE CHECK ONLY - EXACTLY ONE "@" WITH A NON-BLANK LOCAL PART
*    AND A NON-BLANK DOMAIN PART.  THIS RUN DOES NOT VERIFY THE
*    DOMAIN IS DELIVERABLE, ONLY THAT THE FIELD IS WELL-FORMED.
 VALIDATE-EMAIL-SHAPE.
     MOVE ZERO                      TO W-AT-COUNT.
     MOVE SPACES                    TO W-LOCAL-PART W-DOMAIN-PART.
     SET EMAIL-SHAPE-BAD            TO TRUE.
     INSPECT USR-EMAIL TALLYING W-AT-COUNT FOR ALL "@".
     IF W-AT-COUNT = 1
         UNSTRING USR-EMAIL DELIMITED BY "@"
             INTO W-LOCAL-PART W-DOMAIN-PART
         END-UNSTRING
         IF W-LOCAL-PART NOT = SPACES AND W-DOMAIN-PART NOT = SPACES
             SET EMAIL-SHAPE-OK     TO TRUE
         END-IF
     END-IF.

 VALIDATE-EMAIL-SHAPE-EXIT.
     EXIT.

*    NO INTRINSIC FUNCTION IN THIS SHOP'S COMPILER WILL GIVE US THE
*    LENGTH OF A TRIMMED FIELD, SO WE TEST THE FIRST 8 BYTES OF THE
*    PASSWORD FOR AN EMBEDDED BLANK INSTEAD - A PRE-ENCODED PASSWORD
*    NEVER CONTAINS ONE, SO ANY BLANK IN THOSE 8 BYTES MEANS FEWER
*    THAN 8 CHARACTERS WERE SUPPLIED.
 VALIDATE-PASSWORD-LENGTH.
     MOVE ZERO                      TO W-PASSWORD-BLANK-CT.
     SET PASSWORD-SHAPE-BAD         TO TRUE.
     IF USR-PASSWORD NOT = SPACES
         INSPECT USR-PASSWORD (1:8) TALLYING W-PASSWORD-BLANK-CT
             FOR ALL SPACES
         IF W-PASSWORD-BLANK-CT = ZERO
             SET PASSWORD-SHAPE-OK  TO TRUE
         END-IF
     END-IF.

 VALIDATE-PASSWORD-LENGTH-EXIT.
     EXIT.

*    CLOSES ALL THREE FILES AND DISPLAYS THE RUN COUNTS TO THE
*    JOB LOG - CREATED/UPDATED/UPGRADED/REJECTED/CARRIED SHOULD
*    ALWAYS ADD BACK TO THE COMBINED REQUEST AND MASTER RECORD
*    COUNTS.
 FINALIZE-THE-RUN.
     CLOSE USER-FILE.
     CLOSE USER-MASTER-IN-FILE.
     CLOSE USER-OUT-FILE.
     MOVE W-CREATED-CT              TO RC-CREATED.
     MOVE W-UPDATED-CT              TO RC-UPDATED.
     MOVE W-UPGRADED-CT             TO RC-UPGRADED.
     MOVE W-REQ-REJECTED-CT         TO RC-REJECTED.
     MOVE W-MASTERS-CARRIED-CT      TO RC-CARRIED.
     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.

 FINALIZE-THE-RUN-EXIT.
     EXIT.
