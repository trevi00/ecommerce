*-----------------------------------------------------------------
*  wsdate.cbl  -  WORKING-STORAGE FOR PL-VALIDATE-DATE.
*  GDTV-MATRIX ONCE HELD A MONTH-NAME TABLE FOR AN OPERATOR PROMPT;
*  THIS RUN HAS NO OPERATOR, SO THE SAME 12-ENTRY SHAPE NOW HOLDS
*  THE NUMBER OF DAYS IN EACH MONTH AND IS USED TO RANGE-CHECK
*  CPN-VALID-FROM/CPN-VALID-TO AND THE OTHER CCYYMMDD FIELDS ON
*  THE ORDER AND COUPON FILES.
*-----------------------------------------------------------------
*  88/05/14  RMH  OPS-0040  ORIGINAL MEMBER.
*  98/11/02  SAB  OPS-0521  Y2K REVIEW - DATES ARE ALREADY FULL
*                           CCYYMMDD ON THIS MEMBER, NO 2-DIGIT
*                           YEAR FIELDS FOUND, NO CHANGE REQUIRED.
*  01/06/04  KRW  OPS-0630  NO LAYOUT CHANGE - ADDED TO SUPPORT THE
*                           PERFORM ... THRU RENUMBERING OF
*                           COMPUTE-DAYS-IN-FEBRUARY IN
*                           PL-VALIDATE-DATE.CBL.
*-----------------------------------------------------------------

     01  GDTV-DATE-CCYY-MM-DD          PIC 9(8).
     01  GDTV-DATE-REDEF REDEFINES GDTV-DATE-CCYY-MM-DD.
         05  GDTV-DATE-CCYY            PIC 9(4).
         05  GDTV-DATE-MM              PIC 9(2).
             88  GDTV-MONTH-VALID      VALUE 1 THROUGH 12.
         05  GDTV-DATE-DD              PIC 9(2).

     01  GDTV-MATRIX.
         05  GDTV-TABLE-MONTH OCCURS 12 TIMES
                 INDEXED BY GDTV-MO-IDX.
             10  GDTV-TABLE-MONTH-DAYS PIC 9(2).

     01  W-GDTV-VALID-DATE-SW          PIC X.
         88  GDTV-DATE-IS-VALID        VALUE "Y".

     77  GDTV-LEAP-YEAR-REMAINDER-4    PIC 9(3).
     77  GDTV-LEAP-YEAR-REMAINDER-100  PIC 9(3).
     77  GDTV-LEAP-YEAR-REMAINDER-400  PIC 9(3).
     77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9(9).
     77  GDTV-DAYS-IN-FEBRUARY         PIC 9(2).
