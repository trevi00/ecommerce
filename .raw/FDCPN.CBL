*-----------------------------------------------------------------
*  FDCPN.CBL  -  COUPON MASTER RECORD.
*  NOTE:  THE FIELD WIDTHS BELOW COME OUT TO A FEW BYTES OVER THE
*  110 CALLED OUT IN THE JOB-STREAM DOCUMENTATION FOR THIS FILE -
*  LEAVE THEM AS-IS, THE FIELD WIDTHS ARE THE CONTRACT WITH THE
*  COUPON-MASTER-LOAD SCREENS, NOT THE PAGE COUNT.
*-----------------------------------------------------------------
*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
*  97/04/02  TMW  OPS-0430  ADDED CPN-MAX-DISCOUNT-AMT CAP AFTER
*                           THE MARKETING DEPT. RAN A 50%-OFF
*                           COUPON WITH NO CEILING.
*-----------------------------------------------------------------

     FD  COUPON-FILE
         LABEL RECORDS ARE STANDARD.

     01  COUPON-RECORD.
         05  CPN-ID                    PIC 9(9).
         05  CPN-NAME                  PIC X(40).
         05  CPN-CODE                  PIC X(20).
         05  CPN-DISCOUNT-TYPE         PIC X(1).
             88  CPN-TYPE-PERCENT      VALUE "P".
             88  CPN-TYPE-FIXED        VALUE "F".
         05  CPN-DISCOUNT-VALUE        PIC S9(7)V99 COMP-3.
         05  CPN-MIN-ORDER-AMT         PIC S9(11)V99 COMP-3.
         05  CPN-MAX-DISCOUNT-AMT      PIC S9(9)V99 COMP-3.
         05  CPN-VALID-FROM            PIC 9(8).
         05  CPN-VALID-TO              PIC 9(8).
         05  CPN-MAX-USAGE-COUNT       PIC S9(7) COMP-3.
         05  CPN-CURRENT-USAGE-COUNT   PIC S9(7) COMP-3.
         05  CPN-IS-ACTIVE             PIC X(1).
             88  CPN-ACTIVE            VALUE "Y".
             88  CPN-INACTIVE          VALUE "N".
         05  FILLER                    PIC X(05).
