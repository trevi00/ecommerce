*-----------------------------------------------------------------
*  ORDER-ITEM-PRICING
*  THE NIGHTLY ORDER-PRICING RUN.  ORDER-ITEM-IN-FILE CARRIES ONE
*  "H" HEADER PER ORDER GROUP (ORDER-ID/USER-ID/COUPON-ID/ACTION)
*  FOLLOWED BY ITS "D" DETAIL LINES (PRODUCT-ID/QUANTITY).  THIS
*  RUN PROCESSES ONLY THE "C" (NEW ORDER) ACTION GROUPS - "F"
*  (CONFIRM) AND "X" (CANCEL) GROUPS ARE LEFT FOR THE SEPARATE
*  ORDER-STATUS-UPDATE RUN.  EVERY LINE IS PRICED AT THE PRODUCT'S
*  CURRENT CATALOG PRICE AND CHECKED AGAINST CURRENT STOCK; IF ANY
*  LINE FAILS, THE WHOLE ORDER IS REJECTED - NO PARTIAL ORDERS ARE
*  EVER POSTED.  A COUPON ID ON THE HEADER IS APPLIED AGAINST THE
*  ORDER TOTAL; IF THE COUPON CANNOT BE APPLIED THE ORDER IS ALSO
*  REJECTED, SINCE THE CUSTOMER ASKED FOR THAT DISCOUNT BY NAME.
*  A REJECTED GROUP STILL PRODUCES A STUB ORDER-OUT-RECORD CARRYING
*  ORD-STATUS = "REJECTED" SO THE POSTING REPORT CAN COUNT IT
*  WITHOUT A SEPARATE REJECT FILE.
*-----------------------------------------------------------------
*  CHANGE LOG
*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER, SINGLE-LINE ORDERS.
*  93/11/22  DJP  OPS-0244  REWORKED FOR MULTI-LINE ORDERS AND THE
*                           HEADER/DETAIL SPLIT ON THE INPUT FILE.
*  95/08/30  DJP  OPS-0301  SPLIT CONFIRM/CANCEL OUT TO THEIR OWN
*                           RUN (ORDER-STATUS-UPDATE) AND ADDED THE
*                           REJECTED STUB RECORD FOR REPORTING.
*  98/10/06  SAB  OPS-0512  CONVERTED THE PRODUCT LOOKUP TO THE
*                           IN-MEMORY TABLE/SEARCH ALL SCHEME WHEN
*                           THE KEYED PRODUCT FILE WAS RETIRED.
*  99/01/25  SAB  OPS-0555  Y2K REVIEW - ORDER TIMESTAMP USES A
*                           FULL CCYYMMDDHHMMSS STAMP ALREADY, NO
*                           2-DIGIT YEAR IN THE ORDER NUMBER.  NO
*                           CHANGE REQUIRED.
*  01/05/14  KRW  OPS-0618  RENUMBERED THE ORDER-ITEM-IN READ SO
*                           OPERATIONS HAS A FIXED PARAGRAPH-NAME
*                           TO RESTART AGAINST AFTER AN ABEND MID
*                           GROUP - PERFORM ... THRU NOW BRACKETS
*                           THE WHOLE READ INSTEAD OF ONE BARE CALL.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  order-item-pricing.
 AUTHOR.  R M HAUSER.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  03/14/89.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLPROD.CBL".
         COPY "SLORDIT.CBL".
         COPY "SLORDOU.CBL".
         COPY "SLORDIO.CBL".
         COPY "SLCPN.CBL".
         COPY "SLUSRCPN.CBL".

 DATA DIVISION.
     FILE SECTION.

         COPY "FDPROD.CBL".
         COPY "FDORDIT.CBL".
         COPY "FDORDOU.CBL".
         COPY "FDORDIO.CBL".
         COPY "FDCPN.CBL".
         COPY "FDUSRCPN.CBL".

     WORKING-STORAGE SECTION.

         COPY "wsprod01.cbl".
         COPY "wscpn01.cbl".
         COPY "wsordnum.cbl".
         COPY "wsordgrp.cbl".

*        W-GROUP-PENDING-SW IS CARRIED IN THE COPYBOOK BUT IS NOT
*        ACTUALLY TESTED BY THIS RUN - PROCESS-ONE-ORDER-GROUP MAKES
*        ITS CREATE/SKIP DECISION DIRECTLY OFF OIH-ACTION-CREATE.
         01  W-ORDERIT-EOF-SW             PIC X VALUE "N".
             88  ORDERIT-EOF              VALUE "Y".

         01  W-GROUP-PENDING-SW           PIC X VALUE "N".
             88  GROUP-IS-PENDING         VALUE "Y".

*        DOLLAR SUMS ARE ACCUMULATED ONLY FOR ACCEPTED ORDERS - A
*        REJECTED GROUP CONTRIBUTES TO NEITHER W-SUM-TOTAL-AMT NOR
*        THE DISCOUNT OR FINAL-AMOUNT ACCUMULATORS BELOW IT.
         01  W-RUN-TOTALS-AREA.
             05  W-ORDERS-CREATED-CT      PIC S9(7) COMP-3 VALUE ZERO.
             05  W-ORDERS-REJECTED-CT     PIC S9(7) COMP-3 VALUE ZERO.
             05  W-SUM-TOTAL-AMT          PIC S9(11)V99 COMP-3
                                                          VALUE ZERO.
             05  W-SUM-DISCOUNT-AMT       PIC S9(11)V99 COMP-3
                                                          VALUE ZERO.
             05  W-SUM-FINAL-AMT          PIC S9(11)V99 COMP-3
                                                          VALUE ZERO.
             05  FILLER                   PIC X(08) VALUE SPACES.

         01  W-RUN-TOTALS-ALT REDEFINES W-RUN-TOTALS-AREA
                                          PIC X(47).

         01  W-RUN-TOTALS-DISPLAY-LINE.
             05  FILLER                   PIC X(20)
                     VALUE "ORDERS CREATED.....:".
             05  RT-ORDERS-CREATED        PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(20)
                     VALUE "  ORDERS REJECTED..:".
             05  RT-ORDERS-REJECTED       PIC ZZZ,ZZ9.

 PROCEDURE DIVISION.

*    MAIN LINE - THE FIRST RECORD IS READ HERE, BEFORE THE GROUP
*    LOOP STARTS, SO PROCESS-ONE-ORDER-GROUP ALWAYS HAS A RECORD
*    ALREADY IN THE BUFFER TO LOOK AT ON ITS FIRST CALL.
     PERFORM INITIALIZE-THE-RUN.
     PERFORM 0100-READ-ORDER-ITEM-IN-REC
         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.
     PERFORM PROCESS-ONE-ORDER-GROUP
         UNTIL ORDERIT-EOF.
     PERFORM FINALIZE-THE-RUN.

     STOP RUN.

*    OPENS THE THREE FILES AND LOADS THE PRODUCT/COUPON/USER-COUPON
*    WORK TABLES BEFORE THE FIRST RECORD IS READ.  THE TIMESTAMP
*    TAKEN HERE DRIVES BOTH THE GENERATED ORDER NUMBER AND THE
*    COUPON VALID-FROM/VALID-TO COMPARISON FOR EVERY ORDER IN THE
*    RUN, SO ALL ORDERS ON ONE RUN SHARE THE SAME "TODAY".
 INITIALIZE-THE-RUN.
     PERFORM LOAD-PRODUCT-TABLE.
     PERFORM LOAD-COUPON-TABLE.
     PERFORM LOAD-USER-COUPON-TABLE.
     PERFORM GET-ORDER-TIMESTAMP.
     MOVE W-ORDNUM-CCYYMMDD         TO W-TODAY-CCYYMMDD.
     MOVE "N"                       TO W-ORDERIT-EOF-SW.
     MOVE "N"                       TO W-GROUP-PENDING-SW.
     OPEN INPUT  ORDER-ITEM-IN-FILE.
     OPEN OUTPUT ORDER-OUT-FILE.
     OPEN OUTPUT ORDER-ITEM-OUT-FILE.

 INITIALIZE-THE-RUN-EXIT.
     EXIT.

*    SOLE READ OF ORDER-ITEM-IN-FILE FOR THE WHOLE RUN.  NUMBERED
*    AND BRACKETED WITH ITS OWN EXIT SO OPERATIONS HAS ONE FIXED
*    RESTART POINT IF THE RUN ABENDS PARTWAY THROUGH AN ORDER GROUP.
 0100-READ-ORDER-ITEM-IN-REC.
     READ ORDER-ITEM-IN-FILE
         AT END
             MOVE "Y"               TO W-ORDERIT-EOF-SW
     END-READ.

 0100-READ-ORDER-ITEM-IN-REC-EXIT.
     EXIT.

*    A "GROUP" IS ONE HEADER RECORD (ACTION "C" - CREATE) PLUS ALL
*    OF ITS DETAIL LINES UP TO THE NEXT HEADER.  HEADERS WHOSE
*    ACTION IS NOT "C" BELONG TO ORDER-STATUS-UPDATE, NOT THIS RUN,
*    SO THEIR DETAIL LINES ARE SKIPPED HERE WITHOUT BEING PRICED.
 PROCESS-ONE-ORDER-GROUP.
     IF OII-HEADER-REC AND OIH-ACTION-CREATE
         PERFORM START-NEW-ORDER-GROUP
         PERFORM 0100-READ-ORDER-ITEM-IN-REC
             THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
         PERFORM COLLECT-ONE-DETAIL-LINE
             UNTIL ORDERIT-EOF
                OR OII-HEADER-REC
         PERFORM PRICE-AND-WRITE-ORDER-GROUP
     ELSE
         IF OII-HEADER-REC
             PERFORM 0100-READ-ORDER-ITEM-IN-REC
                 THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
             PERFORM SKIP-ONE-DETAIL-LINE
                 UNTIL ORDERIT-EOF
                    OR OII-HEADER-REC
         ELSE
             PERFORM 0100-READ-ORDER-ITEM-IN-REC
                 THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
         END-IF
     END-IF.

 PROCESS-ONE-ORDER-GROUP-EXIT.
     EXIT.

*    RESETS THE ORDER-GROUP WORK TABLE AND CARRIES THE COUPON-ID
*    OFF THE HEADER RECORD FORWARD, IF ANY WAS PUNCHED ON IT.
 START-NEW-ORDER-GROUP.
     MOVE ZERO                      TO OG-LINE-COUNT.
     MOVE OIH-USER-ID               TO W-ORDER-GROUP-USER-ID.
     MOVE "N"                       TO W-ORDER-GROUP-HAS-COUPON-SW.
     IF OIH-COUPON-ID > ZERO
         MOVE "Y"                   TO W-ORDER-GROUP-HAS-COUPON-SW
         MOVE OIH-COUPON-ID         TO W-ORDER-GROUP-COUPON-ID
     END-IF.

 START-NEW-ORDER-GROUP-EXIT.
     EXIT.

*    APPENDS ONE DETAIL LINE'S PRODUCT-ID/QUANTITY TO THE ORDER
*    GROUP TABLE.  PRICING IS NOT DONE HERE - THAT WAITS UNTIL THE
*    WHOLE GROUP IS ASSEMBLED SO PL-PRICE-ORDER-GROUP CAN SEE THE
*    FULL LINE COUNT AND BACK OUT STOCK CLEANLY ON A REJECT.
 COLLECT-ONE-DETAIL-LINE.
     ADD 1                          TO OG-LINE-COUNT.
     SET OG-IDX                     TO OG-LINE-COUNT.
     MOVE OID-PRODUCT-ID            TO OG-PRODUCT-ID (OG-IDX).
     MOVE OID-QUANTITY              TO OG-QUANTITY (OG-IDX).
     PERFORM 0100-READ-ORDER-ITEM-IN-REC
         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.

 COLLECT-ONE-DETAIL-LINE-EXIT.
     EXIT.

*    DETAIL LINES UNDER A NON-CREATE HEADER BELONG TO SOME OTHER
*    RUN'S ACTION.  THIS RUN JUST READS PAST THEM TO GET TO THE
*    NEXT HEADER - NOTHING IS COLLECTED, NOTHING IS WRITTEN.
 SKIP-ONE-DETAIL-LINE.
     PERFORM 0100-READ-ORDER-ITEM-IN-REC
         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.

 SKIP-ONE-DETAIL-LINE-EXIT.
     EXIT.

*    PRICES EVERY LINE, APPLIES A COUPON WHEN ONE WAS REQUESTED,
*    AND ROUTES THE GROUP TO THE ACCEPTED OR REJECTED OUTPUT.  A
*    COUPON REJECT MUST BACK OUT THE STOCK DECREASES PL-PRICE-
*    ORDER-GROUP ALREADY POSTED, SINCE THE WHOLE ORDER FAILS OR
*    SUCCEEDS TOGETHER - NO PARTIAL-LINE ORDERS ARE EVER WRITTEN.
 PRICE-AND-WRITE-ORDER-GROUP.
     PERFORM GEN-ORDER-NUMBER.
     PERFORM PRICE-ORDER-GROUP.
     IF ORDER-GROUP-REJECTED
         PERFORM WRITE-REJECTED-ORDER-STUB
     ELSE
         PERFORM APPLY-COUPON-IF-REQUESTED
         IF ORDER-GROUP-REJECTED
             PERFORM RESTORE-ORDER-GROUP-STOCK
             PERFORM WRITE-REJECTED-ORDER-STUB
         ELSE
             PERFORM WRITE-ACCEPTED-ORDER
         END-IF
     END-IF.

 PRICE-AND-WRITE-ORDER-GROUP-EXIT.
     EXIT.

*    NO-OP WHEN THE HEADER CARRIED NO COUPON-ID.  OTHERWISE HANDS
*    THE ORDER TOTAL AND COUPON/USER IDS OFF TO PL-CALC-COUPON-
*    DISCOUNT, WHICH OWNS ALL OF THE ELIGIBILITY AND CAP RULES.
 APPLY-COUPON-IF-REQUESTED.
     MOVE ZERO                      TO W-CALC-DISCOUNT-AMT.
     IF ORDER-GROUP-HAS-COUPON
         MOVE W-ORDER-GROUP-COUPON-ID TO W-WANTED-COUPON-ID
         MOVE W-ORDER-GROUP-USER-ID   TO W-WANTED-USER-ID-FOR-UC
         MOVE W-ORDER-GROUP-TOTAL-AMT TO W-ORDER-TOTAL-AMT
         MOVE W-ORDER-SEQ-NUMBER      TO W-WANTED-ORDER-ID-FOR-UC
         PERFORM APPLY-COUPON-TO-ORDER
         IF NOT CPN-REJECT-NONE
             MOVE "Y"               TO W-ORDER-GROUP-REJECT-SW
         END-IF
     END-IF.

 APPLY-COUPON-IF-REQUESTED-EXIT.
     EXIT.

*    A REJECTED ORDER STILL GETS ONE ORDER-OUT-RECORD SO THE
*    POSTING REPORT CAN COUNT IT, BUT NO ORDER-ITEM-OUT LINES ARE
*    EVER WRITTEN FOR A REJECT - THE USER'S CART IS LEFT UNTOUCHED.
 WRITE-REJECTED-ORDER-STUB.
     ADD 1                          TO W-ORDERS-REJECTED-CT.
     MOVE SPACES                    TO ORDER-OUT-RECORD.
     MOVE W-ORDER-SEQ-NUMBER        TO ORD-ID.
     MOVE W-ORDER-GROUP-USER-ID     TO ORD-USER-ID.
     MOVE SPACES                    TO ORD-NUMBER.
     MOVE ZERO                      TO ORD-TOTAL-AMOUNT
                                        ORD-DISCOUNT-AMOUNT
                                        ORD-FINAL-AMOUNT.
     SET ORD-STATUS-REJECTED        TO TRUE.
     WRITE ORDER-OUT-RECORD.

 WRITE-REJECTED-ORDER-STUB-EXIT.
     EXIT.

*    WRITES THE ORDER-OUT HEADER RECORD AS STATUS "PENDING" - A
*    SEPARATE RUN (ORDER-STATUS-UPDATE) MOVES IT ON TO CONFIRMED
*    OR CANCELLED LATER - THEN WRITES ONE ORDER-ITEM-OUT LINE PER
*    PRICED LINE AND ROLLS THE RUN TOTALS FORWARD.
 WRITE-ACCEPTED-ORDER.
     MOVE W-ORDER-SEQ-NUMBER        TO ORD-ID.
     MOVE W-ORDER-GROUP-USER-ID     TO ORD-USER-ID.
     MOVE W-ORDER-GROUP-TOTAL-AMT   TO ORD-TOTAL-AMOUNT.
     MOVE W-CALC-DISCOUNT-AMT       TO ORD-DISCOUNT-AMOUNT.
     COMPUTE ORD-FINAL-AMOUNT = ORD-TOTAL-AMOUNT - ORD-DISCOUNT-AMOUNT.
     SET ORD-STATUS-PENDING         TO TRUE.
     WRITE ORDER-OUT-RECORD.

     PERFORM WRITE-ONE-ORDER-ITEM-OUT
         VARYING OG-IDX FROM 1 BY 1
         UNTIL OG-IDX > OG-LINE-COUNT.

     ADD 1                          TO W-ORDERS-CREATED-CT.
     ADD ORD-TOTAL-AMOUNT           TO W-SUM-TOTAL-AMT.
     ADD ORD-DISCOUNT-AMOUNT        TO W-SUM-DISCOUNT-AMT.
     ADD ORD-FINAL-AMOUNT           TO W-SUM-FINAL-AMT.

 WRITE-ACCEPTED-ORDER-EXIT.
     EXIT.

*    ONE ORDER-ITEM-OUT RECORD PER SUBSCRIPT IN THE ORDER GROUP
*    TABLE - UNIT PRICE AND LINE TOTAL WERE ALREADY COMPUTED BY
*    PL-PRICE-ORDER-GROUP, THIS PARAGRAPH ONLY MOVES AND WRITES.
 WRITE-ONE-ORDER-ITEM-OUT.
     MOVE OG-PRODUCT-ID (OG-IDX)    TO OIO-PRODUCT-ID.
     MOVE OG-QUANTITY (OG-IDX)      TO OIO-QUANTITY.
     MOVE OG-UNIT-PRICE (OG-IDX)    TO OIO-UNIT-PRICE.
     MOVE OG-LINE-TOTAL (OG-IDX)    TO OIO-TOTAL-PRICE.
     WRITE ORDER-ITEM-OUT-RECORD.

 WRITE-ONE-ORDER-ITEM-OUT-EXIT.
     EXIT.

*    FLUSHES THE PRODUCT AND USER-COUPON TABLES BACK TO THEIR
*    MASTER FILES BEFORE CLOSING - STOCK DECREASES AND COUPON
*    USAGE-COUNT BUMPS MADE DURING THE RUN ONLY EXIST IN-MEMORY
*    UNTIL THIS PARAGRAPH WRITES THEM OUT.
 FINALIZE-THE-RUN.
     PERFORM SAVE-PRODUCT-TABLE.
     PERFORM SAVE-USER-COUPON-TABLE.
     CLOSE ORDER-ITEM-IN-FILE
           ORDER-OUT-FILE
           ORDER-ITEM-OUT-FILE.
     MOVE W-ORDERS-CREATED-CT       TO RT-ORDERS-CREATED.
     MOVE W-ORDERS-REJECTED-CT      TO RT-ORDERS-REJECTED.
     DISPLAY W-RUN-TOTALS-DISPLAY-LINE.

 FINALIZE-THE-RUN-EXIT.
     EXIT.

     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
     COPY "PL-POST-STOCK.CBL".
     COPY "PL-PRICE-ORDER-GROUP.CBL".
     COPY "PL-CALC-COUPON-DISCOUNT.CBL".
     COPY "PL-GEN-ORDER-NUMBER.CBL".
