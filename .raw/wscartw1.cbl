*-----------------------------------------------------------------
*  wscartw1.cbl  -  IN-MEMORY WORKING CART FOR ONE USER, BUILT FROM
*  CART-ITEM-IN-FILE AND THEN MUTATED BY THAT USER'S CART-TRANS-
*  IN-FILE REQUESTS BEFORE BEING REWRITTEN TO CART-ITEM-OUT-FILE.
*  USED ONLY BY CART-MAINTENANCE - ONE USER'S LINES AT A TIME, SO
*  200 LINES PER USER IS AMPLE.
*-----------------------------------------------------------------
*  96/04/18  TMW  OPS-0362  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     01  CART-WORK-AREA.
         05  CW-LINE-COUNT              PIC S9(4) COMP VALUE ZERO.
         05  CW-LINE OCCURS 1 TO 200 TIMES
                 DEPENDING ON CW-LINE-COUNT
                 INDEXED BY CW-IDX.
             10  CW-PRODUCT-ID          PIC 9(9).
             10  CW-QUANTITY            PIC S9(5) COMP-3.

     01  W-FOUND-CART-WORK-SW           PIC X VALUE "N".
         88  FOUND-CART-WORK-LINE       VALUE "Y".

     01  W-FOUND-CART-WORK-IDX          PIC S9(4) COMP VALUE ZERO.
