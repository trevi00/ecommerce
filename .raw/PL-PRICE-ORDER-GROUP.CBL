*-----------------------------------------------------------------
*  PL-PRICE-ORDER-GROUP.CBL  -  PRICES EVERY LINE ACCUMULATED IN
*  ORDER-GROUP-AREA AGAINST THE PRODUCT TABLE.  A LINE WHOSE
*  PRODUCT-ID IS NOT ON FILE, OR WHOSE QUANTITY EXCEEDS THE
*  PRODUCT'S CURRENT STOCK, REJECTS THE WHOLE ORDER - NO PARTIAL
*  ORDERS ARE POSTED.  ON SUCCESS EVERY LINE'S STOCK IS POSTED
*  (DECREASED) BEFORE RETURNING, SINCE THE STOCK CHECK AND THE
*  STOCK POST MUST SEE THE SAME IN-MEMORY SNAPSHOT.
*-----------------------------------------------------------------
*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER.
*  93/11/22  DJP  OPS-0244  REWORKED FOR MULTI-LINE ORDERS.
*  95/08/30  DJP  OPS-0301  REJECT A GROUP OUTRIGHT WHEN THE USER ID
*                           IS NOT POSITIVE OR THE GROUP HAS NO LINES
*                           AT ALL - AN ORDER NEEDS BOTH TO BE VALID.
*  01/06/04  KRW  OPS-0629  RENUMBERED PRICE-ONE-ORDER-LINE TO 0100-
*                           PRICE-ONE-ORDER-LINE WITH A PERFORM ...
*                           THRU VARYING CALL, MATCHING THE OTHER
*                           PRICING-STREAM MEMBERS.
*-----------------------------------------------------------------

*    AN EMPTY GROUP OR A NON-POSITIVE USER ID REJECTS OUTRIGHT
*    BEFORE ANY LINE IS PRICED.  STOCK IS POSTED ONLY AFTER EVERY
*    LINE HAS PRICED CLEAN - A MID-GROUP REJECT LEAVES STOCK
*    UNTOUCHED SINCE NOTHING WAS DECREASED YET.
     PRICE-ORDER-GROUP.
         MOVE "N"                   TO W-ORDER-GROUP-REJECT-SW.
         MOVE ZERO                  TO W-ORDER-GROUP-TOTAL-AMT.
         IF W-ORDER-GROUP-USER-ID NOT > ZERO
             OR OG-LINE-COUNT NOT > ZERO
             MOVE "Y"               TO W-ORDER-GROUP-REJECT-SW
         ELSE
             PERFORM 0100-PRICE-ONE-ORDER-LINE
                 THRU 0100-PRICE-ONE-ORDER-LINE-EXIT
                 VARYING OG-IDX FROM 1 BY 1
                 UNTIL OG-IDX > OG-LINE-COUNT
                    OR ORDER-GROUP-REJECTED
             IF NOT ORDER-GROUP-REJECTED
                 PERFORM POST-ONE-ORDER-LINE-STOCK
                     VARYING OG-IDX FROM 1 BY 1
                     UNTIL OG-IDX > OG-LINE-COUNT
             END-IF
         END-IF.

     PRICE-ORDER-GROUP-EXIT.
         EXIT.

     0100-PRICE-ONE-ORDER-LINE.
         MOVE "N"                   TO OG-LINE-REJECT-SW (OG-IDX).
         IF OG-PRODUCT-ID (OG-IDX) NOT > ZERO
            OR OG-QUANTITY (OG-IDX) NOT > ZERO
             MOVE "Y"               TO OG-LINE-REJECT-SW (OG-IDX)
             MOVE "Y"               TO W-ORDER-GROUP-REJECT-SW
         ELSE
             MOVE OG-PRODUCT-ID (OG-IDX) TO W-WANTED-PRODUCT-ID
             PERFORM LOOK-FOR-PRODUCT-RECORD
             IF NOT FOUND-PRODUCT-RECORD
                 MOVE "Y"           TO OG-LINE-REJECT-SW (OG-IDX)
                 MOVE "Y"           TO W-ORDER-GROUP-REJECT-SW
             ELSE
                 IF PT-PROD-STOCK-QTY (PT-IDX) < OG-QUANTITY (OG-IDX)
                     MOVE "Y"       TO OG-LINE-REJECT-SW (OG-IDX)
                     MOVE "Y"       TO W-ORDER-GROUP-REJECT-SW
                 ELSE
                     MOVE PT-PROD-PRICE (PT-IDX)
                         TO OG-UNIT-PRICE (OG-IDX)
                     COMPUTE OG-LINE-TOTAL (OG-IDX) =
                         PT-PROD-PRICE (PT-IDX) * OG-QUANTITY (OG-IDX)
                     ADD OG-LINE-TOTAL (OG-IDX)
                         TO W-ORDER-GROUP-TOTAL-AMT
                 END-IF
             END-IF
         END-IF.

     0100-PRICE-ONE-ORDER-LINE-EXIT.
         EXIT.

*    CALLED ONLY AFTER THE WHOLE GROUP PRICED CLEAN - RE-LOOKS UP
*    THE PRODUCT RATHER THAN TRUSTING PT-IDX LEFT OVER FROM PRICING,
*    SINCE THE TABLE INDEX IS NOT CARRIED BETWEEN PASSES.
     POST-ONE-ORDER-LINE-STOCK.
         MOVE OG-PRODUCT-ID (OG-IDX) TO W-WANTED-PRODUCT-ID.
         PERFORM LOOK-FOR-PRODUCT-RECORD.
         MOVE OG-QUANTITY (OG-IDX) TO W-STOCK-MOVE-QTY.
         PERFORM DECREASE-PRODUCT-STOCK.

     POST-ONE-ORDER-LINE-STOCK-EXIT.
         EXIT.

*    CALLED BY ORDER-STATUS-UPDATE ON A SUCCESSFUL CANCEL, AND BY
*    THE PRICING PROGRAMS WHEN A COUPON REJECT BACKS OUT AN ORDER
*    THAT HAD ALREADY POSTED STOCK - ADDS EVERY LINE'S QUANTITY
*    BACK RATHER THAN ASSUMING THE PRODUCT IS STILL ON FILE.
     RESTORE-ORDER-GROUP-STOCK.
         PERFORM RESTORE-ONE-ORDER-LINE-STOCK
             VARYING OG-IDX FROM 1 BY 1
             UNTIL OG-IDX > OG-LINE-COUNT.

     RESTORE-ORDER-GROUP-STOCK-EXIT.
         EXIT.

     RESTORE-ONE-ORDER-LINE-STOCK.
         MOVE OG-PRODUCT-ID (OG-IDX) TO W-WANTED-PRODUCT-ID.
         PERFORM LOOK-FOR-PRODUCT-RECORD.
         IF FOUND-PRODUCT-RECORD
             MOVE OG-QUANTITY (OG-IDX) TO W-STOCK-MOVE-QTY
             PERFORM INCREASE-PRODUCT-STOCK
         END-IF.

     RESTORE-ONE-ORDER-LINE-STOCK-EXIT.
         EXIT.
