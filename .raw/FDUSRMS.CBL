*-----------------------------------------------------------------
*  FDUSRMS.CBL  -  PRIOR-RUN USER MASTER RECORD (SAME SHAPE AS
*  USER-OUT-RECORD IN FDUSROU.CBL).  READ-ONLY IN THIS RUN - IT IS
*  WHAT TELLS USER-MASTER-VALIDATE A USER'S ROLE BEFORE TODAY'S
*  REQUESTS ARE APPLIED, SINCE USER-FILE ITSELF CARRIES ONLY WHAT
*  THE FRONT END IS ASKING FOR THIS RUN, NOT WHAT IS ALREADY ON
*  FILE.
*-----------------------------------------------------------------
*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
*  99/07/02  RDK  OPS-0557  ADDED USM-PASSWORD TO MATCH USR-PASSWORD
*                           IN FDUSR.CBL - THE OLD MASTER HAS TO
*                           CARRY IT FORWARD SO A PLAIN PROFILE
*                           UPDATE THAT DOES NOT TOUCH THE PASSWORD
*                           DOES NOT BLANK IT OUT ON THE NEW MASTER.
*-----------------------------------------------------------------

     FD  USER-MASTER-IN-FILE
         LABEL RECORDS ARE OMITTED.

     01  USER-MASTER-RECORD.
         05  USM-ID                    PIC 9(9).
         05  USM-EMAIL                 PIC X(50).
         05  USM-PASSWORD              PIC X(20).
         05  USM-NAME                  PIC X(30).
         05  USM-PHONE                 PIC X(15).
         05  USM-ROLE                  PIC X(7).
             88  USM-ROLE-GENERAL      VALUE "GENERAL".
             88  USM-ROLE-VIP          VALUE "VIP".
         05  FILLER                    PIC X(01).

     01  USM-ROLE-CD REDEFINES USM-ROLE.
         05  USM-ROLE-CD-1             PIC X(01).
             88  USM-CD-GENERAL        VALUE "G".
             88  USM-CD-VIP            VALUE "V".
         05  FILLER                    PIC X(06).
