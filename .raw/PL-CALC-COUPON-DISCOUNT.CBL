*-----------------------------------------------------------------
*  PL-CALC-COUPON-DISCOUNT.CBL  -  LOADS THE COUPON AND USER-
*  COUPON FILES INTO THE TABLES IN wscpn01 AND APPLIES A COUPON TO
*  AN ORDER.  CALLED FROM ORDER-ITEM-PRICING AND ORDER-FROM-CART
*  WHENEVER A TRANSACTION CARRIES A COUPON-ID.
*
*  ELIGIBILITY, IN ORDER - COUPON MUST EXIST, MUST BE ACTIVE, MUST
*  NOT BE PAST CPN-VALID-TO, MUST NOT BE AT ITS MAX USAGE COUNT,
*  THE USER-COUPON ROW FOR THIS USER MUST BE AVAILABLE, AND THE
*  ORDER TOTAL MUST MEET THE COUPON'S MINIMUM.  PERCENT DISCOUNTS
*  ARE ROUNDED HALF-UP; BOTH DISCOUNT TYPES ARE THEN CAPPED AT
*  CPN-MAX-DISCOUNT-AMT, WHEN THAT FIELD IS PRESENT (NON-ZERO), AND
*  AGAIN AT THE ORDER TOTAL ITSELF.
*-----------------------------------------------------------------
*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
*  96/07/19  TMW  OPS-0390  ADDED THE MIN-ORDER-AMT CHECK AFTER A
*                           CUSTOMER COMPLAINT ABOUT A $5 COUPON
*                           BEING HONOURED ON A $2 ORDER.
*  93/11/22  DJP  OPS-0244  LOOK-FOR-USER-COUPON-RECORD NOW SCANS
*                           UC-TABLE FOR THE CALLER'S USER-ID AND
*                           COUPON-ID INSTEAD OF A SURROGATE ROW ID
*                           THE ORDER RUN NEVER HAS.
*  99/07/02  RDK  OPS-0556  VALIDATE-COUPON-ELIGIBILITY WAS TESTING
*                           CPN-VALID-TO BUT NEVER CPN-VALID-FROM -
*                           A COUPON NOT YET IN EFFECT WAS BEING
*                           ACCEPTED AND ITS DISCOUNT APPLIED.  ADDED
*                           THE NOT-YET-VALID BRANCH AHEAD OF THE
*                           EXPIRED CHECK.
*  99/07/09  RDK  OPS-0558  COMPUTE-COUPON-DISCOUNT-AMT WAS CAPPING
*                           EVERY DISCOUNT AT CPN-MAX-DISCOUNT-AMT
*                           EVEN WHEN THAT FIELD WAS ZERO (MEANING
*                           "NO CAP") - A NO-CAP COUPON WAS HAVING
*                           ITS WHOLE DISCOUNT ZEROED OUT.  ADDED THE
*                           NON-ZERO GUARD AHEAD OF THE COMPARE.
*  01/06/04  KRW  OPS-0625  RENUMBERED BOTH TABLE-LOAD READS (0100
*                           FOR COUPON-FILE, 0200 FOR USER-COUPON-
*                           FILE) WITH PERFORM ... THRU CALLS,
*                           MATCHING THE CONVENTION USED ELSEWHERE
*                           IN THE PRICING STREAM.
*-----------------------------------------------------------------

*    BUILDS CPN-TABLE IN COUPON-ID ASCENDING SEQUENCE (COUPON-FILE
*    ARRIVES IN THAT ORDER) SO LOOK-FOR-COUPON-RECORD CAN SEARCH ALL
*    IT RATHER THAN A SLOWER SEQUENTIAL SCAN.
     LOAD-COUPON-TABLE.
         MOVE ZERO                  TO CT-ENTRY-COUNT.
         MOVE "N"                   TO W-COUPON-EOF-SW.
         OPEN INPUT COUPON-FILE.
         PERFORM 0100-READ-ONE-COUPON-REC
             THRU 0100-READ-ONE-COUPON-REC-EXIT.
         PERFORM BUILD-COUPON-TABLE-ENTRY
             UNTIL COUPON-EOF.
         CLOSE COUPON-FILE.

     LOAD-COUPON-TABLE-EXIT.
         EXIT.

*    SOLE READ OF COUPON-FILE DURING TABLE LOAD - NUMBERED THE
*    SAME WAY AS THE MAIN PROGRAMS' OWN MASTER READS.
     0100-READ-ONE-COUPON-REC.
         READ COUPON-FILE
             AT END
                 MOVE "Y"           TO W-COUPON-EOF-SW
         END-READ.

     0100-READ-ONE-COUPON-REC-EXIT.
         EXIT.

     BUILD-COUPON-TABLE-ENTRY.
         ADD 1                      TO CT-ENTRY-COUNT.
         MOVE CPN-ID              TO CT-CPN-ID        (CT-ENTRY-COUNT).
         MOVE CPN-NAME            TO CT-CPN-NAME      (CT-ENTRY-COUNT).
         MOVE CPN-CODE            TO CT-CPN-CODE      (CT-ENTRY-COUNT).
         MOVE CPN-DISCOUNT-TYPE   TO CT-CPN-DISCOUNT-TYPE
                                                       (CT-ENTRY-COUNT).
         MOVE CPN-DISCOUNT-VALUE  TO CT-CPN-DISCOUNT-VALUE
                                                       (CT-ENTRY-COUNT).
         MOVE CPN-MIN-ORDER-AMT   TO CT-CPN-MIN-ORDER-AMT
                                                       (CT-ENTRY-COUNT).
         MOVE CPN-MAX-DISCOUNT-AMT TO CT-CPN-MAX-DISCOUNT-AMT
                                                       (CT-ENTRY-COUNT).
         MOVE CPN-VALID-FROM      TO CT-CPN-VALID-FROM(CT-ENTRY-COUNT).
         MOVE CPN-VALID-TO        TO CT-CPN-VALID-TO  (CT-ENTRY-COUNT).
         MOVE CPN-MAX-USAGE-COUNT TO CT-CPN-MAX-USAGE-CNT
                                                       (CT-ENTRY-COUNT).
         MOVE CPN-CURRENT-USAGE-COUNT TO CT-CPN-CURR-USAGE-CNT
                                                       (CT-ENTRY-COUNT).
         MOVE CPN-IS-ACTIVE       TO CT-CPN-IS-ACTIVE (CT-ENTRY-COUNT).
         PERFORM 0100-READ-ONE-COUPON-REC
             THRU 0100-READ-ONE-COUPON-REC-EXIT.

     BUILD-COUPON-TABLE-ENTRY-EXIT.
         EXIT.

*    BUILDS UT-TABLE IN WHATEVER SEQUENCE USER-COUPON-FILE ARRIVES
*    IN - NO ORDERING IS ASSUMED, LOOK-FOR-USER-COUPON-RECORD SCANS
*    THE WHOLE TABLE FOR THE CALLER'S USER-ID/COUPON-ID PAIR.
     LOAD-USER-COUPON-TABLE.
         MOVE ZERO                  TO UT-ENTRY-COUNT.
         MOVE "N"                   TO W-USER-COUPON-EOF-SW.
         OPEN INPUT USER-COUPON-FILE.
         PERFORM 0200-READ-ONE-USER-CPN-REC
             THRU 0200-READ-ONE-USER-CPN-REC-EXIT.
         PERFORM BUILD-USER-CPN-TABLE-ENTRY
             UNTIL USER-COUPON-EOF.
         CLOSE USER-COUPON-FILE.

     LOAD-USER-COUPON-TABLE-EXIT.
         EXIT.

*    SOLE READ OF USER-COUPON-FILE DURING TABLE LOAD.
     0200-READ-ONE-USER-CPN-REC.
         READ USER-COUPON-FILE
             AT END
                 MOVE "Y"           TO W-USER-COUPON-EOF-SW
         END-READ.

     0200-READ-ONE-USER-CPN-REC-EXIT.
         EXIT.

     BUILD-USER-CPN-TABLE-ENTRY.
         ADD 1                      TO UT-ENTRY-COUNT.
         MOVE UC-ID               TO UT-UC-ID         (UT-ENTRY-COUNT).
         MOVE UC-USER-ID          TO UT-UC-USER-ID    (UT-ENTRY-COUNT).
         MOVE UC-COUPON-ID        TO UT-UC-COUPON-ID  (UT-ENTRY-COUNT).
         MOVE UC-ORDER-ID         TO UT-UC-ORDER-ID   (UT-ENTRY-COUNT).
         MOVE UC-STATUS           TO UT-UC-STATUS     (UT-ENTRY-COUNT).
         MOVE UC-ISSUED-DATE      TO UT-UC-ISSUED-DATE(UT-ENTRY-COUNT).
         MOVE UC-USED-DATE        TO UT-UC-USED-DATE  (UT-ENTRY-COUNT).
         PERFORM 0200-READ-ONE-USER-CPN-REC
             THRU 0200-READ-ONE-USER-CPN-REC-EXIT.

     BUILD-USER-CPN-TABLE-ENTRY-EXIT.
         EXIT.

*    BINARY SEARCH OF CPN-TABLE, WHICH LOAD-COUPON-TABLE BUILDS IN
*    COUPON-ID SEQUENCE SO SEARCH ALL CAN BE USED HERE.
     LOOK-FOR-COUPON-RECORD.
         MOVE "N"                   TO W-FOUND-COUPON-SW.
         SEARCH ALL CPN-TABLE
             AT END
                 MOVE "N"           TO W-FOUND-COUPON-SW
             WHEN CT-CPN-ID (CT-IDX) = W-WANTED-COUPON-ID
                 MOVE "Y"           TO W-FOUND-COUPON-SW
         END-SEARCH.

     LOOK-FOR-COUPON-RECORD-EXIT.
         EXIT.

     LOOK-FOR-USER-COUPON-RECORD.
         MOVE "N"                   TO W-FOUND-USER-COUPON-SW.
         SET UT-IDX                 TO 1.
         PERFORM TEST-ONE-USER-CPN-FOR-MATCH
             VARYING UT-IDX FROM 1 BY 1
             UNTIL UT-IDX > UT-ENTRY-COUNT
                OR FOUND-USER-COUPON-RECORD.

     LOOK-FOR-USER-COUPON-RECORD-EXIT.
         EXIT.

     TEST-ONE-USER-CPN-FOR-MATCH.
         IF UT-UC-USER-ID (UT-IDX)   = W-WANTED-USER-ID-FOR-UC
            AND UT-UC-COUPON-ID (UT-IDX) = W-WANTED-COUPON-ID
            AND UT-AVAILABLE (UT-IDX)
             MOVE "Y"               TO W-FOUND-USER-COUPON-SW
         END-IF.

     TEST-ONE-USER-CPN-FOR-MATCH-EXIT.
         EXIT.

*    SOLE ENTRY POINT CALLED FROM THE PRICING PROGRAMS.  WALKS THE
*    COUPON THROUGH EXISTENCE, ELIGIBILITY, USER-COUPON AVAILABILITY,
*    AND DISCOUNT COMPUTE IN ORDER, STOPPING AT THE FIRST REJECT.
     APPLY-COUPON-TO-ORDER.
         SET CPN-REJECT-NONE        TO TRUE.
         PERFORM LOOK-FOR-COUPON-RECORD.
         IF NOT FOUND-COUPON-RECORD
             SET CPN-REJECT-NOT-FOUND TO TRUE
         ELSE
             PERFORM VALIDATE-COUPON-ELIGIBILITY
         END-IF.
         IF CPN-REJECT-NONE
             PERFORM LOOK-FOR-USER-COUPON-RECORD
             IF NOT FOUND-USER-COUPON-RECORD
                 SET CPN-REJECT-UC-NOT-AVAIL TO TRUE
             ELSE
                 PERFORM COMPUTE-COUPON-DISCOUNT-AMT
                 PERFORM MARK-COUPON-USED
             END-IF
         END-IF.

     APPLY-COUPON-TO-ORDER-EXIT.
         EXIT.

*    ACTIVE, THEN VALID-FROM, THEN VALID-TO, THEN MAX-USAGE, THEN
*    MIN-ORDER-AMT, IN THAT ORDER - THE REJECT REASON REPORTED IS
*    ALWAYS THE FIRST RULE BROKEN.
     VALIDATE-COUPON-ELIGIBILITY.
         IF NOT CT-ACTIVE (CT-IDX)
             SET CPN-REJECT-INACTIVE TO TRUE
         ELSE
             IF W-TODAY-CCYYMMDD < CT-CPN-VALID-FROM (CT-IDX)
                 SET CPN-REJECT-NOT-YET-VALID TO TRUE
             ELSE
                 IF W-TODAY-CCYYMMDD > CT-CPN-VALID-TO (CT-IDX)
                     SET CPN-REJECT-EXPIRED TO TRUE
                 ELSE
                     IF CT-CPN-CURR-USAGE-CNT (CT-IDX)
                             NOT < CT-CPN-MAX-USAGE-CNT (CT-IDX)
                         SET CPN-REJECT-MAX-USAGE TO TRUE
                     ELSE
                         IF W-ORDER-TOTAL-AMT
                                 < CT-CPN-MIN-ORDER-AMT (CT-IDX)
                             SET CPN-REJECT-MIN-ORDER TO TRUE
                         END-IF
                     END-IF
                 END-IF
             END-IF
         END-IF.

     VALIDATE-COUPON-ELIGIBILITY-EXIT.
         EXIT.

*    PERCENT DISCOUNTS ROUND HALF-UP; BOTH TYPES ARE THEN CAPPED AT
*    CPN-MAX-DISCOUNT-AMT WHEN PRESENT, AND AGAIN AT THE ORDER TOTAL
*    SO A COUPON CAN NEVER DRIVE THE ORDER BELOW ZERO.
     COMPUTE-COUPON-DISCOUNT-AMT.
         IF CT-TYPE-PERCENT (CT-IDX)
             COMPUTE W-CALC-DISCOUNT-AMT ROUNDED =
                 W-ORDER-TOTAL-AMT
                 * CT-CPN-DISCOUNT-VALUE (CT-IDX) / 100
         ELSE
             MOVE CT-CPN-DISCOUNT-VALUE (CT-IDX)
                 TO W-CALC-DISCOUNT-AMT
         END-IF.
         IF CT-CPN-MAX-DISCOUNT-AMT (CT-IDX) > ZERO
                 AND W-CALC-DISCOUNT-AMT > CT-CPN-MAX-DISCOUNT-AMT (CT-IDX)
             MOVE CT-CPN-MAX-DISCOUNT-AMT (CT-IDX)
                 TO W-CALC-DISCOUNT-AMT
         END-IF.
         IF W-CALC-DISCOUNT-AMT > W-ORDER-TOTAL-AMT
             MOVE W-ORDER-TOTAL-AMT TO W-CALC-DISCOUNT-AMT
         END-IF.

     COMPUTE-COUPON-DISCOUNT-AMT-EXIT.
         EXIT.

*    BOTH THE IN-MEMORY COUPON COUNTER AND THE USER-COUPON ROW ARE
*    UPDATED TOGETHER SO SAVE-USER-COUPON-TABLE AND THE CALLER'S
*    OWN COUPON-FILE REWRITE STAY IN STEP.
     MARK-COUPON-USED.
         ADD 1 TO CT-CPN-CURR-USAGE-CNT (CT-IDX).
         SET UT-USED (UT-IDX)       TO TRUE.
         MOVE W-WANTED-ORDER-ID-FOR-UC TO UT-UC-ORDER-ID (UT-IDX).
         MOVE W-TODAY-CCYYMMDD      TO UT-UC-USED-DATE (UT-IDX).

     MARK-COUPON-USED-EXIT.
         EXIT.

*    WRITES THE WHOLE UT-TABLE BACK OUT AFTER THE RUN - CALLED ONCE
*    BY THE CALLING PROGRAM'S FINALIZE-THE-RUN, AFTER EVERY ORDER
*    GROUP HAS HAD ITS CHANCE TO MARK A COUPON USED.
     SAVE-USER-COUPON-TABLE.
         OPEN OUTPUT USER-COUPON-OUT-FILE.
         PERFORM WRITE-USER-CPN-TABLE-ENTRY
             VARYING UT-IDX FROM 1 BY 1
             UNTIL UT-IDX > UT-ENTRY-COUNT.
         CLOSE USER-COUPON-OUT-FILE.

     SAVE-USER-COUPON-TABLE-EXIT.
         EXIT.

*    UNLOADS ONE TABLE ROW BACK TO THE OUTPUT RECORD LAYOUT - A
*    STRAIGHT FIELD-FOR-FIELD MOVE, MIRRORING BUILD-USER-CPN-
*    TABLE-ENTRY ABOVE IN REVERSE.
     WRITE-USER-CPN-TABLE-ENTRY.
         MOVE UT-UC-ID        (UT-IDX) TO UCO-ID.
         MOVE UT-UC-USER-ID   (UT-IDX) TO UCO-USER-ID.
         MOVE UT-UC-COUPON-ID (UT-IDX) TO UCO-COUPON-ID.
         MOVE UT-UC-ORDER-ID  (UT-IDX) TO UCO-ORDER-ID.
         MOVE UT-UC-STATUS    (UT-IDX) TO UCO-STATUS.
         MOVE UT-UC-ISSUED-DATE (UT-IDX) TO UCO-ISSUED-DATE.
         MOVE UT-UC-USED-DATE (UT-IDX)   TO UCO-USED-DATE.
         WRITE USER-COUPON-OUT-RECORD.

     WRITE-USER-CPN-TABLE-ENTRY-EXIT.
         EXIT.
