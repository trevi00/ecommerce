*-----------------------------------------------------------------
*  FDCART.CBL  -  CART-ITEM RECORD.
*  ONE LINE PER PRODUCT A USER HAS ADDED TO THEIR CART.  FILE IS
*  PRE-SORTED BY CI-USER-ID SO A USER'S LINES ARE TOGETHER.
*-----------------------------------------------------------------
*  90/07/09  DJP  OPS-0077  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     FD  CART-ITEM-IN-FILE
         LABEL RECORDS ARE OMITTED.

     01  CART-ITEM-IN-RECORD.
         05  CII-USER-ID               PIC 9(09).
         05  CII-PRODUCT-ID            PIC 9(09).
         05  CII-QUANTITY              PIC S9(5) COMP-3.
         05  FILLER                    PIC X(02).

     FD  CART-ITEM-OUT-FILE
         LABEL RECORDS ARE OMITTED.

     01  CART-ITEM-OUT-RECORD.
         05  CIO-USER-ID               PIC 9(09).
         05  CIO-PRODUCT-ID            PIC 9(09).
         05  CIO-QUANTITY              PIC S9(5) COMP-3.
         05  FILLER                    PIC X(02).
