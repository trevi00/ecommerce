*-----------------------------------------------------------------
*  SLCARTT.CBL  -  SELECT CLAUSE FOR THE CART MAINTENANCE
*  TRANSACTION FILE.  ONE LINE PER ADD/UPDATE/REMOVE/CLEAR REQUEST,
*  PRE-SORTED BY CTI-USER-ID TO MATCH CART-ITEM-IN-FILE'S SEQUENCE.
*-----------------------------------------------------------------
*  96/04/18  TMW  OPS-0362  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT CART-TRANS-IN-FILE
         ASSIGN TO "CART-TRANS-IN-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
