*-----------------------------------------------------------------
*  SLUSRMS.CBL  -  SELECT CLAUSE FOR THE PRIOR-RUN USER MASTER.
*  USER-MASTER-VALIDATE READS LAST RUN'S USER-OUT-FILE UNDER THIS
*  NAME AS ITS OLD MASTER - THE SAME OLD-MASTER/NEW-MASTER PATTERN
*  USED FOR ORDER-MASTER-IN-FILE AND PAYMENT-MASTER-IN-FILE.
*-----------------------------------------------------------------
*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT USER-MASTER-IN-FILE
         ASSIGN TO "USER-MASTER-IN-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
