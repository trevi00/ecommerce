*-----------------------------------------------------------------
*  SLPAY.CBL  -  SELECT CLAUSE FOR THE PAYMENT TRANSACTION FILES.
*-----------------------------------------------------------------
*  93/08/25  DJP  OPS-0233  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT PAYMENT-IN-FILE
         ASSIGN TO "PAYMENT-IN-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.

     SELECT PAYMENT-OUT-FILE
         ASSIGN TO "PAYMENT-OUT-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
