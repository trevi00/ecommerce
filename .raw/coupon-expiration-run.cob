*-----------------------------------------------------------------
*  COUPON-EXPIRATION-RUN
*  LOADS COUPON-FILE AND USER-COUPON-FILE INTO THE SAME IN-MEMORY
*  TABLES PL-CALC-COUPON-DISCOUNT USES DURING THE PRICING RUNS, AND
*  WALKS USER-COUPON-TABLE LOOKING FOR AVAILABLE ROWS WHOSE PARENT
*  COUPON IS PAST ITS CPN-VALID-TO DATE.  EACH ONE FOUND IS FLIPPED
*  TO EXPIRED.  ROWS ALREADY USED OR EXPIRED, AND AVAILABLE ROWS
*  WHOSE COUPON IS STILL IN DATE (OR NO LONGER ON FILE AT ALL), ARE
*  WRITTEN BACK UNCHANGED.  THIS IS THE LAST STEP IN THE NIGHTLY
*  JOB STREAM BEFORE THE POSTING REPORT RUNS.
*-----------------------------------------------------------------
*  CHANGE LOG
*  97/04/02  TMW  OPS-0431  ORIGINAL MEMBER.
*  99/02/11  SAB  OPS-0561  Y2K REVIEW - W-TODAY-CCYYMMDD AND THE
*                           COUPON VALID-TO COMPARISON ARE BOTH
*                           FULL CCYYMMDD ALREADY.  NO CHANGE
*                           REQUIRED.
*  01/05/14  KRW  OPS-0620  RENUMBERED EXPIRE-ONE-USER-COUPON SO
*                           THE TABLE-DRIVEN LOOP HAS A FIXED,
*                           NUMBERED PARAGRAPH NAME TO PERFORM
*                           THRU, MATCHING THE OTHER NIGHTLY STEPS.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  coupon-expiration-run.
 AUTHOR.  T M WEIGAND.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  04/02/97.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLCPN.CBL".
         COPY "SLUSRCPN.CBL".

 DATA DIVISION.
     FILE SECTION.

         COPY "FDCPN.CBL".
         COPY "FDUSRCPN.CBL".

     WORKING-STORAGE SECTION.

         COPY "wscpn01.cbl".

*        RUN TOTALS DISPLAYED TO THE JOB LOG AT END - THE THREE
*        COUNTS ALWAYS SUM TO UT-ENTRY-COUNT SINCE EVERY ROW FALLS
*        INTO EXACTLY ONE OF THE THREE BUCKETS ON EACH PASS.
         01  W-RUN-COUNTS-AREA.
             05  W-EXPIRED-CT             PIC S9(7) COMP-3 VALUE ZERO.
             05  W-STILL-AVAIL-CT         PIC S9(7) COMP-3 VALUE ZERO.
             05  W-ALREADY-CLOSED-CT      PIC S9(7) COMP-3 VALUE ZERO.
             05  FILLER                   PIC X(08) VALUE SPACES.

         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
                                          PIC X(20).

         01  W-RUN-COUNTS-DISPLAY-LINE.
             05  FILLER                   PIC X(13)
                     VALUE "EXPIRED.....:".
             05  RC-EXPIRED               PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  STILL-AVAIL:".
             05  RC-STILL-AVAIL           PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  ALREADY-DONE:".
             05  RC-ALREADY-CLOSED        PIC ZZZ,ZZ9.

         01  W-RUN-COUNTS-DISPLAY-LINE-ALT
                 REDEFINES W-RUN-COUNTS-DISPLAY-LINE
                                          PIC X(63).

 PROCEDURE DIVISION.

*    MAIN LINE - ONE PASS OF USER-COUPON-TABLE, INDEX-DRIVEN RATHER
*    THAN A SEQUENTIAL READ, SINCE THE WHOLE FILE WAS ALREADY PULLED
*    INTO MEMORY BY LOAD-USER-COUPON-TABLE DURING INITIALIZATION.
     PERFORM INITIALIZE-THE-RUN.
     PERFORM 0100-EXPIRE-ONE-USER-COUPON
         THRU 0100-EXPIRE-ONE-USER-COUPON-EXIT
         VARYING UT-IDX FROM 1 BY 1
         UNTIL UT-IDX > UT-ENTRY-COUNT.
     PERFORM FINALIZE-THE-RUN.

     STOP RUN.

*    LOADS BOTH WORK TABLES AND STAMPS TODAY'S DATE ONCE FOR THE
*    WHOLE RUN - EVERY ROW IN THE TABLE IS JUDGED AGAINST THE SAME
*    "TODAY" SO A ROW CANNOT FLIP FROM IN-DATE TO EXPIRED PARTWAY
*    THROUGH A SINGLE PASS OF THE TABLE.
 INITIALIZE-THE-RUN.
     ACCEPT W-TODAY-CCYYMMDD            FROM DATE YYYYMMDD.
     PERFORM LOAD-COUPON-TABLE.
     PERFORM LOAD-USER-COUPON-TABLE.

 INITIALIZE-THE-RUN-EXIT.
     EXIT.

*    TESTS ONE USER-COUPON-TABLE ROW.  ONLY AN "AVAILABLE" ROW CAN
*    BE EXPIRED - A ROW ALREADY MARKED USED OR EXPIRED IS COUNTED
*    AND LEFT ALONE.  A ROW WHOSE PARENT COUPON IS NO LONGER IN THE
*    COUPON TABLE (E.G. REMOVED) IS TREATED AS STILL IN DATE RATHER
*    THAN EXPIRED, SINCE THERE IS NO VALID-TO LEFT TO COMPARE.
 0100-EXPIRE-ONE-USER-COUPON.
     IF UT-AVAILABLE (UT-IDX)
         MOVE UT-UC-COUPON-ID (UT-IDX) TO W-WANTED-COUPON-ID
         PERFORM LOOK-FOR-COUPON-RECORD
         IF FOUND-COUPON-RECORD
             AND W-TODAY-CCYYMMDD > CT-CPN-VALID-TO (CT-IDX)
             SET UT-EXPIRED (UT-IDX) TO TRUE
             ADD 1                   TO W-EXPIRED-CT
         ELSE
             ADD 1                   TO W-STILL-AVAIL-CT
         END-IF
     ELSE
         ADD 1                       TO W-ALREADY-CLOSED-CT
     END-IF.

 0100-EXPIRE-ONE-USER-COUPON-EXIT.
     EXIT.

*    SAVES THE MUTATED USER-COUPON-TABLE BACK TO USER-COUPON-FILE
*    AND DISPLAYS THE OPERATOR COUNTS - NO RECORD IS EVER REMOVED
*    OR ADDED BY THIS RUN, ONLY THE STATUS BYTE ON EXISTING ROWS.
 FINALIZE-THE-RUN.
     PERFORM SAVE-USER-COUPON-TABLE.
     MOVE W-EXPIRED-CT                  TO RC-EXPIRED.
     MOVE W-STILL-AVAIL-CT              TO RC-STILL-AVAIL.
     MOVE W-ALREADY-CLOSED-CT           TO RC-ALREADY-CLOSED.
     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.

 FINALIZE-THE-RUN-EXIT.
     EXIT.

     COPY "PL-CALC-COUPON-DISCOUNT.CBL".
