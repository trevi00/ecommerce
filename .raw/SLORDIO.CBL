*-----------------------------------------------------------------
*  SLORDIO.CBL  -  SELECT CLAUSE FOR THE PRICED ORDER-ITEM OUTPUT
*  FILE.  DETAIL LINES FOLLOW THEIR ORDER-OUT-FILE RECORD IN THE
*  SAME RELATIVE SEQUENCE THEY WERE PRICED.
*-----------------------------------------------------------------
*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT ORDER-ITEM-OUT-FILE
         ASSIGN TO "ORDER-ITEM-OUT-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
