*-----------------------------------------------------------------
*  SLORDMS.CBL  -  SELECT CLAUSE FOR THE PRIOR-RUN ORDER MASTER.
*  ORDER-STATUS-UPDATE READS LAST RUN'S ORDER-OUT-FILE UNDER THIS
*  NAME AS ITS OLD MASTER, AND WRITES THIS RUN'S ORDER-OUT-FILE AS
*  THE NEW MASTER - THE USUAL OLD-MASTER/NEW-MASTER PATTERN.
*-----------------------------------------------------------------
*  95/08/30  DJP  OPS-0301  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT ORDER-MASTER-IN-FILE
         ASSIGN TO "ORDER-MASTER-IN-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
