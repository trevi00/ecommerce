*-----------------------------------------------------------------
*  FDPROD.CBL  -  PRODUCT MASTER RECORD.
*  CATALOG OF SELLABLE ITEMS.  STOCK QUANTITY ON THIS RECORD IS
*  POSTED (DECREASED/INCREASED) BY THE ORDER-PRICING AND ORDER-
*  STATUS RUNS; NEVER UPDATE PROD-STOCK-QTY BY HAND.
*-----------------------------------------------------------------
*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER (CARRIED OVER FROM THE
*                           OLD VENDOR-MASTER SHAPE).
*  91/06/02  DJP  OPS-0118  ADDED PROD-CATEGORY FOR THE NEW
*                           MERCHANDISE-LINE REPORTS.
*  98/09/30  SAB  OPS-0512  WIDENED PROD-STOCK-QTY TO S9(7) - THE
*                           OLD S9(5) OVERFLOWED ON THE WAREHOUSE
*                           CONSOLIDATION RUN.
*-----------------------------------------------------------------

     FD  PRODUCT-FILE
         LABEL RECORDS ARE STANDARD.

     01  PRODUCT-RECORD.
         05  PROD-ID                   PIC 9(9).
         05  PROD-NAME                 PIC X(40).
         05  PROD-DESC                 PIC X(80).
         05  PROD-PRICE                PIC S9(9)V99 COMP-3.
         05  PROD-STOCK-QTY            PIC S9(7) COMP-3.
         05  PROD-CATEGORY             PIC X(20).
         05  FILLER                    PIC X(07).

     FD  PRODUCT-OUT-FILE
         LABEL RECORDS ARE STANDARD.

     01  PRODUCT-OUT-RECORD.
         05  POU-ID                    PIC 9(9).
         05  POU-NAME                  PIC X(40).
         05  POU-DESC                  PIC X(80).
         05  POU-PRICE                 PIC S9(9)V99 COMP-3.
         05  POU-STOCK-QTY             PIC S9(7) COMP-3.
         05  POU-CATEGORY              PIC X(20).
         05  FILLER                    PIC X(07).
