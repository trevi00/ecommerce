*-----------------------------------------------------------------
*  wscpn01.cbl  -  WORKING-STORAGE FOR PL-CALC-COUPON-DISCOUNT.
*  COUPON-FILE AND USER-COUPON-FILE ARE BOTH LOADED INTO MEMORY AT
*  THE START OF A RUN - NEITHER FILE HAS A KEYED ACCESS METHOD ON
*  THIS SYSTEM.  USER-COUPON-TABLE IS WRITTEN BACK TO
*  USER-COUPON-OUT-FILE AT END OF RUN CARRYING THE USAGE UPDATES.
*-----------------------------------------------------------------
*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
*  93/11/22  DJP  OPS-0244  ADDED W-WANTED-USER-ID-FOR-UC - THE
*                           USER-COUPON ROW IS NOW FOUND BY USER
*                           AND COUPON, NOT BY ITS OWN ID, SINCE THE
*                           ORDER RUN NEVER KNOWS THAT ID.
*  99/07/02  RDK  OPS-0556  ADDED CPN-REJECT-NOT-YET-VALID.  THE
*                           ELIGIBILITY CHECK WAS ONLY COMPARING
*                           AGAINST CPN-VALID-TO - A COUPON DATED TO
*                           START NEXT WEEK WAS BEING HONOURED
*                           TODAY.
*-----------------------------------------------------------------

*    ENTRIES LOADED ASCENDING BY CT-CPN-ID SO LOOK-FOR-COUPON-
*    RECORD CAN SEARCH ALL AGAINST THIS TABLE - SEE OPS-0244 ABOVE
*    FOR WHY THE SAME TREATMENT WAS NOT GIVEN TO UC-TABLE.
     01  CPN-TABLE-AREA.
         05  CT-ENTRY-COUNT             PIC S9(4) COMP VALUE ZERO.
         05  CPN-TABLE OCCURS 1 TO 500 TIMES
                 DEPENDING ON CT-ENTRY-COUNT
                 ASCENDING KEY IS CT-CPN-ID
                 INDEXED BY CT-IDX.
             10  CT-CPN-ID              PIC 9(9).
             10  CT-CPN-NAME            PIC X(40).
             10  CT-CPN-CODE            PIC X(20).
             10  CT-CPN-DISCOUNT-TYPE   PIC X(1).
                 88  CT-TYPE-PERCENT    VALUE "P".
                 88  CT-TYPE-FIXED      VALUE "F".
             10  CT-CPN-DISCOUNT-VALUE  PIC S9(7)V99 COMP-3.
             10  CT-CPN-MIN-ORDER-AMT   PIC S9(11)V99 COMP-3.
             10  CT-CPN-MAX-DISCOUNT-AMT
                                        PIC S9(9)V99 COMP-3.
             10  CT-CPN-VALID-FROM      PIC 9(8).
             10  CT-CPN-VALID-TO        PIC 9(8).
             10  CT-CPN-MAX-USAGE-CNT   PIC S9(7) COMP-3.
             10  CT-CPN-CURR-USAGE-CNT  PIC S9(7) COMP-3.
             10  CT-CPN-IS-ACTIVE       PIC X(1).
                 88  CT-ACTIVE          VALUE "Y".
                 88  CT-INACTIVE        VALUE "N".

     01  W-COUPON-EOF-SW                PIC X VALUE "N".
         88  COUPON-EOF                 VALUE "Y".

     01  W-FOUND-COUPON-SW              PIC X VALUE "N".
         88  FOUND-COUPON-RECORD        VALUE "Y".

     01  W-WANTED-COUPON-ID             PIC 9(9).

*    NOT KEPT IN ANY PARTICULAR SEQUENCE - LOOK-FOR-USER-COUPON-
*    RECORD SCANS THE WHOLE TABLE FOR A USER-ID/COUPON-ID MATCH.
     01  UC-TABLE-AREA.
         05  UT-ENTRY-COUNT             PIC S9(4) COMP VALUE ZERO.
         05  UC-TABLE OCCURS 1 TO 2000 TIMES
                 DEPENDING ON UT-ENTRY-COUNT
                 ASCENDING KEY IS UT-UC-ID
                 INDEXED BY UT-IDX.
             10  UT-UC-ID               PIC 9(9).
             10  UT-UC-USER-ID          PIC 9(9).
             10  UT-UC-COUPON-ID        PIC 9(9).
             10  UT-UC-ORDER-ID         PIC 9(9).
             10  UT-UC-STATUS           PIC X(9).
                 88  UT-AVAILABLE       VALUE "AVAILABLE".
                 88  UT-USED            VALUE "USED".
                 88  UT-EXPIRED         VALUE "EXPIRED".
             10  UT-UC-ISSUED-DATE      PIC 9(8).
             10  UT-UC-USED-DATE        PIC 9(8).

     01  W-USER-COUPON-EOF-SW           PIC X VALUE "N".
         88  USER-COUPON-EOF            VALUE "Y".

     01  W-FOUND-USER-COUPON-SW         PIC X VALUE "N".
         88  FOUND-USER-COUPON-RECORD   VALUE "Y".

     01  W-WANTED-USER-COUPON-ID        PIC 9(9).

     01  W-WANTED-ORDER-ID-FOR-UC       PIC 9(9).

     01  W-WANTED-USER-ID-FOR-UC        PIC 9(9).

*    ONE 88-LEVEL PER REJECT REASON - SET BY VALIDATE-COUPON-
*    ELIGIBILITY AND APPLY-COUPON-TO-ORDER, TESTED BY THE CALLING
*    PROGRAM TO DECIDE WHETHER THE COUPON-ID ON THE TRANSACTION IS
*    HONOURED.
     01  W-COUPON-REJECT-REASON         PIC X(20) VALUE SPACES.
         88  CPN-REJECT-NONE            VALUE SPACES.
         88  CPN-REJECT-NOT-FOUND       VALUE "NOT-FOUND".
         88  CPN-REJECT-INACTIVE        VALUE "INACTIVE".
         88  CPN-REJECT-NOT-YET-VALID   VALUE "NOT-YET-VALID".
         88  CPN-REJECT-EXPIRED         VALUE "EXPIRED".
         88  CPN-REJECT-MAX-USAGE       VALUE "MAX-USAGE".
         88  CPN-REJECT-MIN-ORDER       VALUE "MIN-ORDER".
         88  CPN-REJECT-UC-NOT-AVAIL    VALUE "UC-NOT-AVAILABLE".

*    W-ORDER-TOTAL-AMT AND W-TODAY-CCYYMMDD ARE SET BY THE CALLING
*    PROGRAM BEFORE APPLY-COUPON-TO-ORDER IS PERFORMED.
     01  W-DISCOUNT-WORK-AREA.
         05  W-CALC-DISCOUNT-AMT        PIC S9(11)V99 COMP-3.
         05  W-ORDER-TOTAL-AMT          PIC S9(11)V99 COMP-3.
         05  W-TODAY-CCYYMMDD           PIC 9(8).
