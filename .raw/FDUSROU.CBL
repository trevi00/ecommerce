*-----------------------------------------------------------------
*  FDUSROU.CBL  -  VALIDATED USER OUTPUT RECORD.  WRITTEN BY
*  USER-MASTER-VALIDATE FOR EVERY ID IT CARRIES FORWARD, WHETHER OR
*  NOT A REQUEST TOUCHED THAT ID THIS RUN.  BECOMES NEXT RUN'S
*  USER-MASTER-IN-FILE.
*-----------------------------------------------------------------
*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
*  99/07/02  RDK  OPS-0557  ADDED USO-PASSWORD - SEE USM-PASSWORD IN
*                           FDUSRMS.CBL FOR WHY.
*-----------------------------------------------------------------

     FD  USER-OUT-FILE
         LABEL RECORDS ARE OMITTED.

     01  USER-OUT-RECORD.
         05  USO-ID                    PIC 9(9).
         05  USO-EMAIL                 PIC X(50).
         05  USO-PASSWORD              PIC X(20).
         05  USO-NAME                  PIC X(30).
         05  USO-PHONE                 PIC X(15).
         05  USO-ROLE                  PIC X(7).
             88  USO-ROLE-GENERAL      VALUE "GENERAL".
             88  USO-ROLE-VIP          VALUE "VIP".
         05  FILLER                    PIC X(01).
