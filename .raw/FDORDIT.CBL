*-----------------------------------------------------------------
*  FDORDIT.CBL  -  ORDER-ITEM INPUT RECORD.
*  ONE "H" HEADER LINE PRECEDES EACH GROUP OF "D" DETAIL LINES -
*  THE HEADER CARRIES THE ORDER/USER/COUPON KEYS, THE DETAIL LINES
*  CARRY THE PRODUCT AND QUANTITY.  INPUT IS PRE-SORTED SO ALL
*  LINES OF ONE ORDER GROUP ARE TOGETHER (HEADER FIRST).
*-----------------------------------------------------------------
*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER, FLAT DETAIL ONLY.
*  93/11/22  DJP  OPS-0244  SPLIT INTO HEADER/DETAIL SO THE COUPON
*                           ID COULD TRAVEL WITH THE ORDER GROUP
*                           INSTEAD OF BEING REPEATED ON EVERY
*                           DETAIL LINE.
*  94/06/08  DJP  OPS-0261  ADDED OIH-ACTION-CD SO ONE FILE CAN
*                           CARRY NEW-ORDER, CONFIRM AND CANCEL
*                           GROUPS IN THE SAME RUN.
*-----------------------------------------------------------------

     FD  ORDER-ITEM-IN-FILE
         LABEL RECORDS ARE OMITTED.

     01  ORDER-ITEM-IN-RECORD.
         05  OII-REC-TYPE              PIC X(01).
             88  OII-HEADER-REC        VALUE "H".
             88  OII-DETAIL-REC        VALUE "D".
         05  OII-REC-BODY              PIC X(29).

     01  OII-HEADER-REDEF REDEFINES ORDER-ITEM-IN-RECORD.
         05  OIH-REC-TYPE              PIC X(01).
         05  OIH-ORDER-ID              PIC 9(09).
         05  OIH-USER-ID               PIC 9(09).
         05  OIH-COUPON-ID             PIC 9(09).
         05  OIH-ACTION-CD             PIC X(01).
             88  OIH-ACTION-CREATE     VALUE "C".
             88  OIH-ACTION-CONFIRM    VALUE "F".
             88  OIH-ACTION-CANCEL     VALUE "X".
         05  FILLER                    PIC X(01).

     01  OII-DETAIL-REDEF REDEFINES ORDER-ITEM-IN-RECORD.
         05  OID-REC-TYPE              PIC X(01).
         05  OID-PRODUCT-ID            PIC 9(09).
         05  OID-QUANTITY              PIC S9(5) COMP-3.
         05  FILLER                    PIC X(17).
