*-----------------------------------------------------------------
*  FDORDIO.CBL  -  PRICED ORDER-ITEM OUTPUT RECORD.
*-----------------------------------------------------------------
*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     FD  ORDER-ITEM-OUT-FILE
         LABEL RECORDS ARE OMITTED.

     01  ORDER-ITEM-OUT-RECORD.
         05  OIO-PRODUCT-ID            PIC 9(09).
         05  OIO-QUANTITY              PIC S9(5) COMP-3.
         05  OIO-UNIT-PRICE            PIC S9(9)V99 COMP-3.
         05  OIO-TOTAL-PRICE           PIC S9(11)V99 COMP-3.
         05  FILLER                    PIC X(05).
