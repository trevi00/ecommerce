*-----------------------------------------------------------------
*  wsordgrp.cbl  -  WORKING-STORAGE FOR PL-PRICE-ORDER-GROUP.
*  AN ORDER-GROUP IS THE SET OF ORDER-ITEM LINES READ FOR ONE
*  ORDER-ID (OR ONE CART USER-ID) BEFORE PRICING.  SHARED BY
*  ORDER-ITEM-PRICING, WHICH GROUPS BY THE HEADER/DETAIL PAIR ON
*  ORDER-ITEM-IN-FILE, AND ORDER-FROM-CART, WHICH GROUPS BY
*  CII-USER-ID ON CART-ITEM-IN-FILE.
*-----------------------------------------------------------------
*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER.
*  93/11/22  DJP  OPS-0244  ENLARGED TO AN ORDER-GROUP TABLE WHEN
*                           MULTI-LINE ORDERS WERE ADDED.
*-----------------------------------------------------------------

     01  ORDER-GROUP-AREA.
         05  OG-LINE-COUNT              PIC S9(4) COMP VALUE ZERO.
         05  OG-LINE OCCURS 1 TO 200 TIMES
                 DEPENDING ON OG-LINE-COUNT
                 INDEXED BY OG-IDX.
             10  OG-PRODUCT-ID          PIC 9(9).
             10  OG-QUANTITY            PIC S9(5) COMP-3.
             10  OG-UNIT-PRICE          PIC S9(9)V99 COMP-3.
             10  OG-LINE-TOTAL          PIC S9(11)V99 COMP-3.
             10  OG-LINE-REJECT-SW      PIC X VALUE "N".
                 88  OG-LINE-REJECTED   VALUE "Y".

     01  W-ORDER-GROUP-TOTAL-AMT        PIC S9(11)V99 COMP-3.

     01  W-ORDER-GROUP-REJECT-SW        PIC X VALUE "N".
         88  ORDER-GROUP-REJECTED       VALUE "Y".

     01  W-ORDER-GROUP-USER-ID          PIC 9(9).
     01  W-ORDER-GROUP-ORDER-ID         PIC 9(9).
     01  W-ORDER-GROUP-COUPON-ID        PIC 9(9).
     01  W-ORDER-GROUP-HAS-COUPON-SW    PIC X VALUE "N".
         88  ORDER-GROUP-HAS-COUPON     VALUE "Y".
