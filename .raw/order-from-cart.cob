*-----------------------------------------------------------------
*  ORDER-FROM-CART
*  TURNS A USER'S WHOLE CART INTO ONE ORDER.  CART-ITEM-IN-FILE IS
*  PRE-SORTED BY CII-USER-ID SO ONE USER'S LINES ARE TOGETHER - NO
*  HEADER RECORD IS NEEDED HERE THE WAY ORDER-ITEM-PRICING NEEDS
*  ONE, SINCE A CART LINE CARRIES NO COUPON-ID AND THE USER-ID ON
*  EVERY LINE OF A GROUP IS THE SAME VALUE.  PRICING, STOCK CHECK
*  AND STOCK POSTING ARE THE SAME PL-PRICE-ORDER-GROUP LOGIC
*  ORDER-ITEM-PRICING USES.  IF THE GROUP PRICES CLEAN THE CART
*  LINES ARE DROPPED (THE CART IS NOW EMPTY - THOSE LINES ARE AN
*  ORDER); IF THE GROUP IS REJECTED THE CART LINES ARE COPIED
*  FORWARD UNCHANGED SO THE CUSTOMER'S CART SURVIVES A FAILED
*  CHECKOUT ATTEMPT.
*-----------------------------------------------------------------
*  CHANGE LOG
*  90/07/09  DJP  OPS-0077  ORIGINAL MEMBER.
*  95/08/30  DJP  OPS-0301  ADDED THE REJECTED STUB RECORD AND THE
*                           CART-LINE CARRY-FORWARD ON REJECT SO A
*                           FAILED CHECKOUT DOES NOT SILENTLY EMPTY
*                           THE CUSTOMER'S CART.
*  96/02/14  TMW  OPS-0356  OPEN EXTEND ON ORDER-OUT-FILE AND
*                           ORDER-ITEM-OUT-FILE - THIS RUN FOLLOWS
*                           ORDER-ITEM-PRICING IN THE SAME DAY'S JOB
*                           STREAM AND MUST ADD TO TODAY'S ORDERS,
*                           NOT REPLACE THEM.
*  98/10/06  SAB  OPS-0512  CONVERTED THE PRODUCT LOOKUP TO THE
*                           IN-MEMORY TABLE/SEARCH ALL SCHEME WHEN
*                           THE KEYED PRODUCT FILE WAS RETIRED.
*  01/05/21  KRW  OPS-0623  RENUMBERED READ-CART-ITEM-IN-REC TO
*                           0100-READ-CART-ITEM-IN-REC WITH A
*                           PERFORM ... THRU CALL, SAME AS THE
*                           SISTER READ IN ORDER-ITEM-PRICING.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  order-from-cart.
 AUTHOR.  D J PETRAKIS.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  07/09/90.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLPROD.CBL".
         COPY "SLCART.CBL".
         COPY "SLORDOU.CBL".
         COPY "SLORDIO.CBL".

 DATA DIVISION.
     FILE SECTION.

         COPY "FDPROD.CBL".
         COPY "FDCART.CBL".
         COPY "FDORDOU.CBL".
         COPY "FDORDIO.CBL".

     WORKING-STORAGE SECTION.

         COPY "wsprod01.cbl".
         COPY "wsordnum.cbl".
         COPY "wsordgrp.cbl".

*    EOF SWITCH AND THE HELD USER-ID THAT MARKS WHERE ONE CART
*    GROUP ENDS AND THE NEXT BEGINS - CART-ITEM-IN-FILE HAS NO
*    HEADER RECORD, SO A USER-ID BREAK IS THE ONLY GROUP BOUNDARY.
         01  W-CART-EOF-SW                PIC X VALUE "N".
             88  CART-IN-EOF              VALUE "Y".

         01  W-CURRENT-CART-USER-ID       PIC 9(9).

         01  W-RUN-TOTALS-AREA.
             05  W-ORDERS-CREATED-CT      PIC S9(7) COMP-3 VALUE ZERO.
             05  W-ORDERS-REJECTED-CT     PIC S9(7) COMP-3 VALUE ZERO.
             05  W-SUM-TOTAL-AMT          PIC S9(11)V99 COMP-3
                                                          VALUE ZERO.
             05  W-SUM-DISCOUNT-AMT       PIC S9(11)V99 COMP-3
                                                          VALUE ZERO.
             05  W-SUM-FINAL-AMT          PIC S9(11)V99 COMP-3
                                                          VALUE ZERO.
             05  FILLER                   PIC X(08) VALUE SPACES.

         01  W-RUN-TOTALS-ALT REDEFINES W-RUN-TOTALS-AREA
                                          PIC X(47).

*    RUN TOTALS DISPLAYED TO THE JOB LOG AT END - NO REPORT IS
*    PRINTED FOR THIS STEP, THE POSTING REPORT PICKS UP THE ORDERS
*    IT WRITES LATER IN THE JOB STREAM.
         01  W-RUN-TOTALS-DISPLAY-LINE.
             05  FILLER                   PIC X(20)
                     VALUE "ORDERS CREATED.....:".
             05  RT-ORDERS-CREATED        PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(20)
                     VALUE "  ORDERS REJECTED..:".
             05  RT-ORDERS-REJECTED       PIC ZZZ,ZZ9.

 PROCEDURE DIVISION.

*    MAIN LINE - THE FIRST RECORD IS READ BEFORE THE GROUP LOOP
*    STARTS SO PROCESS-ONE-CART-GROUP ALWAYS HAS A RECORD ALREADY
*    IN THE BUFFER TO LOOK AT ON ITS FIRST CALL.
     PERFORM INITIALIZE-THE-RUN.
     PERFORM 0100-READ-CART-ITEM-IN-REC
         THRU 0100-READ-CART-ITEM-IN-REC-EXIT.
     PERFORM PROCESS-ONE-CART-GROUP
         UNTIL CART-IN-EOF.
     PERFORM FINALIZE-THE-RUN.

     STOP RUN.

*    LOADS THE PRODUCT TABLE AND STAMPS THE ORDER TIMESTAMP BEFORE
*    ANY FILE IS OPENED - THE ORDER-OUT AND ORDER-ITEM-OUT FILES ARE
*    OPENED EXTEND, SINCE THIS STEP ADDS TO TODAY'S ORDERS LEFT BY
*    ORDER-ITEM-PRICING RATHER THAN STARTING A FRESH GENERATION.
 INITIALIZE-THE-RUN.
     PERFORM LOAD-PRODUCT-TABLE.
     PERFORM GET-ORDER-TIMESTAMP.
     MOVE "N"                       TO W-CART-EOF-SW.
     OPEN INPUT  CART-ITEM-IN-FILE.
     OPEN OUTPUT CART-ITEM-OUT-FILE.
     OPEN EXTEND ORDER-OUT-FILE.
     OPEN EXTEND ORDER-ITEM-OUT-FILE.

 INITIALIZE-THE-RUN-EXIT.
     EXIT.

*    SOLE READ OF CART-ITEM-IN-FILE FOR THE WHOLE RUN.  NUMBERED
*    AND BRACKETED WITH ITS OWN EXIT THE SAME WAY ORDER-ITEM-
*    PRICING'S ORDER-ITEM READ IS.
 0100-READ-CART-ITEM-IN-REC.
     READ CART-ITEM-IN-FILE
         AT END
             MOVE "Y"               TO W-CART-EOF-SW
     END-READ.

 0100-READ-CART-ITEM-IN-REC-EXIT.
     EXIT.

*    ONE GROUP IS EVERY CART LINE FOR ONE USER-ID - NO HEADER
*    RECORD MARKS THE GROUP BOUNDARY HERE THE WAY ORDER-ITEM-
*    PRICING'S INPUT HAS ONE, SO THE BOUNDARY IS DETECTED BY
*    COMPARING THE NEXT LINE'S USER-ID TO THIS GROUP'S.
 PROCESS-ONE-CART-GROUP.
     MOVE CII-USER-ID                TO W-CURRENT-CART-USER-ID.
     MOVE ZERO                       TO OG-LINE-COUNT.
     MOVE W-CURRENT-CART-USER-ID     TO W-ORDER-GROUP-USER-ID.
     MOVE "N"                        TO W-ORDER-GROUP-HAS-COUPON-SW.
     PERFORM COLLECT-ONE-CART-LINE
         UNTIL CART-IN-EOF
            OR CII-USER-ID NOT = W-CURRENT-CART-USER-ID.
     PERFORM GEN-ORDER-NUMBER.
     PERFORM PRICE-ORDER-GROUP.
     IF ORDER-GROUP-REJECTED
         PERFORM WRITE-REJECTED-ORDER-STUB
         PERFORM CARRY-CART-GROUP-FORWARD
             VARYING OG-IDX FROM 1 BY 1
             UNTIL OG-IDX > OG-LINE-COUNT
     ELSE
         PERFORM WRITE-ACCEPTED-ORDER
     END-IF.

 PROCESS-ONE-CART-GROUP-EXIT.
     EXIT.

*    APPENDS ONE CART LINE TO THE ORDER GROUP TABLE - IDENTICAL IN
*    SHAPE TO ORDER-ITEM-PRICING'S COLLECT-ONE-DETAIL-LINE, JUST
*    READING FROM CART-ITEM-IN-FILE INSTEAD OF ORDER-ITEM-IN-FILE.
 COLLECT-ONE-CART-LINE.
     ADD 1                          TO OG-LINE-COUNT.
     SET OG-IDX                     TO OG-LINE-COUNT.
     MOVE CII-PRODUCT-ID            TO OG-PRODUCT-ID (OG-IDX).
     MOVE CII-QUANTITY              TO OG-QUANTITY (OG-IDX).
     PERFORM 0100-READ-CART-ITEM-IN-REC
         THRU 0100-READ-CART-ITEM-IN-REC-EXIT.

 COLLECT-ONE-CART-LINE-EXIT.
     EXIT.

*    A REJECTED CHECKOUT MUST NOT LOSE THE CUSTOMER'S CART - EVERY
*    LINE IN THE REJECTED GROUP IS WRITTEN BACK TO CART-ITEM-OUT-
*    FILE UNCHANGED SO THE NEXT CART-MAINTENANCE RUN SEES IT AGAIN.
 CARRY-CART-GROUP-FORWARD.
     MOVE W-CURRENT-CART-USER-ID    TO CIO-USER-ID.
     MOVE OG-PRODUCT-ID (OG-IDX)    TO CIO-PRODUCT-ID.
     MOVE OG-QUANTITY (OG-IDX)      TO CIO-QUANTITY.
     WRITE CART-ITEM-OUT-RECORD.

 CARRY-CART-GROUP-FORWARD-EXIT.
     EXIT.

*    A REJECTED GROUP STILL GETS AN ORDER-OUT STUB RECORD SO THE
*    POSTING REPORT CAN COUNT THE ATTEMPT, BUT NO ORDER-ITEM-OUT
*    DETAIL LINES ARE WRITTEN FOR IT.
 WRITE-REJECTED-ORDER-STUB.
     ADD 1                          TO W-ORDERS-REJECTED-CT.
     MOVE SPACES                    TO ORDER-OUT-RECORD.
     MOVE W-ORDER-SEQ-NUMBER        TO ORD-ID.
     MOVE W-CURRENT-CART-USER-ID    TO ORD-USER-ID.
     MOVE SPACES                    TO ORD-NUMBER.
     MOVE ZERO                      TO ORD-TOTAL-AMOUNT
                                        ORD-DISCOUNT-AMOUNT
                                        ORD-FINAL-AMOUNT.
     SET ORD-STATUS-REJECTED        TO TRUE.
     WRITE ORDER-OUT-RECORD.

 WRITE-REJECTED-ORDER-STUB-EXIT.
     EXIT.

 WRITE-ACCEPTED-ORDER.
     MOVE W-ORDER-SEQ-NUMBER        TO ORD-ID.
     MOVE W-CURRENT-CART-USER-ID    TO ORD-USER-ID.
     MOVE W-ORDER-GROUP-TOTAL-AMT   TO ORD-TOTAL-AMOUNT.
     MOVE ZERO                      TO ORD-DISCOUNT-AMOUNT.
     MOVE W-ORDER-GROUP-TOTAL-AMT   TO ORD-FINAL-AMOUNT.
     SET ORD-STATUS-PENDING         TO TRUE.
     WRITE ORDER-OUT-RECORD.

     PERFORM WRITE-ONE-ORDER-ITEM-OUT
         VARYING OG-IDX FROM 1 BY 1
         UNTIL OG-IDX > OG-LINE-COUNT.

     ADD 1                          TO W-ORDERS-CREATED-CT.
     ADD ORD-TOTAL-AMOUNT           TO W-SUM-TOTAL-AMT.
     ADD ORD-DISCOUNT-AMOUNT        TO W-SUM-DISCOUNT-AMT.
     ADD ORD-FINAL-AMOUNT           TO W-SUM-FINAL-AMT.

 WRITE-ACCEPTED-ORDER-EXIT.
     EXIT.

*    ONE ORDER-ITEM-OUT RECORD PER CART LINE - PRICE AND LINE TOTAL
*    COME STRAIGHT FROM THE ORDER GROUP TABLE FILLED IN BY
*    PL-PRICE-ORDER-GROUP, NOT RECOMPUTED HERE.
 WRITE-ONE-ORDER-ITEM-OUT.
     MOVE OG-PRODUCT-ID (OG-IDX)    TO OIO-PRODUCT-ID.
     MOVE OG-QUANTITY (OG-IDX)      TO OIO-QUANTITY.
     MOVE OG-UNIT-PRICE (OG-IDX)    TO OIO-UNIT-PRICE.
     MOVE OG-LINE-TOTAL (OG-IDX)    TO OIO-TOTAL-PRICE.
     WRITE ORDER-ITEM-OUT-RECORD.

 WRITE-ONE-ORDER-ITEM-OUT-EXIT.
     EXIT.

 FINALIZE-THE-RUN.
     PERFORM SAVE-PRODUCT-TABLE.
     CLOSE CART-ITEM-IN-FILE
           CART-ITEM-OUT-FILE
           ORDER-OUT-FILE
           ORDER-ITEM-OUT-FILE.
     MOVE W-ORDERS-CREATED-CT       TO RT-ORDERS-CREATED.
     MOVE W-ORDERS-REJECTED-CT      TO RT-ORDERS-REJECTED.
     DISPLAY W-RUN-TOTALS-DISPLAY-LINE.

 FINALIZE-THE-RUN-EXIT.
     EXIT.

     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
     COPY "PL-POST-STOCK.CBL".
     COPY "PL-PRICE-ORDER-GROUP.CBL".
     COPY "PL-GEN-ORDER-NUMBER.CBL".
