*-----------------------------------------------------------------
*  COUPON-MASTER-LOAD
*  EDITS COUPON-FILE AGAINST THE COUPON CREATION RULES BEFORE THE
*  ORDER-PRICING RUNS ARE ALLOWED TO USE IT.  A COUPON IS BAD IF
*  CPN-NAME OR CPN-CODE IS BLANK, THE DISCOUNT TYPE IS NOT "P" OR
*  "F", THE DISCOUNT VALUE IS NOT POSITIVE (OR EXCEEDS 100 FOR A
*  PERCENTAGE COUPON), CPN-VALID-FROM IS AFTER CPN-VALID-TO, EITHER
*  DATE IS NOT A REAL CALENDAR DATE, OR CPN-MAX-USAGE-COUNT IS NOT
*  POSITIVE.  BAD COUPONS ARE LISTED BUT NOT REMOVED - OPERATIONS
*  CORRECTS THEM BEFORE THE NEXT PRICING RUN PICKS THEM UP.
*-----------------------------------------------------------------
*  CHANGE LOG
*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
*  96/07/19  TMW  OPS-0390  ADDED THE MIN-ORDER-AMT DISPLAY COLUMN
*                           SO MARKETING COULD PROOF NEW COUPONS
*                           BEFORE THEY WENT LIVE.
*  97/04/02  TMW  OPS-0430  ADDED THE MAX-DISCOUNT-AMT DISPLAY
*                           COLUMN WHEN THE CAP FIELD WAS ADDED TO
*                           THE MASTER RECORD.
*  98/11/02  SAB  OPS-0521  Y2K REVIEW - CPN-VALID-FROM/TO ARE
*                           ALREADY FULL CCYYMMDD, CONFIRMED THE
*                           DATE-VALIDATION MEMBER HANDLES CENTURY
*                           CORRECTLY. NO CHANGE REQUIRED.
*  02/08/19  KRW  OPS-0615  ADDED THE VALID-FROM/VALID-TO CALENDAR
*                           CHECK AFTER A COUPON WAS LOADED WITH
*                           02/30 AS ITS EXPIRATION DATE.
*  03/02/11  KRW  OPS-0622  RENUMBERED READ-COUPON-MASTER TO 0100-
*                           READ-COUPON-MASTER WITH A PERFORM ...
*                           THRU CALL, MATCHING THE OTHER EDIT RUNS.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  coupon-master-load.
 AUTHOR.  L K OKAFOR.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  01/17/92.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLCPN.CBL".

         SELECT COUPON-EDIT-RPT-FILE
             ASSIGN TO "coupon-edit-report.prn"
             ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
     FILE SECTION.

         COPY "FDCPN.CBL".

*    ONE 80-BYTE PRINT LINE CARRIES EVERY REPORT LAYOUT IN THIS
*    RUN, THE SAME WAY THE OTHER EDIT-LISTING PROGRAMS DO IT.
         FD  COUPON-EDIT-RPT-FILE
             LABEL RECORDS ARE OMITTED.
         01  COUPON-EDIT-RPT-RECORD       PIC X(80).

     WORKING-STORAGE SECTION.

         COPY "wsdate.cbl".

*    REPORT LAYOUT AREA - TWO HEADING LINES, ONE DETAIL LINE, AND
*    THE ONE TOTAL LINE PRINTED AT END OF RUN.  NO CONTROL BREAKS -
*    COUPON-FILE IS NOT IN ANY PARTICULAR SEQUENCE.
         01  W-HEADING-1.
             05  FILLER                   PIC X(20) VALUE SPACES.
             05  FILLER                   PIC X(29)
                     VALUE "COUPON MASTER EDIT LISTING".
             05  FILLER                   PIC X(25) VALUE SPACES.
             05  FILLER                   PIC X(06) VALUE "PAGE: ".
             05  H1-PAGE-NUMBER           PIC ZZZ9.

         01  W-HEADING-2.
             05  FILLER                   PIC X(09) VALUE "COUPON ID".
             05  FILLER                   PIC X(03) VALUE SPACES.
             05  FILLER                   PIC X(10) VALUE "CPN CODE".
             05  FILLER                   PIC X(10) VALUE SPACES.
             05  FILLER                   PIC X(16) VALUE "REASON REJECTED".

         01  W-DETAIL-LINE.
             05  D-CPN-ID                 PIC 9(09).
             05  FILLER                   PIC X(03) VALUE SPACES.
             05  D-CPN-CODE               PIC X(20).
             05  FILLER                   PIC X(03) VALUE SPACES.
             05  D-REJECT-REASON          PIC X(25).

         01  W-DETAIL-LINE-ALT REDEFINES W-DETAIL-LINE
                                          PIC X(60).

         01  W-TOTAL-LINE.
             05  FILLER                   PIC X(20)
                     VALUE "RECORDS READ......: ".
             05  T-RECORDS-READ           PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(05) VALUE SPACES.
             05  FILLER                   PIC X(20)
                     VALUE "RECORDS REJECTED..: ".
             05  T-RECORDS-REJECTED       PIC ZZZ,ZZ9.

         01  W-TOTAL-LINE-ALT REDEFINES W-TOTAL-LINE
                                          PIC X(59).

*    SWITCHES AND PAGE-CONTROL COUNTERS - PAGE-IS-FULL FOLLOWS THE
*    SAME 50-LINE THRESHOLD AS THE OTHER EDIT LISTINGS IN THE SHOP.
         01  W-COUPON-EOF-SW              PIC X VALUE "N".
             88  COUPON-MASTER-EOF        VALUE "Y".

         01  W-BAD-COUPON-SW              PIC X VALUE "N".
             88  BAD-COUPON-RECORD        VALUE "Y".

         01  W-PAGE-NUMBER                PIC S9(4) COMP VALUE ZERO.
         01  W-LINES-ON-PAGE              PIC S9(4) COMP VALUE ZERO.
             88  PAGE-IS-FULL             VALUE 50 THRU 999.

*    READ AND REJECT COUNTERS CARRIED FROM EDIT-ONE-COUPON-RECORD
*    THROUGH TO THE TOTAL LINE AT RUN END.
         01  W-RECORD-COUNT-AREA.
             05  W-RECORDS-READ           PIC S9(7) COMP-3 VALUE ZERO.
             05  W-RECORDS-REJECTED       PIC S9(7) COMP-3 VALUE ZERO.
             05  FILLER                   PIC X(04) VALUE SPACES.

         01  W-COUNT-AREA-ALT REDEFINES W-RECORD-COUNT-AREA
                                          PIC X(10).

 PROCEDURE DIVISION.

*    MAIN LINE - THE DAYS-IN-MONTH TABLE IS LOADED ONCE UP FRONT
*    SO EDIT-COUPON-DATE-RANGE CAN VALIDATE EVERY COUPON'S DATES
*    AGAINST IT WITHOUT RELOADING PER RECORD.
     OPEN INPUT COUPON-FILE.
     OPEN OUTPUT COUPON-EDIT-RPT-FILE.

     PERFORM LOAD-DAYS-IN-MONTH-TABLE.
     PERFORM PRINT-REPORT-HEADINGS.
     PERFORM 0100-READ-COUPON-MASTER
         THRU 0100-READ-COUPON-MASTER-EXIT.
     PERFORM EDIT-ONE-COUPON-RECORD
         UNTIL COUPON-MASTER-EOF.
     PERFORM PRINT-TOTAL-LINE.

     CLOSE COUPON-FILE
           COUPON-EDIT-RPT-FILE.

     STOP RUN.

*    SOLE READ OF COUPON-FILE FOR THE WHOLE RUN - NUMBERED SO
*    OPERATIONS HAS A FIXED RESTART POINT AFTER AN ABEND.
 0100-READ-COUPON-MASTER.
     READ COUPON-FILE
         AT END
             MOVE "Y"               TO W-COUPON-EOF-SW
     END-READ.

 0100-READ-COUPON-MASTER-EXIT.
     EXIT.

*    RUNS ONE COUPON THROUGH ALL FOUR EDITS IN SEQUENCE, STOPPING
*    AS SOON AS ONE FAILS - THE REJECT LINE SHOWS ONLY THE FIRST
*    REASON FOUND, NOT EVERY RULE THE RECORD MIGHT BE BREAKING.
 EDIT-ONE-COUPON-RECORD.
     ADD 1                          TO W-RECORDS-READ.
     MOVE "N"                       TO W-BAD-COUPON-SW.
     MOVE SPACES                    TO D-REJECT-REASON.

     IF CPN-NAME = SPACES OR CPN-CODE = SPACES
         MOVE "Y"                   TO W-BAD-COUPON-SW
         MOVE "NAME OR CODE BLANK"  TO D-REJECT-REASON
     ELSE
         IF NOT CPN-TYPE-PERCENT AND NOT CPN-TYPE-FIXED
             MOVE "Y"               TO W-BAD-COUPON-SW
             MOVE "BAD DISCOUNT TYPE" TO D-REJECT-REASON
         ELSE
             PERFORM EDIT-COUPON-DISCOUNT-VALUE
         END-IF
     END-IF.

     IF NOT BAD-COUPON-RECORD
         PERFORM EDIT-COUPON-DATE-RANGE
     END-IF.

     IF NOT BAD-COUPON-RECORD
         IF CPN-MAX-USAGE-COUNT NOT > ZERO
             MOVE "Y"               TO W-BAD-COUPON-SW
             MOVE "MAX USAGE NOT POSITIVE" TO D-REJECT-REASON
         END-IF
     END-IF.

     IF BAD-COUPON-RECORD
         ADD 1                      TO W-RECORDS-REJECTED
         PERFORM PRINT-REJECT-LINE
     END-IF.

     PERFORM 0100-READ-COUPON-MASTER
         THRU 0100-READ-COUPON-MASTER-EXIT.

 EDIT-ONE-COUPON-RECORD-EXIT.
     EXIT.

*    A PERCENT-TYPE COUPON OVER 100 IS REJECTED HERE SO PL-CALC-
*    COUPON-DISCOUNT NEVER HAS TO GUARD AGAINST A DISCOUNT BIGGER
*    THAN THE ORDER TOTAL AT PRICING TIME.
 EDIT-COUPON-DISCOUNT-VALUE.
     IF CPN-DISCOUNT-VALUE NOT > ZERO
         MOVE "Y"                   TO W-BAD-COUPON-SW
         MOVE "DISCOUNT NOT POSITIVE" TO D-REJECT-REASON
     ELSE
         IF CPN-TYPE-PERCENT AND CPN-DISCOUNT-VALUE > 100
             MOVE "Y"               TO W-BAD-COUPON-SW
             MOVE "PERCENT OVER 100" TO D-REJECT-REASON
         END-IF
     END-IF.

 EDIT-COUPON-DISCOUNT-VALUE-EXIT.
     EXIT.

*    CHECKS BOTH DATES ARE REAL CALENDAR DATES BEFORE CHECKING
*    VALID-FROM IS NOT AFTER VALID-TO - A BAD CALENDAR DATE IS
*    REPORTED ON ITS OWN SO THE RANGE CHECK IS NOT RUN AGAINST
*    GARBAGE.
 EDIT-COUPON-DATE-RANGE.
     IF CPN-VALID-FROM > CPN-VALID-TO
         MOVE "Y"                   TO W-BAD-COUPON-SW
         MOVE "VALID-FROM AFTER VALID-TO" TO D-REJECT-REASON
     ELSE
         MOVE CPN-VALID-FROM        TO GDTV-DATE-CCYY-MM-DD
         PERFORM VALIDATE-CCYYMMDD-DATE
         IF NOT GDTV-DATE-IS-VALID
             MOVE "Y"               TO W-BAD-COUPON-SW
             MOVE "VALID-FROM NOT A DATE" TO D-REJECT-REASON
         ELSE
             MOVE CPN-VALID-TO      TO GDTV-DATE-CCYY-MM-DD
             PERFORM VALIDATE-CCYYMMDD-DATE
             IF NOT GDTV-DATE-IS-VALID
                 MOVE "Y"           TO W-BAD-COUPON-SW
                 MOVE "VALID-TO NOT A DATE" TO D-REJECT-REASON
             END-IF
         END-IF
     END-IF.

 EDIT-COUPON-DATE-RANGE-EXIT.
     EXIT.

*    ONE DETAIL LINE PER BAD COUPON, PAGE-BROKEN LIKE EVERY OTHER
*    REPORT IN THE SHOP - COUPON-FILE ITSELF IS NEVER CORRECTED BY
*    THIS RUN, ONLY LISTED FOR OPERATIONS TO FIX BY HAND.
 PRINT-REJECT-LINE.
     IF PAGE-IS-FULL
         PERFORM PRINT-REPORT-HEADINGS
     END-IF.
     MOVE CPN-ID                    TO D-CPN-ID.
     MOVE CPN-CODE                  TO D-CPN-CODE.
     WRITE COUPON-EDIT-RPT-RECORD   FROM W-DETAIL-LINE
         AFTER ADVANCING 1 LINE.
     ADD 1                          TO W-LINES-ON-PAGE.

 PRINT-REJECT-LINE-EXIT.
     EXIT.

*    BREAKS TO A NEW PAGE EITHER AT RUN START OR WHEN PRINT-REJECT-
*    LINE FINDS PAGE-IS-FULL - SAME PAGING IDIOM AS THE PRODUCT
*    EDIT LISTING.
 PRINT-REPORT-HEADINGS.
     ADD 1                          TO W-PAGE-NUMBER.
     MOVE W-PAGE-NUMBER             TO H1-PAGE-NUMBER.
     WRITE COUPON-EDIT-RPT-RECORD   FROM W-HEADING-1
         AFTER ADVANCING PAGE.
     WRITE COUPON-EDIT-RPT-RECORD   FROM W-HEADING-2
         AFTER ADVANCING 2 LINES.
     MOVE ZERO                      TO W-LINES-ON-PAGE.

 PRINT-REPORT-HEADINGS-EXIT.
     EXIT.

*    ONE-LINE SUMMARY AT THE BOTTOM OF THE LISTING - READ COUNT
*    AND REJECT COUNT ONLY, NO DOLLAR TOTALS ON THIS REPORT.
 PRINT-TOTAL-LINE.
     MOVE W-RECORDS-READ            TO T-RECORDS-READ.
     MOVE W-RECORDS-REJECTED        TO T-RECORDS-REJECTED.
     WRITE COUPON-EDIT-RPT-RECORD   FROM W-TOTAL-LINE
         AFTER ADVANCING 3 LINES.

 PRINT-TOTAL-LINE-EXIT.
     EXIT.

     COPY "PL-VALIDATE-DATE.CBL".
