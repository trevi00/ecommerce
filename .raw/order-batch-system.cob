*-----------------------------------------------------------------
*  ORDER-BATCH-SYSTEM
*  NIGHTLY JOB-STEP DRIVER FOR THE WHOLE ORDER/PRODUCT/COUPON/
*  PAYMENT/USER BATCH STREAM.  CALLS EACH STEP PROGRAM IN TURN IN
*  THE SEQUENCE THE FILES REQUIRE - MASTERS LOADED BEFORE THEY ARE
*  LOOKED UP, OLD-MASTER/NEW-MASTER STEPS BEFORE THE REPORT THAT
*  READS THEIR OUTPUT.  EVERY STEP'S RETURN-CODE IS CHECKED BEFORE
*  THE NEXT ONE IS CALLED; A NON-ZERO RETURN-CODE STOPS THE CHAIN
*  SO A BAD STEP DOES NOT RUN AGAINST FILES THE PRIOR STEP LEFT
*  HALF WRITTEN.
*-----------------------------------------------------------------
*  CHANGE LOG
*  89/03/20  RMH  OPS-0003  ORIGINAL MEMBER - STARTED LIFE AS THE
*                           OPERATOR'S CRT MENU FOR CONTROL-FILE
*                           AND VENDOR MAINTENANCE.
*  92/01/17  LKO  OPS-0166  DROPPED THE CRT MENU.  DATA CENTER RUNS
*                           THIS STREAM AS AN UNATTENDED OVERNIGHT
*                           JOB NOW - EVERY STEP IS CALLED IN A
*                           FIXED SEQUENCE INSTEAD OF AN OPERATOR
*                           PICKING NUMBERS OFF A SCREEN.
*  95/08/30  DJP  OPS-0301  ADDED THE ORDER-STATUS-UPDATE AND
*                           ORDER-FROM-CART STEPS WHEN THOSE RUNS
*                           WERE SPLIT OUT OF ORDER-ITEM-PRICING.
*  96/11/04  TMW  OPS-0380  ADDED THE PAYMENT-POSTING STEP.
*  97/02/11  TMW  OPS-0394  ADDED CART-MAINTENANCE AND
*                           USER-MASTER-VALIDATE STEPS.
*  97/04/02  TMW  OPS-0431  ADDED THE COUPON-EXPIRATION-RUN STEP
*                           AHEAD OF THE POSTING REPORT.
*  98/10/06  SAB  OPS-0512  Y2K REVIEW OF W-JOB-DATE-AREA - NO
*                           CHANGE REQUIRED, FIELD WAS ALREADY
*                           CCYYMMDD.
*  99/06/14  RDK  OPS-0551  A BAD RETURN-CODE FROM ANY STEP WAS
*                           BEING LOGGED BUT THE CHAIN RAN ON
*                           ANYWAY - FIXED RUN-ONE-JOB-STEP SO THE
*                           REMAINING STEPS ARE SKIPPED ONCE
*                           W-CHAIN-ABORT-SW IS SET.
*  01/05/14  KRW  OPS-0621  RENUMBERED RUN-ONE-JOB-STEP TO 0100-
*                           RUN-ONE-JOB-STEP WITH A PERFORM ... THRU
*                           VARYING CALL, MATCHING THE STEP-DRIVER
*                           CONVENTION NOW USED ACROSS THE STREAM.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  order-batch-system.
 AUTHOR.  R M HASKELL.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  03/20/89.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

 DATA DIVISION.
     WORKING-STORAGE SECTION.

         01  W-JOB-BANNER-LINE.
             05  FILLER                 PIC X(20) VALUE SPACES.
             05  FILLER                 PIC X(26)
                     VALUE "ORDER BATCH SYSTEM - RUN ".
             05  W-JOB-DATE-DISPLAY     PIC 9(8).

         01  W-STEP-NUMBER              PIC S9(3) COMP VALUE ZERO.

         01  W-CHAIN-ABORT-SW           PIC X(01) VALUE "N".
             88  CHAIN-ABORT            VALUE "Y".

         01  W-STEP-STATUS-AREA.
             05  W-STEP-RETURN-CODE     PIC S9(4) COMP VALUE ZERO.
             05  W-STEPS-RUN-CT         PIC S9(3) COMP-3 VALUE ZERO.
             05  W-STEPS-ABORTED-CT     PIC S9(3) COMP-3 VALUE ZERO.
             05  FILLER                 PIC X(08) VALUE SPACES.

         01  W-STEP-STATUS-ALT REDEFINES W-STEP-STATUS-AREA
                                          PIC X(17).

         01  W-JOB-DATE-AREA.
             05  W-JOB-CCYYMMDD         PIC 9(8) VALUE ZERO.

         01  W-JOB-DATE-BROKEN-DOWN REDEFINES W-JOB-DATE-AREA.
             05  W-JOB-CCYY             PIC 9(4).
             05  W-JOB-MM               PIC 9(2).
             05  W-JOB-DD               PIC 9(2).

         01  W-STEP-RESULT-LINE.
             05  FILLER                 PIC X(12) VALUE "STEP RESULT:".
             05  R-STEP-NUMBER          PIC Z9.
             05  FILLER                 PIC X(04) VALUE SPACES.
             05  R-STEP-NAME            PIC X(24).
             05  FILLER                 PIC X(04) VALUE SPACES.
             05  R-RETURN-CODE          PIC ----9.

         01  W-STEP-RESULT-LINE-ALT REDEFINES W-STEP-RESULT-LINE
                                          PIC X(49).

 PROCEDURE DIVISION.

     PERFORM INITIALIZE-THE-JOB.
     PERFORM 0100-RUN-ONE-JOB-STEP
         THRU 0100-RUN-ONE-JOB-STEP-EXIT
         VARYING W-STEP-NUMBER FROM 1 BY 1
         UNTIL W-STEP-NUMBER > 9
            OR CHAIN-ABORT.
     PERFORM FINALIZE-THE-JOB.

     STOP RUN.

*    STAMPS THE RUN DATE AND DISPLAYS THE JOB BANNER TO THE
*    OPERATOR CONSOLE/JOB LOG BEFORE THE FIRST STEP IS CALLED.
 INITIALIZE-THE-JOB.
     ACCEPT W-JOB-CCYYMMDD              FROM DATE YYYYMMDD.
     MOVE W-JOB-CCYYMMDD                TO W-JOB-DATE-DISPLAY.
     DISPLAY W-JOB-BANNER-LINE.

 INITIALIZE-THE-JOB-EXIT.
     EXIT.

*    CALLS ONE STEP PROGRAM BY W-STEP-NUMBER, THEN CHECKS ITS
*    RETURN-CODE.  STEPS 1-9 RUN IN THE FIXED ORDER THE MASTER AND
*    TRANSACTION FILES REQUIRE - SEE THE PROGRAM BANNER ABOVE - AND
*    A NON-ZERO RETURN-CODE SETS W-CHAIN-ABORT-SW SO THE PERFORM
*    VARYING IN THE MAIN PARAGRAPH STOPS CALLING FURTHER STEPS.
 0100-RUN-ONE-JOB-STEP.
     EVALUATE W-STEP-NUMBER
         WHEN 1
             MOVE "PRODUCT-MASTER-LOAD"    TO R-STEP-NAME
             CALL "product-master-load"
         WHEN 2
             MOVE "COUPON-MASTER-LOAD"     TO R-STEP-NAME
             CALL "coupon-master-load"
         WHEN 3
             MOVE "ORDER-ITEM-PRICING"     TO R-STEP-NAME
             CALL "order-item-pricing"
         WHEN 4
             MOVE "ORDER-FROM-CART"        TO R-STEP-NAME
             CALL "order-from-cart"
         WHEN 5
             MOVE "ORDER-STATUS-UPDATE"    TO R-STEP-NAME
             CALL "order-status-update"
         WHEN 6
             MOVE "CART-MAINTENANCE"       TO R-STEP-NAME
             CALL "cart-maintenance"
         WHEN 7
             MOVE "PAYMENT-POSTING"        TO R-STEP-NAME
             CALL "payment-posting"
         WHEN 8
             MOVE "USER-MASTER-VALIDATE"   TO R-STEP-NAME
             CALL "user-master-validate"
         WHEN 9
             MOVE "COUPON-EXPIRATION-RUN"  TO R-STEP-NAME
             CALL "coupon-expiration-run"
     END-EVALUATE.

     MOVE RETURN-CODE                   TO W-STEP-RETURN-CODE.
     ADD 1                              TO W-STEPS-RUN-CT.
     PERFORM DISPLAY-ONE-STEP-RESULT.

     IF W-STEP-RETURN-CODE NOT = ZERO
         ADD 1                          TO W-STEPS-ABORTED-CT
         SET CHAIN-ABORT                TO TRUE
     END-IF.

 0100-RUN-ONE-JOB-STEP-EXIT.
     EXIT.

*    ONE-LINE STEP RESULT TO THE JOB LOG - STEP NUMBER, NAME, AND
*    RETURN-CODE - SO OPERATIONS CAN TELL AT A GLANCE WHICH STEP
*    STOPPED THE CHAIN WITHOUT HAVING TO READ EACH STEP'S OWN LOG.
 DISPLAY-ONE-STEP-RESULT.
     MOVE W-STEP-NUMBER                 TO R-STEP-NUMBER.
     MOVE W-STEP-RETURN-CODE            TO R-RETURN-CODE.
     DISPLAY W-STEP-RESULT-LINE.

 DISPLAY-ONE-STEP-RESULT-EXIT.
     EXIT.

*    THE POSTING REPORT ONLY RUNS WHEN ALL NINE STEPS COMPLETED -
*    A PARTIAL RUN'S OUTPUT FILES ARE NOT TRUSTWORTHY ENOUGH TO
*    REPORT ON, SO A CHAIN-ABORT SKIPS STEP 10 ENTIRELY.
 FINALIZE-THE-JOB.
     IF NOT CHAIN-ABORT
         CALL "order-posting-report"
         MOVE RETURN-CODE               TO W-STEP-RETURN-CODE
         MOVE "ORDER-POSTING-REPORT"    TO R-STEP-NAME
         MOVE 10                        TO W-STEP-NUMBER
         ADD 1                          TO W-STEPS-RUN-CT
         PERFORM DISPLAY-ONE-STEP-RESULT
     END-IF.

     IF CHAIN-ABORT
         DISPLAY "ORDER-BATCH-SYSTEM ENDED EARLY - SEE STEP RESULTS"
     ELSE
         DISPLAY "ORDER-BATCH-SYSTEM COMPLETED ALL STEPS"
     END-IF.

 FINALIZE-THE-JOB-EXIT.
     EXIT.
