*-----------------------------------------------------------------
*  PL-VALIDATE-DATE.CBL  -  RANGE-CHECKS A CCYYMMDD DATE FIELD
*  MOVED INTO GDTV-DATE-CCYY-MM-DD.  SETS GDTV-DATE-IS-VALID.
*  USED BY COUPON-MASTER-LOAD TO REJECT A COUPON RECORD WHOSE
*  CPN-VALID-FROM OR CPN-VALID-TO IS NOT A REAL CALENDAR DATE.
*-----------------------------------------------------------------
*  88/05/14  RMH  OPS-0040  ORIGINAL MEMBER.
*  01/06/04  KRW  OPS-0630  RENUMBERED COMPUTE-DAYS-IN-FEBRUARY TO
*                           0100-COMPUTE-DAYS-IN-FEBRUARY WITH A
*                           PERFORM ... THRU CALL, MATCHING THE
*                           NUMBERED-PARAGRAPH CONVENTION NOW USED
*                           ACROSS THE STREAM.
*-----------------------------------------------------------------

*    PERFORMED ONCE BY THE CALLING PROGRAM BEFORE ANY DATE IS
*    VALIDATED - FEBRUARY'S ENTRY IS A PLACEHOLDER, OVERWRITTEN
*    EACH CALL BY COMPUTE-DAYS-IN-FEBRUARY FOR THE YEAR AT HAND.
     LOAD-DAYS-IN-MONTH-TABLE.
         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (1).
         MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2).
         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (3).
         MOVE 30 TO GDTV-TABLE-MONTH-DAYS (4).
         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (5).
         MOVE 30 TO GDTV-TABLE-MONTH-DAYS (6).
         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (7).
         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (8).
         MOVE 30 TO GDTV-TABLE-MONTH-DAYS (9).
         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (10).
         MOVE 30 TO GDTV-TABLE-MONTH-DAYS (11).
         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (12).

     LOAD-DAYS-IN-MONTH-TABLE-EXIT.
         EXIT.

*    REJECTS A ZERO CCYY OR AN OUT-OF-RANGE MONTH BEFORE EVEN
*    COMPUTING THE LEAP-YEAR FEBRUARY COUNT - GDTV-DATE-IS-VALID
*    STAYS FALSE ON EITHER GO TO EXIT BELOW.
     VALIDATE-CCYYMMDD-DATE.
         SET GDTV-DATE-IS-VALID     TO FALSE.
         IF GDTV-DATE-CCYY = ZERO
             GO TO VALIDATE-CCYYMMDD-DATE-EXIT
         END-IF.
         IF NOT GDTV-MONTH-VALID
             GO TO VALIDATE-CCYYMMDD-DATE-EXIT
         END-IF.
         PERFORM 0100-COMPUTE-DAYS-IN-FEBRUARY
             THRU 0100-COMPUTE-DAYS-IN-FEBRUARY-EXIT.
         SET GDTV-MO-IDX            TO GDTV-DATE-MM.
         MOVE GDTV-TABLE-MONTH-DAYS (GDTV-MO-IDX)
                                     TO GDTV-LEAP-YEAR-DUMMY-QUO.
         IF GDTV-DATE-MM = 2
             MOVE GDTV-DAYS-IN-FEBRUARY TO GDTV-LEAP-YEAR-DUMMY-QUO
         END-IF.
         IF GDTV-DATE-DD > ZERO
                 AND GDTV-DATE-DD NOT > GDTV-LEAP-YEAR-DUMMY-QUO
             SET GDTV-DATE-IS-VALID TO TRUE
         END-IF.

     VALIDATE-CCYYMMDD-DATE-EXIT.
         EXIT.

*    STANDARD DIVIDE-BY-4/100/400 LEAP YEAR TEST - GDTV-DAYS-IN-
*    FEBRUARY IS RECOMPUTED EVERY CALL SINCE A COUPON RUN VALIDATES
*    DATES FROM MANY DIFFERENT YEARS IN THE SAME PASS.
     0100-COMPUTE-DAYS-IN-FEBRUARY.
         MOVE 28                    TO GDTV-DAYS-IN-FEBRUARY.
         DIVIDE GDTV-DATE-CCYY BY 4
             GIVING GDTV-LEAP-YEAR-DUMMY-QUO
             REMAINDER GDTV-LEAP-YEAR-REMAINDER-4.
         IF GDTV-LEAP-YEAR-REMAINDER-4 = ZERO
             MOVE 29                TO GDTV-DAYS-IN-FEBRUARY
             DIVIDE GDTV-DATE-CCYY BY 100
                 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
                 REMAINDER GDTV-LEAP-YEAR-REMAINDER-100
             IF GDTV-LEAP-YEAR-REMAINDER-100 = ZERO
                 MOVE 28            TO GDTV-DAYS-IN-FEBRUARY
                 DIVIDE GDTV-DATE-CCYY BY 400
                     GIVING GDTV-LEAP-YEAR-DUMMY-QUO
                     REMAINDER GDTV-LEAP-YEAR-REMAINDER-400
                 IF GDTV-LEAP-YEAR-REMAINDER-400 = ZERO
                     MOVE 29        TO GDTV-DAYS-IN-FEBRUARY
                 END-IF
             END-IF
         END-IF.

     0100-COMPUTE-DAYS-IN-FEBRUARY-EXIT.
         EXIT.
