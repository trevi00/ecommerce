*-----------------------------------------------------------------
*  SLUSRCPN.CBL  -  SELECT CLAUSE FOR THE USER-COUPON FILE.
*  TRACKS WHICH COUPONS HAVE BEEN ISSUED TO WHICH USERS AND WHETHER
*  THEY HAVE BEEN REDEEMED.  SORTED BY UC-USER-ID, UC-COUPON-ID.
*-----------------------------------------------------------------
*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT USER-COUPON-FILE
         ASSIGN TO "USER-COUPON-FILE"
         ORGANIZATION IS SEQUENTIAL.

     SELECT USER-COUPON-OUT-FILE
         ASSIGN TO "USER-COUPON-OUT-FILE"
         ORGANIZATION IS SEQUENTIAL.
