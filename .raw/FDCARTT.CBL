*-----------------------------------------------------------------
*  FDCARTT.CBL  -  CART MAINTENANCE TRANSACTION RECORD.
*  CTI-ACTION-CD DRIVES WHAT HAPPENS TO THE LINE FOR
*  CTI-USER-ID/CTI-PRODUCT-ID: "A" MERGES CTI-QUANTITY INTO AN
*  EXISTING LINE (OR ADDS A NEW ONE), "U" REPLACES THE LINE'S
*  QUANTITY OUTRIGHT, "D" SUBTRACTS CTI-QUANTITY FROM AN EXISTING
*  LINE BUT ONLY WHEN SOME QUANTITY WOULD STILL BE LEFT ON THE LINE,
*  "R" DELETES THE LINE, "C" EMPTIES EVERY LINE CARRIED FOR THE
*  USER.  CTI-PRODUCT-ID/CTI-QUANTITY ARE IGNORED ON A CLEAR REQUEST.
*-----------------------------------------------------------------
*  96/04/18  TMW  OPS-0362  ORIGINAL MEMBER.
*  97/01/09  TMW  OPS-0391  ADDED CART-TRANS-SHORT-REDEF - THE
*                           FRONT END NOW LETS A USER CLEAR THEIR
*                           CART FROM THE ACCOUNT PAGE WITHOUT
*                           KNOWING A PRODUCT-ID, SO THAT FEED ONLY
*                           EVER FILLS IN THE USER-ID AND ACTION.
*  99/07/09  RDK  OPS-0559  ADDED CTI-ACTION-DECREASE ("D") - THE
*                           ACCOUNT PAGE'S CART WIDGET HAS A MINUS
*                           BUTTON THAT TAKES A LINE DOWN BY SOME
*                           QUANTITY WITHOUT REPLACING IT OUTRIGHT,
*                           AND THERE WAS NO ACTION CODE FOR IT.
*-----------------------------------------------------------------

     FD  CART-TRANS-IN-FILE
         LABEL RECORDS ARE OMITTED.

     01  CART-TRANS-IN-RECORD.
         05  CTI-USER-ID               PIC 9(09).
         05  CTI-PRODUCT-ID            PIC 9(09).
         05  CTI-QUANTITY              PIC S9(5) COMP-3.
         05  CTI-ACTION-CD             PIC X(01).
             88  CTI-ACTION-ADD        VALUE "A".
             88  CTI-ACTION-UPDATE     VALUE "U".
             88  CTI-ACTION-DECREASE   VALUE "D".
             88  CTI-ACTION-REMOVE     VALUE "R".
             88  CTI-ACTION-CLEAR      VALUE "C".
         05  FILLER                    PIC X(01).

     01  CART-TRANS-SHORT-REDEF REDEFINES CART-TRANS-IN-RECORD.
         05  CTS-USER-ID               PIC 9(09).
         05  FILLER                    PIC X(13).
         05  CTS-ACTION-CD             PIC X(01).
         05  FILLER                    PIC X(01).
