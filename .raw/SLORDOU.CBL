*-----------------------------------------------------------------
*  SLORDOU.CBL  -  SELECT CLAUSE FOR THE PRICED-ORDER OUTPUT FILE.
*-----------------------------------------------------------------
*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT ORDER-OUT-FILE
         ASSIGN TO "ORDER-OUT-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
