*-----------------------------------------------------------------
*  SLCART.CBL  -  SELECT CLAUSE FOR THE CART-ITEM FILE.
*  CART-MAINTENANCE OPENS THIS I-O; ORDER-FROM-CART OPENS THE SAME
*  FILE INPUT, PRICES THE LINES IT FINDS, AND REWRITES IT WITHOUT
*  THE LINES THAT WERE JUST TURNED INTO AN ORDER.
*-----------------------------------------------------------------
*  90/07/09  DJP  OPS-0077  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT CART-ITEM-IN-FILE
         ASSIGN TO "CART-ITEM-IN-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.

     SELECT CART-ITEM-OUT-FILE
         ASSIGN TO "CART-ITEM-OUT-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
