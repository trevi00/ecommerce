*-----------------------------------------------------------------
*  SLUSROU.CBL  -  SELECT CLAUSE FOR THE VALIDATED USER OUTPUT FILE.
*-----------------------------------------------------------------
*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT USER-OUT-FILE
         ASSIGN TO "USER-OUT-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
