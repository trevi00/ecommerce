*-----------------------------------------------------------------
*  PAYMENT-POSTING
*  APPLIES ONE RUN'S WORTH OF PAYMENT-IN-FILE REQUESTS AGAINST THE
*  PRIOR RUN'S PAYMENT-OUT-FILE, CARRIED FORWARD UNDER THE OLD-
*  MASTER NAME PAYMENT-MASTER-IN-FILE, AND WRITES A NEW PAYMENT-
*  OUT-FILE GENERATION - THE SAME SEQUENTIAL MATCH/UPDATE SCHEME AS
*  ORDER-STATUS-UPDATE, BUT MATCHED ONE TRANSACTION TO ONE MASTER
*  RECORD BY PAYMENT ID RATHER THAN BY GROUP.
*
*  A "PENDING" REQUEST AGAINST A PAYMENT ID NOT ALREADY ON THE
*  MASTER OPENS A NEW PAYMENT.  A "COMPLETED"/"FAILED"/"CANCELLED"
*  REQUEST MOVES AN EXISTING PAYMENT THROUGH ITS LIFECYCLE IF THE
*  CURRENT STATUS ALLOWS IT - COMPLETE AND FAIL ONLY FROM PENDING,
*  CANCEL ONLY FROM COMPLETED.  ANY OTHER REQUEST IS REJECTED AND
*  THE MASTER PASSES THROUGH UNCHANGED.  EVERY MASTER RECORD IS
*  CARRIED TO THE NEW GENERATION EXACTLY ONCE, WHETHER OR NOT A
*  REQUEST TOUCHED IT THIS RUN.
*
*  BOTH FILES MUST ARRIVE IN ASCENDING PAYMENT-ID SEQUENCE FOR THE
*  MATCH TO WORK; THE SORT STEP AHEAD OF THIS ONE IN THE JOB STREAM
*  KEEPS PAYMENT-IN-FILE IN THAT SEQUENCE.
*-----------------------------------------------------------------
*  CHANGE LOG
*  96/11/04  TMW  OPS-0380  ORIGINAL MEMBER.
*  98/10/06  SAB  OPS-0512  Y2K REVIEW OF THIS MEMBER - ALL DATE
*                           FIELDS ARE CCYYMMDD ALREADY, NO CHANGE
*                           NEEDED.
*  99/06/14  RDK  OPS-0548  A DUPLICATE "PENDING" REQUEST AGAINST AN
*                           ID ALREADY ON THE MASTER WAS SLIPPING
*                           THROUGH AS A SILENT NO-OP INSTEAD OF
*                           BEING COUNTED AS A REJECT.  CORRECTED IN
*                           HANDLE-EXISTING-PAYMENT-TRANS.
*  01/05/21  KRW  OPS-0624  RENUMBERED BOTH MATCH READS (0100 FOR
*                           PAYMENT-IN, 0200 FOR PAYMENT-MASTER-IN)
*                           WITH PERFORM ... THRU CALLS, SAME AS
*                           THE OTHER SEQUENTIAL UPDATE STREAMS.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  payment-posting.
 AUTHOR.  T M WEIGAND.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  11/04/96.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLPAY.CBL".
         COPY "SLPAYMS.CBL".

 DATA DIVISION.
     FILE SECTION.

         COPY "FDPAY.CBL".
         COPY "FDPAYMS.CBL".

     WORKING-STORAGE SECTION.

*    EOF SWITCHES FOR BOTH LEGS OF THE MATCH, PLUS THE CURRENT-ID
*    HOLDERS PROCESS-ONE-PAYMENT COMPARES TO DECIDE WHICH LEG IS
*    "LOWER" FOR THE CURRENT PAYMENT ID.
         01  W-TRANS-EOF-SW               PIC X VALUE "N".
             88  PAYMENT-TRANS-EOF        VALUE "Y".

         01  W-MASTER-EOF-SW              PIC X VALUE "N".
             88  PAYMENT-MASTER-EOF       VALUE "Y".

         01  W-CURRENT-TRANS-ID           PIC 9(9).

         01  W-CURRENT-MASTER-ID          PIC 9(9).

         01  W-NEW-PAY-STATUS             PIC X(9).

*    ONE COUNTER PER LIFECYCLE OUTCOME PLUS REJECTED AND CARRIED -
*    DISPLAYED TO THE JOB LOG AT RUN END, NOT PRINTED ON ANY REPORT.
         01  W-RUN-COUNTS-AREA.
             05  W-CREATED-CT             PIC S9(7) COMP-3 VALUE ZERO.
             05  W-COMPLETED-CT           PIC S9(7) COMP-3 VALUE ZERO.
             05  W-FAILED-CT              PIC S9(7) COMP-3 VALUE ZERO.
             05  W-CANCELLED-CT           PIC S9(7) COMP-3 VALUE ZERO.
             05  W-TRANS-REJECTED-CT      PIC S9(7) COMP-3 VALUE ZERO.
             05  W-MASTERS-CARRIED-CT     PIC S9(7) COMP-3 VALUE ZERO.
             05  FILLER                   PIC X(08) VALUE SPACES.

         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
                                          PIC X(44).

         01  W-RUN-COUNTS-DISPLAY-LINE.
             05  FILLER                   PIC X(13)
                     VALUE "CREATED.....:".
             05  RC-CREATED               PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  COMPLETED.:".
             05  RC-COMPLETED             PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  FAILED....:".
             05  RC-FAILED                PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  CANCELLED.:".
             05  RC-CANCELLED             PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  REJECTED..:".
             05  RC-REJECTED              PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  CARRIED...:".
             05  RC-CARRIED               PIC ZZZ,ZZ9.

         01  W-RUN-COUNTS-DISPLAY-LINE-ALT
                 REDEFINES W-RUN-COUNTS-DISPLAY-LINE
                                          PIC X(98).

 PROCEDURE DIVISION.

*    MAIN LINE - RUNS UNTIL BOTH THE TRANSACTION AND MASTER LEGS
*    HIT EOF, SINCE A DRAINED LEG'S HIGH-VALUES KEY STILL LOSES THE
*    COMPARE AGAINST A REAL PAYMENT ID ON THE OTHER LEG.
     PERFORM INITIALIZE-THE-RUN.
     PERFORM PROCESS-ONE-PAYMENT
         UNTIL PAYMENT-TRANS-EOF AND PAYMENT-MASTER-EOF.
     PERFORM FINALIZE-THE-RUN.

     STOP RUN.

*    OPENS THE TRANSACTION FILE, THE CARRIED-FORWARD OLD-MASTER,
*    AND THE NEW PAYMENT-OUT GENERATION, THEN PRIMES BOTH MATCH LEGS.
 INITIALIZE-THE-RUN.
     OPEN INPUT  PAYMENT-IN-FILE.
     OPEN INPUT  PAYMENT-MASTER-IN-FILE.
     OPEN OUTPUT PAYMENT-OUT-FILE.
     PERFORM 0100-READ-PAYMENT-TRANS-REC
         THRU 0100-READ-PAYMENT-TRANS-REC-EXIT.
     PERFORM 0200-READ-PAYMENT-MASTER-REC
         THRU 0200-READ-PAYMENT-MASTER-REC-EXIT.

 INITIALIZE-THE-RUN-EXIT.
     EXIT.

*    SOLE READ OF THE PAYMENT REQUEST FILE - HIGH-VALUES THE KEY
*    AT END SO THE MATCH LOGIC IN PROCESS-ONE-PAYMENT TREATS AN
*    EXHAUSTED TRANS FILE AS ALWAYS HIGH AGAINST THE MASTER.
 0100-READ-PAYMENT-TRANS-REC.
     READ PAYMENT-IN-FILE
         AT END
             MOVE "Y"               TO W-TRANS-EOF-SW
             MOVE 999999999         TO W-CURRENT-TRANS-ID
         NOT AT END
             MOVE PAI-ID            TO W-CURRENT-TRANS-ID
     END-READ.

 0100-READ-PAYMENT-TRANS-REC-EXIT.
     EXIT.

*    SOLE READ OF THE CARRIED-FORWARD OLD MASTER - SAME HIGH-VALUES
*    AT-END TREATMENT AS 0100-READ-PAYMENT-TRANS-REC ABOVE.
 0200-READ-PAYMENT-MASTER-REC.
     READ PAYMENT-MASTER-IN-FILE
         AT END
             MOVE "Y"               TO W-MASTER-EOF-SW
             MOVE 999999999         TO W-CURRENT-MASTER-ID
         NOT AT END
             MOVE PYM-ID            TO W-CURRENT-MASTER-ID
     END-READ.

 0200-READ-PAYMENT-MASTER-REC-EXIT.
     EXIT.

*    SAME THREE-WAY KEY MATCH AS THE OTHER OLD-MASTER/NEW-MASTER
*    STREAMS - LOW KEY ON THE TRANS SIDE OPENS A NEW PAYMENT, EQUAL
*    KEYS DRIVE A LIFECYCLE TRANSITION, LOW KEY ON THE MASTER SIDE
*    IS CARRIED FORWARD UNTOUCHED.
 PROCESS-ONE-PAYMENT.
     IF W-CURRENT-TRANS-ID < W-CURRENT-MASTER-ID
         PERFORM HANDLE-NEW-PAYMENT-TRANS
         PERFORM 0100-READ-PAYMENT-TRANS-REC
             THRU 0100-READ-PAYMENT-TRANS-REC-EXIT
     ELSE
         IF W-CURRENT-TRANS-ID = W-CURRENT-MASTER-ID
             PERFORM HANDLE-EXISTING-PAYMENT-TRANS
             PERFORM 0100-READ-PAYMENT-TRANS-REC
                 THRU 0100-READ-PAYMENT-TRANS-REC-EXIT
             PERFORM 0200-READ-PAYMENT-MASTER-REC
                 THRU 0200-READ-PAYMENT-MASTER-REC-EXIT
         ELSE
             PERFORM CARRY-MASTER-FORWARD
             PERFORM 0200-READ-PAYMENT-MASTER-REC
                 THRU 0200-READ-PAYMENT-MASTER-REC-EXIT
         END-IF
     END-IF.

 PROCESS-ONE-PAYMENT-EXIT.
     EXIT.

*    A REQUEST AGAINST A PAYMENT ID NOT YET ON THE MASTER MUST BE
*    "PENDING" - ANY OTHER REQUEST TYPE AGAINST A NEW ID IS REJECTED
*    OUTRIGHT, SINCE THERE IS NO EXISTING PAYMENT TO COMPLETE, FAIL,
*    OR CANCEL.
 HANDLE-NEW-PAYMENT-TRANS.
     IF NOT PAI-REQUEST-PENDING
         ADD 1                      TO W-TRANS-REJECTED-CT
     ELSE
         IF PAI-ORDER-ID NOT > ZERO
            OR PAI-AMOUNT NOT > ZERO
            OR PAI-METHOD = SPACES
             ADD 1                  TO W-TRANS-REJECTED-CT
         ELSE
             MOVE PAI-ID            TO PAO-ID
             MOVE PAI-ORDER-ID      TO PAO-ORDER-ID
             MOVE PAI-METHOD        TO PAO-METHOD
             MOVE PAI-AMOUNT        TO PAO-AMOUNT
             MOVE "PENDING"         TO PAO-STATUS
             WRITE PAYMENT-OUT-RECORD
             ADD 1                  TO W-CREATED-CT
         END-IF
     END-IF.

 HANDLE-NEW-PAYMENT-TRANS-EXIT.
     EXIT.

*    THE FIX FROM OPS-0548 LIVES HERE - EVERY BRANCH THAT FAILS
*    THE CURRENT-STATUS CHECK FALLS THROUGH TO THE REJECTED COUNTER
*    INSTEAD OF LEAVING THE MASTER STATUS UNCOUNTED AND UNCHANGED.
 HANDLE-EXISTING-PAYMENT-TRANS.
     MOVE PYM-STATUS                TO W-NEW-PAY-STATUS.
     IF PAI-REQUEST-COMPLETE
         IF PYM-STATUS-PENDING
             MOVE "COMPLETED"       TO W-NEW-PAY-STATUS
             ADD 1                  TO W-COMPLETED-CT
         ELSE
             ADD 1                  TO W-TRANS-REJECTED-CT
         END-IF
     ELSE
         IF PAI-REQUEST-FAIL
             IF PYM-STATUS-PENDING
                 MOVE "FAILED"      TO W-NEW-PAY-STATUS
                 ADD 1              TO W-FAILED-CT
             ELSE
                 ADD 1              TO W-TRANS-REJECTED-CT
             END-IF
         ELSE
             IF PAI-REQUEST-CANCEL
                 IF PYM-STATUS-COMPLETE
                     MOVE "CANCELLED" TO W-NEW-PAY-STATUS
                     ADD 1          TO W-CANCELLED-CT
                 ELSE
                     ADD 1          TO W-TRANS-REJECTED-CT
                 END-IF
             ELSE
                 ADD 1              TO W-TRANS-REJECTED-CT
             END-IF
         END-IF
     END-IF.
     MOVE PYM-ID                    TO PAO-ID.
     MOVE PYM-ORDER-ID              TO PAO-ORDER-ID.
     MOVE PYM-METHOD                TO PAO-METHOD.
     MOVE PYM-AMOUNT                TO PAO-AMOUNT.
     MOVE W-NEW-PAY-STATUS          TO PAO-STATUS.
     WRITE PAYMENT-OUT-RECORD.

 HANDLE-EXISTING-PAYMENT-TRANS-EXIT.
     EXIT.

*    NO REQUEST MATCHED THIS MASTER ID THIS RUN - THE RECORD MOVES
*    TO THE NEW GENERATION WITH ITS STATUS UNCHANGED.
 CARRY-MASTER-FORWARD.
     MOVE PYM-ID                    TO PAO-ID.
     MOVE PYM-ORDER-ID              TO PAO-ORDER-ID.
     MOVE PYM-METHOD                TO PAO-METHOD.
     MOVE PYM-AMOUNT                TO PAO-AMOUNT.
     MOVE PYM-STATUS                TO PAO-STATUS.
     WRITE PAYMENT-OUT-RECORD.
     ADD 1                          TO W-MASTERS-CARRIED-CT.

 CARRY-MASTER-FORWARD-EXIT.
     EXIT.

*    CLOSES ALL THREE FILES AND DISPLAYS THE RUN COUNTS TO THE
*    JOB LOG - CREATED/COMPLETED/FAILED/CANCELLED/REJECTED/CARRIED
*    SHOULD ALWAYS ADD BACK TO THE COMBINED TRANS AND MASTER COUNTS.
 FINALIZE-THE-RUN.
     CLOSE PAYMENT-IN-FILE.
     CLOSE PAYMENT-MASTER-IN-FILE.
     CLOSE PAYMENT-OUT-FILE.
     MOVE W-CREATED-CT              TO RC-CREATED.
     MOVE W-COMPLETED-CT            TO RC-COMPLETED.
     MOVE W-FAILED-CT               TO RC-FAILED.
     MOVE W-CANCELLED-CT            TO RC-CANCELLED.
     MOVE W-TRANS-REJECTED-CT       TO RC-REJECTED.
     MOVE W-MASTERS-CARRIED-CT      TO RC-CARRIED.
     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.

 FINALIZE-THE-RUN-EXIT.
     EXIT.
