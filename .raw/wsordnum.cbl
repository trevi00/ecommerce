*-----------------------------------------------------------------
*  wsordnum.cbl  -  WORKING-STORAGE FOR PL-GEN-ORDER-NUMBER.
*  THE ORDER NUMBER IS BUILT FROM TODAY'S DATE AND TIME PLUS AN
*  8-CHARACTER ALPHANUMERIC SUFFIX.  THE SUFFIX IS NOT RANDOM -
*  THIS SHOP'S COMPILER HAS NO RANDOM-NUMBER FACILITY - IT IS THE
*  RUN'S ORDER SEQUENCE NUMBER CONVERTED TO BASE 36 THROUGH THE
*  W-ALNUM36 LOOKUP TABLE, WHICH MAKES EVERY ORDER NUMBER IN A RUN
*  UNIQUE AS LONG AS THE SEQUENCE COUNTER DOES NOT WRAP.
*-----------------------------------------------------------------
*  93/11/22  DJP  OPS-0244  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     01  W-ALNUM36-CHARS.
         05  FILLER                 PIC X(36)
                 VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".

     01  W-ALNUM36-TABLE REDEFINES W-ALNUM36-CHARS.
         05  W-ALNUM36-CHAR          OCCURS 36 TIMES
                                      PIC X(1).

     01  W-ORDER-SEQ-NUMBER          PIC S9(9) COMP VALUE ZERO.

     01  W-ORDNUM-WORK-AREA.
         05  W-ORDNUM-REMAINDER      PIC S9(4) COMP.
         05  W-ORDNUM-QUOTIENT       PIC S9(9) COMP.
         05  W-ORDNUM-DIGIT-CT       PIC S9(4) COMP.
         05  W-ORDNUM-SUFFIX         PIC X(8) VALUE SPACES.
         05  W-ORDNUM-SUFFIX-REV     PIC X(8) VALUE SPACES.

     01  W-ORDNUM-BUILD-AREA.
         05  W-ORDNUM-LIT            PIC X(4)  VALUE "ORD-".
         05  W-ORDNUM-TIMESTAMP.
             10  W-ORDNUM-CCYYMMDD   PIC 9(8).
             10  W-ORDNUM-HHMMSS     PIC 9(6).
         05  W-ORDNUM-DASH           PIC X(1)  VALUE "-".
         05  W-ORDNUM-SUFFIX-OUT     PIC X(8).
         05  FILLER                  PIC X(3)  VALUE SPACES.

     01  W-ORDNUM-BUILD-REDEF REDEFINES W-ORDNUM-BUILD-AREA
                                      PIC X(30).
