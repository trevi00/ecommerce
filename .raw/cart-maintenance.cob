*-----------------------------------------------------------------
*  CART-MAINTENANCE
*  APPLIES ADD/UPDATE/REMOVE/CLEAR REQUESTS FROM CART-TRANS-IN-FILE
*  AGAINST CART-ITEM-IN-FILE, WRITING THE MUTATED CART-ITEM-OUT-
*  FILE.  BOTH INPUT FILES ARE PRE-SORTED BY USER-ID, SO THIS IS A
*  THREE-WAY MATCH ACROSS USER-ID BOUNDARIES - OLD CART LINES AND
*  THIS RUN'S REQUESTS FOR ONE USER ARE BROUGHT TOGETHER, THE
*  REQUESTS APPLIED AGAINST AN IN-MEMORY COPY OF THE USER'S LINES,
*  AND THE RESULT WRITTEN BEFORE MOVING ON TO THE NEXT USER-ID.  A
*  USER WITH TRANSACTIONS BUT NO EXISTING CART LINES (FIRST-TIME
*  SHOPPER) OR WITH CART LINES BUT NO TRANSACTIONS (NOTHING TO DO
*  THIS RUN) ARE BOTH HANDLED BY THE SAME MATCH - AN EMPTY SIDE
*  JUST CONTRIBUTES NO LINES TO THE WORK TABLE.
*
*  "ADD" MERGES THE REQUESTED QUANTITY INTO AN EXISTING LINE FOR
*  THE SAME PRODUCT, OR APPENDS A NEW LINE.  "UPDATE" REPLACES A
*  LINE'S QUANTITY OUTRIGHT (OR ADDS IT IF NOT YET PRESENT).
*  "DECREASE" SUBTRACTS THE REQUESTED QUANTITY FROM AN EXISTING
*  LINE, BUT ONLY WHEN THE LINE IS ON FILE AND ITS QUANTITY IS
*  STRICTLY GREATER THAN THE REQUESTED AMOUNT - A DECREASE THAT
*  WOULD TAKE THE LINE TO ZERO OR BELOW IS REJECTED OUTRIGHT; USE A
*  REMOVE REQUEST TO DROP A LINE ENTIRELY.  "REMOVE" DELETES THE
*  LINE.  "CLEAR" EMPTIES THE WHOLE WORKING CART FOR THE USER.  A
*  REQUEST WITH A NON-POSITIVE PRODUCT-ID OR QUANTITY, A DECREASE OR
*  REMOVE FOR A LINE NOT ON FILE, OR A DECREASE THAT WOULD NOT LEAVE
*  A POSITIVE QUANTITY, IS REJECTED AND COUNTED - THE CART IS LEFT
*  AS IT WAS FOR THAT ONE REQUEST.
*-----------------------------------------------------------------
*  CHANGE LOG
*  96/04/18  TMW  OPS-0362  ORIGINAL MEMBER.
*  99/07/09  RDK  OPS-0559  ADDED APPLY-DECREASE-REQUEST FOR THE NEW
*                           CTI-ACTION-DECREASE CODE - THE CART
*                           WIDGET'S MINUS BUTTON WAS GOING OUT
*                           OVER AN "UPDATE" REQUEST COMPUTED BY THE
*                           FRONT END, WHICH COULD NOT REJECT A
*                           DECREASE THAT WOULD ZERO OUT THE LINE.
*  01/05/14  KRW  OPS-0619  RENUMBERED BOTH READ PARAGRAPHS (0100
*                           FOR CART-ITEM-IN, 0200 FOR CART-TRANS-
*                           IN) WITH PERFORM ... THRU CALLS SO THE
*                           TWO LEGS OF THE MATCH HAVE SEPARATE,
*                           FIXED RESTART POINTS FOR OPERATIONS.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  cart-maintenance.
 AUTHOR.  T M WEIGAND.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  04/18/96.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLCART.CBL".
         COPY "SLCARTT.CBL".

 DATA DIVISION.
     FILE SECTION.

         COPY "FDCART.CBL".
         COPY "FDCARTT.CBL".

     WORKING-STORAGE SECTION.

         COPY "wscartw1.cbl".

*        EOF SWITCHES FOR BOTH LEGS OF THE MATCH, PLUS THE THREE
*        USER-ID HOLDERS COMPARED BY PROCESS-ONE-USER-GROUP TO
*        DECIDE WHICH LEG IS "LOWER" FOR THE CURRENT GROUP.
         01  W-CART-EOF-SW                PIC X VALUE "N".
             88  CART-IN-EOF              VALUE "Y".

         01  W-TRANS-EOF-SW               PIC X VALUE "N".
             88  CART-TRANS-EOF           VALUE "Y".

         01  W-CART-USER-ID               PIC 9(9).
         01  W-TRANS-USER-ID              PIC 9(9).
         01  W-WORK-USER-ID               PIC 9(9).

         01  W-TRANS-REJECT-SW            PIC X VALUE "N".

*        RUN TOTALS DISPLAYED TO THE JOB LOG AT END - APPLIED PLUS
*        REJECTED ALWAYS EQUALS THE TRANSACTION FILE'S RECORD COUNT.
         01  W-RUN-COUNTS-AREA.
             05  W-USERS-PROCESSED-CT     PIC S9(7) COMP-3 VALUE ZERO.
             05  W-TRANS-APPLIED-CT       PIC S9(7) COMP-3 VALUE ZERO.
             05  W-TRANS-REJECTED-CT      PIC S9(7) COMP-3 VALUE ZERO.
             05  W-LINES-WRITTEN-CT       PIC S9(7) COMP-3 VALUE ZERO.
             05  FILLER                   PIC X(08) VALUE SPACES.

         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
                                          PIC X(36).

         01  W-RUN-COUNTS-DISPLAY-LINE.
             05  FILLER                   PIC X(14)
                     VALUE "USERS.......: ".
             05  RC-USERS-PROCESSED       PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(14)
                     VALUE "  APPLIED...: ".
             05  RC-TRANS-APPLIED         PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(14)
                     VALUE "  REJECTED..: ".
             05  RC-TRANS-REJECTED        PIC ZZZ,ZZ9.

         01  W-RUN-COUNTS-DISPLAY-LINE-ALT
                 REDEFINES W-RUN-COUNTS-DISPLAY-LINE
                                          PIC X(60).

 PROCEDURE DIVISION.

*    MAIN LINE - THE MATCH RUNS UNTIL BOTH LEGS HIT EOF, NOT JUST
*    ONE, SINCE A HIGH-VALUES USER-ID ON THE DRAINED LEG STILL
*    COMPARES AS "NOT LOWER" AGAINST A REAL USER-ID ON THE OTHER.
     PERFORM INITIALIZE-THE-RUN.
     PERFORM PROCESS-ONE-USER-GROUP
         UNTIL CART-IN-EOF AND CART-TRANS-EOF.
     PERFORM FINALIZE-THE-RUN.

     STOP RUN.

 INITIALIZE-THE-RUN.
     OPEN INPUT  CART-ITEM-IN-FILE.
     OPEN INPUT  CART-TRANS-IN-FILE.
     OPEN OUTPUT CART-ITEM-OUT-FILE.
     PERFORM 0100-READ-CART-ITEM-IN-REC
         THRU 0100-READ-CART-ITEM-IN-REC-EXIT.
     PERFORM 0200-READ-CART-TRANS-IN-REC
         THRU 0200-READ-CART-TRANS-IN-REC-EXIT.

 INITIALIZE-THE-RUN-EXIT.
     EXIT.

*    READS THE MASTER (OLD CART) LEG OF THE MATCH.  AT END DRIVES
*    W-CART-USER-ID TO HIGH-VALUES SO THE MATCH LOGIC IN PROCESS-
*    ONE-USER-GROUP SEES THE TRANS LEG AS "LOWER" FOR ALL REMAINING
*    USER-IDS AND DRAINS IT WITHOUT A SPECIAL EOF BRANCH OF ITS OWN.
 0100-READ-CART-ITEM-IN-REC.
     READ CART-ITEM-IN-FILE
         AT END
             MOVE "Y"               TO W-CART-EOF-SW
             GO TO 0100-CART-ITEM-EOF
     END-READ.
     MOVE CII-USER-ID               TO W-CART-USER-ID.
     GO TO 0100-READ-CART-ITEM-IN-REC-EXIT.

 0100-CART-ITEM-EOF.
     MOVE 999999999                 TO W-CART-USER-ID.

 0100-READ-CART-ITEM-IN-REC-EXIT.
     EXIT.

*    READS THE TRANSACTION LEG OF THE MATCH.  SAME HIGH-VALUES-AT-
*    EOF TREATMENT AS 0100-READ-CART-ITEM-IN-REC, SO A USER-ID WITH
*    NO MORE TRANSACTIONS NO LONGER BLOCKS THE MASTER LEG FROM
*    DRAINING TO ITS OWN EOF.
 0200-READ-CART-TRANS-IN-REC.
     READ CART-TRANS-IN-FILE
         AT END
             MOVE "Y"               TO W-TRANS-EOF-SW
             GO TO 0200-CART-TRANS-EOF
     END-READ.
     MOVE CTI-USER-ID               TO W-TRANS-USER-ID.
     GO TO 0200-READ-CART-TRANS-IN-REC-EXIT.

 0200-CART-TRANS-EOF.
     MOVE 999999999                 TO W-TRANS-USER-ID.

 0200-READ-CART-TRANS-IN-REC-EXIT.
     EXIT.

*    MATCHES ONE USER-ID ACROSS BOTH LEGS - LOWER OF THE TWO
*    CURRENT USER-IDS IS THIS GROUP'S KEY.  BOTH LEGS ARE DRAINED
*    FOR THAT USER-ID BEFORE THE RESULT IS WRITTEN, SO A USER WITH
*    ONLY MASTER LINES OR ONLY TRANSACTIONS STILL COMES OUT RIGHT.
 PROCESS-ONE-USER-GROUP.
     IF W-CART-USER-ID < W-TRANS-USER-ID
         MOVE W-CART-USER-ID        TO W-WORK-USER-ID
     ELSE
         MOVE W-TRANS-USER-ID       TO W-WORK-USER-ID
     END-IF.
     MOVE ZERO                      TO CW-LINE-COUNT.
     PERFORM LOAD-ONE-MASTER-LINE
         UNTIL W-CART-USER-ID NOT = W-WORK-USER-ID.
     PERFORM APPLY-ONE-TRANS-LINE
         UNTIL W-TRANS-USER-ID NOT = W-WORK-USER-ID.
     PERFORM WRITE-ONE-CART-OUT-LINE
         VARYING CW-IDX FROM 1 BY 1
         UNTIL CW-IDX > CW-LINE-COUNT.
     ADD 1                          TO W-USERS-PROCESSED-CT.

 PROCESS-ONE-USER-GROUP-EXIT.
     EXIT.

*    COPIES ONE EXISTING CART LINE INTO THE IN-MEMORY WORK TABLE
*    UNCHANGED - TRANSACTIONS AGAINST IT ARE APPLIED LATER, IN
*    APPLY-ONE-TRANS-LINE, NOT HERE.
 LOAD-ONE-MASTER-LINE.
     ADD 1                          TO CW-LINE-COUNT.
     SET CW-IDX                     TO CW-LINE-COUNT.
     MOVE CII-PRODUCT-ID            TO CW-PRODUCT-ID (CW-IDX).
     MOVE CII-QUANTITY              TO CW-QUANTITY (CW-IDX).
     PERFORM 0100-READ-CART-ITEM-IN-REC
         THRU 0100-READ-CART-ITEM-IN-REC-EXIT.

 LOAD-ONE-MASTER-LINE-EXIT.
     EXIT.

*    DISPATCHES ONE TRANSACTION BY ITS ACTION CODE.  A ZERO OR
*    NEGATIVE PRODUCT-ID IS REJECTED BEFORE THE DISPATCH EVEN
*    LOOKS AT THE ACTION CODE, SINCE NO ACTION CAN USE IT.  "CLEAR"
*    IS HANDLED INLINE HERE RATHER THAN ITS OWN PARAGRAPH BECAUSE
*    IT NEEDS NO CART-WORK-LINE LOOKUP.
 APPLY-ONE-TRANS-LINE.
     MOVE "N"                       TO W-TRANS-REJECT-SW.
     IF CTI-ACTION-CLEAR
         MOVE ZERO                  TO CW-LINE-COUNT
     ELSE
         IF CTI-PRODUCT-ID NOT > ZERO
             MOVE "Y"               TO W-TRANS-REJECT-SW
         ELSE
             IF CTI-ACTION-ADD
                 PERFORM APPLY-ADD-REQUEST
             ELSE
                 IF CTI-ACTION-UPDATE
                     PERFORM APPLY-UPDATE-REQUEST
                 ELSE
                     IF CTI-ACTION-DECREASE
                         PERFORM APPLY-DECREASE-REQUEST
                     ELSE
                         IF CTI-ACTION-REMOVE
                             PERFORM APPLY-REMOVE-REQUEST
                         END-IF
                     END-IF
                 END-IF
             END-IF
         END-IF
     END-IF.
     IF W-TRANS-REJECT-SW = "Y"
         ADD 1                      TO W-TRANS-REJECTED-CT
     ELSE
         ADD 1                      TO W-TRANS-APPLIED-CT
     END-IF.
     PERFORM 0200-READ-CART-TRANS-IN-REC
         THRU 0200-READ-CART-TRANS-IN-REC-EXIT.

 APPLY-ONE-TRANS-LINE-EXIT.
     EXIT.

*    A NON-POSITIVE QUANTITY IS ALWAYS REJECTED.  OTHERWISE MERGES
*    INTO AN EXISTING LINE FOR THE PRODUCT OR APPENDS A NEW ONE -
*    AN "ADD" NEVER FAILS JUST BECAUSE THE LINE ISN'T ON FILE YET.
 APPLY-ADD-REQUEST.
     IF CTI-QUANTITY NOT > ZERO
         MOVE "Y"                   TO W-TRANS-REJECT-SW
     ELSE
         PERFORM FIND-CART-WORK-LINE
         IF FOUND-CART-WORK-LINE
             ADD CTI-QUANTITY
                 TO CW-QUANTITY (W-FOUND-CART-WORK-IDX)
         ELSE
             PERFORM APPEND-CART-WORK-LINE
         END-IF
     END-IF.

 APPLY-ADD-REQUEST-EXIT.
     EXIT.

*    REPLACES THE LINE'S QUANTITY OUTRIGHT WHEN FOUND, OR APPENDS A
*    NEW LINE WHEN NOT - UNLIKE DECREASE, AN UPDATE DOES NOT CARE
*    WHAT THE OLD QUANTITY WAS.
 APPLY-UPDATE-REQUEST.
     IF CTI-QUANTITY NOT > ZERO
         MOVE "Y"                   TO W-TRANS-REJECT-SW
     ELSE
         PERFORM FIND-CART-WORK-LINE
         IF FOUND-CART-WORK-LINE
             MOVE CTI-QUANTITY
                 TO CW-QUANTITY (W-FOUND-CART-WORK-IDX)
         ELSE
             PERFORM APPEND-CART-WORK-LINE
         END-IF
     END-IF.

 APPLY-UPDATE-REQUEST-EXIT.
     EXIT.

*    THE ONLY ACTION THAT CAN REJECT A LINE THAT IS ON FILE: THE
*    SUBTRACTION IS ONLY DONE WHEN THE CURRENT QUANTITY IS STRICTLY
*    GREATER THAN THE REQUESTED AMOUNT, SO A LINE CAN NEVER BE
*    DRIVEN TO ZERO OR NEGATIVE BY THIS PATH - A REMOVE REQUEST IS
*    REQUIRED TO DROP A LINE ENTIRELY.
 APPLY-DECREASE-REQUEST.
     IF CTI-QUANTITY NOT > ZERO
         MOVE "Y"                   TO W-TRANS-REJECT-SW
     ELSE
         PERFORM FIND-CART-WORK-LINE
         IF NOT FOUND-CART-WORK-LINE
             MOVE "Y"               TO W-TRANS-REJECT-SW
         ELSE
             IF CW-QUANTITY (W-FOUND-CART-WORK-IDX) NOT > CTI-QUANTITY
                 MOVE "Y"           TO W-TRANS-REJECT-SW
             ELSE
                 SUBTRACT CTI-QUANTITY
                     FROM CW-QUANTITY (W-FOUND-CART-WORK-IDX)
             END-IF
         END-IF
     END-IF.

 APPLY-DECREASE-REQUEST-EXIT.
     EXIT.

*    A REMOVE AGAINST A LINE NOT ON FILE IS A REJECT, NOT A NO-OP -
*    OPERATIONS WANTED BAD REMOVE REQUESTS COUNTED SO A FRONT-END
*    BUG SENDING STALE PRODUCT-IDS WOULD SHOW UP ON THE RUN TOTALS.
 APPLY-REMOVE-REQUEST.
     PERFORM FIND-CART-WORK-LINE.
     IF FOUND-CART-WORK-LINE
         PERFORM DELETE-CART-WORK-LINE
     ELSE
         MOVE "Y"                   TO W-TRANS-REJECT-SW
     END-IF.

 APPLY-REMOVE-REQUEST-EXIT.
     EXIT.

*    LINEAR SEARCH OF THE WORK TABLE FOR CTI-PRODUCT-ID - THE TABLE
*    IS NEVER KEPT IN PRODUCT-ID ORDER SO SEARCH ALL IS NOT USED.
 FIND-CART-WORK-LINE.
     MOVE "N"                       TO W-FOUND-CART-WORK-SW.
     MOVE ZERO                      TO W-FOUND-CART-WORK-IDX.
     PERFORM TEST-ONE-CART-WORK-LINE
         VARYING CW-IDX FROM 1 BY 1
         UNTIL CW-IDX > CW-LINE-COUNT
            OR FOUND-CART-WORK-LINE.

 FIND-CART-WORK-LINE-EXIT.
     EXIT.

 TEST-ONE-CART-WORK-LINE.
     IF CW-PRODUCT-ID (CW-IDX) = CTI-PRODUCT-ID
         MOVE "Y"                   TO W-FOUND-CART-WORK-SW
         SET W-FOUND-CART-WORK-IDX  TO CW-IDX
     END-IF.

 TEST-ONE-CART-WORK-LINE-EXIT.
     EXIT.

*    ADDS A NEW LINE TO THE END OF THE WORK TABLE.  CALLED ONLY
*    WHEN FIND-CART-WORK-LINE CAME UP EMPTY FOR THE PRODUCT.
 APPEND-CART-WORK-LINE.
     ADD 1                          TO CW-LINE-COUNT.
     SET CW-IDX                     TO CW-LINE-COUNT.
     MOVE CTI-PRODUCT-ID            TO CW-PRODUCT-ID (CW-IDX).
     MOVE CTI-QUANTITY              TO CW-QUANTITY (CW-IDX).

 APPEND-CART-WORK-LINE-EXIT.
     EXIT.

*    CLOSES THE GAP LEFT BY A REMOVED LINE BY SHIFTING EVERY LINE
*    BEHIND IT DOWN ONE SUBSCRIPT - THE WORK TABLE HAS NO DELETE
*    FLAG, SO A HOLE WOULD OTHERWISE BE WRITTEN OUT AS A BOGUS LINE.
 DELETE-CART-WORK-LINE.
     PERFORM SHIFT-ONE-CART-WORK-LINE
         VARYING CW-IDX FROM W-FOUND-CART-WORK-IDX BY 1
         UNTIL CW-IDX > CW-LINE-COUNT - 1.
     SUBTRACT 1                     FROM CW-LINE-COUNT.

 DELETE-CART-WORK-LINE-EXIT.
     EXIT.

 SHIFT-ONE-CART-WORK-LINE.
     MOVE CW-PRODUCT-ID (CW-IDX + 1) TO CW-PRODUCT-ID (CW-IDX).
     MOVE CW-QUANTITY (CW-IDX + 1)   TO CW-QUANTITY (CW-IDX).

 SHIFT-ONE-CART-WORK-LINE-EXIT.
     EXIT.

*    A LINE LEFT AT ZERO QUANTITY BY A DECREASE OR UPDATE IS NOT
*    WRITTEN - THIS IS HOW A USER'S CART LINE QUIETLY DISAPPEARS
*    WITHOUT GOING THROUGH AN EXPLICIT REMOVE REQUEST.
 WRITE-ONE-CART-OUT-LINE.
     IF CW-QUANTITY (CW-IDX) > ZERO
         MOVE W-WORK-USER-ID        TO CIO-USER-ID
         MOVE CW-PRODUCT-ID (CW-IDX) TO CIO-PRODUCT-ID
         MOVE CW-QUANTITY (CW-IDX)  TO CIO-QUANTITY
         WRITE CART-ITEM-OUT-RECORD
         ADD 1                      TO W-LINES-WRITTEN-CT
     END-IF.

 WRITE-ONE-CART-OUT-LINE-EXIT.
     EXIT.

 FINALIZE-THE-RUN.
     CLOSE CART-ITEM-IN-FILE
           CART-TRANS-IN-FILE
           CART-ITEM-OUT-FILE.
*    FINAL COUNTS MOVE OUT TO THE DISPLAY LINE FOR THE LOG HERE -
*    W-LINES-WRITTEN-CT IS TRACKED BUT NOT DISPLAYED, KEPT FOR A
*    FUTURE RECONCILIATION REPORT IF ONE IS EVER ASKED FOR.
     MOVE W-USERS-PROCESSED-CT      TO RC-USERS-PROCESSED.
     MOVE W-TRANS-APPLIED-CT        TO RC-TRANS-APPLIED.
     MOVE W-TRANS-REJECTED-CT       TO RC-TRANS-REJECTED.
     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.

 FINALIZE-THE-RUN-EXIT.
     EXIT.
