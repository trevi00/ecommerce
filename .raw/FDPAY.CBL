*-----------------------------------------------------------------
*  FDPAY.CBL  -  PAYMENT TRANSACTION RECORD.
*  PAYMENT-IN-FILE CARRIES ONE TRANSACTION PER LINE.  PAY-STATUS ON
*  THE INPUT RECORD IS THE REQUESTED ACTION - "PENDING" TO OPEN A
*  NEW PAYMENT, "COMPLETED"/"FAILED"/"CANCELLED" TO MOVE AN
*  EXISTING ONE.  PAYMENT-OUT-FILE CARRIES THE RESULT STATUS AFTER
*  THE LIFECYCLE RULE HAS BEEN APPLIED (OR REJECTED).
*-----------------------------------------------------------------
*  93/08/25  DJP  OPS-0233  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     FD  PAYMENT-IN-FILE
         LABEL RECORDS ARE OMITTED.

     01  PAYMENT-IN-RECORD.
         05  PAI-ID                    PIC 9(9).
         05  PAI-ORDER-ID              PIC 9(9).
         05  PAI-METHOD                PIC X(20).
         05  PAI-AMOUNT                PIC S9(9)V99 COMP-3.
         05  PAI-STATUS                PIC X(9).
             88  PAI-REQUEST-PENDING   VALUE "PENDING".
             88  PAI-REQUEST-COMPLETE  VALUE "COMPLETED".
             88  PAI-REQUEST-FAIL      VALUE "FAILED".
             88  PAI-REQUEST-CANCEL    VALUE "CANCELLED".
         05  FILLER                    PIC X(01).

     FD  PAYMENT-OUT-FILE
         LABEL RECORDS ARE OMITTED.

     01  PAYMENT-OUT-RECORD.
         05  PAO-ID                    PIC 9(9).
         05  PAO-ORDER-ID              PIC 9(9).
         05  PAO-METHOD                PIC X(20).
         05  PAO-AMOUNT                PIC S9(9)V99 COMP-3.
         05  PAO-STATUS                PIC X(9).
         05  FILLER                    PIC X(01).
