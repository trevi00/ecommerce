*-----------------------------------------------------------------
*  ORDER-STATUS-UPDATE
*  APPLIES CONFIRM ("F") AND CANCEL ("X") ACTION GROUPS FROM
*  ORDER-ITEM-IN-FILE AGAINST YESTERDAY'S POSTED ORDERS.  THIS RUN
*  NEVER TOUCHES "C" (NEW ORDER) GROUPS - THOSE BELONG TO
*  ORDER-ITEM-PRICING AND ORDER-FROM-CART, EARLIER IN THE SAME JOB
*  STREAM.  ORDER-MASTER-IN-FILE IS LAST RUN'S ORDER-OUT-FILE,
*  CARRIED FORWARD UNDER THE OLD-MASTER NAME BY THE JCL BETWEEN
*  STEPS; THIS PROGRAM READS IT AS THE OLD MASTER AND WRITES A NEW
*  ORDER-OUT-FILE GENERATION - THE USUAL SEQUENTIAL MATCH/UPDATE.
*  BOTH FILES MUST BE IN ASCENDING ORDER-ID SEQUENCE FOR THE MATCH
*  TO WORK; THE SAME SORT STEP THAT GROUPS ORDER-ITEM-IN-FILE BY
*  ORDER KEEPS IT IN THAT SEQUENCE.
*
*  CONFIRM IS HONOURED ONLY FROM PENDING; CANCEL ONLY FROM PENDING
*  OR CONFIRMED.  ANY OTHER CURRENT STATUS LEAVES THE ORDER
*  UNCHANGED AND COUNTS AS A REJECTED TRANSITION.  A SUCCESSFUL
*  CANCEL RESTORES STOCK FOR EVERY LINE CARRIED ON THE CANCEL
*  TRANSACTION'S OWN DETAIL LINES.
*-----------------------------------------------------------------
*  CHANGE LOG
*  95/08/30  DJP  OPS-0301  ORIGINAL MEMBER.
*  98/10/06  SAB  OPS-0512  CONVERTED THE PRODUCT LOOKUP TO THE
*                           IN-MEMORY TABLE/SEARCH ALL SCHEME WHEN
*                           THE KEYED PRODUCT FILE WAS RETIRED.
*  01/05/21  KRW  OPS-0624  RENUMBERED BOTH READS (0100 FOR ORDER-
*                           ITEM-IN, 0200 FOR ORDER-MASTER-IN) WITH
*                           PERFORM ... THRU CALLS, SAME AS THE
*                           OTHER SEQUENTIAL UPDATE STREAMS.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  order-status-update.
 AUTHOR.  D J PETRAKIS.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  08/30/95.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLPROD.CBL".
         COPY "SLORDIT.CBL".
         COPY "SLORDMS.CBL".
         COPY "SLORDOU.CBL".

 DATA DIVISION.
     FILE SECTION.

         COPY "FDPROD.CBL".
         COPY "FDORDIT.CBL".
         COPY "FDORDMS.CBL".
         COPY "FDORDOU.CBL".

     WORKING-STORAGE SECTION.

*    wsprod01 HOLDS THE IN-MEMORY PRODUCT TABLE (SHARED WITH THE
*    PRICING AND CART STREAMS); wsordgrp HOLDS THE ONE-GROUP-AT-A-
*    TIME DETAIL-LINE TABLE BUILT BY GET-NEXT-TRANS-GROUP.
         COPY "wsprod01.cbl".
         COPY "wsordgrp.cbl".

*    THREE EOF SWITCHES - THE PHYSICAL TRANS FILE, THE LOGICAL
*    TRANS-GROUP LEVEL BUILT ON TOP OF IT, AND THE MASTER FILE -
*    PLUS THE WORK AREAS CARRIED BETWEEN GET-NEXT-TRANS-GROUP CALLS.
         01  W-TRANS-FILE-EOF-SW          PIC X VALUE "N".
             88  TRANS-FILE-EOF           VALUE "Y".

         01  W-TRANS-GROUP-EOF-SW         PIC X VALUE "N".
             88  NO-MORE-TRANS-GROUPS     VALUE "Y".

         01  W-MASTER-EOF-SW              PIC X VALUE "N".
             88  MASTER-FILE-EOF          VALUE "Y".

         01  W-CURRENT-TRANS-ORDER-ID     PIC 9(9).

         01  W-CURRENT-TRANS-ACTION       PIC X(1).
             88  WCT-CONFIRM              VALUE "F".
             88  WCT-CANCEL               VALUE "X".

         01  W-NEW-ORDER-STATUS           PIC X(9).

*    RUN TOTALS DISPLAYED TO THE JOB LOG AT END - CONFIRMED,
*    CANCELLED, REJECTED AND CARRIED SHOULD ADD BACK TO THE COMBINED
*    TRANS-GROUP AND MASTER RECORD COUNTS.
         01  W-RUN-COUNTS-AREA.
             05  W-CONFIRMED-CT           PIC S9(7) COMP-3 VALUE ZERO.
             05  W-CANCELLED-CT           PIC S9(7) COMP-3 VALUE ZERO.
             05  W-TRANS-REJECTED-CT      PIC S9(7) COMP-3 VALUE ZERO.
             05  W-MASTERS-CARRIED-CT     PIC S9(7) COMP-3 VALUE ZERO.
             05  FILLER                   PIC X(08) VALUE SPACES.

         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
                                          PIC X(36).

         01  W-RUN-COUNTS-DISPLAY-LINE.
             05  FILLER                   PIC X(13)
                     VALUE "CONFIRMED...:".
             05  RC-CONFIRMED             PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  CANCELLED.:".
             05  RC-CANCELLED             PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(13)
                     VALUE "  REJECTED..:".
             05  RC-REJECTED              PIC ZZZ,ZZ9.

 PROCEDURE DIVISION.

     PERFORM INITIALIZE-THE-RUN.
     PERFORM MATCH-ONE-MASTER
         UNTIL MASTER-FILE-EOF.
     PERFORM FINALIZE-THE-RUN.

     STOP RUN.

*    LOADS THE PRODUCT TABLE FOR STOCK RESTORE ON A CANCEL, OPENS
*    ALL THREE FILES, AND PRIMES THE TRANS-GROUP AND MASTER LEGS OF
*    THE MATCH.
 INITIALIZE-THE-RUN.
     PERFORM LOAD-PRODUCT-TABLE.
     OPEN INPUT  ORDER-ITEM-IN-FILE.
     OPEN INPUT  ORDER-MASTER-IN-FILE.
     OPEN OUTPUT ORDER-OUT-FILE.
     PERFORM 0100-READ-ORDER-ITEM-IN-REC
         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.
     PERFORM GET-NEXT-TRANS-GROUP.
     PERFORM 0200-READ-MASTER-REC
         THRU 0200-READ-MASTER-REC-EXIT.

 INITIALIZE-THE-RUN-EXIT.
     EXIT.

*    SOLE PHYSICAL READ OF ORDER-ITEM-IN-FILE - EVERY OTHER
*    PARAGRAPH IN THE TRANS-GROUP LOGIC PERFORMS THIS ONE, NEVER
*    ISSUES ITS OWN READ.
 0100-READ-ORDER-ITEM-IN-REC.
     READ ORDER-ITEM-IN-FILE
         AT END
             MOVE "Y"               TO W-TRANS-FILE-EOF-SW
     END-READ.

 0100-READ-ORDER-ITEM-IN-REC-EXIT.
     EXIT.

*    SOLE READ OF THE CARRIED-FORWARD OLD MASTER.
 0200-READ-MASTER-REC.
     READ ORDER-MASTER-IN-FILE
         AT END
             MOVE "Y"               TO W-MASTER-EOF-SW
     END-READ.

 0200-READ-MASTER-REC-EXIT.
     EXIT.

*    SKIPS PAST ANY "C" (NEW ORDER) GROUPS - THIS RUN DOES NOT
*    TOUCH THEM - AND COLLECTS THE NEXT CONFIRM OR CANCEL GROUP'S
*    DETAIL LINES INTO THE SHARED ORDER-GROUP TABLE.
 GET-NEXT-TRANS-GROUP.
     PERFORM FIND-NEXT-RELEVANT-HEADER
         UNTIL TRANS-FILE-EOF
            OR (OII-HEADER-REC
                AND (OIH-ACTION-CONFIRM OR OIH-ACTION-CANCEL)).
     IF TRANS-FILE-EOF
         MOVE "Y"                   TO W-TRANS-GROUP-EOF-SW
         MOVE 999999999             TO W-CURRENT-TRANS-ORDER-ID
     ELSE
         MOVE OIH-ORDER-ID          TO W-CURRENT-TRANS-ORDER-ID
         MOVE OIH-ACTION-CD         TO W-CURRENT-TRANS-ACTION
         MOVE ZERO                  TO OG-LINE-COUNT
         PERFORM 0100-READ-ORDER-ITEM-IN-REC
             THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
         PERFORM COLLECT-ONE-TRANS-DETAIL-LINE
             UNTIL TRANS-FILE-EOF
                OR OII-HEADER-REC
     END-IF.

 GET-NEXT-TRANS-GROUP-EXIT.
     EXIT.

*    SKIPS ONE HEADER-AND-DETAILS GROUP WHEN IT IS A "C" (CREATE)
*    GROUP, OR ADVANCES ONE RECORD WHEN CURRENTLY SITTING ON A
*    DETAIL LINE - LEAVES THE FILE POSITIONED ON THE NEXT HEADER.
 FIND-NEXT-RELEVANT-HEADER.
     IF OII-HEADER-REC AND OIH-ACTION-CREATE
         PERFORM 0100-READ-ORDER-ITEM-IN-REC
             THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
         PERFORM SKIP-ONE-CREATE-DETAIL-LINE
             UNTIL TRANS-FILE-EOF
                OR OII-HEADER-REC
     ELSE
         IF NOT OII-HEADER-REC
             PERFORM 0100-READ-ORDER-ITEM-IN-REC
                 THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
         END-IF
     END-IF.

 FIND-NEXT-RELEVANT-HEADER-EXIT.
     EXIT.

 SKIP-ONE-CREATE-DETAIL-LINE.
     PERFORM 0100-READ-ORDER-ITEM-IN-REC
         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.

 SKIP-ONE-CREATE-DETAIL-LINE-EXIT.
     EXIT.

 COLLECT-ONE-TRANS-DETAIL-LINE.
     ADD 1                          TO OG-LINE-COUNT.
     SET OG-IDX                     TO OG-LINE-COUNT.
     MOVE OID-PRODUCT-ID            TO OG-PRODUCT-ID (OG-IDX).
     MOVE OID-QUANTITY              TO OG-QUANTITY (OG-IDX).
     PERFORM 0100-READ-ORDER-ITEM-IN-REC
         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.

 COLLECT-ONE-TRANS-DETAIL-LINE-EXIT.
     EXIT.

*    MATCHES THE CURRENT TRANS GROUP TO THE CURRENT MASTER BY
*    ORDER-ID.  AN ORPHAN TRANS GROUP (NO MATCHING MASTER) IS
*    SKIPPED WITHOUT BEING COUNTED; A MASTER WITH NO MATCHING TRANS
*    GROUP IS CARRIED FORWARD UNCHANGED.
 MATCH-ONE-MASTER.
     PERFORM SKIP-ORPHAN-TRANS-GROUP
         UNTIL NO-MORE-TRANS-GROUPS
            OR W-CURRENT-TRANS-ORDER-ID NOT < ORM-ID.
     MOVE ORM-STATUS                TO W-NEW-ORDER-STATUS.
     IF NOT NO-MORE-TRANS-GROUPS
        AND W-CURRENT-TRANS-ORDER-ID = ORM-ID
         PERFORM APPLY-TRANSACTION-TO-MASTER
         PERFORM GET-NEXT-TRANS-GROUP
     ELSE
         ADD 1                      TO W-MASTERS-CARRIED-CT
     END-IF.
     PERFORM WRITE-NEW-MASTER-REC.
     PERFORM 0200-READ-MASTER-REC
         THRU 0200-READ-MASTER-REC-EXIT.

 MATCH-ONE-MASTER-EXIT.
     EXIT.

*    A TRANS GROUP KEYED TO AN ORDER-ID NOT ON THE MASTER IS
*    SILENTLY DROPPED - THERE IS NO ORDER TO CONFIRM OR CANCEL.
 SKIP-ORPHAN-TRANS-GROUP.
     PERFORM GET-NEXT-TRANS-GROUP.

 SKIP-ORPHAN-TRANS-GROUP-EXIT.
     EXIT.

*    CONFIRM IS HONOURED ONLY FROM PENDING; CANCEL FROM EITHER
*    PENDING OR CONFIRMED.  A CANCEL THAT GOES THROUGH ALSO RESTORES
*    STOCK FOR EVERY LINE ON THE CANCEL TRANSACTION.
 APPLY-TRANSACTION-TO-MASTER.
     IF WCT-CONFIRM
         IF ORM-STATUS-PENDING
             MOVE "CONFIRMED"       TO W-NEW-ORDER-STATUS
             ADD 1                  TO W-CONFIRMED-CT
         ELSE
             ADD 1                  TO W-TRANS-REJECTED-CT
         END-IF
     ELSE
         IF ORM-STATUS-PENDING OR ORM-STATUS-CONFIRMED
             MOVE "CANCELLED"       TO W-NEW-ORDER-STATUS
             PERFORM RESTORE-ORDER-GROUP-STOCK
             ADD 1                  TO W-CANCELLED-CT
         ELSE
             ADD 1                  TO W-TRANS-REJECTED-CT
         END-IF
     END-IF.

 APPLY-TRANSACTION-TO-MASTER-EXIT.
     EXIT.

*    COMMON TO BOTH THE APPLIED AND THE CARRIED-FORWARD PATHS -
*    EVERY FIELD BUT STATUS MOVES STRAIGHT FROM THE OLD MASTER.
 WRITE-NEW-MASTER-REC.
     MOVE ORM-ID                    TO ORD-ID.
     MOVE ORM-USER-ID                TO ORD-USER-ID.
     MOVE ORM-NUMBER                 TO ORD-NUMBER.
     MOVE ORM-TOTAL-AMOUNT           TO ORD-TOTAL-AMOUNT.
     MOVE ORM-DISCOUNT-AMOUNT        TO ORD-DISCOUNT-AMOUNT.
     MOVE ORM-FINAL-AMOUNT           TO ORD-FINAL-AMOUNT.
     MOVE W-NEW-ORDER-STATUS         TO ORD-STATUS.
     WRITE ORDER-OUT-RECORD.

 WRITE-NEW-MASTER-REC-EXIT.
     EXIT.

*    SAVES THE PRODUCT TABLE BACK TO PRODUCT-FILE SO THIS RUN'S
*    CANCEL-DRIVEN STOCK RESTORES CARRY INTO THE NEXT PRICING RUN,
*    THEN DISPLAYS THE RUN COUNTS TO THE JOB LOG.
 FINALIZE-THE-RUN.
     PERFORM SAVE-PRODUCT-TABLE.
     CLOSE ORDER-ITEM-IN-FILE
           ORDER-MASTER-IN-FILE
           ORDER-OUT-FILE.
     MOVE W-CONFIRMED-CT            TO RC-CONFIRMED.
     MOVE W-CANCELLED-CT            TO RC-CANCELLED.
     MOVE W-TRANS-REJECTED-CT       TO RC-REJECTED.
     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.

 FINALIZE-THE-RUN-EXIT.
     EXIT.

     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
     COPY "PL-POST-STOCK.CBL".
     COPY "PL-PRICE-ORDER-GROUP.CBL".
