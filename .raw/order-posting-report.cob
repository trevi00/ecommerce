*-----------------------------------------------------------------
*  ORDER-POSTING-REPORT
*  READS ORDER-OUT-FILE - THE SAME PRICED-ORDER GENERATION LEFT
*  BEHIND BY ORDER-FROM-CART, ORDER-ITEM-PRICING, ORDER-STATUS-
*  UPDATE AND CART-MAINTENANCE - AND LISTS EVERY ORDER ON IT, ONE
*  DETAIL LINE EACH, IN WHATEVER SEQUENCE THE FILE IS ALREADY IN.
*  NO CONTROL BREAKS; THE ONLY TOTAL IS THE GRAND TOTAL LINE AT
*  THE END OF THE RUN.  THIS IS THE LAST STEP IN THE NIGHTLY JOB
*  STREAM, RUN AFTER COUPON-EXPIRATION-RUN.
*-----------------------------------------------------------------
*  CHANGE LOG
*  95/09/12  DJP  OPS-0305  ORIGINAL MEMBER.
*  99/06/14  RDK  OPS-0550  REJECTED ORDERS WERE BEING LEFT OUT OF
*                           COUNT-OF-ORDERS - FIXED IN
*                           PRINT-ONE-ORDER-LINE SO THE REPORT'S
*                           ORDER COUNT AGREES WITH THE RUN COUNTS
*                           DISPLAYED BY THE UPSTREAM STEPS.
*  01/05/21  KRW  OPS-0623  RENUMBERED READ-ORDER-OUT-REC TO 0100-
*                           READ-ORDER-OUT-REC WITH A PERFORM ...
*                           THRU CALL, SAME AS THE UPSTREAM STEPS.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  order-posting-report.
 AUTHOR.  D J PETRAKIS.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  09/12/95.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLORDOU.CBL".

         SELECT PRINTER-FILE
             ASSIGN TO "order-posting-report.prn"
             ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
     FILE SECTION.

         COPY "FDORDOU.CBL".

*    A SINGLE 100-BYTE PRINT LINE CARRIES EVERY LAYOUT IN THIS
*    RUN - THE TITLE, BOTH HEADINGS, THE DETAIL LINE, AND BOTH
*    TRAILERS ALL MOVE THROUGH IT ONE AT A TIME.
         FD  PRINTER-FILE
             LABEL RECORDS ARE OMITTED.
         01  PRINTER-RECORD             PIC X(100).

     WORKING-STORAGE SECTION.

*    REPORT LAYOUT AREA - TITLE, TWO HEADING LINES, ONE DETAIL
*    LINE, AND THE TWO TRAILER LINES PRINTED ONCE AT END OF RUN.
*    PAGE NUMBER IS THE ONLY VARIABLE FIELD ON THE TITLE LINE -
*    EVERYTHING ELSE IS CONSTANT TEXT CENTERED BY HAND WITH FILLER.
         01  W-TITLE-LINE.
             05  FILLER                 PIC X(30) VALUE SPACES.
             05  FILLER                 PIC X(21)
                     VALUE "ORDER POSTING REPORT".
             05  FILLER                 PIC X(28) VALUE SPACES.
             05  FILLER                 PIC X(06) VALUE "PAGE: ".
             05  W-PAGE-NUMBER          PIC ZZZ9.

         01  W-HEADING-1.
             05  FILLER                 PIC X(13) VALUE "ORDER NUMBER".
             05  FILLER                 PIC X(05) VALUE SPACES.
             05  FILLER                 PIC X(08) VALUE "USER ID".
             05  FILLER                 PIC X(04) VALUE SPACES.
             05  FILLER                 PIC X(12) VALUE "TOTAL AMOUNT".
             05  FILLER                 PIC X(03) VALUE SPACES.
             05  FILLER                 PIC X(15) VALUE "DISCOUNT AMOUNT".
             05  FILLER                 PIC X(03) VALUE SPACES.
             05  FILLER                 PIC X(12) VALUE "FINAL AMOUNT".
             05  FILLER                 PIC X(03) VALUE SPACES.
             05  FILLER                 PIC X(09) VALUE "STATUS".

         01  W-HEADING-2.
             05  FILLER                 PIC X(30)
                     VALUE "============================".
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  FILLER                 PIC X(09)
                     VALUE "=========".
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  FILLER                 PIC X(13)
                     VALUE "=============".
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  FILLER                 PIC X(13)
                     VALUE "=============".
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  FILLER                 PIC X(13)
                     VALUE "=============".
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  FILLER                 PIC X(09) VALUE "=========".

         01  W-DETAIL-LINE.
             05  D-ORD-NUMBER           PIC X(30).
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  D-ORD-USER-ID          PIC Z(8)9.
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  D-ORD-TOTAL-AMOUNT     PIC Z(9)9.99-.
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  D-ORD-DISCOUNT-AMOUNT  PIC Z(9)9.99-.
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  D-ORD-FINAL-AMOUNT     PIC Z(9)9.99-.
             05  FILLER                 PIC X(01) VALUE SPACES.
             05  D-ORD-STATUS           PIC X(09).

*    TWO TRAILER LINES - COUNTS ON THE FIRST, DOLLAR SUMS ON THE
*    SECOND - WRITTEN ONCE AT END OF RUN BY FINALIZE-THE-RUN.
         01  W-TRAILER-LINE.
             05  FILLER                 PIC X(18)
                     VALUE "COUNT-OF-ORDERS...:".
             05  T-COUNT-OF-ORDERS      PIC ZZZ,ZZ9.
             05  FILLER                 PIC X(04) VALUE SPACES.
             05  FILLER                 PIC X(18)
                     VALUE "COUNT-REJECTED....:".
             05  T-COUNT-REJECTED       PIC ZZZ,ZZ9.

         01  W-TRAILER-LINE-2.
             05  FILLER                 PIC X(18)
                     VALUE "SUM-TOTAL-AMOUNT..:".
             05  T-SUM-TOTAL-AMOUNT     PIC Z(9)9.99-.
             05  FILLER                 PIC X(04) VALUE SPACES.
             05  FILLER                 PIC X(18)
                     VALUE "SUM-DISCOUNT-AMT..:".
             05  T-SUM-DISCOUNT-AMOUNT  PIC Z(9)9.99-.
             05  FILLER                 PIC X(04) VALUE SPACES.
             05  FILLER                 PIC X(18)
                     VALUE "SUM-FINAL-AMOUNT..:".
             05  T-SUM-FINAL-AMOUNT     PIC Z(9)9.99-.

*    RUN CONTROL SWITCHES AND COUNTERS - NO CONTROL BREAKS ON
*    THIS REPORT, SO THESE ARE THE ONLY ACCUMULATORS IN THE RUN.
         01  W-ORDER-EOF-SW             PIC X(01) VALUE "N".
             88  ORDER-OUT-EOF          VALUE "Y".

         01  W-PRINTED-LINES            PIC S9(3) COMP VALUE ZERO.
             88  PAGE-FULL              VALUE 50 THRU 999.

*    ACCUMULATED BY PRINT-ONE-ORDER-LINE AS EACH RECORD IS READ,
*    MOVED TO THE TRAILER LINE FIELDS BY FINALIZE-THE-RUN.
         01  W-RUN-COUNTS-AREA.
             05  W-COUNT-OF-ORDERS      PIC S9(7) COMP-3 VALUE ZERO.
             05  W-COUNT-REJECTED       PIC S9(7) COMP-3 VALUE ZERO.
             05  FILLER                 PIC X(08) VALUE SPACES.

         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
                                          PIC X(22).

*    DOLLAR ACCUMULATORS - A REJECTED ORDER'S ZERO AMOUNTS ADD
*    NOTHING TO ANY OF THE THREE SUMS.
         01  W-RUN-SUMS-AREA.
             05  W-SUM-TOTAL-AMOUNT     PIC S9(11)V99 COMP-3
                                          VALUE ZERO.
             05  W-SUM-DISCOUNT-AMOUNT  PIC S9(11)V99 COMP-3
                                          VALUE ZERO.
             05  W-SUM-FINAL-AMOUNT     PIC S9(11)V99 COMP-3
                                          VALUE ZERO.
             05  FILLER                 PIC X(08) VALUE SPACES.

         01  W-RUN-SUMS-ALT REDEFINES W-RUN-SUMS-AREA
                                          PIC X(32).

 PROCEDURE DIVISION.

*    MAIN LINE - ONE DETAIL LINE PER RECORD UNTIL THE FILE IS
*    EXHAUSTED, THEN THE GRAND-TOTAL TRAILER.
     PERFORM INITIALIZE-THE-RUN.
     PERFORM PRINT-ONE-ORDER-LINE UNTIL ORDER-OUT-EOF.
     PERFORM FINALIZE-THE-RUN.

     STOP RUN.

*    OPENS BOTH FILES, PRINTS THE FIRST PAGE HEADING, AND PRIMES
*    THE SOLE READ OF ORDER-OUT-FILE BEFORE THE MAIN LOOP STARTS.
 INITIALIZE-THE-RUN.
     OPEN INPUT  ORDER-OUT-FILE.
     OPEN OUTPUT PRINTER-FILE.
     MOVE ZERO              TO W-PAGE-NUMBER.
     PERFORM PRINT-REPORT-HEADINGS.
     PERFORM 0100-READ-ORDER-OUT-REC
         THRU 0100-READ-ORDER-OUT-REC-EXIT.

 INITIALIZE-THE-RUN-EXIT.
     EXIT.

*    SOLE READ OF ORDER-OUT-FILE FOR THE WHOLE RUN.
 0100-READ-ORDER-OUT-REC.
     READ ORDER-OUT-FILE
         AT END
             SET ORDER-OUT-EOF TO TRUE
     END-READ.

 0100-READ-ORDER-OUT-REC-EXIT.
     EXIT.

*    ONE DETAIL LINE PER ORDER-OUT RECORD, ACCEPTED OR REJECTED
*    ALIKE - A REJECTED ORDER STILL COUNTS TOWARD COUNT-OF-ORDERS
*    AND THE DOLLAR TOTALS (ITS AMOUNTS ARE ALL ZERO), AND IS ALSO
*    TALLIED SEPARATELY INTO COUNT-REJECTED FOR THE TRAILER LINE.
 PRINT-ONE-ORDER-LINE.
     IF PAGE-FULL
         PERFORM PRINT-REPORT-HEADINGS
     END-IF.

     MOVE ORD-NUMBER            TO D-ORD-NUMBER.
     MOVE ORD-USER-ID           TO D-ORD-USER-ID.
     MOVE ORD-TOTAL-AMOUNT      TO D-ORD-TOTAL-AMOUNT.
     MOVE ORD-DISCOUNT-AMOUNT   TO D-ORD-DISCOUNT-AMOUNT.
     MOVE ORD-FINAL-AMOUNT      TO D-ORD-FINAL-AMOUNT.
     MOVE ORD-STATUS            TO D-ORD-STATUS.

     MOVE W-DETAIL-LINE         TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     ADD 1                      TO W-PRINTED-LINES.

     ADD 1                      TO W-COUNT-OF-ORDERS.
     ADD ORD-TOTAL-AMOUNT       TO W-SUM-TOTAL-AMOUNT.
     ADD ORD-DISCOUNT-AMOUNT    TO W-SUM-DISCOUNT-AMOUNT.
     ADD ORD-FINAL-AMOUNT       TO W-SUM-FINAL-AMOUNT.
     IF ORD-STATUS-REJECTED
         ADD 1                  TO W-COUNT-REJECTED
     END-IF.

     PERFORM 0100-READ-ORDER-OUT-REC
         THRU 0100-READ-ORDER-OUT-REC-EXIT.

 PRINT-ONE-ORDER-LINE-EXIT.
     EXIT.

*    BREAKS TO A NEW PAGE AT RUN START AND WHENEVER PAGE-FULL
*    TRIPS - SAME 50-LINE THRESHOLD AS THE OTHER SHOP LISTINGS.
 PRINT-REPORT-HEADINGS.
     ADD 1                      TO W-PAGE-NUMBER.
     MOVE W-TITLE-LINE          TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING C01.
     MOVE SPACES                TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE W-HEADING-1           TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE W-HEADING-2           TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE ZERO                  TO W-PRINTED-LINES.

 PRINT-REPORT-HEADINGS-EXIT.
     EXIT.

*    ONE GRAND-TOTAL TRAILER FOR THE WHOLE FILE - THERE ARE NO
*    CONTROL BREAKS ON THIS REPORT, SO THIS IS THE ONLY SUBTOTAL.
 FINALIZE-THE-RUN.
     MOVE W-COUNT-OF-ORDERS      TO T-COUNT-OF-ORDERS.
     MOVE W-COUNT-REJECTED       TO T-COUNT-REJECTED.
     MOVE W-SUM-TOTAL-AMOUNT     TO T-SUM-TOTAL-AMOUNT.
     MOVE W-SUM-DISCOUNT-AMOUNT  TO T-SUM-DISCOUNT-AMOUNT.
     MOVE W-SUM-FINAL-AMOUNT     TO T-SUM-FINAL-AMOUNT.

     MOVE SPACES                 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE W-TRAILER-LINE         TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE W-TRAILER-LINE-2       TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.

     CLOSE ORDER-OUT-FILE.
     CLOSE PRINTER-FILE.

 FINALIZE-THE-RUN-EXIT.
     EXIT.
