*-----------------------------------------------------------------
*  SLUSR.CBL  -  SELECT CLAUSE FOR THE USER MASTER FILE.
*-----------------------------------------------------------------
*  91/02/04  DJP  OPS-0099  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT USER-FILE
         ASSIGN TO "USER-FILE"
         ORGANIZATION IS SEQUENTIAL.
