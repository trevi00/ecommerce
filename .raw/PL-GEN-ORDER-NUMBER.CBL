*-----------------------------------------------------------------
*  PL-GEN-ORDER-NUMBER.CBL  -  BUILDS THE ORDER NUMBER STAMPED ON
*  ORD-NUMBER.  FORMAT IS "ORD-" + CCYYMMDDHHMMSS + "-" + AN
*  8-CHARACTER BASE-36 SUFFIX DERIVED FROM W-ORDER-SEQ-NUMBER.
*  PERFORM GET-ORDER-TIMESTAMP ONCE PER RUN AT PROGRAM START, THEN
*  PERFORM GEN-ORDER-NUMBER ONCE PER ORDER CREATED.
*-----------------------------------------------------------------
*  93/11/22  DJP  OPS-0244  ORIGINAL MEMBER.
*  01/06/04  KRW  OPS-0626  RENUMBERED CONVERT-SEQ-TO-BASE36 TO
*                           0100-CONVERT-SEQ-TO-BASE36 WITH A
*                           PERFORM ... THRU VARYING CALL, MATCHING
*                           THE STEP-DRIVER CONVENTION USED ACROSS
*                           THE NIGHTLY STREAM.
*-----------------------------------------------------------------

     GET-ORDER-TIMESTAMP.
         ACCEPT W-ORDNUM-CCYYMMDD FROM DATE YYYYMMDD.
         ACCEPT W-ORDNUM-HHMMSS   FROM TIME.

     GET-ORDER-TIMESTAMP-EXIT.
         EXIT.

*    ONE CALL PER ORDER CREATED.  THE BASE-36 SUFFIX IS BUILT
*    LEAST-SIGNIFICANT DIGIT FIRST BY REPEATED DIVIDE, THEN REVERSED
*    AND ZERO-FILLED LEFT BY REVERSE-ORDNUM-SUFFIX SO SHORT SEQUENCE
*    NUMBERS STILL PRINT AS A FULL 8-CHARACTER SUFFIX.
     GEN-ORDER-NUMBER.
         ADD 1                      TO W-ORDER-SEQ-NUMBER.
         MOVE W-ORDER-SEQ-NUMBER    TO W-ORDNUM-QUOTIENT.
         MOVE SPACES                TO W-ORDNUM-SUFFIX-REV.
         MOVE ZERO                  TO W-ORDNUM-DIGIT-CT.
         PERFORM 0100-CONVERT-SEQ-TO-BASE36
             THRU 0100-CONVERT-SEQ-TO-BASE36-EXIT
             VARYING W-ORDNUM-DIGIT-CT FROM 1 BY 1
             UNTIL W-ORDNUM-QUOTIENT = ZERO
                OR W-ORDNUM-DIGIT-CT > 8.
         PERFORM REVERSE-ORDNUM-SUFFIX.
         MOVE W-ORDNUM-LIT          TO W-ORDNUM-BUILD-AREA (1:4).
         MOVE W-ORDNUM-TIMESTAMP    TO W-ORDNUM-BUILD-AREA (5:14).
         MOVE "-"                   TO W-ORDNUM-BUILD-AREA (19:1).
         MOVE W-ORDNUM-SUFFIX       TO W-ORDNUM-BUILD-AREA (20:8).
         MOVE SPACES                TO W-ORDNUM-BUILD-AREA (28:3).
         MOVE W-ORDNUM-BUILD-REDEF  TO ORD-NUMBER.

     GEN-ORDER-NUMBER-EXIT.
         EXIT.

     0100-CONVERT-SEQ-TO-BASE36.
         DIVIDE W-ORDNUM-QUOTIENT BY 36
             GIVING W-ORDNUM-QUOTIENT
             REMAINDER W-ORDNUM-REMAINDER.
         MOVE W-ALNUM36-CHAR (W-ORDNUM-REMAINDER + 1)
             TO W-ORDNUM-SUFFIX-REV (W-ORDNUM-DIGIT-CT:1).

     0100-CONVERT-SEQ-TO-BASE36-EXIT.
         EXIT.

*    W-ORDNUM-SUFFIX-REV CAME OUT OF CONVERT-SEQ-TO-BASE36 BACKWARDS
*    AND RIGHT-JUSTIFIED WITH LEADING SPACES - THIS FLIPS IT INTO
*    W-ORDNUM-SUFFIX READING LEFT TO RIGHT, ZERO-FILLED ON THE LEFT.
     REVERSE-ORDNUM-SUFFIX.
         MOVE "00000000"            TO W-ORDNUM-SUFFIX.
         PERFORM FLIP-ONE-SUFFIX-CHAR
             VARYING W-ORDNUM-DIGIT-CT FROM 1 BY 1
             UNTIL W-ORDNUM-DIGIT-CT > 8.

     REVERSE-ORDNUM-SUFFIX-EXIT.
         EXIT.

     FLIP-ONE-SUFFIX-CHAR.
         IF W-ORDNUM-SUFFIX-REV (9 - W-ORDNUM-DIGIT-CT:1) NOT = SPACE
             MOVE W-ORDNUM-SUFFIX-REV (9 - W-ORDNUM-DIGIT-CT:1)
                 TO W-ORDNUM-SUFFIX (W-ORDNUM-DIGIT-CT:1)
         END-IF.

     FLIP-ONE-SUFFIX-CHAR-EXIT.
         EXIT.
