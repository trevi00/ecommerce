*-----------------------------------------------------------------
*  SLCPN.CBL  -  SELECT CLAUSE FOR THE COUPON MASTER FILE.
*-----------------------------------------------------------------
*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT COUPON-FILE
         ASSIGN TO "COUPON-FILE"
         ORGANIZATION IS SEQUENTIAL.
