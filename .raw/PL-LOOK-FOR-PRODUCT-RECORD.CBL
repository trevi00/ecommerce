*-----------------------------------------------------------------
*  PL-LOOK-FOR-PRODUCT-RECORD.CBL  -  LOADS PRODUCT-FILE INTO THE
*  IN-MEMORY PROD-TABLE AT THE START OF A RUN AND RESOLVES A
*  PRODUCT-ID TO ITS TABLE ENTRY BY SEARCH ALL.  ANY PROGRAM THAT
*  PRICES AN ORDER LINE OR POSTS STOCK MUST COPY wsprod01 AND THIS
*  MEMBER AND PERFORM LOAD-PRODUCT-TABLE BEFORE ITS MAIN PROCESS.
*-----------------------------------------------------------------
*  98/10/06  SAB  OPS-0512  ORIGINAL MEMBER.
*  99/02/11  SAB  OPS-0560  Y2K REVIEW - PT-PROD-ID IS NUMERIC, NO
*                           DATE FIELDS IN THIS MEMBER, NO CHANGE.
*  01/06/04  KRW  OPS-0627  RENUMBERED READ-ONE-PRODUCT-REC TO 0100-
*                           READ-ONE-PRODUCT-REC WITH A PERFORM ...
*                           THRU CALL, MATCHING THE OTHER TABLE-LOAD
*                           MEMBERS.
*-----------------------------------------------------------------

     LOAD-PRODUCT-TABLE.
         MOVE ZERO                  TO PT-ENTRY-COUNT.
         MOVE "N"                   TO W-PRODUCT-EOF-SW.
         OPEN INPUT PRODUCT-FILE.
         PERFORM 0100-READ-ONE-PRODUCT-REC
             THRU 0100-READ-ONE-PRODUCT-REC-EXIT.
         PERFORM BUILD-PRODUCT-TABLE-ENTRY
             UNTIL PRODUCT-EOF.
         CLOSE PRODUCT-FILE.

     LOAD-PRODUCT-TABLE-EXIT.
         EXIT.

     0100-READ-ONE-PRODUCT-REC.
         READ PRODUCT-FILE
             AT END
                 MOVE "Y"           TO W-PRODUCT-EOF-SW
         END-READ.

     0100-READ-ONE-PRODUCT-REC-EXIT.
         EXIT.

     BUILD-PRODUCT-TABLE-ENTRY.
         ADD 1                      TO PT-ENTRY-COUNT.
         MOVE PROD-ID               TO PT-PROD-ID    (PT-ENTRY-COUNT).
         MOVE PROD-NAME             TO PT-PROD-NAME  (PT-ENTRY-COUNT).
         MOVE PROD-DESC             TO PT-PROD-DESC  (PT-ENTRY-COUNT).
         MOVE PROD-PRICE            TO PT-PROD-PRICE (PT-ENTRY-COUNT).
         MOVE PROD-STOCK-QTY        TO PT-PROD-STOCK-QTY
                                                      (PT-ENTRY-COUNT).
         MOVE PROD-CATEGORY         TO PT-PROD-CATEGORY
                                                      (PT-ENTRY-COUNT).
         PERFORM 0100-READ-ONE-PRODUCT-REC
             THRU 0100-READ-ONE-PRODUCT-REC-EXIT.

     BUILD-PRODUCT-TABLE-ENTRY-EXIT.
         EXIT.

*    BINARY SEARCH OF PROD-TABLE - LOAD-PRODUCT-TABLE BUILDS IT IN
*    PRODUCT-ID SEQUENCE SINCE PRODUCT-FILE ITSELF ARRIVES THAT WAY,
*    SO NO SEPARATE SORT IS NEEDED BEFORE SEARCH ALL CAN BE USED.
     LOOK-FOR-PRODUCT-RECORD.
         MOVE "N"                   TO W-FOUND-PRODUCT-SW.
         SEARCH ALL PROD-TABLE
             AT END
                 MOVE "N"           TO W-FOUND-PRODUCT-SW
             WHEN PT-PROD-ID (PT-IDX) = W-WANTED-PRODUCT-ID
                 MOVE "Y"           TO W-FOUND-PRODUCT-SW
         END-SEARCH.

     LOOK-FOR-PRODUCT-RECORD-EXIT.
         EXIT.
