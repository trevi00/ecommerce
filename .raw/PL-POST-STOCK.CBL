*-----------------------------------------------------------------
*  PL-POST-STOCK.CBL  -  APPLIES A STOCK MOVEMENT TO THE PRODUCT
*  TABLE ENTRY LOCATED BY PL-LOOK-FOR-PRODUCT-RECORD, AND WRITES
*  THE UPDATED TABLE BACK OUT TO PRODUCT-OUT-FILE AT END OF RUN SO
*  THE NEXT LOAD RUN PICKS UP THE POSTED QUANTITY.  DECREASE-STOCK
*  IS RE-VALIDATED AGAINST THE CURRENT TABLE QUANTITY AT POST TIME,
*  NOT JUST AT PRICING TIME, SINCE TWO LINES OF THE SAME RUN MAY
*  WANT THE SAME PRODUCT.
*-----------------------------------------------------------------
*  98/10/06  SAB  OPS-0512  ORIGINAL MEMBER.
*  01/06/04  KRW  OPS-0628  RENUMBERED WRITE-PRODUCT-TABLE-ENTRY TO
*                           0100-WRITE-PRODUCT-TABLE-ENTRY WITH A
*                           PERFORM ... THRU VARYING CALL, MATCHING
*                           THE TABLE-SAVE CONVENTION USED ELSEWHERE.
*-----------------------------------------------------------------

*    RE-CHECKS THE TABLE QUANTITY AT POST TIME RATHER THAN TRUSTING
*    WHATEVER WAS TRUE WHEN THE LINE WAS PRICED - TWO LINES OF THE
*    SAME RUN CAN WANT THE SAME PRODUCT.
     DECREASE-PRODUCT-STOCK.
         MOVE "N"                   TO W-STOCK-REJECT-SW.
         IF PT-PROD-STOCK-QTY (PT-IDX) < W-STOCK-MOVE-QTY
             MOVE "Y"               TO W-STOCK-REJECT-SW
         ELSE
             SUBTRACT W-STOCK-MOVE-QTY
                 FROM PT-PROD-STOCK-QTY (PT-IDX)
         END-IF.

     DECREASE-PRODUCT-STOCK-EXIT.
         EXIT.

     INCREASE-PRODUCT-STOCK.
         ADD W-STOCK-MOVE-QTY TO PT-PROD-STOCK-QTY (PT-IDX).

     INCREASE-PRODUCT-STOCK-EXIT.
         EXIT.

*    WRITES THE WHOLE IN-MEMORY PROD-TABLE OUT AS THE NEXT RUN'S
*    PRODUCT-OUT-FILE GENERATION - CALLED ONCE AT END OF RUN BY ANY
*    PROGRAM THAT POSTED STOCK MOVEMENTS THIS RUN.
     SAVE-PRODUCT-TABLE.
         OPEN OUTPUT PRODUCT-OUT-FILE.
         PERFORM 0100-WRITE-PRODUCT-TABLE-ENTRY
             THRU 0100-WRITE-PRODUCT-TABLE-ENTRY-EXIT
             VARYING PT-IDX FROM 1 BY 1
             UNTIL PT-IDX > PT-ENTRY-COUNT.
         CLOSE PRODUCT-OUT-FILE.

     SAVE-PRODUCT-TABLE-EXIT.
         EXIT.

     0100-WRITE-PRODUCT-TABLE-ENTRY.
         MOVE PT-PROD-ID    (PT-IDX) TO POU-ID.
         MOVE PT-PROD-NAME  (PT-IDX) TO POU-NAME.
         MOVE PT-PROD-DESC  (PT-IDX) TO POU-DESC.
         MOVE PT-PROD-PRICE (PT-IDX) TO POU-PRICE.
         MOVE PT-PROD-STOCK-QTY (PT-IDX)
                                      TO POU-STOCK-QTY.
         MOVE PT-PROD-CATEGORY (PT-IDX)
                                      TO POU-CATEGORY.
         WRITE PRODUCT-OUT-RECORD.

     0100-WRITE-PRODUCT-TABLE-ENTRY-EXIT.
         EXIT.
