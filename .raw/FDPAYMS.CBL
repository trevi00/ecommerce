*-----------------------------------------------------------------
*  FDPAYMS.CBL  -  PRIOR-RUN PAYMENT MASTER RECORD (SAME SHAPE AS
*  PAYMENT-OUT-RECORD IN FDPAY.CBL).  READ-ONLY IN THIS RUN.
*-----------------------------------------------------------------
*  96/11/04  TMW  OPS-0380  ORIGINAL MEMBER.
*  97/02/11  TMW  OPS-0394  ADDED PYM-STATUS-CD, A PACKED MIRROR OF
*                           PYM-STATUS FOR ANY FUTURE STATUS-UPDATE
*                           RUN'S QUICK 88-LEVEL TESTS - SEE
*                           ORD-STATUS-CD IN FDORDOU.CBL FOR THE
*                           SAME IDEA ON THE ORDER SIDE.
*-----------------------------------------------------------------

     FD  PAYMENT-MASTER-IN-FILE
         LABEL RECORDS ARE OMITTED.

     01  PAYMENT-MASTER-RECORD.
         05  PYM-ID                    PIC 9(9).
         05  PYM-ORDER-ID              PIC 9(9).
         05  PYM-METHOD                PIC X(20).
         05  PYM-AMOUNT                PIC S9(9)V99 COMP-3.
         05  PYM-STATUS                PIC X(9).
             88  PYM-STATUS-PENDING    VALUE "PENDING".
             88  PYM-STATUS-COMPLETE   VALUE "COMPLETED".
             88  PYM-STATUS-FAILED     VALUE "FAILED".
             88  PYM-STATUS-CANCELLED  VALUE "CANCELLED".
         05  FILLER                    PIC X(01).

     01  PYM-STATUS-CD REDEFINES PYM-STATUS.
         05  PYM-STATUS-CD-1           PIC X(01).
             88  PYM-CD-PENDING        VALUE "P".
             88  PYM-CD-COMPLETE       VALUE "C".
             88  PYM-CD-FAILED         VALUE "F".
             88  PYM-CD-CANCELLED      VALUE "X".
         05  FILLER                    PIC X(08).
