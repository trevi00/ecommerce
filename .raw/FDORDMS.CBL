*-----------------------------------------------------------------
*  FDORDMS.CBL  -  PRIOR-RUN ORDER MASTER RECORD (SAME SHAPE AS
*  ORDER-OUT-RECORD IN FDORDOU.CBL).  READ-ONLY IN THIS RUN.
*-----------------------------------------------------------------
*  95/08/30  DJP  OPS-0301  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     FD  ORDER-MASTER-IN-FILE
         LABEL RECORDS ARE OMITTED.

     01  ORDER-MASTER-RECORD.
         05  ORM-ID                    PIC 9(09).
         05  ORM-USER-ID               PIC 9(09).
         05  ORM-NUMBER                PIC X(30).
         05  ORM-TOTAL-AMOUNT          PIC S9(11)V99 COMP-3.
         05  ORM-DISCOUNT-AMOUNT       PIC S9(11)V99 COMP-3.
         05  ORM-FINAL-AMOUNT          PIC S9(11)V99 COMP-3.
         05  ORM-STATUS                PIC X(09).
             88  ORM-STATUS-PENDING    VALUE "PENDING".
             88  ORM-STATUS-CONFIRMED  VALUE "CONFIRMED".
             88  ORM-STATUS-CANCELLED  VALUE "CANCELLED".
             88  ORM-STATUS-REJECTED   VALUE "REJECTED".
         05  FILLER                    PIC X(20).
