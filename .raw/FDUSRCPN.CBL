*-----------------------------------------------------------------
*  FDUSRCPN.CBL  -  USER-COUPON RECORD.
*  ONE ROW PER COUPON ISSUED TO A USER.  UC-STATUS MOVES AVAILABLE
*  -> USED WHEN THE COUPON-DISCOUNT ROUTINE APPLIES IT TO AN ORDER,
*  OR AVAILABLE -> EXPIRED WHEN THE NIGHTLY EXPIRATION RUN FINDS
*  THE PARENT COUPON PAST ITS CPN-VALID-TO DATE.
*-----------------------------------------------------------------
*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
*  97/04/02  TMW  OPS-0431  ADDED UCO-STATUS-CD, A PACKED MIRROR OF
*                           UCO-STATUS FOR ANY FUTURE RUN'S QUICK
*                           88-LEVEL TESTS - SEE ORD-STATUS-CD IN
*                           FDORDOU.CBL FOR THE SAME IDEA ON THE
*                           ORDER SIDE.
*-----------------------------------------------------------------

     FD  USER-COUPON-FILE
         LABEL RECORDS ARE STANDARD.

     01  USER-COUPON-RECORD.
         05  UC-ID                     PIC 9(9).
         05  UC-USER-ID                PIC 9(9).
         05  UC-COUPON-ID              PIC 9(9).
         05  UC-ORDER-ID               PIC 9(9).
         05  UC-STATUS                 PIC X(9).
             88  UC-AVAILABLE          VALUE "AVAILABLE".
             88  UC-USED               VALUE "USED".
             88  UC-EXPIRED            VALUE "EXPIRED".
         05  UC-ISSUED-DATE            PIC 9(8).
         05  UC-USED-DATE              PIC 9(8).
         05  FILLER                    PIC X(05).

     FD  USER-COUPON-OUT-FILE
         LABEL RECORDS ARE STANDARD.

     01  USER-COUPON-OUT-RECORD.
         05  UCO-ID                    PIC 9(9).
         05  UCO-USER-ID               PIC 9(9).
         05  UCO-COUPON-ID             PIC 9(9).
         05  UCO-ORDER-ID              PIC 9(9).
         05  UCO-STATUS                PIC X(9).
         05  UCO-ISSUED-DATE           PIC 9(8).
         05  UCO-USED-DATE             PIC 9(8).
         05  FILLER                    PIC X(05).

     01  UCO-STATUS-CD REDEFINES UCO-STATUS.
         05  UCO-STATUS-CD-1           PIC X(01).
             88  UCO-CD-AVAILABLE      VALUE "A".
             88  UCO-CD-USED           VALUE "U".
             88  UCO-CD-EXPIRED        VALUE "X".
         05  FILLER                    PIC X(08).
