*-----------------------------------------------------------------
*  FDORDOU.CBL  -  PRICED ORDER OUTPUT RECORD.
*  ONE RECORD PER ORDER PRICED BY ORDER-ITEM-PRICING OR
*  ORDER-FROM-CART, AND LATER REWRITTEN BY ORDER-STATUS-UPDATE
*  WHEN THE ORDER IS CONFIRMED OR CANCELLED.
*-----------------------------------------------------------------
*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
*  94/05/19  DJP  OPS-0277  ADDED ORD-STATUS-CD, A PACKED MIRROR OF
*                           ORD-STATUS FOR THE STATUS-UPDATE RUN'S
*                           QUICK 88-LEVEL TESTS.
*  95/08/30  DJP  OPS-0301  ADDED THE REJECTED STATUS VALUE SO THE
*                           POSTING REPORT COULD COUNT STOCK AND
*                           COUPON REJECTS WITHOUT A SEPARATE FILE.
*-----------------------------------------------------------------

     FD  ORDER-OUT-FILE
         LABEL RECORDS ARE OMITTED.

     01  ORDER-OUT-RECORD.
         05  ORD-ID                    PIC 9(09).
         05  ORD-USER-ID               PIC 9(09).
         05  ORD-NUMBER                PIC X(30).
         05  ORD-TOTAL-AMOUNT          PIC S9(11)V99 COMP-3.
         05  ORD-DISCOUNT-AMOUNT       PIC S9(11)V99 COMP-3.
         05  ORD-FINAL-AMOUNT          PIC S9(11)V99 COMP-3.
         05  ORD-STATUS                PIC X(09).
             88  ORD-STATUS-PENDING    VALUE "PENDING".
             88  ORD-STATUS-CONFIRMED  VALUE "CONFIRMED".
             88  ORD-STATUS-CANCELLED  VALUE "CANCELLED".
             88  ORD-STATUS-REJECTED   VALUE "REJECTED".
         05  FILLER                    PIC X(20).

     01  ORD-STATUS-CD REDEFINES ORD-STATUS.
         05  ORD-STATUS-CD-1           PIC X(01).
             88  ORD-CD-PENDING        VALUE "P".
             88  ORD-CD-CONFIRMED      VALUE "C".
             88  ORD-CD-CANCELLED      VALUE "X".
             88  ORD-CD-REJECTED       VALUE "R".
         05  FILLER                    PIC X(08).
