*-----------------------------------------------------------------
*  PRODUCT-MASTER-LOAD
*  EDITS PRODUCT-FILE AGAINST THE CATALOG BUSINESS RULES BEFORE
*  ANY ORDER-PRICING RUN IS ALLOWED TO USE IT.  A PRODUCT RECORD
*  IS BAD IF PROD-NAME IS BLANK, PROD-PRICE IS NOT GREATER THAN
*  ZERO, OR PROD-STOCK-QTY IS NEGATIVE.  BAD RECORDS ARE LISTED ON
*  THE EXCEPTION REPORT BUT ARE NOT REMOVED FROM PRODUCT-FILE -
*  OPERATIONS CORRECTS THEM BEFORE THE NIGHTLY PRICING RUN.
*-----------------------------------------------------------------
*  CHANGE LOG
*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER.
*  91/06/02  DJP  OPS-0118  ADDED THE CATEGORY FIELD TO THE EDIT
*                           LISTING WHEN PROD-CATEGORY WAS ADDED
*                           TO THE MASTER RECORD.
*  93/02/20  DJP  OPS-0201  ADDED THE STOCK-QTY-NEGATIVE CHECK
*                           AFTER A DATA-ENTRY ERROR LET A MINUS
*                           QUANTITY THROUGH TO THE PRICING RUN.
*  98/09/30  SAB  OPS-0512  WIDENED EDIT FOR THE NEW S9(7) STOCK
*                           QUANTITY FIELD - Y2K REVIEW FOUND NO
*                           DATE FIELDS ON THIS RECORD, NO OTHER
*                           CHANGE REQUIRED.
*  01/03/15  KRW  OPS-0601  ADDED RECORD COUNT AND BAD COUNT TO
*                           THE END-OF-REPORT TOTAL LINE.
*  03/02/11  KRW  OPS-0622  RENUMBERED READ-PRODUCT-MASTER TO 0100-
*                           READ-PRODUCT-MASTER WITH A PERFORM ...
*                           THRU CALL, MATCHING THE OTHER EDIT RUNS.
*-----------------------------------------------------------------

 IDENTIFICATION DIVISION.
 PROGRAM-ID.  product-master-load.
 AUTHOR.  R M HAUSER.
 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
 DATE-WRITTEN.  02/11/87.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.

     INPUT-OUTPUT SECTION.
     FILE-CONTROL.

         COPY "SLPROD.CBL".

         SELECT PRODUCT-EDIT-RPT-FILE
             ASSIGN TO "product-edit-report.prn"
             ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
     FILE SECTION.

         COPY "FDPROD.CBL".

*    ONE 80-BYTE PRINT LINE CARRIES EVERY REPORT LAYOUT IN THIS
*    RUN, THE SAME AS THE OTHER EDIT-LISTING PROGRAMS.
         FD  PRODUCT-EDIT-RPT-FILE
             LABEL RECORDS ARE OMITTED.
         01  PRODUCT-EDIT-RPT-RECORD      PIC X(80).

     WORKING-STORAGE SECTION.

*    REPORT LAYOUT AREA - TWO HEADING LINES, ONE DETAIL LINE, AND
*    THE ONE TOTAL LINE PRINTED AT END OF RUN - NO CONTROL BREAKS,
*    PRODUCT-FILE IS NOT SORTED FOR THIS RUN.
         01  W-HEADING-1.
             05  FILLER                   PIC X(20) VALUE SPACES.
             05  FILLER                   PIC X(30)
                     VALUE "PRODUCT MASTER EDIT LISTING".
             05  FILLER                   PIC X(24) VALUE SPACES.
             05  FILLER                   PIC X(06) VALUE "PAGE: ".
             05  H1-PAGE-NUMBER           PIC ZZZ9.

         01  W-HEADING-2.
             05  FILLER                   PIC X(11) VALUE "PRODUCT ID".
             05  FILLER                   PIC X(03) VALUE SPACES.
             05  FILLER                   PIC X(12) VALUE "PRODUCT NAME".
             05  FILLER                   PIC X(18) VALUE SPACES.
             05  FILLER                   PIC X(14) VALUE "REASON REJECTED".

         01  W-DETAIL-LINE.
             05  D-PROD-ID                PIC 9(09).
             05  FILLER                   PIC X(03) VALUE SPACES.
             05  D-PROD-NAME              PIC X(40).
             05  FILLER                   PIC X(03) VALUE SPACES.
             05  D-REJECT-REASON          PIC X(25).

         01  W-DETAIL-LINE-ALT REDEFINES W-DETAIL-LINE
                                          PIC X(80).

         01  W-TOTAL-LINE.
             05  FILLER                   PIC X(20)
                     VALUE "RECORDS READ......: ".
             05  T-RECORDS-READ           PIC ZZZ,ZZ9.
             05  FILLER                   PIC X(05) VALUE SPACES.
             05  FILLER                   PIC X(20)
                     VALUE "RECORDS REJECTED..: ".
             05  T-RECORDS-REJECTED       PIC ZZZ,ZZ9.

         01  W-TOTAL-LINE-ALT REDEFINES W-TOTAL-LINE
                                          PIC X(59).

*    SWITCHES AND PAGE-CONTROL COUNTERS - SAME 50-LINE THRESHOLD
*    AS THE OTHER EDIT LISTINGS IN THE SHOP.
         01  W-PRODUCT-EOF-SW             PIC X VALUE "N".
             88  PRODUCT-MASTER-EOF       VALUE "Y".

         01  W-BAD-RECORD-SW              PIC X VALUE "N".
             88  BAD-PRODUCT-RECORD       VALUE "Y".

         01  W-PAGE-NUMBER                PIC S9(4) COMP VALUE ZERO.
         01  W-LINES-ON-PAGE              PIC S9(4) COMP VALUE ZERO.
             88  PAGE-IS-FULL             VALUE 50 THRU 999.

*    READ AND REJECT COUNTERS CARRIED FROM EDIT-ONE-PRODUCT-RECORD
*    THROUGH TO THE TOTAL LINE - ADDED UNDER OPS-0601 SO OPERATIONS
*    COULD SEE AT A GLANCE HOW MANY ROWS THE NIGHT'S RUN TOUCHED.
         01  W-RECORD-COUNT-AREA.
             05  W-RECORDS-READ           PIC S9(7) COMP-3 VALUE ZERO.
             05  W-RECORDS-REJECTED       PIC S9(7) COMP-3 VALUE ZERO.
             05  FILLER                   PIC X(04) VALUE SPACES.

         01  W-REJECT-REASON-AREA REDEFINES W-RECORD-COUNT-AREA
                                          PIC X(10).

 PROCEDURE DIVISION.

*    MAIN LINE - ONE PASS OF PRODUCT-FILE, NO SORT, SINCE THE
*    EXCEPTION LISTING DOES NOT NEED ANY PARTICULAR SEQUENCE.
     OPEN INPUT PRODUCT-FILE.
     OPEN OUTPUT PRODUCT-EDIT-RPT-FILE.

     PERFORM PRINT-REPORT-HEADINGS.
     PERFORM 0100-READ-PRODUCT-MASTER
         THRU 0100-READ-PRODUCT-MASTER-EXIT.
     PERFORM EDIT-ONE-PRODUCT-RECORD
         UNTIL PRODUCT-MASTER-EOF.
     PERFORM PRINT-TOTAL-LINE.

     CLOSE PRODUCT-FILE
           PRODUCT-EDIT-RPT-FILE.

     STOP RUN.

*    SOLE READ OF PRODUCT-FILE FOR THE WHOLE RUN - NUMBERED SO
*    OPERATIONS HAS A FIXED RESTART POINT AFTER AN ABEND.
 0100-READ-PRODUCT-MASTER.
     READ PRODUCT-FILE
         AT END
             MOVE "Y"               TO W-PRODUCT-EOF-SW
     END-READ.

 0100-READ-PRODUCT-MASTER-EXIT.
     EXIT.

*    RUNS ONE PRODUCT THROUGH ALL THREE EDITS IN SEQUENCE, STOPPING
*    AT THE FIRST ONE FAILED - THE REJECT LINE NAMES ONLY THE FIRST
*    RULE BROKEN.
 EDIT-ONE-PRODUCT-RECORD.
     ADD 1                          TO W-RECORDS-READ.
     MOVE "N"                       TO W-BAD-RECORD-SW.
     MOVE SPACES                    TO D-REJECT-REASON.

     IF PROD-NAME = SPACES
         MOVE "Y"                   TO W-BAD-RECORD-SW
         MOVE "PRODUCT NAME BLANK"  TO D-REJECT-REASON
     ELSE
         IF PROD-PRICE NOT > ZERO
             MOVE "Y"               TO W-BAD-RECORD-SW
             MOVE "PRICE NOT POSITIVE" TO D-REJECT-REASON
         ELSE
             IF PROD-STOCK-QTY < ZERO
                 MOVE "Y"           TO W-BAD-RECORD-SW
                 MOVE "STOCK QTY NEGATIVE" TO D-REJECT-REASON
             END-IF
         END-IF
     END-IF.

     IF BAD-PRODUCT-RECORD
         ADD 1                      TO W-RECORDS-REJECTED
         PERFORM PRINT-REJECT-LINE
     END-IF.

     PERFORM 0100-READ-PRODUCT-MASTER
         THRU 0100-READ-PRODUCT-MASTER-EXIT.

 EDIT-ONE-PRODUCT-RECORD-EXIT.
     EXIT.

*    ONE DETAIL LINE PER BAD PRODUCT, PAGE-BROKEN THE SAME AS THE
*    COUPON EDIT LISTING - PRODUCT-FILE IS NEVER CORRECTED BY THIS
*    RUN, ONLY LISTED FOR OPERATIONS TO FIX BY HAND.
 PRINT-REJECT-LINE.
     IF PAGE-IS-FULL
         PERFORM PRINT-REPORT-HEADINGS
     END-IF.
     MOVE PROD-ID                   TO D-PROD-ID.
     MOVE PROD-NAME                 TO D-PROD-NAME.
     WRITE PRODUCT-EDIT-RPT-RECORD  FROM W-DETAIL-LINE
         AFTER ADVANCING 1 LINE.
     ADD 1                          TO W-LINES-ON-PAGE.

 PRINT-REJECT-LINE-EXIT.
     EXIT.

*    BREAKS TO A NEW PAGE EITHER AT RUN START OR WHEN PRINT-REJECT-
*    LINE FINDS PAGE-IS-FULL - SAME PAGING IDIOM USED ACROSS ALL
*    THREE EDIT LISTINGS IN THIS STREAM.
 PRINT-REPORT-HEADINGS.
     ADD 1                          TO W-PAGE-NUMBER.
     MOVE W-PAGE-NUMBER             TO H1-PAGE-NUMBER.
     WRITE PRODUCT-EDIT-RPT-RECORD  FROM W-HEADING-1
         AFTER ADVANCING PAGE.
     WRITE PRODUCT-EDIT-RPT-RECORD  FROM W-HEADING-2
         AFTER ADVANCING 2 LINES.
     MOVE ZERO                      TO W-LINES-ON-PAGE.

 PRINT-REPORT-HEADINGS-EXIT.
     EXIT.

*    ONE-LINE SUMMARY AT THE BOTTOM OF THE LISTING - READ COUNT
*    AND REJECT COUNT ONLY.
 PRINT-TOTAL-LINE.
     MOVE W-RECORDS-READ            TO T-RECORDS-READ.
     MOVE W-RECORDS-REJECTED        TO T-RECORDS-REJECTED.
     WRITE PRODUCT-EDIT-RPT-RECORD  FROM W-TOTAL-LINE
         AFTER ADVANCING 3 LINES.

 PRINT-TOTAL-LINE-EXIT.
     EXIT.
