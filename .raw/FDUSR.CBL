*-----------------------------------------------------------------
*  FDUSR.CBL  -  USER MASTER RECORD.  CARRIES ONE REQUEST PER USER
*  ID FOR THIS RUN - A NEW ID IS A CREATE, AN EXISTING ID IS AN
*  UPDATE OF EMAIL/NAME/PHONE.  USR-ROLE OF "UPGRADE" IS NOT A
*  STORED ROLE - IT IS THE FRONT END'S WAY OF ASKING THE VIP-
*  UPGRADE PARAGRAPH IN USER-MASTER-VALIDATE TO FLIP AN EXISTING
*  GENERAL USER TO VIP; IT NEVER GOES BACK.
*-----------------------------------------------------------------
*  91/02/04  DJP  OPS-0099  ORIGINAL MEMBER.
*  97/02/11  TMW  OPS-0394  ADDED THE "UPGRADE" VALUE OF USR-ROLE
*                           SO THE ACCOUNT PAGE'S VIP-UPGRADE
*                           BUTTON COULD RIDE THE SAME FEED AS AN
*                           ORDINARY PROFILE UPDATE.
*  99/07/02  RDK  OPS-0557  ADDED USR-PASSWORD.  IT TRAVELS ALREADY
*                           ENCODED BY THE FRONT END - THIS SIDE
*                           ONLY EDITS IT FOR NON-BLANK AND A
*                           MINIMUM LENGTH OF 8, NEVER FOR CONTENT.
*                           AN UPGRADE-ONLY REQUEST LEAVES IT BLANK.
*-----------------------------------------------------------------

     FD  USER-FILE
         LABEL RECORDS ARE STANDARD.

     01  USER-RECORD.
         05  USR-ID                    PIC 9(9).
         05  USR-EMAIL                 PIC X(50).
         05  USR-PASSWORD              PIC X(20).
         05  USR-NAME                  PIC X(30).
         05  USR-PHONE                 PIC X(15).
         05  USR-ROLE                  PIC X(7).
             88  USR-ROLE-GENERAL      VALUE "GENERAL".
             88  USR-ROLE-VIP          VALUE "VIP".
             88  USR-ROLE-UPGRADE-REQ  VALUE "UPGRADE".
         05  FILLER                    PIC X(01).
