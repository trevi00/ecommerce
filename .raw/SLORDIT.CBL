*-----------------------------------------------------------------
*  SLORDIT.CBL  -  SELECT CLAUSE FOR THE ORDER-ITEM INPUT FILE.
*-----------------------------------------------------------------
*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
*-----------------------------------------------------------------

     SELECT ORDER-ITEM-IN-FILE
         ASSIGN TO "ORDER-ITEM-IN-FILE"
         ORGANIZATION IS LINE SEQUENTIAL.
