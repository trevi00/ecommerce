*-----------------------------------------------------------------
*  wsprod01.cbl  -  WORKING-STORAGE FOR PL-LOOK-FOR-PRODUCT-RECORD
*  AND PL-POST-STOCK.  PRODUCT-FILE IS LOADED ONCE AT THE START OF
*  THE RUN INTO PROD-TABLE AND SEARCHED/UPDATED IN MEMORY; THE
*  TABLE IS WRITTEN BACK TO PRODUCT-OUT-FILE AT END OF RUN SO THE
*  NEXT RUN PICKS UP THE POSTED STOCK.  NO INDEXED (KSDS) FILE IS
*  AVAILABLE ON THIS SYSTEM FOR RANDOM PRODUCT LOOKUP.
*-----------------------------------------------------------------
*  98/10/06  SAB  OPS-0512  ORIGINAL MEMBER - REPLACES THE KEYED
*                           VENDOR-STYLE RANDOM READ, WHICH THIS
*                           SHOP'S PRODUCT FILE CANNOT SUPPORT.
*-----------------------------------------------------------------

     01  PROD-TABLE-AREA.
         05  PT-ENTRY-COUNT            PIC S9(4) COMP VALUE ZERO.
         05  PROD-TABLE OCCURS 1 TO 2000 TIMES
                 DEPENDING ON PT-ENTRY-COUNT
                 ASCENDING KEY IS PT-PROD-ID
                 INDEXED BY PT-IDX.
             10  PT-PROD-ID            PIC 9(9).
             10  PT-PROD-NAME          PIC X(40).
             10  PT-PROD-DESC          PIC X(80).
             10  PT-PROD-PRICE         PIC S9(9)V99 COMP-3.
             10  PT-PROD-STOCK-QTY     PIC S9(7) COMP-3.
             10  PT-PROD-CATEGORY      PIC X(20).

     01  W-PRODUCT-EOF-SW              PIC X VALUE "N".
         88  PRODUCT-EOF               VALUE "Y".

     01  W-FOUND-PRODUCT-SW            PIC X VALUE "N".
         88  FOUND-PRODUCT-RECORD      VALUE "Y".

     01  W-WANTED-PRODUCT-ID           PIC 9(9).

     01  W-STOCK-REJECT-SW             PIC X VALUE "N".
         88  STOCK-MOVE-REJECTED       VALUE "Y".

     01  W-STOCK-MOVE-QTY              PIC S9(5) COMP-3.
