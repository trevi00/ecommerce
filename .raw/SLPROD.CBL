*-----------------------------------------------------------------
*  SLPROD.CBL  -  SELECT CLAUSE FOR THE PRODUCT MASTER FILE.
*  COPY THIS MEMBER INTO FILE-CONTROL IN ANY PROGRAM THAT PRICES
*  ORDER LINES OR MAINTAINS PRODUCT STOCK.
*-----------------------------------------------------------------
*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER.
*  98/10/06  SAB  OPS-0512  RENAMED ASSIGN-TO FROM VSAM DDNAME TO
*                           FLAT SEQUENTIAL DDNAME - PRODUCT-FILE IS
*                           NOW LOADED INTO A TABLE AND SEARCHED, NOT
*                           KEYED-READ (SEE PL-LOOK-FOR-PRODUCT-
*                           RECORD.CBL).
*-----------------------------------------------------------------

     SELECT PRODUCT-FILE
         ASSIGN TO "PRODUCT-FILE"
         ORGANIZATION IS SEQUENTIAL.

     SELECT PRODUCT-OUT-FILE
         ASSIGN TO "PRODUCT-OUT-FILE"
         ORGANIZATION IS SEQUENTIAL.
