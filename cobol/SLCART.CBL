000100*-----------------------------------------------------------------
000200*  SLCART.CBL  -  SELECT CLAUSE FOR THE CART-ITEM FILE.
000300*  CART-MAINTENANCE OPENS THIS I-O; ORDER-FROM-CART OPENS THE SAME
000400*  FILE INPUT, PRICES THE LINES IT FINDS, AND REWRITES IT WITHOUT
000500*  THE LINES THAT WERE JUST TURNED INTO AN ORDER.
000600*-----------------------------------------------------------------
000700*  90/07/09  DJP  OPS-0077  ORIGINAL MEMBER.
000800*-----------------------------------------------------------------
000900
001000     SELECT CART-ITEM-IN-FILE
001100         ASSIGN TO "CART-ITEM-IN-FILE"
001200         ORGANIZATION IS LINE SEQUENTIAL.
001300
001400     SELECT CART-ITEM-OUT-FILE
001500         ASSIGN TO "CART-ITEM-OUT-FILE"
001600         ORGANIZATION IS LINE SEQUENTIAL.
