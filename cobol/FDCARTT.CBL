000100*-----------------------------------------------------------------
000200*  FDCARTT.CBL  -  CART MAINTENANCE TRANSACTION RECORD.
000300*  CTI-ACTION-CD DRIVES WHAT HAPPENS TO THE LINE FOR
000400*  CTI-USER-ID/CTI-PRODUCT-ID: "A" MERGES CTI-QUANTITY INTO AN
000500*  EXISTING LINE (OR ADDS A NEW ONE), "U" REPLACES THE LINE'S
000600*  QUANTITY OUTRIGHT, "D" SUBTRACTS CTI-QUANTITY FROM AN EXISTING
000700*  LINE BUT ONLY WHEN SOME QUANTITY WOULD STILL BE LEFT ON THE LINE,
000800*  "R" DELETES THE LINE, "C" EMPTIES EVERY LINE CARRIED FOR THE
000900*  USER.  CTI-PRODUCT-ID/CTI-QUANTITY ARE IGNORED ON A CLEAR REQUEST.
001000*-----------------------------------------------------------------
001100*  96/04/18  TMW  OPS-0362  ORIGINAL MEMBER.
001200*  97/01/09  TMW  OPS-0391  ADDED CART-TRANS-SHORT-REDEF - THE
001300*                           FRONT END NOW LETS A USER CLEAR THEIR
001400*                           CART FROM THE ACCOUNT PAGE WITHOUT
001500*                           KNOWING A PRODUCT-ID, SO THAT FEED ONLY
001600*                           EVER FILLS IN THE USER-ID AND ACTION.
001700*  99/07/09  RDK  OPS-0559  ADDED CTI-ACTION-DECREASE ("D") - THE
001800*                           ACCOUNT PAGE'S CART WIDGET HAS A MINUS
001900*                           BUTTON THAT TAKES A LINE DOWN BY SOME
002000*                           QUANTITY WITHOUT REPLACING IT OUTRIGHT,
002100*                           AND THERE WAS NO ACTION CODE FOR IT.
002200*-----------------------------------------------------------------
002300
002400     FD  CART-TRANS-IN-FILE
002500         LABEL RECORDS ARE OMITTED.
002600
002700     01  CART-TRANS-IN-RECORD.
002800         05  CTI-USER-ID               PIC 9(09).
002900         05  CTI-PRODUCT-ID            PIC 9(09).
003000         05  CTI-QUANTITY              PIC S9(5) COMP-3.
003100         05  CTI-ACTION-CD             PIC X(01).
003200             88  CTI-ACTION-ADD        VALUE "A".
003300             88  CTI-ACTION-UPDATE     VALUE "U".
003400             88  CTI-ACTION-DECREASE   VALUE "D".
003500             88  CTI-ACTION-REMOVE     VALUE "R".
003600             88  CTI-ACTION-CLEAR      VALUE "C".
003700         05  FILLER                    PIC X(01).
003800
003900     01  CART-TRANS-SHORT-REDEF REDEFINES CART-TRANS-IN-RECORD.
004000         05  CTS-USER-ID               PIC 9(09).
004100         05  FILLER                    PIC X(13).
004200         05  CTS-ACTION-CD             PIC X(01).
004300         05  FILLER                    PIC X(01).
