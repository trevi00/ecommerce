000100*-----------------------------------------------------------------
000200*  FDORDOU.CBL  -  PRICED ORDER OUTPUT RECORD.
000300*  ONE RECORD PER ORDER PRICED BY ORDER-ITEM-PRICING OR
000400*  ORDER-FROM-CART, AND LATER REWRITTEN BY ORDER-STATUS-UPDATE
000500*  WHEN THE ORDER IS CONFIRMED OR CANCELLED.
000600*-----------------------------------------------------------------
000700*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
000800*  94/05/19  DJP  OPS-0277  ADDED ORD-STATUS-CD, A PACKED MIRROR OF
000900*                           ORD-STATUS FOR THE STATUS-UPDATE RUN'S
001000*                           QUICK 88-LEVEL TESTS.
001100*  95/08/30  DJP  OPS-0301  ADDED THE REJECTED STATUS VALUE SO THE
001200*                           POSTING REPORT COULD COUNT STOCK AND
001300*                           COUPON REJECTS WITHOUT A SEPARATE FILE.
001400*-----------------------------------------------------------------
001500
001600     FD  ORDER-OUT-FILE
001700         LABEL RECORDS ARE OMITTED.
001800
001900     01  ORDER-OUT-RECORD.
002000         05  ORD-ID                    PIC 9(09).
002100         05  ORD-USER-ID               PIC 9(09).
002200         05  ORD-NUMBER                PIC X(30).
002300         05  ORD-TOTAL-AMOUNT          PIC S9(11)V99 COMP-3.
002400         05  ORD-DISCOUNT-AMOUNT       PIC S9(11)V99 COMP-3.
002500         05  ORD-FINAL-AMOUNT          PIC S9(11)V99 COMP-3.
002600         05  ORD-STATUS                PIC X(09).
002700             88  ORD-STATUS-PENDING    VALUE "PENDING".
002800             88  ORD-STATUS-CONFIRMED  VALUE "CONFIRMED".
002900             88  ORD-STATUS-CANCELLED  VALUE "CANCELLED".
003000             88  ORD-STATUS-REJECTED   VALUE "REJECTED".
003100         05  FILLER                    PIC X(20).
003200
003300     01  ORD-STATUS-CD REDEFINES ORD-STATUS.
003400         05  ORD-STATUS-CD-1           PIC X(01).
003500             88  ORD-CD-PENDING        VALUE "P".
003600             88  ORD-CD-CONFIRMED      VALUE "C".
003700             88  ORD-CD-CANCELLED      VALUE "X".
003800             88  ORD-CD-REJECTED       VALUE "R".
003900         05  FILLER                    PIC X(08).
