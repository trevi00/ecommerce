000100*-----------------------------------------------------------------
000200*  SLORDIO.CBL  -  SELECT CLAUSE FOR THE PRICED ORDER-ITEM OUTPUT
000300*  FILE.  DETAIL LINES FOLLOW THEIR ORDER-OUT-FILE RECORD IN THE
000400*  SAME RELATIVE SEQUENCE THEY WERE PRICED.
000500*-----------------------------------------------------------------
000600*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
000700*-----------------------------------------------------------------
000800
000900     SELECT ORDER-ITEM-OUT-FILE
001000         ASSIGN TO "ORDER-ITEM-OUT-FILE"
001100         ORGANIZATION IS LINE SEQUENTIAL.
