000100*-----------------------------------------------------------------
000200*  PL-GEN-ORDER-NUMBER.CBL  -  BUILDS THE ORDER NUMBER STAMPED ON
000300*  ORD-NUMBER.  FORMAT IS "ORD-" + CCYYMMDDHHMMSS + "-" + AN
000400*  8-CHARACTER BASE-36 SUFFIX DERIVED FROM W-ORDER-SEQ-NUMBER.
000500*  PERFORM GET-ORDER-TIMESTAMP ONCE PER RUN AT PROGRAM START, THEN
000600*  PERFORM GEN-ORDER-NUMBER ONCE PER ORDER CREATED.
000700*-----------------------------------------------------------------
000800*  93/11/22  DJP  OPS-0244  ORIGINAL MEMBER.
000900*  01/06/04  KRW  OPS-0626  RENUMBERED CONVERT-SEQ-TO-BASE36 TO
001000*                           0100-CONVERT-SEQ-TO-BASE36 WITH A
001100*                           PERFORM ... THRU VARYING CALL, MATCHING
001200*                           THE STEP-DRIVER CONVENTION USED ACROSS
001300*                           THE NIGHTLY STREAM.
001400*-----------------------------------------------------------------
001500
001600     GET-ORDER-TIMESTAMP.
001700         ACCEPT W-ORDNUM-CCYYMMDD FROM DATE YYYYMMDD.
001800         ACCEPT W-ORDNUM-HHMMSS   FROM TIME.
001900
002000     GET-ORDER-TIMESTAMP-EXIT.
002100         EXIT.
002200
002300*    ONE CALL PER ORDER CREATED.  THE BASE-36 SUFFIX IS BUILT
002400*    LEAST-SIGNIFICANT DIGIT FIRST BY REPEATED DIVIDE, THEN REVERSED
002500*    AND ZERO-FILLED LEFT BY REVERSE-ORDNUM-SUFFIX SO SHORT SEQUENCE
002600*    NUMBERS STILL PRINT AS A FULL 8-CHARACTER SUFFIX.
002700     GEN-ORDER-NUMBER.
002800         ADD 1                      TO W-ORDER-SEQ-NUMBER.
002900         MOVE W-ORDER-SEQ-NUMBER    TO W-ORDNUM-QUOTIENT.
003000         MOVE SPACES                TO W-ORDNUM-SUFFIX-REV.
003100         MOVE ZERO                  TO W-ORDNUM-DIGIT-CT.
003200         PERFORM 0100-CONVERT-SEQ-TO-BASE36
003300             THRU 0100-CONVERT-SEQ-TO-BASE36-EXIT
003400             VARYING W-ORDNUM-DIGIT-CT FROM 1 BY 1
003500             UNTIL W-ORDNUM-QUOTIENT = ZERO
003600                OR W-ORDNUM-DIGIT-CT > 8.
003700         PERFORM REVERSE-ORDNUM-SUFFIX.
003800         MOVE W-ORDNUM-LIT          TO W-ORDNUM-BUILD-AREA (1:4).
003900         MOVE W-ORDNUM-TIMESTAMP    TO W-ORDNUM-BUILD-AREA (5:14).
004000         MOVE "-"                   TO W-ORDNUM-BUILD-AREA (19:1).
004100         MOVE W-ORDNUM-SUFFIX       TO W-ORDNUM-BUILD-AREA (20:8).
004200         MOVE SPACES                TO W-ORDNUM-BUILD-AREA (28:3).
004300         MOVE W-ORDNUM-BUILD-REDEF  TO ORD-NUMBER.
004400
004500     GEN-ORDER-NUMBER-EXIT.
004600         EXIT.
004700
004800     0100-CONVERT-SEQ-TO-BASE36.
004900         DIVIDE W-ORDNUM-QUOTIENT BY 36
005000             GIVING W-ORDNUM-QUOTIENT
005100             REMAINDER W-ORDNUM-REMAINDER.
005200         MOVE W-ALNUM36-CHAR (W-ORDNUM-REMAINDER + 1)
005300             TO W-ORDNUM-SUFFIX-REV (W-ORDNUM-DIGIT-CT:1).
005400
005500     0100-CONVERT-SEQ-TO-BASE36-EXIT.
005600         EXIT.
005700
005800*    W-ORDNUM-SUFFIX-REV CAME OUT OF CONVERT-SEQ-TO-BASE36 BACKWARDS
005900*    AND RIGHT-JUSTIFIED WITH LEADING SPACES - THIS FLIPS IT INTO
006000*    W-ORDNUM-SUFFIX READING LEFT TO RIGHT, ZERO-FILLED ON THE LEFT.
006100     REVERSE-ORDNUM-SUFFIX.
006200         MOVE "00000000"            TO W-ORDNUM-SUFFIX.
006300         PERFORM FLIP-ONE-SUFFIX-CHAR
006400             VARYING W-ORDNUM-DIGIT-CT FROM 1 BY 1
006500             UNTIL W-ORDNUM-DIGIT-CT > 8.
006600
006700     REVERSE-ORDNUM-SUFFIX-EXIT.
006800         EXIT.
006900
007000     FLIP-ONE-SUFFIX-CHAR.
007100         IF W-ORDNUM-SUFFIX-REV (9 - W-ORDNUM-DIGIT-CT:1) NOT = SPACE
007200             MOVE W-ORDNUM-SUFFIX-REV (9 - W-ORDNUM-DIGIT-CT:1)
007300                 TO W-ORDNUM-SUFFIX (W-ORDNUM-DIGIT-CT:1)
007400         END-IF.
007500
007600     FLIP-ONE-SUFFIX-CHAR-EXIT.
007700         EXIT.
