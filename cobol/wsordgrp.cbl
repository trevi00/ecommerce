000100*-----------------------------------------------------------------
000200*  wsordgrp.cbl  -  WORKING-STORAGE FOR PL-PRICE-ORDER-GROUP.
000300*  AN ORDER-GROUP IS THE SET OF ORDER-ITEM LINES READ FOR ONE
000400*  ORDER-ID (OR ONE CART USER-ID) BEFORE PRICING.  SHARED BY
000500*  ORDER-ITEM-PRICING, WHICH GROUPS BY THE HEADER/DETAIL PAIR ON
000600*  ORDER-ITEM-IN-FILE, AND ORDER-FROM-CART, WHICH GROUPS BY
000700*  CII-USER-ID ON CART-ITEM-IN-FILE.
000800*-----------------------------------------------------------------
000900*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER.
001000*  93/11/22  DJP  OPS-0244  ENLARGED TO AN ORDER-GROUP TABLE WHEN
001100*                           MULTI-LINE ORDERS WERE ADDED.
001200*-----------------------------------------------------------------
001300
001400     01  ORDER-GROUP-AREA.
001500         05  OG-LINE-COUNT              PIC S9(4) COMP VALUE ZERO.
001600         05  OG-LINE OCCURS 1 TO 200 TIMES
001700                 DEPENDING ON OG-LINE-COUNT
001800                 INDEXED BY OG-IDX.
001900             10  OG-PRODUCT-ID          PIC 9(9).
002000             10  OG-QUANTITY            PIC S9(5) COMP-3.
002100             10  OG-UNIT-PRICE          PIC S9(9)V99 COMP-3.
002200             10  OG-LINE-TOTAL          PIC S9(11)V99 COMP-3.
002300             10  OG-LINE-REJECT-SW      PIC X VALUE "N".
002400                 88  OG-LINE-REJECTED   VALUE "Y".
002500
002600     01  W-ORDER-GROUP-TOTAL-AMT        PIC S9(11)V99 COMP-3.
002700
002800     01  W-ORDER-GROUP-REJECT-SW        PIC X VALUE "N".
002900         88  ORDER-GROUP-REJECTED       VALUE "Y".
003000
003100     01  W-ORDER-GROUP-USER-ID          PIC 9(9).
003200     01  W-ORDER-GROUP-ORDER-ID         PIC 9(9).
003300     01  W-ORDER-GROUP-COUPON-ID        PIC 9(9).
003400     01  W-ORDER-GROUP-HAS-COUPON-SW    PIC X VALUE "N".
003500         88  ORDER-GROUP-HAS-COUPON     VALUE "Y".
