000100*-----------------------------------------------------------------
000200*  ORDER-BATCH-SYSTEM
000300*  NIGHTLY JOB-STEP DRIVER FOR THE WHOLE ORDER/PRODUCT/COUPON/
000400*  PAYMENT/USER BATCH STREAM.  CALLS EACH STEP PROGRAM IN TURN IN
000500*  THE SEQUENCE THE FILES REQUIRE - MASTERS LOADED BEFORE THEY ARE
000600*  LOOKED UP, OLD-MASTER/NEW-MASTER STEPS BEFORE THE REPORT THAT
000700*  READS THEIR OUTPUT.  EVERY STEP'S RETURN-CODE IS CHECKED BEFORE
000800*  THE NEXT ONE IS CALLED; A NON-ZERO RETURN-CODE STOPS THE CHAIN
000900*  SO A BAD STEP DOES NOT RUN AGAINST FILES THE PRIOR STEP LEFT
001000*  HALF WRITTEN.
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  89/03/20  RMH  OPS-0003  ORIGINAL MEMBER - STARTED LIFE AS THE
001400*                           OPERATOR'S CRT MENU FOR CONTROL-FILE
001500*                           AND VENDOR MAINTENANCE.
001600*  92/01/17  LKO  OPS-0166  DROPPED THE CRT MENU.  DATA CENTER RUNS
001700*                           THIS STREAM AS AN UNATTENDED OVERNIGHT
001800*                           JOB NOW - EVERY STEP IS CALLED IN A
001900*                           FIXED SEQUENCE INSTEAD OF AN OPERATOR
002000*                           PICKING NUMBERS OFF A SCREEN.
002100*  95/08/30  DJP  OPS-0301  ADDED THE ORDER-STATUS-UPDATE AND
002200*                           ORDER-FROM-CART STEPS WHEN THOSE RUNS
002300*                           WERE SPLIT OUT OF ORDER-ITEM-PRICING.
002400*  96/11/04  TMW  OPS-0380  ADDED THE PAYMENT-POSTING STEP.
002500*  97/02/11  TMW  OPS-0394  ADDED CART-MAINTENANCE AND
002600*                           USER-MASTER-VALIDATE STEPS.
002700*  97/04/02  TMW  OPS-0431  ADDED THE COUPON-EXPIRATION-RUN STEP
002800*                           AHEAD OF THE POSTING REPORT.
002900*  98/10/06  SAB  OPS-0512  Y2K REVIEW OF W-JOB-DATE-AREA - NO
003000*                           CHANGE REQUIRED, FIELD WAS ALREADY
003100*                           CCYYMMDD.
003200*  99/06/14  RDK  OPS-0551  A BAD RETURN-CODE FROM ANY STEP WAS
003300*                           BEING LOGGED BUT THE CHAIN RAN ON
003400*                           ANYWAY - FIXED RUN-ONE-JOB-STEP SO THE
003500*                           REMAINING STEPS ARE SKIPPED ONCE
003600*                           W-CHAIN-ABORT-SW IS SET.
003700*  01/05/14  KRW  OPS-0621  RENUMBERED RUN-ONE-JOB-STEP TO 0100-
003800*                           RUN-ONE-JOB-STEP WITH A PERFORM ... THRU
003900*                           VARYING CALL, MATCHING THE STEP-DRIVER
004000*                           CONVENTION NOW USED ACROSS THE STREAM.
004100*-----------------------------------------------------------------
004200
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  order-batch-system.
004500 AUTHOR.  R M HASKELL.
004600 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
004700 DATE-WRITTEN.  03/20/89.
004800 DATE-COMPILED.
004900 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005000
005100 ENVIRONMENT DIVISION.
005200     CONFIGURATION SECTION.
005300     SPECIAL-NAMES.
005400         C01 IS TOP-OF-FORM.
005500
005600 DATA DIVISION.
005700     WORKING-STORAGE SECTION.
005800
005900         01  W-JOB-BANNER-LINE.
006000             05  FILLER                 PIC X(20) VALUE SPACES.
006100             05  FILLER                 PIC X(26)
006200                     VALUE "ORDER BATCH SYSTEM - RUN ".
006300             05  W-JOB-DATE-DISPLAY     PIC 9(8).
006400
006500         01  W-STEP-NUMBER              PIC S9(3) COMP VALUE ZERO.
006600
006700         01  W-CHAIN-ABORT-SW           PIC X(01) VALUE "N".
006800             88  CHAIN-ABORT            VALUE "Y".
006900
007000         01  W-STEP-STATUS-AREA.
007100             05  W-STEP-RETURN-CODE     PIC S9(4) COMP VALUE ZERO.
007200             05  W-STEPS-RUN-CT         PIC S9(3) COMP-3 VALUE ZERO.
007300             05  W-STEPS-ABORTED-CT     PIC S9(3) COMP-3 VALUE ZERO.
007400             05  FILLER                 PIC X(08) VALUE SPACES.
007500
007600         01  W-STEP-STATUS-ALT REDEFINES W-STEP-STATUS-AREA
007700                                          PIC X(17).
007800
007900         01  W-JOB-DATE-AREA.
008000             05  W-JOB-CCYYMMDD         PIC 9(8) VALUE ZERO.
008100
008200         01  W-JOB-DATE-BROKEN-DOWN REDEFINES W-JOB-DATE-AREA.
008300             05  W-JOB-CCYY             PIC 9(4).
008400             05  W-JOB-MM               PIC 9(2).
008500             05  W-JOB-DD               PIC 9(2).
008600
008700         01  W-STEP-RESULT-LINE.
008800             05  FILLER                 PIC X(12) VALUE "STEP RESULT:".
008900             05  R-STEP-NUMBER          PIC Z9.
009000             05  FILLER                 PIC X(04) VALUE SPACES.
009100             05  R-STEP-NAME            PIC X(24).
009200             05  FILLER                 PIC X(04) VALUE SPACES.
009300             05  R-RETURN-CODE          PIC ----9.
009400
009500         01  W-STEP-RESULT-LINE-ALT REDEFINES W-STEP-RESULT-LINE
009600                                          PIC X(49).
009700
009800 PROCEDURE DIVISION.
009900
010000     PERFORM INITIALIZE-THE-JOB.
010100     PERFORM 0100-RUN-ONE-JOB-STEP
010200         THRU 0100-RUN-ONE-JOB-STEP-EXIT
010300         VARYING W-STEP-NUMBER FROM 1 BY 1
010400         UNTIL W-STEP-NUMBER > 9
010500            OR CHAIN-ABORT.
010600     PERFORM FINALIZE-THE-JOB.
010700
010800     STOP RUN.
010900
011000*    STAMPS THE RUN DATE AND DISPLAYS THE JOB BANNER TO THE
011100*    OPERATOR CONSOLE/JOB LOG BEFORE THE FIRST STEP IS CALLED.
011200 INITIALIZE-THE-JOB.
011300     ACCEPT W-JOB-CCYYMMDD              FROM DATE YYYYMMDD.
011400     MOVE W-JOB-CCYYMMDD                TO W-JOB-DATE-DISPLAY.
011500     DISPLAY W-JOB-BANNER-LINE.
011600
011700 INITIALIZE-THE-JOB-EXIT.
011800     EXIT.
011900
012000*    CALLS ONE STEP PROGRAM BY W-STEP-NUMBER, THEN CHECKS ITS
012100*    RETURN-CODE.  STEPS 1-9 RUN IN THE FIXED ORDER THE MASTER AND
012200*    TRANSACTION FILES REQUIRE - SEE THE PROGRAM BANNER ABOVE - AND
012300*    A NON-ZERO RETURN-CODE SETS W-CHAIN-ABORT-SW SO THE PERFORM
012400*    VARYING IN THE MAIN PARAGRAPH STOPS CALLING FURTHER STEPS.
012500 0100-RUN-ONE-JOB-STEP.
012600     EVALUATE W-STEP-NUMBER
012700         WHEN 1
012800             MOVE "PRODUCT-MASTER-LOAD"    TO R-STEP-NAME
012900             CALL "product-master-load"
013000         WHEN 2
013100             MOVE "COUPON-MASTER-LOAD"     TO R-STEP-NAME
013200             CALL "coupon-master-load"
013300         WHEN 3
013400             MOVE "ORDER-ITEM-PRICING"     TO R-STEP-NAME
013500             CALL "order-item-pricing"
013600         WHEN 4
013700             MOVE "ORDER-FROM-CART"        TO R-STEP-NAME
013800             CALL "order-from-cart"
013900         WHEN 5
014000             MOVE "ORDER-STATUS-UPDATE"    TO R-STEP-NAME
014100             CALL "order-status-update"
014200         WHEN 6
014300             MOVE "CART-MAINTENANCE"       TO R-STEP-NAME
014400             CALL "cart-maintenance"
014500         WHEN 7
014600             MOVE "PAYMENT-POSTING"        TO R-STEP-NAME
014700             CALL "payment-posting"
014800         WHEN 8
014900             MOVE "USER-MASTER-VALIDATE"   TO R-STEP-NAME
015000             CALL "user-master-validate"
015100         WHEN 9
015200             MOVE "COUPON-EXPIRATION-RUN"  TO R-STEP-NAME
015300             CALL "coupon-expiration-run"
015400     END-EVALUATE.
015500
015600     MOVE RETURN-CODE                   TO W-STEP-RETURN-CODE.
015700     ADD 1                              TO W-STEPS-RUN-CT.
015800     PERFORM DISPLAY-ONE-STEP-RESULT.
015900
016000     IF W-STEP-RETURN-CODE NOT = ZERO
016100         ADD 1                          TO W-STEPS-ABORTED-CT
016200         SET CHAIN-ABORT                TO TRUE
016300     END-IF.
016400
016500 0100-RUN-ONE-JOB-STEP-EXIT.
016600     EXIT.
016700
016800*    ONE-LINE STEP RESULT TO THE JOB LOG - STEP NUMBER, NAME, AND
016900*    RETURN-CODE - SO OPERATIONS CAN TELL AT A GLANCE WHICH STEP
017000*    STOPPED THE CHAIN WITHOUT HAVING TO READ EACH STEP'S OWN LOG.
017100 DISPLAY-ONE-STEP-RESULT.
017200     MOVE W-STEP-NUMBER                 TO R-STEP-NUMBER.
017300     MOVE W-STEP-RETURN-CODE            TO R-RETURN-CODE.
017400     DISPLAY W-STEP-RESULT-LINE.
017500
017600 DISPLAY-ONE-STEP-RESULT-EXIT.
017700     EXIT.
017800
017900*    THE POSTING REPORT ONLY RUNS WHEN ALL NINE STEPS COMPLETED -
018000*    A PARTIAL RUN'S OUTPUT FILES ARE NOT TRUSTWORTHY ENOUGH TO
018100*    REPORT ON, SO A CHAIN-ABORT SKIPS STEP 10 ENTIRELY.
018200 FINALIZE-THE-JOB.
018300     IF NOT CHAIN-ABORT
018400         CALL "order-posting-report"
018500         MOVE RETURN-CODE               TO W-STEP-RETURN-CODE
018600         MOVE "ORDER-POSTING-REPORT"    TO R-STEP-NAME
018700         MOVE 10                        TO W-STEP-NUMBER
018800         ADD 1                          TO W-STEPS-RUN-CT
018900         PERFORM DISPLAY-ONE-STEP-RESULT
019000     END-IF.
019100
019200     IF CHAIN-ABORT
019300         DISPLAY "ORDER-BATCH-SYSTEM ENDED EARLY - SEE STEP RESULTS"
019400     ELSE
019500         DISPLAY "ORDER-BATCH-SYSTEM COMPLETED ALL STEPS"
019600     END-IF.
019700
019800 FINALIZE-THE-JOB-EXIT.
019900     EXIT.
