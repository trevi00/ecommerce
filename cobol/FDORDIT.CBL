000100*-----------------------------------------------------------------
000200*  FDORDIT.CBL  -  ORDER-ITEM INPUT RECORD.
000300*  ONE "H" HEADER LINE PRECEDES EACH GROUP OF "D" DETAIL LINES -
000400*  THE HEADER CARRIES THE ORDER/USER/COUPON KEYS, THE DETAIL LINES
000500*  CARRY THE PRODUCT AND QUANTITY.  INPUT IS PRE-SORTED SO ALL
000600*  LINES OF ONE ORDER GROUP ARE TOGETHER (HEADER FIRST).
000700*-----------------------------------------------------------------
000800*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER, FLAT DETAIL ONLY.
000900*  93/11/22  DJP  OPS-0244  SPLIT INTO HEADER/DETAIL SO THE COUPON
001000*                           ID COULD TRAVEL WITH THE ORDER GROUP
001100*                           INSTEAD OF BEING REPEATED ON EVERY
001200*                           DETAIL LINE.
001300*  94/06/08  DJP  OPS-0261  ADDED OIH-ACTION-CD SO ONE FILE CAN
001400*                           CARRY NEW-ORDER, CONFIRM AND CANCEL
001500*                           GROUPS IN THE SAME RUN.
001600*-----------------------------------------------------------------
001700
001800     FD  ORDER-ITEM-IN-FILE
001900         LABEL RECORDS ARE OMITTED.
002000
002100     01  ORDER-ITEM-IN-RECORD.
002200         05  OII-REC-TYPE              PIC X(01).
002300             88  OII-HEADER-REC        VALUE "H".
002400             88  OII-DETAIL-REC        VALUE "D".
002500         05  OII-REC-BODY              PIC X(29).
002600
002700     01  OII-HEADER-REDEF REDEFINES ORDER-ITEM-IN-RECORD.
002800         05  OIH-REC-TYPE              PIC X(01).
002900         05  OIH-ORDER-ID              PIC 9(09).
003000         05  OIH-USER-ID               PIC 9(09).
003100         05  OIH-COUPON-ID             PIC 9(09).
003200         05  OIH-ACTION-CD             PIC X(01).
003300             88  OIH-ACTION-CREATE     VALUE "C".
003400             88  OIH-ACTION-CONFIRM    VALUE "F".
003500             88  OIH-ACTION-CANCEL     VALUE "X".
003600         05  FILLER                    PIC X(01).
003700
003800     01  OII-DETAIL-REDEF REDEFINES ORDER-ITEM-IN-RECORD.
003900         05  OID-REC-TYPE              PIC X(01).
004000         05  OID-PRODUCT-ID            PIC 9(09).
004100         05  OID-QUANTITY              PIC S9(5) COMP-3.
004200         05  FILLER                    PIC X(17).
