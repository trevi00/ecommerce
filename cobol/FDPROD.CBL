000100*-----------------------------------------------------------------
000200*  FDPROD.CBL  -  PRODUCT MASTER RECORD.
000300*  CATALOG OF SELLABLE ITEMS.  STOCK QUANTITY ON THIS RECORD IS
000400*  POSTED (DECREASED/INCREASED) BY THE ORDER-PRICING AND ORDER-
000500*  STATUS RUNS; NEVER UPDATE PROD-STOCK-QTY BY HAND.
000600*-----------------------------------------------------------------
000700*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER (CARRIED OVER FROM THE
000800*                           OLD VENDOR-MASTER SHAPE).
000900*  91/06/02  DJP  OPS-0118  ADDED PROD-CATEGORY FOR THE NEW
001000*                           MERCHANDISE-LINE REPORTS.
001100*  98/09/30  SAB  OPS-0512  WIDENED PROD-STOCK-QTY TO S9(7) - THE
001200*                           OLD S9(5) OVERFLOWED ON THE WAREHOUSE
001300*                           CONSOLIDATION RUN.
001400*-----------------------------------------------------------------
001500
001600     FD  PRODUCT-FILE
001700         LABEL RECORDS ARE STANDARD.
001800
001900     01  PRODUCT-RECORD.
002000         05  PROD-ID                   PIC 9(9).
002100         05  PROD-NAME                 PIC X(40).
002200         05  PROD-DESC                 PIC X(80).
002300         05  PROD-PRICE                PIC S9(9)V99 COMP-3.
002400         05  PROD-STOCK-QTY            PIC S9(7) COMP-3.
002500         05  PROD-CATEGORY             PIC X(20).
002600         05  FILLER                    PIC X(07).
002700
002800     FD  PRODUCT-OUT-FILE
002900         LABEL RECORDS ARE STANDARD.
003000
003100     01  PRODUCT-OUT-RECORD.
003200         05  POU-ID                    PIC 9(9).
003300         05  POU-NAME                  PIC X(40).
003400         05  POU-DESC                  PIC X(80).
003500         05  POU-PRICE                 PIC S9(9)V99 COMP-3.
003600         05  POU-STOCK-QTY             PIC S9(7) COMP-3.
003700         05  POU-CATEGORY              PIC X(20).
003800         05  FILLER                    PIC X(07).
