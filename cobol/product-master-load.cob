000100*-----------------------------------------------------------------
000200*  PRODUCT-MASTER-LOAD
000300*  EDITS PRODUCT-FILE AGAINST THE CATALOG BUSINESS RULES BEFORE
000400*  ANY ORDER-PRICING RUN IS ALLOWED TO USE IT.  A PRODUCT RECORD
000500*  IS BAD IF PROD-NAME IS BLANK, PROD-PRICE IS NOT GREATER THAN
000600*  ZERO, OR PROD-STOCK-QTY IS NEGATIVE.  BAD RECORDS ARE LISTED ON
000700*  THE EXCEPTION REPORT BUT ARE NOT REMOVED FROM PRODUCT-FILE -
000800*  OPERATIONS CORRECTS THEM BEFORE THE NIGHTLY PRICING RUN.
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER.
001200*  91/06/02  DJP  OPS-0118  ADDED THE CATEGORY FIELD TO THE EDIT
001300*                           LISTING WHEN PROD-CATEGORY WAS ADDED
001400*                           TO THE MASTER RECORD.
001500*  93/02/20  DJP  OPS-0201  ADDED THE STOCK-QTY-NEGATIVE CHECK
001600*                           AFTER A DATA-ENTRY ERROR LET A MINUS
001700*                           QUANTITY THROUGH TO THE PRICING RUN.
001800*  98/09/30  SAB  OPS-0512  WIDENED EDIT FOR THE NEW S9(7) STOCK
001900*                           QUANTITY FIELD - Y2K REVIEW FOUND NO
002000*                           DATE FIELDS ON THIS RECORD, NO OTHER
002100*                           CHANGE REQUIRED.
002200*  01/03/15  KRW  OPS-0601  ADDED RECORD COUNT AND BAD COUNT TO
002300*                           THE END-OF-REPORT TOTAL LINE.
002400*  03/02/11  KRW  OPS-0622  RENUMBERED READ-PRODUCT-MASTER TO 0100-
002500*                           READ-PRODUCT-MASTER WITH A PERFORM ...
002600*                           THRU CALL, MATCHING THE OTHER EDIT RUNS.
002700*-----------------------------------------------------------------
002800
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  product-master-load.
003100 AUTHOR.  R M HAUSER.
003200 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
003300 DATE-WRITTEN.  02/11/87.
003400 DATE-COMPILED.
003500 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003600
003700 ENVIRONMENT DIVISION.
003800     CONFIGURATION SECTION.
003900     SPECIAL-NAMES.
004000         C01 IS TOP-OF-FORM.
004100
004200     INPUT-OUTPUT SECTION.
004300     FILE-CONTROL.
004400
004500         COPY "SLPROD.CBL".
004600
004700         SELECT PRODUCT-EDIT-RPT-FILE
004800             ASSIGN TO "product-edit-report.prn"
004900             ORGANIZATION IS LINE SEQUENTIAL.
005000
005100 DATA DIVISION.
005200     FILE SECTION.
005300
005400         COPY "FDPROD.CBL".
005500
005600*    ONE 80-BYTE PRINT LINE CARRIES EVERY REPORT LAYOUT IN THIS
005700*    RUN, THE SAME AS THE OTHER EDIT-LISTING PROGRAMS.
005800         FD  PRODUCT-EDIT-RPT-FILE
005900             LABEL RECORDS ARE OMITTED.
006000         01  PRODUCT-EDIT-RPT-RECORD      PIC X(80).
006100
006200     WORKING-STORAGE SECTION.
006300
006400*    REPORT LAYOUT AREA - TWO HEADING LINES, ONE DETAIL LINE, AND
006500*    THE ONE TOTAL LINE PRINTED AT END OF RUN - NO CONTROL BREAKS,
006600*    PRODUCT-FILE IS NOT SORTED FOR THIS RUN.
006700         01  W-HEADING-1.
006800             05  FILLER                   PIC X(20) VALUE SPACES.
006900             05  FILLER                   PIC X(30)
007000                     VALUE "PRODUCT MASTER EDIT LISTING".
007100             05  FILLER                   PIC X(24) VALUE SPACES.
007200             05  FILLER                   PIC X(06) VALUE "PAGE: ".
007300             05  H1-PAGE-NUMBER           PIC ZZZ9.
007400
007500         01  W-HEADING-2.
007600             05  FILLER                   PIC X(11) VALUE "PRODUCT ID".
007700             05  FILLER                   PIC X(03) VALUE SPACES.
007800             05  FILLER                   PIC X(12) VALUE "PRODUCT NAME".
007900             05  FILLER                   PIC X(18) VALUE SPACES.
008000             05  FILLER                   PIC X(14) VALUE "REASON REJECTED".
008100
008200         01  W-DETAIL-LINE.
008300             05  D-PROD-ID                PIC 9(09).
008400             05  FILLER                   PIC X(03) VALUE SPACES.
008500             05  D-PROD-NAME              PIC X(40).
008600             05  FILLER                   PIC X(03) VALUE SPACES.
008700             05  D-REJECT-REASON          PIC X(25).
008800
008900         01  W-DETAIL-LINE-ALT REDEFINES W-DETAIL-LINE
009000                                          PIC X(80).
009100
009200         01  W-TOTAL-LINE.
009300             05  FILLER                   PIC X(20)
009400                     VALUE "RECORDS READ......: ".
009500             05  T-RECORDS-READ           PIC ZZZ,ZZ9.
009600             05  FILLER                   PIC X(05) VALUE SPACES.
009700             05  FILLER                   PIC X(20)
009800                     VALUE "RECORDS REJECTED..: ".
009900             05  T-RECORDS-REJECTED       PIC ZZZ,ZZ9.
010000
010100         01  W-TOTAL-LINE-ALT REDEFINES W-TOTAL-LINE
010200                                          PIC X(59).
010300
010400*    SWITCHES AND PAGE-CONTROL COUNTERS - SAME 50-LINE THRESHOLD
010500*    AS THE OTHER EDIT LISTINGS IN THE SHOP.
010600         01  W-PRODUCT-EOF-SW             PIC X VALUE "N".
010700             88  PRODUCT-MASTER-EOF       VALUE "Y".
010800
010900         01  W-BAD-RECORD-SW              PIC X VALUE "N".
011000             88  BAD-PRODUCT-RECORD       VALUE "Y".
011100
011200         01  W-PAGE-NUMBER                PIC S9(4) COMP VALUE ZERO.
011300         01  W-LINES-ON-PAGE              PIC S9(4) COMP VALUE ZERO.
011400             88  PAGE-IS-FULL             VALUE 50 THRU 999.
011500
011600*    READ AND REJECT COUNTERS CARRIED FROM EDIT-ONE-PRODUCT-RECORD
011700*    THROUGH TO THE TOTAL LINE - ADDED UNDER OPS-0601 SO OPERATIONS
011800*    COULD SEE AT A GLANCE HOW MANY ROWS THE NIGHT'S RUN TOUCHED.
011900         01  W-RECORD-COUNT-AREA.
012000             05  W-RECORDS-READ           PIC S9(7) COMP-3 VALUE ZERO.
012100             05  W-RECORDS-REJECTED       PIC S9(7) COMP-3 VALUE ZERO.
012200             05  FILLER                   PIC X(04) VALUE SPACES.
012300
012400         01  W-REJECT-REASON-AREA REDEFINES W-RECORD-COUNT-AREA
012500                                          PIC X(10).
012600
012700 PROCEDURE DIVISION.
012800
012900*    MAIN LINE - ONE PASS OF PRODUCT-FILE, NO SORT, SINCE THE
013000*    EXCEPTION LISTING DOES NOT NEED ANY PARTICULAR SEQUENCE.
013100     OPEN INPUT PRODUCT-FILE.
013200     OPEN OUTPUT PRODUCT-EDIT-RPT-FILE.
013300
013400     PERFORM PRINT-REPORT-HEADINGS.
013500     PERFORM 0100-READ-PRODUCT-MASTER
013600         THRU 0100-READ-PRODUCT-MASTER-EXIT.
013700     PERFORM EDIT-ONE-PRODUCT-RECORD
013800         UNTIL PRODUCT-MASTER-EOF.
013900     PERFORM PRINT-TOTAL-LINE.
014000
014100     CLOSE PRODUCT-FILE
014200           PRODUCT-EDIT-RPT-FILE.
014300
014400     STOP RUN.
014500
014600*    SOLE READ OF PRODUCT-FILE FOR THE WHOLE RUN - NUMBERED SO
014700*    OPERATIONS HAS A FIXED RESTART POINT AFTER AN ABEND.
014800 0100-READ-PRODUCT-MASTER.
014900     READ PRODUCT-FILE
015000         AT END
015100             MOVE "Y"               TO W-PRODUCT-EOF-SW
015200     END-READ.
015300
015400 0100-READ-PRODUCT-MASTER-EXIT.
015500     EXIT.
015600
015700*    RUNS ONE PRODUCT THROUGH ALL THREE EDITS IN SEQUENCE, STOPPING
015800*    AT THE FIRST ONE FAILED - THE REJECT LINE NAMES ONLY THE FIRST
015900*    RULE BROKEN.
016000 EDIT-ONE-PRODUCT-RECORD.
016100     ADD 1                          TO W-RECORDS-READ.
016200     MOVE "N"                       TO W-BAD-RECORD-SW.
016300     MOVE SPACES                    TO D-REJECT-REASON.
016400
016500     IF PROD-NAME = SPACES
016600         MOVE "Y"                   TO W-BAD-RECORD-SW
016700         MOVE "PRODUCT NAME BLANK"  TO D-REJECT-REASON
016800     ELSE
016900         IF PROD-PRICE NOT > ZERO
017000             MOVE "Y"               TO W-BAD-RECORD-SW
017100             MOVE "PRICE NOT POSITIVE" TO D-REJECT-REASON
017200         ELSE
017300             IF PROD-STOCK-QTY < ZERO
017400                 MOVE "Y"           TO W-BAD-RECORD-SW
017500                 MOVE "STOCK QTY NEGATIVE" TO D-REJECT-REASON
017600             END-IF
017700         END-IF
017800     END-IF.
017900
018000     IF BAD-PRODUCT-RECORD
018100         ADD 1                      TO W-RECORDS-REJECTED
018200         PERFORM PRINT-REJECT-LINE
018300     END-IF.
018400
018500     PERFORM 0100-READ-PRODUCT-MASTER
018600         THRU 0100-READ-PRODUCT-MASTER-EXIT.
018700
018800 EDIT-ONE-PRODUCT-RECORD-EXIT.
018900     EXIT.
019000
019100*    ONE DETAIL LINE PER BAD PRODUCT, PAGE-BROKEN THE SAME AS THE
019200*    COUPON EDIT LISTING - PRODUCT-FILE IS NEVER CORRECTED BY THIS
019300*    RUN, ONLY LISTED FOR OPERATIONS TO FIX BY HAND.
019400 PRINT-REJECT-LINE.
019500     IF PAGE-IS-FULL
019600         PERFORM PRINT-REPORT-HEADINGS
019700     END-IF.
019800     MOVE PROD-ID                   TO D-PROD-ID.
019900     MOVE PROD-NAME                 TO D-PROD-NAME.
020000     WRITE PRODUCT-EDIT-RPT-RECORD  FROM W-DETAIL-LINE
020100         AFTER ADVANCING 1 LINE.
020200     ADD 1                          TO W-LINES-ON-PAGE.
020300
020400 PRINT-REJECT-LINE-EXIT.
020500     EXIT.
020600
020700*    BREAKS TO A NEW PAGE EITHER AT RUN START OR WHEN PRINT-REJECT-
020800*    LINE FINDS PAGE-IS-FULL - SAME PAGING IDIOM USED ACROSS ALL
020900*    THREE EDIT LISTINGS IN THIS STREAM.
021000 PRINT-REPORT-HEADINGS.
021100     ADD 1                          TO W-PAGE-NUMBER.
021200     MOVE W-PAGE-NUMBER             TO H1-PAGE-NUMBER.
021300     WRITE PRODUCT-EDIT-RPT-RECORD  FROM W-HEADING-1
021400         AFTER ADVANCING PAGE.
021500     WRITE PRODUCT-EDIT-RPT-RECORD  FROM W-HEADING-2
021600         AFTER ADVANCING 2 LINES.
021700     MOVE ZERO                      TO W-LINES-ON-PAGE.
021800
021900 PRINT-REPORT-HEADINGS-EXIT.
022000     EXIT.
022100
022200*    ONE-LINE SUMMARY AT THE BOTTOM OF THE LISTING - READ COUNT
022300*    AND REJECT COUNT ONLY.
022400 PRINT-TOTAL-LINE.
022500     MOVE W-RECORDS-READ            TO T-RECORDS-READ.
022600     MOVE W-RECORDS-REJECTED        TO T-RECORDS-REJECTED.
022700     WRITE PRODUCT-EDIT-RPT-RECORD  FROM W-TOTAL-LINE
022800         AFTER ADVANCING 3 LINES.
022900
023000 PRINT-TOTAL-LINE-EXIT.
023100     EXIT.
