000100*-----------------------------------------------------------------
000200*  wsordnum.cbl  -  WORKING-STORAGE FOR PL-GEN-ORDER-NUMBER.
000300*  THE ORDER NUMBER IS BUILT FROM TODAY'S DATE AND TIME PLUS AN
000400*  8-CHARACTER ALPHANUMERIC SUFFIX.  THE SUFFIX IS NOT RANDOM -
000500*  THIS SHOP'S COMPILER HAS NO RANDOM-NUMBER FACILITY - IT IS THE
000600*  RUN'S ORDER SEQUENCE NUMBER CONVERTED TO BASE 36 THROUGH THE
000700*  W-ALNUM36 LOOKUP TABLE, WHICH MAKES EVERY ORDER NUMBER IN A RUN
000800*  UNIQUE AS LONG AS THE SEQUENCE COUNTER DOES NOT WRAP.
000900*-----------------------------------------------------------------
001000*  93/11/22  DJP  OPS-0244  ORIGINAL MEMBER.
001100*-----------------------------------------------------------------
001200
001300     01  W-ALNUM36-CHARS.
001400         05  FILLER                 PIC X(36)
001500                 VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001600
001700     01  W-ALNUM36-TABLE REDEFINES W-ALNUM36-CHARS.
001800         05  W-ALNUM36-CHAR          OCCURS 36 TIMES
001900                                      PIC X(1).
002000
002100     01  W-ORDER-SEQ-NUMBER          PIC S9(9) COMP VALUE ZERO.
002200
002300     01  W-ORDNUM-WORK-AREA.
002400         05  W-ORDNUM-REMAINDER      PIC S9(4) COMP.
002500         05  W-ORDNUM-QUOTIENT       PIC S9(9) COMP.
002600         05  W-ORDNUM-DIGIT-CT       PIC S9(4) COMP.
002700         05  W-ORDNUM-SUFFIX         PIC X(8) VALUE SPACES.
002800         05  W-ORDNUM-SUFFIX-REV     PIC X(8) VALUE SPACES.
002900
003000     01  W-ORDNUM-BUILD-AREA.
003100         05  W-ORDNUM-LIT            PIC X(4)  VALUE "ORD-".
003200         05  W-ORDNUM-TIMESTAMP.
003300             10  W-ORDNUM-CCYYMMDD   PIC 9(8).
003400             10  W-ORDNUM-HHMMSS     PIC 9(6).
003500         05  W-ORDNUM-DASH           PIC X(1)  VALUE "-".
003600         05  W-ORDNUM-SUFFIX-OUT     PIC X(8).
003700         05  FILLER                  PIC X(3)  VALUE SPACES.
003800
003900     01  W-ORDNUM-BUILD-REDEF REDEFINES W-ORDNUM-BUILD-AREA
004000                                      PIC X(30).
