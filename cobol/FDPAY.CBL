000100*-----------------------------------------------------------------
000200*  FDPAY.CBL  -  PAYMENT TRANSACTION RECORD.
000300*  PAYMENT-IN-FILE CARRIES ONE TRANSACTION PER LINE.  PAY-STATUS ON
000400*  THE INPUT RECORD IS THE REQUESTED ACTION - "PENDING" TO OPEN A
000500*  NEW PAYMENT, "COMPLETED"/"FAILED"/"CANCELLED" TO MOVE AN
000600*  EXISTING ONE.  PAYMENT-OUT-FILE CARRIES THE RESULT STATUS AFTER
000700*  THE LIFECYCLE RULE HAS BEEN APPLIED (OR REJECTED).
000800*-----------------------------------------------------------------
000900*  93/08/25  DJP  OPS-0233  ORIGINAL MEMBER.
001000*-----------------------------------------------------------------
001100
001200     FD  PAYMENT-IN-FILE
001300         LABEL RECORDS ARE OMITTED.
001400
001500     01  PAYMENT-IN-RECORD.
001600         05  PAI-ID                    PIC 9(9).
001700         05  PAI-ORDER-ID              PIC 9(9).
001800         05  PAI-METHOD                PIC X(20).
001900         05  PAI-AMOUNT                PIC S9(9)V99 COMP-3.
002000         05  PAI-STATUS                PIC X(9).
002100             88  PAI-REQUEST-PENDING   VALUE "PENDING".
002200             88  PAI-REQUEST-COMPLETE  VALUE "COMPLETED".
002300             88  PAI-REQUEST-FAIL      VALUE "FAILED".
002400             88  PAI-REQUEST-CANCEL    VALUE "CANCELLED".
002500         05  FILLER                    PIC X(01).
002600
002700     FD  PAYMENT-OUT-FILE
002800         LABEL RECORDS ARE OMITTED.
002900
003000     01  PAYMENT-OUT-RECORD.
003100         05  PAO-ID                    PIC 9(9).
003200         05  PAO-ORDER-ID              PIC 9(9).
003300         05  PAO-METHOD                PIC X(20).
003400         05  PAO-AMOUNT                PIC S9(9)V99 COMP-3.
003500         05  PAO-STATUS                PIC X(9).
003600         05  FILLER                    PIC X(01).
