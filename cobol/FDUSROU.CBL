000100*-----------------------------------------------------------------
000200*  FDUSROU.CBL  -  VALIDATED USER OUTPUT RECORD.  WRITTEN BY
000300*  USER-MASTER-VALIDATE FOR EVERY ID IT CARRIES FORWARD, WHETHER OR
000400*  NOT A REQUEST TOUCHED THAT ID THIS RUN.  BECOMES NEXT RUN'S
000500*  USER-MASTER-IN-FILE.
000600*-----------------------------------------------------------------
000700*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
000800*  99/07/02  RDK  OPS-0557  ADDED USO-PASSWORD - SEE USM-PASSWORD IN
000900*                           FDUSRMS.CBL FOR WHY.
001000*-----------------------------------------------------------------
001100
001200     FD  USER-OUT-FILE
001300         LABEL RECORDS ARE OMITTED.
001400
001500     01  USER-OUT-RECORD.
001600         05  USO-ID                    PIC 9(9).
001700         05  USO-EMAIL                 PIC X(50).
001800         05  USO-PASSWORD              PIC X(20).
001900         05  USO-NAME                  PIC X(30).
002000         05  USO-PHONE                 PIC X(15).
002100         05  USO-ROLE                  PIC X(7).
002200             88  USO-ROLE-GENERAL      VALUE "GENERAL".
002300             88  USO-ROLE-VIP          VALUE "VIP".
002400         05  FILLER                    PIC X(01).
