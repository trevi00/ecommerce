000100*-----------------------------------------------------------------
000200*  PAYMENT-POSTING
000300*  APPLIES ONE RUN'S WORTH OF PAYMENT-IN-FILE REQUESTS AGAINST THE
000400*  PRIOR RUN'S PAYMENT-OUT-FILE, CARRIED FORWARD UNDER THE OLD-
000500*  MASTER NAME PAYMENT-MASTER-IN-FILE, AND WRITES A NEW PAYMENT-
000600*  OUT-FILE GENERATION - THE SAME SEQUENTIAL MATCH/UPDATE SCHEME AS
000700*  ORDER-STATUS-UPDATE, BUT MATCHED ONE TRANSACTION TO ONE MASTER
000800*  RECORD BY PAYMENT ID RATHER THAN BY GROUP.
000900*
001000*  A "PENDING" REQUEST AGAINST A PAYMENT ID NOT ALREADY ON THE
001100*  MASTER OPENS A NEW PAYMENT.  A "COMPLETED"/"FAILED"/"CANCELLED"
001200*  REQUEST MOVES AN EXISTING PAYMENT THROUGH ITS LIFECYCLE IF THE
001300*  CURRENT STATUS ALLOWS IT - COMPLETE AND FAIL ONLY FROM PENDING,
001400*  CANCEL ONLY FROM COMPLETED.  ANY OTHER REQUEST IS REJECTED AND
001500*  THE MASTER PASSES THROUGH UNCHANGED.  EVERY MASTER RECORD IS
001600*  CARRIED TO THE NEW GENERATION EXACTLY ONCE, WHETHER OR NOT A
001700*  REQUEST TOUCHED IT THIS RUN.
001800*
001900*  BOTH FILES MUST ARRIVE IN ASCENDING PAYMENT-ID SEQUENCE FOR THE
002000*  MATCH TO WORK; THE SORT STEP AHEAD OF THIS ONE IN THE JOB STREAM
002100*  KEEPS PAYMENT-IN-FILE IN THAT SEQUENCE.
002200*-----------------------------------------------------------------
002300*  CHANGE LOG
002400*  96/11/04  TMW  OPS-0380  ORIGINAL MEMBER.
002500*  98/10/06  SAB  OPS-0512  Y2K REVIEW OF THIS MEMBER - ALL DATE
002600*                           FIELDS ARE CCYYMMDD ALREADY, NO CHANGE
002700*                           NEEDED.
002800*  99/06/14  RDK  OPS-0548  A DUPLICATE "PENDING" REQUEST AGAINST AN
002900*                           ID ALREADY ON THE MASTER WAS SLIPPING
003000*                           THROUGH AS A SILENT NO-OP INSTEAD OF
003100*                           BEING COUNTED AS A REJECT.  CORRECTED IN
003200*                           HANDLE-EXISTING-PAYMENT-TRANS.
003300*  01/05/21  KRW  OPS-0624  RENUMBERED BOTH MATCH READS (0100 FOR
003400*                           PAYMENT-IN, 0200 FOR PAYMENT-MASTER-IN)
003500*                           WITH PERFORM ... THRU CALLS, SAME AS
003600*                           THE OTHER SEQUENTIAL UPDATE STREAMS.
003700*-----------------------------------------------------------------
003800
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  payment-posting.
004100 AUTHOR.  T M WEIGAND.
004200 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
004300 DATE-WRITTEN.  11/04/96.
004400 DATE-COMPILED.
004500 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004600
004700 ENVIRONMENT DIVISION.
004800     CONFIGURATION SECTION.
004900     SPECIAL-NAMES.
005000         C01 IS TOP-OF-FORM.
005100
005200     INPUT-OUTPUT SECTION.
005300     FILE-CONTROL.
005400
005500         COPY "SLPAY.CBL".
005600         COPY "SLPAYMS.CBL".
005700
005800 DATA DIVISION.
005900     FILE SECTION.
006000
006100         COPY "FDPAY.CBL".
006200         COPY "FDPAYMS.CBL".
006300
006400     WORKING-STORAGE SECTION.
006500
006600*    EOF SWITCHES FOR BOTH LEGS OF THE MATCH, PLUS THE CURRENT-ID
006700*    HOLDERS PROCESS-ONE-PAYMENT COMPARES TO DECIDE WHICH LEG IS
006800*    "LOWER" FOR THE CURRENT PAYMENT ID.
006900         01  W-TRANS-EOF-SW               PIC X VALUE "N".
007000             88  PAYMENT-TRANS-EOF        VALUE "Y".
007100
007200         01  W-MASTER-EOF-SW              PIC X VALUE "N".
007300             88  PAYMENT-MASTER-EOF       VALUE "Y".
007400
007500         01  W-CURRENT-TRANS-ID           PIC 9(9).
007600
007700         01  W-CURRENT-MASTER-ID          PIC 9(9).
007800
007900         01  W-NEW-PAY-STATUS             PIC X(9).
008000
008100*    ONE COUNTER PER LIFECYCLE OUTCOME PLUS REJECTED AND CARRIED -
008200*    DISPLAYED TO THE JOB LOG AT RUN END, NOT PRINTED ON ANY REPORT.
008300         01  W-RUN-COUNTS-AREA.
008400             05  W-CREATED-CT             PIC S9(7) COMP-3 VALUE ZERO.
008500             05  W-COMPLETED-CT           PIC S9(7) COMP-3 VALUE ZERO.
008600             05  W-FAILED-CT              PIC S9(7) COMP-3 VALUE ZERO.
008700             05  W-CANCELLED-CT           PIC S9(7) COMP-3 VALUE ZERO.
008800             05  W-TRANS-REJECTED-CT      PIC S9(7) COMP-3 VALUE ZERO.
008900             05  W-MASTERS-CARRIED-CT     PIC S9(7) COMP-3 VALUE ZERO.
009000             05  FILLER                   PIC X(08) VALUE SPACES.
009100
009200         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
009300                                          PIC X(44).
009400
009500         01  W-RUN-COUNTS-DISPLAY-LINE.
009600             05  FILLER                   PIC X(13)
009700                     VALUE "CREATED.....:".
009800             05  RC-CREATED               PIC ZZZ,ZZ9.
009900             05  FILLER                   PIC X(13)
010000                     VALUE "  COMPLETED.:".
010100             05  RC-COMPLETED             PIC ZZZ,ZZ9.
010200             05  FILLER                   PIC X(13)
010300                     VALUE "  FAILED....:".
010400             05  RC-FAILED                PIC ZZZ,ZZ9.
010500             05  FILLER                   PIC X(13)
010600                     VALUE "  CANCELLED.:".
010700             05  RC-CANCELLED             PIC ZZZ,ZZ9.
010800             05  FILLER                   PIC X(13)
010900                     VALUE "  REJECTED..:".
011000             05  RC-REJECTED              PIC ZZZ,ZZ9.
011100             05  FILLER                   PIC X(13)
011200                     VALUE "  CARRIED...:".
011300             05  RC-CARRIED               PIC ZZZ,ZZ9.
011400
011500         01  W-RUN-COUNTS-DISPLAY-LINE-ALT
011600                 REDEFINES W-RUN-COUNTS-DISPLAY-LINE
011700                                          PIC X(98).
011800
011900 PROCEDURE DIVISION.
012000
012100*    MAIN LINE - RUNS UNTIL BOTH THE TRANSACTION AND MASTER LEGS
012200*    HIT EOF, SINCE A DRAINED LEG'S HIGH-VALUES KEY STILL LOSES THE
012300*    COMPARE AGAINST A REAL PAYMENT ID ON THE OTHER LEG.
012400     PERFORM INITIALIZE-THE-RUN.
012500     PERFORM PROCESS-ONE-PAYMENT
012600         UNTIL PAYMENT-TRANS-EOF AND PAYMENT-MASTER-EOF.
012700     PERFORM FINALIZE-THE-RUN.
012800
012900     STOP RUN.
013000
013100*    OPENS THE TRANSACTION FILE, THE CARRIED-FORWARD OLD-MASTER,
013200*    AND THE NEW PAYMENT-OUT GENERATION, THEN PRIMES BOTH MATCH LEGS.
013300 INITIALIZE-THE-RUN.
013400     OPEN INPUT  PAYMENT-IN-FILE.
013500     OPEN INPUT  PAYMENT-MASTER-IN-FILE.
013600     OPEN OUTPUT PAYMENT-OUT-FILE.
013700     PERFORM 0100-READ-PAYMENT-TRANS-REC
013800         THRU 0100-READ-PAYMENT-TRANS-REC-EXIT.
013900     PERFORM 0200-READ-PAYMENT-MASTER-REC
014000         THRU 0200-READ-PAYMENT-MASTER-REC-EXIT.
014100
014200 INITIALIZE-THE-RUN-EXIT.
014300     EXIT.
014400
014500*    SOLE READ OF THE PAYMENT REQUEST FILE - HIGH-VALUES THE KEY
014600*    AT END SO THE MATCH LOGIC IN PROCESS-ONE-PAYMENT TREATS AN
014700*    EXHAUSTED TRANS FILE AS ALWAYS HIGH AGAINST THE MASTER.
014800 0100-READ-PAYMENT-TRANS-REC.
014900     READ PAYMENT-IN-FILE
015000         AT END
015100             MOVE "Y"               TO W-TRANS-EOF-SW
015200             MOVE 999999999         TO W-CURRENT-TRANS-ID
015300         NOT AT END
015400             MOVE PAI-ID            TO W-CURRENT-TRANS-ID
015500     END-READ.
015600
015700 0100-READ-PAYMENT-TRANS-REC-EXIT.
015800     EXIT.
015900
016000*    SOLE READ OF THE CARRIED-FORWARD OLD MASTER - SAME HIGH-VALUES
016100*    AT-END TREATMENT AS 0100-READ-PAYMENT-TRANS-REC ABOVE.
016200 0200-READ-PAYMENT-MASTER-REC.
016300     READ PAYMENT-MASTER-IN-FILE
016400         AT END
016500             MOVE "Y"               TO W-MASTER-EOF-SW
016600             MOVE 999999999         TO W-CURRENT-MASTER-ID
016700         NOT AT END
016800             MOVE PYM-ID            TO W-CURRENT-MASTER-ID
016900     END-READ.
017000
017100 0200-READ-PAYMENT-MASTER-REC-EXIT.
017200     EXIT.
017300
017400*    SAME THREE-WAY KEY MATCH AS THE OTHER OLD-MASTER/NEW-MASTER
017500*    STREAMS - LOW KEY ON THE TRANS SIDE OPENS A NEW PAYMENT, EQUAL
017600*    KEYS DRIVE A LIFECYCLE TRANSITION, LOW KEY ON THE MASTER SIDE
017700*    IS CARRIED FORWARD UNTOUCHED.
017800 PROCESS-ONE-PAYMENT.
017900     IF W-CURRENT-TRANS-ID < W-CURRENT-MASTER-ID
018000         PERFORM HANDLE-NEW-PAYMENT-TRANS
018100         PERFORM 0100-READ-PAYMENT-TRANS-REC
018200             THRU 0100-READ-PAYMENT-TRANS-REC-EXIT
018300     ELSE
018400         IF W-CURRENT-TRANS-ID = W-CURRENT-MASTER-ID
018500             PERFORM HANDLE-EXISTING-PAYMENT-TRANS
018600             PERFORM 0100-READ-PAYMENT-TRANS-REC
018700                 THRU 0100-READ-PAYMENT-TRANS-REC-EXIT
018800             PERFORM 0200-READ-PAYMENT-MASTER-REC
018900                 THRU 0200-READ-PAYMENT-MASTER-REC-EXIT
019000         ELSE
019100             PERFORM CARRY-MASTER-FORWARD
019200             PERFORM 0200-READ-PAYMENT-MASTER-REC
019300                 THRU 0200-READ-PAYMENT-MASTER-REC-EXIT
019400         END-IF
019500     END-IF.
019600
019700 PROCESS-ONE-PAYMENT-EXIT.
019800     EXIT.
019900
020000*    A REQUEST AGAINST A PAYMENT ID NOT YET ON THE MASTER MUST BE
020100*    "PENDING" - ANY OTHER REQUEST TYPE AGAINST A NEW ID IS REJECTED
020200*    OUTRIGHT, SINCE THERE IS NO EXISTING PAYMENT TO COMPLETE, FAIL,
020300*    OR CANCEL.
020400 HANDLE-NEW-PAYMENT-TRANS.
020500     IF NOT PAI-REQUEST-PENDING
020600         ADD 1                      TO W-TRANS-REJECTED-CT
020700     ELSE
020800         IF PAI-ORDER-ID NOT > ZERO
020900            OR PAI-AMOUNT NOT > ZERO
021000            OR PAI-METHOD = SPACES
021100             ADD 1                  TO W-TRANS-REJECTED-CT
021200         ELSE
021300             MOVE PAI-ID            TO PAO-ID
021400             MOVE PAI-ORDER-ID      TO PAO-ORDER-ID
021500             MOVE PAI-METHOD        TO PAO-METHOD
021600             MOVE PAI-AMOUNT        TO PAO-AMOUNT
021700             MOVE "PENDING"         TO PAO-STATUS
021800             WRITE PAYMENT-OUT-RECORD
021900             ADD 1                  TO W-CREATED-CT
022000         END-IF
022100     END-IF.
022200
022300 HANDLE-NEW-PAYMENT-TRANS-EXIT.
022400     EXIT.
022500
022600*    THE FIX FROM OPS-0548 LIVES HERE - EVERY BRANCH THAT FAILS
022700*    THE CURRENT-STATUS CHECK FALLS THROUGH TO THE REJECTED COUNTER
022800*    INSTEAD OF LEAVING THE MASTER STATUS UNCOUNTED AND UNCHANGED.
022900 HANDLE-EXISTING-PAYMENT-TRANS.
023000     MOVE PYM-STATUS                TO W-NEW-PAY-STATUS.
023100     IF PAI-REQUEST-COMPLETE
023200         IF PYM-STATUS-PENDING
023300             MOVE "COMPLETED"       TO W-NEW-PAY-STATUS
023400             ADD 1                  TO W-COMPLETED-CT
023500         ELSE
023600             ADD 1                  TO W-TRANS-REJECTED-CT
023700         END-IF
023800     ELSE
023900         IF PAI-REQUEST-FAIL
024000             IF PYM-STATUS-PENDING
024100                 MOVE "FAILED"      TO W-NEW-PAY-STATUS
024200                 ADD 1              TO W-FAILED-CT
024300             ELSE
024400                 ADD 1              TO W-TRANS-REJECTED-CT
024500             END-IF
024600         ELSE
024700             IF PAI-REQUEST-CANCEL
024800                 IF PYM-STATUS-COMPLETE
024900                     MOVE "CANCELLED" TO W-NEW-PAY-STATUS
025000                     ADD 1          TO W-CANCELLED-CT
025100                 ELSE
025200                     ADD 1          TO W-TRANS-REJECTED-CT
025300                 END-IF
025400             ELSE
025500                 ADD 1              TO W-TRANS-REJECTED-CT
025600             END-IF
025700         END-IF
025800     END-IF.
025900     MOVE PYM-ID                    TO PAO-ID.
026000     MOVE PYM-ORDER-ID              TO PAO-ORDER-ID.
026100     MOVE PYM-METHOD                TO PAO-METHOD.
026200     MOVE PYM-AMOUNT                TO PAO-AMOUNT.
026300     MOVE W-NEW-PAY-STATUS          TO PAO-STATUS.
026400     WRITE PAYMENT-OUT-RECORD.
026500
026600 HANDLE-EXISTING-PAYMENT-TRANS-EXIT.
026700     EXIT.
026800
026900*    NO REQUEST MATCHED THIS MASTER ID THIS RUN - THE RECORD MOVES
027000*    TO THE NEW GENERATION WITH ITS STATUS UNCHANGED.
027100 CARRY-MASTER-FORWARD.
027200     MOVE PYM-ID                    TO PAO-ID.
027300     MOVE PYM-ORDER-ID              TO PAO-ORDER-ID.
027400     MOVE PYM-METHOD                TO PAO-METHOD.
027500     MOVE PYM-AMOUNT                TO PAO-AMOUNT.
027600     MOVE PYM-STATUS                TO PAO-STATUS.
027700     WRITE PAYMENT-OUT-RECORD.
027800     ADD 1                          TO W-MASTERS-CARRIED-CT.
027900
028000 CARRY-MASTER-FORWARD-EXIT.
028100     EXIT.
028200
028300*    CLOSES ALL THREE FILES AND DISPLAYS THE RUN COUNTS TO THE
028400*    JOB LOG - CREATED/COMPLETED/FAILED/CANCELLED/REJECTED/CARRIED
028500*    SHOULD ALWAYS ADD BACK TO THE COMBINED TRANS AND MASTER COUNTS.
028600 FINALIZE-THE-RUN.
028700     CLOSE PAYMENT-IN-FILE.
028800     CLOSE PAYMENT-MASTER-IN-FILE.
028900     CLOSE PAYMENT-OUT-FILE.
029000     MOVE W-CREATED-CT              TO RC-CREATED.
029100     MOVE W-COMPLETED-CT            TO RC-COMPLETED.
029200     MOVE W-FAILED-CT               TO RC-FAILED.
029300     MOVE W-CANCELLED-CT            TO RC-CANCELLED.
029400     MOVE W-TRANS-REJECTED-CT       TO RC-REJECTED.
029500     MOVE W-MASTERS-CARRIED-CT      TO RC-CARRIED.
029600     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.
029700
029800 FINALIZE-THE-RUN-EXIT.
029900     EXIT.
