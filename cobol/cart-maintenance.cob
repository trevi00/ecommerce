000100*-----------------------------------------------------------------
000200*  CART-MAINTENANCE
000300*  APPLIES ADD/UPDATE/REMOVE/CLEAR REQUESTS FROM CART-TRANS-IN-FILE
000400*  AGAINST CART-ITEM-IN-FILE, WRITING THE MUTATED CART-ITEM-OUT-
000500*  FILE.  BOTH INPUT FILES ARE PRE-SORTED BY USER-ID, SO THIS IS A
000600*  THREE-WAY MATCH ACROSS USER-ID BOUNDARIES - OLD CART LINES AND
000700*  THIS RUN'S REQUESTS FOR ONE USER ARE BROUGHT TOGETHER, THE
000800*  REQUESTS APPLIED AGAINST AN IN-MEMORY COPY OF THE USER'S LINES,
000900*  AND THE RESULT WRITTEN BEFORE MOVING ON TO THE NEXT USER-ID.  A
001000*  USER WITH TRANSACTIONS BUT NO EXISTING CART LINES (FIRST-TIME
001100*  SHOPPER) OR WITH CART LINES BUT NO TRANSACTIONS (NOTHING TO DO
001200*  THIS RUN) ARE BOTH HANDLED BY THE SAME MATCH - AN EMPTY SIDE
001300*  JUST CONTRIBUTES NO LINES TO THE WORK TABLE.
001400*
001500*  "ADD" MERGES THE REQUESTED QUANTITY INTO AN EXISTING LINE FOR
001600*  THE SAME PRODUCT, OR APPENDS A NEW LINE.  "UPDATE" REPLACES A
001700*  LINE'S QUANTITY OUTRIGHT (OR ADDS IT IF NOT YET PRESENT).
001800*  "DECREASE" SUBTRACTS THE REQUESTED QUANTITY FROM AN EXISTING
001900*  LINE, BUT ONLY WHEN THE LINE IS ON FILE AND ITS QUANTITY IS
002000*  STRICTLY GREATER THAN THE REQUESTED AMOUNT - A DECREASE THAT
002100*  WOULD TAKE THE LINE TO ZERO OR BELOW IS REJECTED OUTRIGHT; USE A
002200*  REMOVE REQUEST TO DROP A LINE ENTIRELY.  "REMOVE" DELETES THE
002300*  LINE.  "CLEAR" EMPTIES THE WHOLE WORKING CART FOR THE USER.  A
002400*  REQUEST WITH A NON-POSITIVE PRODUCT-ID OR QUANTITY, A DECREASE OR
002500*  REMOVE FOR A LINE NOT ON FILE, OR A DECREASE THAT WOULD NOT LEAVE
002600*  A POSITIVE QUANTITY, IS REJECTED AND COUNTED - THE CART IS LEFT
002700*  AS IT WAS FOR THAT ONE REQUEST.
002800*-----------------------------------------------------------------
002900*  CHANGE LOG
003000*  96/04/18  TMW  OPS-0362  ORIGINAL MEMBER.
003100*  99/07/09  RDK  OPS-0559  ADDED APPLY-DECREASE-REQUEST FOR THE NEW
003200*                           CTI-ACTION-DECREASE CODE - THE CART
003300*                           WIDGET'S MINUS BUTTON WAS GOING OUT
003400*                           OVER AN "UPDATE" REQUEST COMPUTED BY THE
003500*                           FRONT END, WHICH COULD NOT REJECT A
003600*                           DECREASE THAT WOULD ZERO OUT THE LINE.
003700*  01/05/14  KRW  OPS-0619  RENUMBERED BOTH READ PARAGRAPHS (0100
003800*                           FOR CART-ITEM-IN, 0200 FOR CART-TRANS-
003900*                           IN) WITH PERFORM ... THRU CALLS SO THE
004000*                           TWO LEGS OF THE MATCH HAVE SEPARATE,
004100*                           FIXED RESTART POINTS FOR OPERATIONS.
004200*-----------------------------------------------------------------
004300
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.  cart-maintenance.
004600 AUTHOR.  T M WEIGAND.
004700 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
004800 DATE-WRITTEN.  04/18/96.
004900 DATE-COMPILED.
005000 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005100
005200 ENVIRONMENT DIVISION.
005300     CONFIGURATION SECTION.
005400     SPECIAL-NAMES.
005500         C01 IS TOP-OF-FORM.
005600
005700     INPUT-OUTPUT SECTION.
005800     FILE-CONTROL.
005900
006000         COPY "SLCART.CBL".
006100         COPY "SLCARTT.CBL".
006200
006300 DATA DIVISION.
006400     FILE SECTION.
006500
006600         COPY "FDCART.CBL".
006700         COPY "FDCARTT.CBL".
006800
006900     WORKING-STORAGE SECTION.
007000
007100         COPY "wscartw1.cbl".
007200
007300*        EOF SWITCHES FOR BOTH LEGS OF THE MATCH, PLUS THE THREE
007400*        USER-ID HOLDERS COMPARED BY PROCESS-ONE-USER-GROUP TO
007500*        DECIDE WHICH LEG IS "LOWER" FOR THE CURRENT GROUP.
007600         01  W-CART-EOF-SW                PIC X VALUE "N".
007700             88  CART-IN-EOF              VALUE "Y".
007800
007900         01  W-TRANS-EOF-SW               PIC X VALUE "N".
008000             88  CART-TRANS-EOF           VALUE "Y".
008100
008200         01  W-CART-USER-ID               PIC 9(9).
008300         01  W-TRANS-USER-ID              PIC 9(9).
008400         01  W-WORK-USER-ID               PIC 9(9).
008500
008600         01  W-TRANS-REJECT-SW            PIC X VALUE "N".
008700
008800*        RUN TOTALS DISPLAYED TO THE JOB LOG AT END - APPLIED PLUS
008900*        REJECTED ALWAYS EQUALS THE TRANSACTION FILE'S RECORD COUNT.
009000         01  W-RUN-COUNTS-AREA.
009100             05  W-USERS-PROCESSED-CT     PIC S9(7) COMP-3 VALUE ZERO.
009200             05  W-TRANS-APPLIED-CT       PIC S9(7) COMP-3 VALUE ZERO.
009300             05  W-TRANS-REJECTED-CT      PIC S9(7) COMP-3 VALUE ZERO.
009400             05  W-LINES-WRITTEN-CT       PIC S9(7) COMP-3 VALUE ZERO.
009500             05  FILLER                   PIC X(08) VALUE SPACES.
009600
009700         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
009800                                          PIC X(36).
009900
010000         01  W-RUN-COUNTS-DISPLAY-LINE.
010100             05  FILLER                   PIC X(14)
010200                     VALUE "USERS.......: ".
010300             05  RC-USERS-PROCESSED       PIC ZZZ,ZZ9.
010400             05  FILLER                   PIC X(14)
010500                     VALUE "  APPLIED...: ".
010600             05  RC-TRANS-APPLIED         PIC ZZZ,ZZ9.
010700             05  FILLER                   PIC X(14)
010800                     VALUE "  REJECTED..: ".
010900             05  RC-TRANS-REJECTED        PIC ZZZ,ZZ9.
011000
011100         01  W-RUN-COUNTS-DISPLAY-LINE-ALT
011200                 REDEFINES W-RUN-COUNTS-DISPLAY-LINE
011300                                          PIC X(60).
011400
011500 PROCEDURE DIVISION.
011600
011700*    MAIN LINE - THE MATCH RUNS UNTIL BOTH LEGS HIT EOF, NOT JUST
011800*    ONE, SINCE A HIGH-VALUES USER-ID ON THE DRAINED LEG STILL
011900*    COMPARES AS "NOT LOWER" AGAINST A REAL USER-ID ON THE OTHER.
012000     PERFORM INITIALIZE-THE-RUN.
012100     PERFORM PROCESS-ONE-USER-GROUP
012200         UNTIL CART-IN-EOF AND CART-TRANS-EOF.
012300     PERFORM FINALIZE-THE-RUN.
012400
012500     STOP RUN.
012600
012700 INITIALIZE-THE-RUN.
012800     OPEN INPUT  CART-ITEM-IN-FILE.
012900     OPEN INPUT  CART-TRANS-IN-FILE.
013000     OPEN OUTPUT CART-ITEM-OUT-FILE.
013100     PERFORM 0100-READ-CART-ITEM-IN-REC
013200         THRU 0100-READ-CART-ITEM-IN-REC-EXIT.
013300     PERFORM 0200-READ-CART-TRANS-IN-REC
013400         THRU 0200-READ-CART-TRANS-IN-REC-EXIT.
013500
013600 INITIALIZE-THE-RUN-EXIT.
013700     EXIT.
013800
013900*    READS THE MASTER (OLD CART) LEG OF THE MATCH.  AT END DRIVES
014000*    W-CART-USER-ID TO HIGH-VALUES SO THE MATCH LOGIC IN PROCESS-
014100*    ONE-USER-GROUP SEES THE TRANS LEG AS "LOWER" FOR ALL REMAINING
014200*    USER-IDS AND DRAINS IT WITHOUT A SPECIAL EOF BRANCH OF ITS OWN.
014300 0100-READ-CART-ITEM-IN-REC.
014400     READ CART-ITEM-IN-FILE
014500         AT END
014600             MOVE "Y"               TO W-CART-EOF-SW
014700             GO TO 0100-CART-ITEM-EOF
014800     END-READ.
014900     MOVE CII-USER-ID               TO W-CART-USER-ID.
015000     GO TO 0100-READ-CART-ITEM-IN-REC-EXIT.
015100
015200 0100-CART-ITEM-EOF.
015300     MOVE 999999999                 TO W-CART-USER-ID.
015400
015500 0100-READ-CART-ITEM-IN-REC-EXIT.
015600     EXIT.
015700
015800*    READS THE TRANSACTION LEG OF THE MATCH.  SAME HIGH-VALUES-AT-
015900*    EOF TREATMENT AS 0100-READ-CART-ITEM-IN-REC, SO A USER-ID WITH
016000*    NO MORE TRANSACTIONS NO LONGER BLOCKS THE MASTER LEG FROM
016100*    DRAINING TO ITS OWN EOF.
016200 0200-READ-CART-TRANS-IN-REC.
016300     READ CART-TRANS-IN-FILE
016400         AT END
016500             MOVE "Y"               TO W-TRANS-EOF-SW
016600             GO TO 0200-CART-TRANS-EOF
016700     END-READ.
016800     MOVE CTI-USER-ID               TO W-TRANS-USER-ID.
016900     GO TO 0200-READ-CART-TRANS-IN-REC-EXIT.
017000
017100 0200-CART-TRANS-EOF.
017200     MOVE 999999999                 TO W-TRANS-USER-ID.
017300
017400 0200-READ-CART-TRANS-IN-REC-EXIT.
017500     EXIT.
017600
017700*    MATCHES ONE USER-ID ACROSS BOTH LEGS - LOWER OF THE TWO
017800*    CURRENT USER-IDS IS THIS GROUP'S KEY.  BOTH LEGS ARE DRAINED
017900*    FOR THAT USER-ID BEFORE THE RESULT IS WRITTEN, SO A USER WITH
018000*    ONLY MASTER LINES OR ONLY TRANSACTIONS STILL COMES OUT RIGHT.
018100 PROCESS-ONE-USER-GROUP.
018200     IF W-CART-USER-ID < W-TRANS-USER-ID
018300         MOVE W-CART-USER-ID        TO W-WORK-USER-ID
018400     ELSE
018500         MOVE W-TRANS-USER-ID       TO W-WORK-USER-ID
018600     END-IF.
018700     MOVE ZERO                      TO CW-LINE-COUNT.
018800     PERFORM LOAD-ONE-MASTER-LINE
018900         UNTIL W-CART-USER-ID NOT = W-WORK-USER-ID.
019000     PERFORM APPLY-ONE-TRANS-LINE
019100         UNTIL W-TRANS-USER-ID NOT = W-WORK-USER-ID.
019200     PERFORM WRITE-ONE-CART-OUT-LINE
019300         VARYING CW-IDX FROM 1 BY 1
019400         UNTIL CW-IDX > CW-LINE-COUNT.
019500     ADD 1                          TO W-USERS-PROCESSED-CT.
019600
019700 PROCESS-ONE-USER-GROUP-EXIT.
019800     EXIT.
019900
020000*    COPIES ONE EXISTING CART LINE INTO THE IN-MEMORY WORK TABLE
020100*    UNCHANGED - TRANSACTIONS AGAINST IT ARE APPLIED LATER, IN
020200*    APPLY-ONE-TRANS-LINE, NOT HERE.
020300 LOAD-ONE-MASTER-LINE.
020400     ADD 1                          TO CW-LINE-COUNT.
020500     SET CW-IDX                     TO CW-LINE-COUNT.
020600     MOVE CII-PRODUCT-ID            TO CW-PRODUCT-ID (CW-IDX).
020700     MOVE CII-QUANTITY              TO CW-QUANTITY (CW-IDX).
020800     PERFORM 0100-READ-CART-ITEM-IN-REC
020900         THRU 0100-READ-CART-ITEM-IN-REC-EXIT.
021000
021100 LOAD-ONE-MASTER-LINE-EXIT.
021200     EXIT.
021300
021400*    DISPATCHES ONE TRANSACTION BY ITS ACTION CODE.  A ZERO OR
021500*    NEGATIVE PRODUCT-ID IS REJECTED BEFORE THE DISPATCH EVEN
021600*    LOOKS AT THE ACTION CODE, SINCE NO ACTION CAN USE IT.  "CLEAR"
021700*    IS HANDLED INLINE HERE RATHER THAN ITS OWN PARAGRAPH BECAUSE
021800*    IT NEEDS NO CART-WORK-LINE LOOKUP.
021900 APPLY-ONE-TRANS-LINE.
022000     MOVE "N"                       TO W-TRANS-REJECT-SW.
022100     IF CTI-ACTION-CLEAR
022200         MOVE ZERO                  TO CW-LINE-COUNT
022300     ELSE
022400         IF CTI-PRODUCT-ID NOT > ZERO
022500             MOVE "Y"               TO W-TRANS-REJECT-SW
022600         ELSE
022700             IF CTI-ACTION-ADD
022800                 PERFORM APPLY-ADD-REQUEST
022900             ELSE
023000                 IF CTI-ACTION-UPDATE
023100                     PERFORM APPLY-UPDATE-REQUEST
023200                 ELSE
023300                     IF CTI-ACTION-DECREASE
023400                         PERFORM APPLY-DECREASE-REQUEST
023500                     ELSE
023600                         IF CTI-ACTION-REMOVE
023700                             PERFORM APPLY-REMOVE-REQUEST
023800                         END-IF
023900                     END-IF
024000                 END-IF
024100             END-IF
024200         END-IF
024300     END-IF.
024400     IF W-TRANS-REJECT-SW = "Y"
024500         ADD 1                      TO W-TRANS-REJECTED-CT
024600     ELSE
024700         ADD 1                      TO W-TRANS-APPLIED-CT
024800     END-IF.
024900     PERFORM 0200-READ-CART-TRANS-IN-REC
025000         THRU 0200-READ-CART-TRANS-IN-REC-EXIT.
025100
025200 APPLY-ONE-TRANS-LINE-EXIT.
025300     EXIT.
025400
025500*    A NON-POSITIVE QUANTITY IS ALWAYS REJECTED.  OTHERWISE MERGES
025600*    INTO AN EXISTING LINE FOR THE PRODUCT OR APPENDS A NEW ONE -
025700*    AN "ADD" NEVER FAILS JUST BECAUSE THE LINE ISN'T ON FILE YET.
025800 APPLY-ADD-REQUEST.
025900     IF CTI-QUANTITY NOT > ZERO
026000         MOVE "Y"                   TO W-TRANS-REJECT-SW
026100     ELSE
026200         PERFORM FIND-CART-WORK-LINE
026300         IF FOUND-CART-WORK-LINE
026400             ADD CTI-QUANTITY
026500                 TO CW-QUANTITY (W-FOUND-CART-WORK-IDX)
026600         ELSE
026700             PERFORM APPEND-CART-WORK-LINE
026800         END-IF
026900     END-IF.
027000
027100 APPLY-ADD-REQUEST-EXIT.
027200     EXIT.
027300
027400*    REPLACES THE LINE'S QUANTITY OUTRIGHT WHEN FOUND, OR APPENDS A
027500*    NEW LINE WHEN NOT - UNLIKE DECREASE, AN UPDATE DOES NOT CARE
027600*    WHAT THE OLD QUANTITY WAS.
027700 APPLY-UPDATE-REQUEST.
027800     IF CTI-QUANTITY NOT > ZERO
027900         MOVE "Y"                   TO W-TRANS-REJECT-SW
028000     ELSE
028100         PERFORM FIND-CART-WORK-LINE
028200         IF FOUND-CART-WORK-LINE
028300             MOVE CTI-QUANTITY
028400                 TO CW-QUANTITY (W-FOUND-CART-WORK-IDX)
028500         ELSE
028600             PERFORM APPEND-CART-WORK-LINE
028700         END-IF
028800     END-IF.
028900
029000 APPLY-UPDATE-REQUEST-EXIT.
029100     EXIT.
029200
029300*    THE ONLY ACTION THAT CAN REJECT A LINE THAT IS ON FILE: THE
029400*    SUBTRACTION IS ONLY DONE WHEN THE CURRENT QUANTITY IS STRICTLY
029500*    GREATER THAN THE REQUESTED AMOUNT, SO A LINE CAN NEVER BE
029600*    DRIVEN TO ZERO OR NEGATIVE BY THIS PATH - A REMOVE REQUEST IS
029700*    REQUIRED TO DROP A LINE ENTIRELY.
029800 APPLY-DECREASE-REQUEST.
029900     IF CTI-QUANTITY NOT > ZERO
030000         MOVE "Y"                   TO W-TRANS-REJECT-SW
030100     ELSE
030200         PERFORM FIND-CART-WORK-LINE
030300         IF NOT FOUND-CART-WORK-LINE
030400             MOVE "Y"               TO W-TRANS-REJECT-SW
030500         ELSE
030600             IF CW-QUANTITY (W-FOUND-CART-WORK-IDX) NOT > CTI-QUANTITY
030700                 MOVE "Y"           TO W-TRANS-REJECT-SW
030800             ELSE
030900                 SUBTRACT CTI-QUANTITY
031000                     FROM CW-QUANTITY (W-FOUND-CART-WORK-IDX)
031100             END-IF
031200         END-IF
031300     END-IF.
031400
031500 APPLY-DECREASE-REQUEST-EXIT.
031600     EXIT.
031700
031800*    A REMOVE AGAINST A LINE NOT ON FILE IS A REJECT, NOT A NO-OP -
031900*    OPERATIONS WANTED BAD REMOVE REQUESTS COUNTED SO A FRONT-END
032000*    BUG SENDING STALE PRODUCT-IDS WOULD SHOW UP ON THE RUN TOTALS.
032100 APPLY-REMOVE-REQUEST.
032200     PERFORM FIND-CART-WORK-LINE.
032300     IF FOUND-CART-WORK-LINE
032400         PERFORM DELETE-CART-WORK-LINE
032500     ELSE
032600         MOVE "Y"                   TO W-TRANS-REJECT-SW
032700     END-IF.
032800
032900 APPLY-REMOVE-REQUEST-EXIT.
033000     EXIT.
033100
033200*    LINEAR SEARCH OF THE WORK TABLE FOR CTI-PRODUCT-ID - THE TABLE
033300*    IS NEVER KEPT IN PRODUCT-ID ORDER SO SEARCH ALL IS NOT USED.
033400 FIND-CART-WORK-LINE.
033500     MOVE "N"                       TO W-FOUND-CART-WORK-SW.
033600     MOVE ZERO                      TO W-FOUND-CART-WORK-IDX.
033700     PERFORM TEST-ONE-CART-WORK-LINE
033800         VARYING CW-IDX FROM 1 BY 1
033900         UNTIL CW-IDX > CW-LINE-COUNT
034000            OR FOUND-CART-WORK-LINE.
034100
034200 FIND-CART-WORK-LINE-EXIT.
034300     EXIT.
034400
034500 TEST-ONE-CART-WORK-LINE.
034600     IF CW-PRODUCT-ID (CW-IDX) = CTI-PRODUCT-ID
034700         MOVE "Y"                   TO W-FOUND-CART-WORK-SW
034800         SET W-FOUND-CART-WORK-IDX  TO CW-IDX
034900     END-IF.
035000
035100 TEST-ONE-CART-WORK-LINE-EXIT.
035200     EXIT.
035300
035400*    ADDS A NEW LINE TO THE END OF THE WORK TABLE.  CALLED ONLY
035500*    WHEN FIND-CART-WORK-LINE CAME UP EMPTY FOR THE PRODUCT.
035600 APPEND-CART-WORK-LINE.
035700     ADD 1                          TO CW-LINE-COUNT.
035800     SET CW-IDX                     TO CW-LINE-COUNT.
035900     MOVE CTI-PRODUCT-ID            TO CW-PRODUCT-ID (CW-IDX).
036000     MOVE CTI-QUANTITY              TO CW-QUANTITY (CW-IDX).
036100
036200 APPEND-CART-WORK-LINE-EXIT.
036300     EXIT.
036400
036500*    CLOSES THE GAP LEFT BY A REMOVED LINE BY SHIFTING EVERY LINE
036600*    BEHIND IT DOWN ONE SUBSCRIPT - THE WORK TABLE HAS NO DELETE
036700*    FLAG, SO A HOLE WOULD OTHERWISE BE WRITTEN OUT AS A BOGUS LINE.
036800 DELETE-CART-WORK-LINE.
036900     PERFORM SHIFT-ONE-CART-WORK-LINE
037000         VARYING CW-IDX FROM W-FOUND-CART-WORK-IDX BY 1
037100         UNTIL CW-IDX > CW-LINE-COUNT - 1.
037200     SUBTRACT 1                     FROM CW-LINE-COUNT.
037300
037400 DELETE-CART-WORK-LINE-EXIT.
037500     EXIT.
037600
037700 SHIFT-ONE-CART-WORK-LINE.
037800     MOVE CW-PRODUCT-ID (CW-IDX + 1) TO CW-PRODUCT-ID (CW-IDX).
037900     MOVE CW-QUANTITY (CW-IDX + 1)   TO CW-QUANTITY (CW-IDX).
038000
038100 SHIFT-ONE-CART-WORK-LINE-EXIT.
038200     EXIT.
038300
038400*    A LINE LEFT AT ZERO QUANTITY BY A DECREASE OR UPDATE IS NOT
038500*    WRITTEN - THIS IS HOW A USER'S CART LINE QUIETLY DISAPPEARS
038600*    WITHOUT GOING THROUGH AN EXPLICIT REMOVE REQUEST.
038700 WRITE-ONE-CART-OUT-LINE.
038800     IF CW-QUANTITY (CW-IDX) > ZERO
038900         MOVE W-WORK-USER-ID        TO CIO-USER-ID
039000         MOVE CW-PRODUCT-ID (CW-IDX) TO CIO-PRODUCT-ID
039100         MOVE CW-QUANTITY (CW-IDX)  TO CIO-QUANTITY
039200         WRITE CART-ITEM-OUT-RECORD
039300         ADD 1                      TO W-LINES-WRITTEN-CT
039400     END-IF.
039500
039600 WRITE-ONE-CART-OUT-LINE-EXIT.
039700     EXIT.
039800
039900 FINALIZE-THE-RUN.
040000     CLOSE CART-ITEM-IN-FILE
040100           CART-TRANS-IN-FILE
040200           CART-ITEM-OUT-FILE.
040300*    FINAL COUNTS MOVE OUT TO THE DISPLAY LINE FOR THE LOG HERE -
040400*    W-LINES-WRITTEN-CT IS TRACKED BUT NOT DISPLAYED, KEPT FOR A
040500*    FUTURE RECONCILIATION REPORT IF ONE IS EVER ASKED FOR.
040600     MOVE W-USERS-PROCESSED-CT      TO RC-USERS-PROCESSED.
040700     MOVE W-TRANS-APPLIED-CT        TO RC-TRANS-APPLIED.
040800     MOVE W-TRANS-REJECTED-CT       TO RC-TRANS-REJECTED.
040900     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.
041000
041100 FINALIZE-THE-RUN-EXIT.
041200     EXIT.
