000100*-----------------------------------------------------------------
000200*  FDCPN.CBL  -  COUPON MASTER RECORD.
000300*  NOTE:  THE FIELD WIDTHS BELOW COME OUT TO A FEW BYTES OVER THE
000400*  110 CALLED OUT IN THE JOB-STREAM DOCUMENTATION FOR THIS FILE -
000500*  LEAVE THEM AS-IS, THE FIELD WIDTHS ARE THE CONTRACT WITH THE
000600*  COUPON-MASTER-LOAD SCREENS, NOT THE PAGE COUNT.
000700*-----------------------------------------------------------------
000800*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
000900*  97/04/02  TMW  OPS-0430  ADDED CPN-MAX-DISCOUNT-AMT CAP AFTER
001000*                           THE MARKETING DEPT. RAN A 50%-OFF
001100*                           COUPON WITH NO CEILING.
001200*-----------------------------------------------------------------
001300
001400     FD  COUPON-FILE
001500         LABEL RECORDS ARE STANDARD.
001600
001700     01  COUPON-RECORD.
001800         05  CPN-ID                    PIC 9(9).
001900         05  CPN-NAME                  PIC X(40).
002000         05  CPN-CODE                  PIC X(20).
002100         05  CPN-DISCOUNT-TYPE         PIC X(1).
002200             88  CPN-TYPE-PERCENT      VALUE "P".
002300             88  CPN-TYPE-FIXED        VALUE "F".
002400         05  CPN-DISCOUNT-VALUE        PIC S9(7)V99 COMP-3.
002500         05  CPN-MIN-ORDER-AMT         PIC S9(11)V99 COMP-3.
002600         05  CPN-MAX-DISCOUNT-AMT      PIC S9(9)V99 COMP-3.
002700         05  CPN-VALID-FROM            PIC 9(8).
002800         05  CPN-VALID-TO              PIC 9(8).
002900         05  CPN-MAX-USAGE-COUNT       PIC S9(7) COMP-3.
003000         05  CPN-CURRENT-USAGE-COUNT   PIC S9(7) COMP-3.
003100         05  CPN-IS-ACTIVE             PIC X(1).
003200             88  CPN-ACTIVE            VALUE "Y".
003300             88  CPN-INACTIVE          VALUE "N".
003400         05  FILLER                    PIC X(05).
