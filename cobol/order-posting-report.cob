000100*-----------------------------------------------------------------
000200*  ORDER-POSTING-REPORT
000300*  READS ORDER-OUT-FILE - THE SAME PRICED-ORDER GENERATION LEFT
000400*  BEHIND BY ORDER-FROM-CART, ORDER-ITEM-PRICING, ORDER-STATUS-
000500*  UPDATE AND CART-MAINTENANCE - AND LISTS EVERY ORDER ON IT, ONE
000600*  DETAIL LINE EACH, IN WHATEVER SEQUENCE THE FILE IS ALREADY IN.
000700*  NO CONTROL BREAKS; THE ONLY TOTAL IS THE GRAND TOTAL LINE AT
000800*  THE END OF THE RUN.  THIS IS THE LAST STEP IN THE NIGHTLY JOB
000900*  STREAM, RUN AFTER COUPON-EXPIRATION-RUN.
001000*-----------------------------------------------------------------
001100*  CHANGE LOG
001200*  95/09/12  DJP  OPS-0305  ORIGINAL MEMBER.
001300*  99/06/14  RDK  OPS-0550  REJECTED ORDERS WERE BEING LEFT OUT OF
001400*                           COUNT-OF-ORDERS - FIXED IN
001500*                           PRINT-ONE-ORDER-LINE SO THE REPORT'S
001600*                           ORDER COUNT AGREES WITH THE RUN COUNTS
001700*                           DISPLAYED BY THE UPSTREAM STEPS.
001800*  01/05/21  KRW  OPS-0623  RENUMBERED READ-ORDER-OUT-REC TO 0100-
001900*                           READ-ORDER-OUT-REC WITH A PERFORM ...
002000*                           THRU CALL, SAME AS THE UPSTREAM STEPS.
002100*-----------------------------------------------------------------
002200
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  order-posting-report.
002500 AUTHOR.  D J PETRAKIS.
002600 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
002700 DATE-WRITTEN.  09/12/95.
002800 DATE-COMPILED.
002900 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003000
003100 ENVIRONMENT DIVISION.
003200     CONFIGURATION SECTION.
003300     SPECIAL-NAMES.
003400         C01 IS TOP-OF-FORM.
003500
003600     INPUT-OUTPUT SECTION.
003700     FILE-CONTROL.
003800
003900         COPY "SLORDOU.CBL".
004000
004100         SELECT PRINTER-FILE
004200             ASSIGN TO "order-posting-report.prn"
004300             ORGANIZATION IS LINE SEQUENTIAL.
004400
004500 DATA DIVISION.
004600     FILE SECTION.
004700
004800         COPY "FDORDOU.CBL".
004900
005000*    A SINGLE 100-BYTE PRINT LINE CARRIES EVERY LAYOUT IN THIS
005100*    RUN - THE TITLE, BOTH HEADINGS, THE DETAIL LINE, AND BOTH
005200*    TRAILERS ALL MOVE THROUGH IT ONE AT A TIME.
005300         FD  PRINTER-FILE
005400             LABEL RECORDS ARE OMITTED.
005500         01  PRINTER-RECORD             PIC X(100).
005600
005700     WORKING-STORAGE SECTION.
005800
005900*    REPORT LAYOUT AREA - TITLE, TWO HEADING LINES, ONE DETAIL
006000*    LINE, AND THE TWO TRAILER LINES PRINTED ONCE AT END OF RUN.
006100*    PAGE NUMBER IS THE ONLY VARIABLE FIELD ON THE TITLE LINE -
006200*    EVERYTHING ELSE IS CONSTANT TEXT CENTERED BY HAND WITH FILLER.
006300         01  W-TITLE-LINE.
006400             05  FILLER                 PIC X(30) VALUE SPACES.
006500             05  FILLER                 PIC X(21)
006600                     VALUE "ORDER POSTING REPORT".
006700             05  FILLER                 PIC X(28) VALUE SPACES.
006800             05  FILLER                 PIC X(06) VALUE "PAGE: ".
006900             05  W-PAGE-NUMBER          PIC ZZZ9.
007000
007100         01  W-HEADING-1.
007200             05  FILLER                 PIC X(13) VALUE "ORDER NUMBER".
007300             05  FILLER                 PIC X(05) VALUE SPACES.
007400             05  FILLER                 PIC X(08) VALUE "USER ID".
007500             05  FILLER                 PIC X(04) VALUE SPACES.
007600             05  FILLER                 PIC X(12) VALUE "TOTAL AMOUNT".
007700             05  FILLER                 PIC X(03) VALUE SPACES.
007800             05  FILLER                 PIC X(15) VALUE "DISCOUNT AMOUNT".
007900             05  FILLER                 PIC X(03) VALUE SPACES.
008000             05  FILLER                 PIC X(12) VALUE "FINAL AMOUNT".
008100             05  FILLER                 PIC X(03) VALUE SPACES.
008200             05  FILLER                 PIC X(09) VALUE "STATUS".
008300
008400         01  W-HEADING-2.
008500             05  FILLER                 PIC X(30)
008600                     VALUE "============================".
008700             05  FILLER                 PIC X(01) VALUE SPACES.
008800             05  FILLER                 PIC X(09)
008900                     VALUE "=========".
009000             05  FILLER                 PIC X(01) VALUE SPACES.
009100             05  FILLER                 PIC X(13)
009200                     VALUE "=============".
009300             05  FILLER                 PIC X(01) VALUE SPACES.
009400             05  FILLER                 PIC X(13)
009500                     VALUE "=============".
009600             05  FILLER                 PIC X(01) VALUE SPACES.
009700             05  FILLER                 PIC X(13)
009800                     VALUE "=============".
009900             05  FILLER                 PIC X(01) VALUE SPACES.
010000             05  FILLER                 PIC X(09) VALUE "=========".
010100
010200         01  W-DETAIL-LINE.
010300             05  D-ORD-NUMBER           PIC X(30).
010400             05  FILLER                 PIC X(01) VALUE SPACES.
010500             05  D-ORD-USER-ID          PIC Z(8)9.
010600             05  FILLER                 PIC X(01) VALUE SPACES.
010700             05  D-ORD-TOTAL-AMOUNT     PIC Z(9)9.99-.
010800             05  FILLER                 PIC X(01) VALUE SPACES.
010900             05  D-ORD-DISCOUNT-AMOUNT  PIC Z(9)9.99-.
011000             05  FILLER                 PIC X(01) VALUE SPACES.
011100             05  D-ORD-FINAL-AMOUNT     PIC Z(9)9.99-.
011200             05  FILLER                 PIC X(01) VALUE SPACES.
011300             05  D-ORD-STATUS           PIC X(09).
011400
011500*    TWO TRAILER LINES - COUNTS ON THE FIRST, DOLLAR SUMS ON THE
011600*    SECOND - WRITTEN ONCE AT END OF RUN BY FINALIZE-THE-RUN.
011700         01  W-TRAILER-LINE.
011800             05  FILLER                 PIC X(18)
011900                     VALUE "COUNT-OF-ORDERS...:".
012000             05  T-COUNT-OF-ORDERS      PIC ZZZ,ZZ9.
012100             05  FILLER                 PIC X(04) VALUE SPACES.
012200             05  FILLER                 PIC X(18)
012300                     VALUE "COUNT-REJECTED....:".
012400             05  T-COUNT-REJECTED       PIC ZZZ,ZZ9.
012500
012600         01  W-TRAILER-LINE-2.
012700             05  FILLER                 PIC X(18)
012800                     VALUE "SUM-TOTAL-AMOUNT..:".
012900             05  T-SUM-TOTAL-AMOUNT     PIC Z(9)9.99-.
013000             05  FILLER                 PIC X(04) VALUE SPACES.
013100             05  FILLER                 PIC X(18)
013200                     VALUE "SUM-DISCOUNT-AMT..:".
013300             05  T-SUM-DISCOUNT-AMOUNT  PIC Z(9)9.99-.
013400             05  FILLER                 PIC X(04) VALUE SPACES.
013500             05  FILLER                 PIC X(18)
013600                     VALUE "SUM-FINAL-AMOUNT..:".
013700             05  T-SUM-FINAL-AMOUNT     PIC Z(9)9.99-.
013800
013900*    RUN CONTROL SWITCHES AND COUNTERS - NO CONTROL BREAKS ON
014000*    THIS REPORT, SO THESE ARE THE ONLY ACCUMULATORS IN THE RUN.
014100         01  W-ORDER-EOF-SW             PIC X(01) VALUE "N".
014200             88  ORDER-OUT-EOF          VALUE "Y".
014300
014400         01  W-PRINTED-LINES            PIC S9(3) COMP VALUE ZERO.
014500             88  PAGE-FULL              VALUE 50 THRU 999.
014600
014700*    ACCUMULATED BY PRINT-ONE-ORDER-LINE AS EACH RECORD IS READ,
014800*    MOVED TO THE TRAILER LINE FIELDS BY FINALIZE-THE-RUN.
014900         01  W-RUN-COUNTS-AREA.
015000             05  W-COUNT-OF-ORDERS      PIC S9(7) COMP-3 VALUE ZERO.
015100             05  W-COUNT-REJECTED       PIC S9(7) COMP-3 VALUE ZERO.
015200             05  FILLER                 PIC X(08) VALUE SPACES.
015300
015400         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
015500                                          PIC X(22).
015600
015700*    DOLLAR ACCUMULATORS - A REJECTED ORDER'S ZERO AMOUNTS ADD
015800*    NOTHING TO ANY OF THE THREE SUMS.
015900         01  W-RUN-SUMS-AREA.
016000             05  W-SUM-TOTAL-AMOUNT     PIC S9(11)V99 COMP-3
016100                                          VALUE ZERO.
016200             05  W-SUM-DISCOUNT-AMOUNT  PIC S9(11)V99 COMP-3
016300                                          VALUE ZERO.
016400             05  W-SUM-FINAL-AMOUNT     PIC S9(11)V99 COMP-3
016500                                          VALUE ZERO.
016600             05  FILLER                 PIC X(08) VALUE SPACES.
016700
016800         01  W-RUN-SUMS-ALT REDEFINES W-RUN-SUMS-AREA
016900                                          PIC X(32).
017000
017100 PROCEDURE DIVISION.
017200
017300*    MAIN LINE - ONE DETAIL LINE PER RECORD UNTIL THE FILE IS
017400*    EXHAUSTED, THEN THE GRAND-TOTAL TRAILER.
017500     PERFORM INITIALIZE-THE-RUN.
017600     PERFORM PRINT-ONE-ORDER-LINE UNTIL ORDER-OUT-EOF.
017700     PERFORM FINALIZE-THE-RUN.
017800
017900     STOP RUN.
018000
018100*    OPENS BOTH FILES, PRINTS THE FIRST PAGE HEADING, AND PRIMES
018200*    THE SOLE READ OF ORDER-OUT-FILE BEFORE THE MAIN LOOP STARTS.
018300 INITIALIZE-THE-RUN.
018400     OPEN INPUT  ORDER-OUT-FILE.
018500     OPEN OUTPUT PRINTER-FILE.
018600     MOVE ZERO              TO W-PAGE-NUMBER.
018700     PERFORM PRINT-REPORT-HEADINGS.
018800     PERFORM 0100-READ-ORDER-OUT-REC
018900         THRU 0100-READ-ORDER-OUT-REC-EXIT.
019000
019100 INITIALIZE-THE-RUN-EXIT.
019200     EXIT.
019300
019400*    SOLE READ OF ORDER-OUT-FILE FOR THE WHOLE RUN.
019500 0100-READ-ORDER-OUT-REC.
019600     READ ORDER-OUT-FILE
019700         AT END
019800             SET ORDER-OUT-EOF TO TRUE
019900     END-READ.
020000
020100 0100-READ-ORDER-OUT-REC-EXIT.
020200     EXIT.
020300
020400*    ONE DETAIL LINE PER ORDER-OUT RECORD, ACCEPTED OR REJECTED
020500*    ALIKE - A REJECTED ORDER STILL COUNTS TOWARD COUNT-OF-ORDERS
020600*    AND THE DOLLAR TOTALS (ITS AMOUNTS ARE ALL ZERO), AND IS ALSO
020700*    TALLIED SEPARATELY INTO COUNT-REJECTED FOR THE TRAILER LINE.
020800 PRINT-ONE-ORDER-LINE.
020900     IF PAGE-FULL
021000         PERFORM PRINT-REPORT-HEADINGS
021100     END-IF.
021200
021300     MOVE ORD-NUMBER            TO D-ORD-NUMBER.
021400     MOVE ORD-USER-ID           TO D-ORD-USER-ID.
021500     MOVE ORD-TOTAL-AMOUNT      TO D-ORD-TOTAL-AMOUNT.
021600     MOVE ORD-DISCOUNT-AMOUNT   TO D-ORD-DISCOUNT-AMOUNT.
021700     MOVE ORD-FINAL-AMOUNT      TO D-ORD-FINAL-AMOUNT.
021800     MOVE ORD-STATUS            TO D-ORD-STATUS.
021900
022000     MOVE W-DETAIL-LINE         TO PRINTER-RECORD.
022100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
022200     ADD 1                      TO W-PRINTED-LINES.
022300
022400     ADD 1                      TO W-COUNT-OF-ORDERS.
022500     ADD ORD-TOTAL-AMOUNT       TO W-SUM-TOTAL-AMOUNT.
022600     ADD ORD-DISCOUNT-AMOUNT    TO W-SUM-DISCOUNT-AMOUNT.
022700     ADD ORD-FINAL-AMOUNT       TO W-SUM-FINAL-AMOUNT.
022800     IF ORD-STATUS-REJECTED
022900         ADD 1                  TO W-COUNT-REJECTED
023000     END-IF.
023100
023200     PERFORM 0100-READ-ORDER-OUT-REC
023300         THRU 0100-READ-ORDER-OUT-REC-EXIT.
023400
023500 PRINT-ONE-ORDER-LINE-EXIT.
023600     EXIT.
023700
023800*    BREAKS TO A NEW PAGE AT RUN START AND WHENEVER PAGE-FULL
023900*    TRIPS - SAME 50-LINE THRESHOLD AS THE OTHER SHOP LISTINGS.
024000 PRINT-REPORT-HEADINGS.
024100     ADD 1                      TO W-PAGE-NUMBER.
024200     MOVE W-TITLE-LINE          TO PRINTER-RECORD.
024300     WRITE PRINTER-RECORD AFTER ADVANCING C01.
024400     MOVE SPACES                TO PRINTER-RECORD.
024500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
024600     MOVE W-HEADING-1           TO PRINTER-RECORD.
024700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
024800     MOVE W-HEADING-2           TO PRINTER-RECORD.
024900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025000     MOVE ZERO                  TO W-PRINTED-LINES.
025100
025200 PRINT-REPORT-HEADINGS-EXIT.
025300     EXIT.
025400
025500*    ONE GRAND-TOTAL TRAILER FOR THE WHOLE FILE - THERE ARE NO
025600*    CONTROL BREAKS ON THIS REPORT, SO THIS IS THE ONLY SUBTOTAL.
025700 FINALIZE-THE-RUN.
025800     MOVE W-COUNT-OF-ORDERS      TO T-COUNT-OF-ORDERS.
025900     MOVE W-COUNT-REJECTED       TO T-COUNT-REJECTED.
026000     MOVE W-SUM-TOTAL-AMOUNT     TO T-SUM-TOTAL-AMOUNT.
026100     MOVE W-SUM-DISCOUNT-AMOUNT  TO T-SUM-DISCOUNT-AMOUNT.
026200     MOVE W-SUM-FINAL-AMOUNT     TO T-SUM-FINAL-AMOUNT.
026300
026400     MOVE SPACES                 TO PRINTER-RECORD.
026500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
026600     MOVE W-TRAILER-LINE         TO PRINTER-RECORD.
026700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
026800     MOVE W-TRAILER-LINE-2       TO PRINTER-RECORD.
026900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
027000
027100     CLOSE ORDER-OUT-FILE.
027200     CLOSE PRINTER-FILE.
027300
027400 FINALIZE-THE-RUN-EXIT.
027500     EXIT.
