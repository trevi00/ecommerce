000100*-----------------------------------------------------------------
000200*  SLUSRCPN.CBL  -  SELECT CLAUSE FOR THE USER-COUPON FILE.
000300*  TRACKS WHICH COUPONS HAVE BEEN ISSUED TO WHICH USERS AND WHETHER
000400*  THEY HAVE BEEN REDEEMED.  SORTED BY UC-USER-ID, UC-COUPON-ID.
000500*-----------------------------------------------------------------
000600*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
000700*-----------------------------------------------------------------
000800
000900     SELECT USER-COUPON-FILE
001000         ASSIGN TO "USER-COUPON-FILE"
001100         ORGANIZATION IS SEQUENTIAL.
001200
001300     SELECT USER-COUPON-OUT-FILE
001400         ASSIGN TO "USER-COUPON-OUT-FILE"
001500         ORGANIZATION IS SEQUENTIAL.
