000100*-----------------------------------------------------------------
000200*  ORDER-STATUS-UPDATE
000300*  APPLIES CONFIRM ("F") AND CANCEL ("X") ACTION GROUPS FROM
000400*  ORDER-ITEM-IN-FILE AGAINST YESTERDAY'S POSTED ORDERS.  THIS RUN
000500*  NEVER TOUCHES "C" (NEW ORDER) GROUPS - THOSE BELONG TO
000600*  ORDER-ITEM-PRICING AND ORDER-FROM-CART, EARLIER IN THE SAME JOB
000700*  STREAM.  ORDER-MASTER-IN-FILE IS LAST RUN'S ORDER-OUT-FILE,
000800*  CARRIED FORWARD UNDER THE OLD-MASTER NAME BY THE JCL BETWEEN
000900*  STEPS; THIS PROGRAM READS IT AS THE OLD MASTER AND WRITES A NEW
001000*  ORDER-OUT-FILE GENERATION - THE USUAL SEQUENTIAL MATCH/UPDATE.
001100*  BOTH FILES MUST BE IN ASCENDING ORDER-ID SEQUENCE FOR THE MATCH
001200*  TO WORK; THE SAME SORT STEP THAT GROUPS ORDER-ITEM-IN-FILE BY
001300*  ORDER KEEPS IT IN THAT SEQUENCE.
001400*
001500*  CONFIRM IS HONOURED ONLY FROM PENDING; CANCEL ONLY FROM PENDING
001600*  OR CONFIRMED.  ANY OTHER CURRENT STATUS LEAVES THE ORDER
001700*  UNCHANGED AND COUNTS AS A REJECTED TRANSITION.  A SUCCESSFUL
001800*  CANCEL RESTORES STOCK FOR EVERY LINE CARRIED ON THE CANCEL
001900*  TRANSACTION'S OWN DETAIL LINES.
002000*-----------------------------------------------------------------
002100*  CHANGE LOG
002200*  95/08/30  DJP  OPS-0301  ORIGINAL MEMBER.
002300*  98/10/06  SAB  OPS-0512  CONVERTED THE PRODUCT LOOKUP TO THE
002400*                           IN-MEMORY TABLE/SEARCH ALL SCHEME WHEN
002500*                           THE KEYED PRODUCT FILE WAS RETIRED.
002600*  01/05/21  KRW  OPS-0624  RENUMBERED BOTH READS (0100 FOR ORDER-
002700*                           ITEM-IN, 0200 FOR ORDER-MASTER-IN) WITH
002800*                           PERFORM ... THRU CALLS, SAME AS THE
002900*                           OTHER SEQUENTIAL UPDATE STREAMS.
003000*-----------------------------------------------------------------
003100
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  order-status-update.
003400 AUTHOR.  D J PETRAKIS.
003500 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
003600 DATE-WRITTEN.  08/30/95.
003700 DATE-COMPILED.
003800 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100     CONFIGURATION SECTION.
004200     SPECIAL-NAMES.
004300         C01 IS TOP-OF-FORM.
004400
004500     INPUT-OUTPUT SECTION.
004600     FILE-CONTROL.
004700
004800         COPY "SLPROD.CBL".
004900         COPY "SLORDIT.CBL".
005000         COPY "SLORDMS.CBL".
005100         COPY "SLORDOU.CBL".
005200
005300 DATA DIVISION.
005400     FILE SECTION.
005500
005600         COPY "FDPROD.CBL".
005700         COPY "FDORDIT.CBL".
005800         COPY "FDORDMS.CBL".
005900         COPY "FDORDOU.CBL".
006000
006100     WORKING-STORAGE SECTION.
006200
006300*    wsprod01 HOLDS THE IN-MEMORY PRODUCT TABLE (SHARED WITH THE
006400*    PRICING AND CART STREAMS); wsordgrp HOLDS THE ONE-GROUP-AT-A-
006500*    TIME DETAIL-LINE TABLE BUILT BY GET-NEXT-TRANS-GROUP.
006600         COPY "wsprod01.cbl".
006700         COPY "wsordgrp.cbl".
006800
006900*    THREE EOF SWITCHES - THE PHYSICAL TRANS FILE, THE LOGICAL
007000*    TRANS-GROUP LEVEL BUILT ON TOP OF IT, AND THE MASTER FILE -
007100*    PLUS THE WORK AREAS CARRIED BETWEEN GET-NEXT-TRANS-GROUP CALLS.
007200         01  W-TRANS-FILE-EOF-SW          PIC X VALUE "N".
007300             88  TRANS-FILE-EOF           VALUE "Y".
007400
007500         01  W-TRANS-GROUP-EOF-SW         PIC X VALUE "N".
007600             88  NO-MORE-TRANS-GROUPS     VALUE "Y".
007700
007800         01  W-MASTER-EOF-SW              PIC X VALUE "N".
007900             88  MASTER-FILE-EOF          VALUE "Y".
008000
008100         01  W-CURRENT-TRANS-ORDER-ID     PIC 9(9).
008200
008300         01  W-CURRENT-TRANS-ACTION       PIC X(1).
008400             88  WCT-CONFIRM              VALUE "F".
008500             88  WCT-CANCEL               VALUE "X".
008600
008700         01  W-NEW-ORDER-STATUS           PIC X(9).
008800
008900*    RUN TOTALS DISPLAYED TO THE JOB LOG AT END - CONFIRMED,
009000*    CANCELLED, REJECTED AND CARRIED SHOULD ADD BACK TO THE COMBINED
009100*    TRANS-GROUP AND MASTER RECORD COUNTS.
009200         01  W-RUN-COUNTS-AREA.
009300             05  W-CONFIRMED-CT           PIC S9(7) COMP-3 VALUE ZERO.
009400             05  W-CANCELLED-CT           PIC S9(7) COMP-3 VALUE ZERO.
009500             05  W-TRANS-REJECTED-CT      PIC S9(7) COMP-3 VALUE ZERO.
009600             05  W-MASTERS-CARRIED-CT     PIC S9(7) COMP-3 VALUE ZERO.
009700             05  FILLER                   PIC X(08) VALUE SPACES.
009800
009900         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
010000                                          PIC X(36).
010100
010200         01  W-RUN-COUNTS-DISPLAY-LINE.
010300             05  FILLER                   PIC X(13)
010400                     VALUE "CONFIRMED...:".
010500             05  RC-CONFIRMED             PIC ZZZ,ZZ9.
010600             05  FILLER                   PIC X(13)
010700                     VALUE "  CANCELLED.:".
010800             05  RC-CANCELLED             PIC ZZZ,ZZ9.
010900             05  FILLER                   PIC X(13)
011000                     VALUE "  REJECTED..:".
011100             05  RC-REJECTED              PIC ZZZ,ZZ9.
011200
011300 PROCEDURE DIVISION.
011400
011500     PERFORM INITIALIZE-THE-RUN.
011600     PERFORM MATCH-ONE-MASTER
011700         UNTIL MASTER-FILE-EOF.
011800     PERFORM FINALIZE-THE-RUN.
011900
012000     STOP RUN.
012100
012200*    LOADS THE PRODUCT TABLE FOR STOCK RESTORE ON A CANCEL, OPENS
012300*    ALL THREE FILES, AND PRIMES THE TRANS-GROUP AND MASTER LEGS OF
012400*    THE MATCH.
012500 INITIALIZE-THE-RUN.
012600     PERFORM LOAD-PRODUCT-TABLE.
012700     OPEN INPUT  ORDER-ITEM-IN-FILE.
012800     OPEN INPUT  ORDER-MASTER-IN-FILE.
012900     OPEN OUTPUT ORDER-OUT-FILE.
013000     PERFORM 0100-READ-ORDER-ITEM-IN-REC
013100         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.
013200     PERFORM GET-NEXT-TRANS-GROUP.
013300     PERFORM 0200-READ-MASTER-REC
013400         THRU 0200-READ-MASTER-REC-EXIT.
013500
013600 INITIALIZE-THE-RUN-EXIT.
013700     EXIT.
013800
013900*    SOLE PHYSICAL READ OF ORDER-ITEM-IN-FILE - EVERY OTHER
014000*    PARAGRAPH IN THE TRANS-GROUP LOGIC PERFORMS THIS ONE, NEVER
014100*    ISSUES ITS OWN READ.
014200 0100-READ-ORDER-ITEM-IN-REC.
014300     READ ORDER-ITEM-IN-FILE
014400         AT END
014500             MOVE "Y"               TO W-TRANS-FILE-EOF-SW
014600     END-READ.
014700
014800 0100-READ-ORDER-ITEM-IN-REC-EXIT.
014900     EXIT.
015000
015100*    SOLE READ OF THE CARRIED-FORWARD OLD MASTER.
015200 0200-READ-MASTER-REC.
015300     READ ORDER-MASTER-IN-FILE
015400         AT END
015500             MOVE "Y"               TO W-MASTER-EOF-SW
015600     END-READ.
015700
015800 0200-READ-MASTER-REC-EXIT.
015900     EXIT.
016000
016100*    SKIPS PAST ANY "C" (NEW ORDER) GROUPS - THIS RUN DOES NOT
016200*    TOUCH THEM - AND COLLECTS THE NEXT CONFIRM OR CANCEL GROUP'S
016300*    DETAIL LINES INTO THE SHARED ORDER-GROUP TABLE.
016400 GET-NEXT-TRANS-GROUP.
016500     PERFORM FIND-NEXT-RELEVANT-HEADER
016600         UNTIL TRANS-FILE-EOF
016700            OR (OII-HEADER-REC
016800                AND (OIH-ACTION-CONFIRM OR OIH-ACTION-CANCEL)).
016900     IF TRANS-FILE-EOF
017000         MOVE "Y"                   TO W-TRANS-GROUP-EOF-SW
017100         MOVE 999999999             TO W-CURRENT-TRANS-ORDER-ID
017200     ELSE
017300         MOVE OIH-ORDER-ID          TO W-CURRENT-TRANS-ORDER-ID
017400         MOVE OIH-ACTION-CD         TO W-CURRENT-TRANS-ACTION
017500         MOVE ZERO                  TO OG-LINE-COUNT
017600         PERFORM 0100-READ-ORDER-ITEM-IN-REC
017700             THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
017800         PERFORM COLLECT-ONE-TRANS-DETAIL-LINE
017900             UNTIL TRANS-FILE-EOF
018000                OR OII-HEADER-REC
018100     END-IF.
018200
018300 GET-NEXT-TRANS-GROUP-EXIT.
018400     EXIT.
018500
018600*    SKIPS ONE HEADER-AND-DETAILS GROUP WHEN IT IS A "C" (CREATE)
018700*    GROUP, OR ADVANCES ONE RECORD WHEN CURRENTLY SITTING ON A
018800*    DETAIL LINE - LEAVES THE FILE POSITIONED ON THE NEXT HEADER.
018900 FIND-NEXT-RELEVANT-HEADER.
019000     IF OII-HEADER-REC AND OIH-ACTION-CREATE
019100         PERFORM 0100-READ-ORDER-ITEM-IN-REC
019200             THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
019300         PERFORM SKIP-ONE-CREATE-DETAIL-LINE
019400             UNTIL TRANS-FILE-EOF
019500                OR OII-HEADER-REC
019600     ELSE
019700         IF NOT OII-HEADER-REC
019800             PERFORM 0100-READ-ORDER-ITEM-IN-REC
019900                 THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
020000         END-IF
020100     END-IF.
020200
020300 FIND-NEXT-RELEVANT-HEADER-EXIT.
020400     EXIT.
020500
020600 SKIP-ONE-CREATE-DETAIL-LINE.
020700     PERFORM 0100-READ-ORDER-ITEM-IN-REC
020800         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.
020900
021000 SKIP-ONE-CREATE-DETAIL-LINE-EXIT.
021100     EXIT.
021200
021300 COLLECT-ONE-TRANS-DETAIL-LINE.
021400     ADD 1                          TO OG-LINE-COUNT.
021500     SET OG-IDX                     TO OG-LINE-COUNT.
021600     MOVE OID-PRODUCT-ID            TO OG-PRODUCT-ID (OG-IDX).
021700     MOVE OID-QUANTITY              TO OG-QUANTITY (OG-IDX).
021800     PERFORM 0100-READ-ORDER-ITEM-IN-REC
021900         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.
022000
022100 COLLECT-ONE-TRANS-DETAIL-LINE-EXIT.
022200     EXIT.
022300
022400*    MATCHES THE CURRENT TRANS GROUP TO THE CURRENT MASTER BY
022500*    ORDER-ID.  AN ORPHAN TRANS GROUP (NO MATCHING MASTER) IS
022600*    SKIPPED WITHOUT BEING COUNTED; A MASTER WITH NO MATCHING TRANS
022700*    GROUP IS CARRIED FORWARD UNCHANGED.
022800 MATCH-ONE-MASTER.
022900     PERFORM SKIP-ORPHAN-TRANS-GROUP
023000         UNTIL NO-MORE-TRANS-GROUPS
023100            OR W-CURRENT-TRANS-ORDER-ID NOT < ORM-ID.
023200     MOVE ORM-STATUS                TO W-NEW-ORDER-STATUS.
023300     IF NOT NO-MORE-TRANS-GROUPS
023400        AND W-CURRENT-TRANS-ORDER-ID = ORM-ID
023500         PERFORM APPLY-TRANSACTION-TO-MASTER
023600         PERFORM GET-NEXT-TRANS-GROUP
023700     ELSE
023800         ADD 1                      TO W-MASTERS-CARRIED-CT
023900     END-IF.
024000     PERFORM WRITE-NEW-MASTER-REC.
024100     PERFORM 0200-READ-MASTER-REC
024200         THRU 0200-READ-MASTER-REC-EXIT.
024300
024400 MATCH-ONE-MASTER-EXIT.
024500     EXIT.
024600
024700*    A TRANS GROUP KEYED TO AN ORDER-ID NOT ON THE MASTER IS
024800*    SILENTLY DROPPED - THERE IS NO ORDER TO CONFIRM OR CANCEL.
024900 SKIP-ORPHAN-TRANS-GROUP.
025000     PERFORM GET-NEXT-TRANS-GROUP.
025100
025200 SKIP-ORPHAN-TRANS-GROUP-EXIT.
025300     EXIT.
025400
025500*    CONFIRM IS HONOURED ONLY FROM PENDING; CANCEL FROM EITHER
025600*    PENDING OR CONFIRMED.  A CANCEL THAT GOES THROUGH ALSO RESTORES
025700*    STOCK FOR EVERY LINE ON THE CANCEL TRANSACTION.
025800 APPLY-TRANSACTION-TO-MASTER.
025900     IF WCT-CONFIRM
026000         IF ORM-STATUS-PENDING
026100             MOVE "CONFIRMED"       TO W-NEW-ORDER-STATUS
026200             ADD 1                  TO W-CONFIRMED-CT
026300         ELSE
026400             ADD 1                  TO W-TRANS-REJECTED-CT
026500         END-IF
026600     ELSE
026700         IF ORM-STATUS-PENDING OR ORM-STATUS-CONFIRMED
026800             MOVE "CANCELLED"       TO W-NEW-ORDER-STATUS
026900             PERFORM RESTORE-ORDER-GROUP-STOCK
027000             ADD 1                  TO W-CANCELLED-CT
027100         ELSE
027200             ADD 1                  TO W-TRANS-REJECTED-CT
027300         END-IF
027400     END-IF.
027500
027600 APPLY-TRANSACTION-TO-MASTER-EXIT.
027700     EXIT.
027800
027900*    COMMON TO BOTH THE APPLIED AND THE CARRIED-FORWARD PATHS -
028000*    EVERY FIELD BUT STATUS MOVES STRAIGHT FROM THE OLD MASTER.
028100 WRITE-NEW-MASTER-REC.
028200     MOVE ORM-ID                    TO ORD-ID.
028300     MOVE ORM-USER-ID                TO ORD-USER-ID.
028400     MOVE ORM-NUMBER                 TO ORD-NUMBER.
028500     MOVE ORM-TOTAL-AMOUNT           TO ORD-TOTAL-AMOUNT.
028600     MOVE ORM-DISCOUNT-AMOUNT        TO ORD-DISCOUNT-AMOUNT.
028700     MOVE ORM-FINAL-AMOUNT           TO ORD-FINAL-AMOUNT.
028800     MOVE W-NEW-ORDER-STATUS         TO ORD-STATUS.
028900     WRITE ORDER-OUT-RECORD.
029000
029100 WRITE-NEW-MASTER-REC-EXIT.
029200     EXIT.
029300
029400*    SAVES THE PRODUCT TABLE BACK TO PRODUCT-FILE SO THIS RUN'S
029500*    CANCEL-DRIVEN STOCK RESTORES CARRY INTO THE NEXT PRICING RUN,
029600*    THEN DISPLAYS THE RUN COUNTS TO THE JOB LOG.
029700 FINALIZE-THE-RUN.
029800     PERFORM SAVE-PRODUCT-TABLE.
029900     CLOSE ORDER-ITEM-IN-FILE
030000           ORDER-MASTER-IN-FILE
030100           ORDER-OUT-FILE.
030200     MOVE W-CONFIRMED-CT            TO RC-CONFIRMED.
030300     MOVE W-CANCELLED-CT            TO RC-CANCELLED.
030400     MOVE W-TRANS-REJECTED-CT       TO RC-REJECTED.
030500     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.
030600
030700 FINALIZE-THE-RUN-EXIT.
030800     EXIT.
030900
031000     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
031100     COPY "PL-POST-STOCK.CBL".
031200     COPY "PL-PRICE-ORDER-GROUP.CBL".
