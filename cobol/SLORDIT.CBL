000100*-----------------------------------------------------------------
000200*  SLORDIT.CBL  -  SELECT CLAUSE FOR THE ORDER-ITEM INPUT FILE.
000300*-----------------------------------------------------------------
000400*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
000500*-----------------------------------------------------------------
000600
000700     SELECT ORDER-ITEM-IN-FILE
000800         ASSIGN TO "ORDER-ITEM-IN-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL.
