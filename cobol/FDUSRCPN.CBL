000100*-----------------------------------------------------------------
000200*  FDUSRCPN.CBL  -  USER-COUPON RECORD.
000300*  ONE ROW PER COUPON ISSUED TO A USER.  UC-STATUS MOVES AVAILABLE
000400*  -> USED WHEN THE COUPON-DISCOUNT ROUTINE APPLIES IT TO AN ORDER,
000500*  OR AVAILABLE -> EXPIRED WHEN THE NIGHTLY EXPIRATION RUN FINDS
000600*  THE PARENT COUPON PAST ITS CPN-VALID-TO DATE.
000700*-----------------------------------------------------------------
000800*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
000900*  97/04/02  TMW  OPS-0431  ADDED UCO-STATUS-CD, A PACKED MIRROR OF
001000*                           UCO-STATUS FOR ANY FUTURE RUN'S QUICK
001100*                           88-LEVEL TESTS - SEE ORD-STATUS-CD IN
001200*                           FDORDOU.CBL FOR THE SAME IDEA ON THE
001300*                           ORDER SIDE.
001400*-----------------------------------------------------------------
001500
001600     FD  USER-COUPON-FILE
001700         LABEL RECORDS ARE STANDARD.
001800
001900     01  USER-COUPON-RECORD.
002000         05  UC-ID                     PIC 9(9).
002100         05  UC-USER-ID                PIC 9(9).
002200         05  UC-COUPON-ID              PIC 9(9).
002300         05  UC-ORDER-ID               PIC 9(9).
002400         05  UC-STATUS                 PIC X(9).
002500             88  UC-AVAILABLE          VALUE "AVAILABLE".
002600             88  UC-USED               VALUE "USED".
002700             88  UC-EXPIRED            VALUE "EXPIRED".
002800         05  UC-ISSUED-DATE            PIC 9(8).
002900         05  UC-USED-DATE              PIC 9(8).
003000         05  FILLER                    PIC X(05).
003100
003200     FD  USER-COUPON-OUT-FILE
003300         LABEL RECORDS ARE STANDARD.
003400
003500     01  USER-COUPON-OUT-RECORD.
003600         05  UCO-ID                    PIC 9(9).
003700         05  UCO-USER-ID               PIC 9(9).
003800         05  UCO-COUPON-ID             PIC 9(9).
003900         05  UCO-ORDER-ID              PIC 9(9).
004000         05  UCO-STATUS                PIC X(9).
004100         05  UCO-ISSUED-DATE           PIC 9(8).
004200         05  UCO-USED-DATE             PIC 9(8).
004300         05  FILLER                    PIC X(05).
004400
004500     01  UCO-STATUS-CD REDEFINES UCO-STATUS.
004600         05  UCO-STATUS-CD-1           PIC X(01).
004700             88  UCO-CD-AVAILABLE      VALUE "A".
004800             88  UCO-CD-USED           VALUE "U".
004900             88  UCO-CD-EXPIRED        VALUE "X".
005000         05  FILLER                    PIC X(08).
