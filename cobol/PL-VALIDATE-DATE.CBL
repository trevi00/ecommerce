000100*-----------------------------------------------------------------
000200*  PL-VALIDATE-DATE.CBL  -  RANGE-CHECKS A CCYYMMDD DATE FIELD
000300*  MOVED INTO GDTV-DATE-CCYY-MM-DD.  SETS GDTV-DATE-IS-VALID.
000400*  USED BY COUPON-MASTER-LOAD TO REJECT A COUPON RECORD WHOSE
000500*  CPN-VALID-FROM OR CPN-VALID-TO IS NOT A REAL CALENDAR DATE.
000600*-----------------------------------------------------------------
000700*  88/05/14  RMH  OPS-0040  ORIGINAL MEMBER.
000800*  01/06/04  KRW  OPS-0630  RENUMBERED COMPUTE-DAYS-IN-FEBRUARY TO
000900*                           0100-COMPUTE-DAYS-IN-FEBRUARY WITH A
001000*                           PERFORM ... THRU CALL, MATCHING THE
001100*                           NUMBERED-PARAGRAPH CONVENTION NOW USED
001200*                           ACROSS THE STREAM.
001300*-----------------------------------------------------------------
001400
001500*    PERFORMED ONCE BY THE CALLING PROGRAM BEFORE ANY DATE IS
001600*    VALIDATED - FEBRUARY'S ENTRY IS A PLACEHOLDER, OVERWRITTEN
001700*    EACH CALL BY COMPUTE-DAYS-IN-FEBRUARY FOR THE YEAR AT HAND.
001800     LOAD-DAYS-IN-MONTH-TABLE.
001900         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (1).
002000         MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2).
002100         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (3).
002200         MOVE 30 TO GDTV-TABLE-MONTH-DAYS (4).
002300         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (5).
002400         MOVE 30 TO GDTV-TABLE-MONTH-DAYS (6).
002500         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (7).
002600         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (8).
002700         MOVE 30 TO GDTV-TABLE-MONTH-DAYS (9).
002800         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (10).
002900         MOVE 30 TO GDTV-TABLE-MONTH-DAYS (11).
003000         MOVE 31 TO GDTV-TABLE-MONTH-DAYS (12).
003100
003200     LOAD-DAYS-IN-MONTH-TABLE-EXIT.
003300         EXIT.
003400
003500*    REJECTS A ZERO CCYY OR AN OUT-OF-RANGE MONTH BEFORE EVEN
003600*    COMPUTING THE LEAP-YEAR FEBRUARY COUNT - GDTV-DATE-IS-VALID
003700*    STAYS FALSE ON EITHER GO TO EXIT BELOW.
003800     VALIDATE-CCYYMMDD-DATE.
003900         SET GDTV-DATE-IS-VALID     TO FALSE.
004000         IF GDTV-DATE-CCYY = ZERO
004100             GO TO VALIDATE-CCYYMMDD-DATE-EXIT
004200         END-IF.
004300         IF NOT GDTV-MONTH-VALID
004400             GO TO VALIDATE-CCYYMMDD-DATE-EXIT
004500         END-IF.
004600         PERFORM 0100-COMPUTE-DAYS-IN-FEBRUARY
004700             THRU 0100-COMPUTE-DAYS-IN-FEBRUARY-EXIT.
004800         SET GDTV-MO-IDX            TO GDTV-DATE-MM.
004900         MOVE GDTV-TABLE-MONTH-DAYS (GDTV-MO-IDX)
005000                                     TO GDTV-LEAP-YEAR-DUMMY-QUO.
005100         IF GDTV-DATE-MM = 2
005200             MOVE GDTV-DAYS-IN-FEBRUARY TO GDTV-LEAP-YEAR-DUMMY-QUO
005300         END-IF.
005400         IF GDTV-DATE-DD > ZERO
005500                 AND GDTV-DATE-DD NOT > GDTV-LEAP-YEAR-DUMMY-QUO
005600             SET GDTV-DATE-IS-VALID TO TRUE
005700         END-IF.
005800
005900     VALIDATE-CCYYMMDD-DATE-EXIT.
006000         EXIT.
006100
006200*    STANDARD DIVIDE-BY-4/100/400 LEAP YEAR TEST - GDTV-DAYS-IN-
006300*    FEBRUARY IS RECOMPUTED EVERY CALL SINCE A COUPON RUN VALIDATES
006400*    DATES FROM MANY DIFFERENT YEARS IN THE SAME PASS.
006500     0100-COMPUTE-DAYS-IN-FEBRUARY.
006600         MOVE 28                    TO GDTV-DAYS-IN-FEBRUARY.
006700         DIVIDE GDTV-DATE-CCYY BY 4
006800             GIVING GDTV-LEAP-YEAR-DUMMY-QUO
006900             REMAINDER GDTV-LEAP-YEAR-REMAINDER-4.
007000         IF GDTV-LEAP-YEAR-REMAINDER-4 = ZERO
007100             MOVE 29                TO GDTV-DAYS-IN-FEBRUARY
007200             DIVIDE GDTV-DATE-CCYY BY 100
007300                 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
007400                 REMAINDER GDTV-LEAP-YEAR-REMAINDER-100
007500             IF GDTV-LEAP-YEAR-REMAINDER-100 = ZERO
007600                 MOVE 28            TO GDTV-DAYS-IN-FEBRUARY
007700                 DIVIDE GDTV-DATE-CCYY BY 400
007800                     GIVING GDTV-LEAP-YEAR-DUMMY-QUO
007900                     REMAINDER GDTV-LEAP-YEAR-REMAINDER-400
008000                 IF GDTV-LEAP-YEAR-REMAINDER-400 = ZERO
008100                     MOVE 29        TO GDTV-DAYS-IN-FEBRUARY
008200                 END-IF
008300             END-IF
008400         END-IF.
008500
008600     0100-COMPUTE-DAYS-IN-FEBRUARY-EXIT.
008700         EXIT.
