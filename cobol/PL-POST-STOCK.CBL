000100*-----------------------------------------------------------------
000200*  PL-POST-STOCK.CBL  -  APPLIES A STOCK MOVEMENT TO THE PRODUCT
000300*  TABLE ENTRY LOCATED BY PL-LOOK-FOR-PRODUCT-RECORD, AND WRITES
000400*  THE UPDATED TABLE BACK OUT TO PRODUCT-OUT-FILE AT END OF RUN SO
000500*  THE NEXT LOAD RUN PICKS UP THE POSTED QUANTITY.  DECREASE-STOCK
000600*  IS RE-VALIDATED AGAINST THE CURRENT TABLE QUANTITY AT POST TIME,
000700*  NOT JUST AT PRICING TIME, SINCE TWO LINES OF THE SAME RUN MAY
000800*  WANT THE SAME PRODUCT.
000900*-----------------------------------------------------------------
001000*  98/10/06  SAB  OPS-0512  ORIGINAL MEMBER.
001100*  01/06/04  KRW  OPS-0628  RENUMBERED WRITE-PRODUCT-TABLE-ENTRY TO
001200*                           0100-WRITE-PRODUCT-TABLE-ENTRY WITH A
001300*                           PERFORM ... THRU VARYING CALL, MATCHING
001400*                           THE TABLE-SAVE CONVENTION USED ELSEWHERE.
001500*-----------------------------------------------------------------
001600
001700*    RE-CHECKS THE TABLE QUANTITY AT POST TIME RATHER THAN TRUSTING
001800*    WHATEVER WAS TRUE WHEN THE LINE WAS PRICED - TWO LINES OF THE
001900*    SAME RUN CAN WANT THE SAME PRODUCT.
002000     DECREASE-PRODUCT-STOCK.
002100         MOVE "N"                   TO W-STOCK-REJECT-SW.
002200         IF PT-PROD-STOCK-QTY (PT-IDX) < W-STOCK-MOVE-QTY
002300             MOVE "Y"               TO W-STOCK-REJECT-SW
002400         ELSE
002500             SUBTRACT W-STOCK-MOVE-QTY
002600                 FROM PT-PROD-STOCK-QTY (PT-IDX)
002700         END-IF.
002800
002900     DECREASE-PRODUCT-STOCK-EXIT.
003000         EXIT.
003100
003200     INCREASE-PRODUCT-STOCK.
003300         ADD W-STOCK-MOVE-QTY TO PT-PROD-STOCK-QTY (PT-IDX).
003400
003500     INCREASE-PRODUCT-STOCK-EXIT.
003600         EXIT.
003700
003800*    WRITES THE WHOLE IN-MEMORY PROD-TABLE OUT AS THE NEXT RUN'S
003900*    PRODUCT-OUT-FILE GENERATION - CALLED ONCE AT END OF RUN BY ANY
004000*    PROGRAM THAT POSTED STOCK MOVEMENTS THIS RUN.
004100     SAVE-PRODUCT-TABLE.
004200         OPEN OUTPUT PRODUCT-OUT-FILE.
004300         PERFORM 0100-WRITE-PRODUCT-TABLE-ENTRY
004400             THRU 0100-WRITE-PRODUCT-TABLE-ENTRY-EXIT
004500             VARYING PT-IDX FROM 1 BY 1
004600             UNTIL PT-IDX > PT-ENTRY-COUNT.
004700         CLOSE PRODUCT-OUT-FILE.
004800
004900     SAVE-PRODUCT-TABLE-EXIT.
005000         EXIT.
005100
005200     0100-WRITE-PRODUCT-TABLE-ENTRY.
005300         MOVE PT-PROD-ID    (PT-IDX) TO POU-ID.
005400         MOVE PT-PROD-NAME  (PT-IDX) TO POU-NAME.
005500         MOVE PT-PROD-DESC  (PT-IDX) TO POU-DESC.
005600         MOVE PT-PROD-PRICE (PT-IDX) TO POU-PRICE.
005700         MOVE PT-PROD-STOCK-QTY (PT-IDX)
005800                                      TO POU-STOCK-QTY.
005900         MOVE PT-PROD-CATEGORY (PT-IDX)
006000                                      TO POU-CATEGORY.
006100         WRITE PRODUCT-OUT-RECORD.
006200
006300     0100-WRITE-PRODUCT-TABLE-ENTRY-EXIT.
006400         EXIT.
