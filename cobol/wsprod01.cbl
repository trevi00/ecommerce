000100*-----------------------------------------------------------------
000200*  wsprod01.cbl  -  WORKING-STORAGE FOR PL-LOOK-FOR-PRODUCT-RECORD
000300*  AND PL-POST-STOCK.  PRODUCT-FILE IS LOADED ONCE AT THE START OF
000400*  THE RUN INTO PROD-TABLE AND SEARCHED/UPDATED IN MEMORY; THE
000500*  TABLE IS WRITTEN BACK TO PRODUCT-OUT-FILE AT END OF RUN SO THE
000600*  NEXT RUN PICKS UP THE POSTED STOCK.  NO INDEXED (KSDS) FILE IS
000700*  AVAILABLE ON THIS SYSTEM FOR RANDOM PRODUCT LOOKUP.
000800*-----------------------------------------------------------------
000900*  98/10/06  SAB  OPS-0512  ORIGINAL MEMBER - REPLACES THE KEYED
001000*                           VENDOR-STYLE RANDOM READ, WHICH THIS
001100*                           SHOP'S PRODUCT FILE CANNOT SUPPORT.
001200*-----------------------------------------------------------------
001300
001400     01  PROD-TABLE-AREA.
001500         05  PT-ENTRY-COUNT            PIC S9(4) COMP VALUE ZERO.
001600         05  PROD-TABLE OCCURS 1 TO 2000 TIMES
001700                 DEPENDING ON PT-ENTRY-COUNT
001800                 ASCENDING KEY IS PT-PROD-ID
001900                 INDEXED BY PT-IDX.
002000             10  PT-PROD-ID            PIC 9(9).
002100             10  PT-PROD-NAME          PIC X(40).
002200             10  PT-PROD-DESC          PIC X(80).
002300             10  PT-PROD-PRICE         PIC S9(9)V99 COMP-3.
002400             10  PT-PROD-STOCK-QTY     PIC S9(7) COMP-3.
002500             10  PT-PROD-CATEGORY      PIC X(20).
002600
002700     01  W-PRODUCT-EOF-SW              PIC X VALUE "N".
002800         88  PRODUCT-EOF               VALUE "Y".
002900
003000     01  W-FOUND-PRODUCT-SW            PIC X VALUE "N".
003100         88  FOUND-PRODUCT-RECORD      VALUE "Y".
003200
003300     01  W-WANTED-PRODUCT-ID           PIC 9(9).
003400
003500     01  W-STOCK-REJECT-SW             PIC X VALUE "N".
003600         88  STOCK-MOVE-REJECTED       VALUE "Y".
003700
003800     01  W-STOCK-MOVE-QTY              PIC S9(5) COMP-3.
