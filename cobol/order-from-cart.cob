000100*-----------------------------------------------------------------
000200*  ORDER-FROM-CART
000300*  TURNS A USER'S WHOLE CART INTO ONE ORDER.  CART-ITEM-IN-FILE IS
000400*  PRE-SORTED BY CII-USER-ID SO ONE USER'S LINES ARE TOGETHER - NO
000500*  HEADER RECORD IS NEEDED HERE THE WAY ORDER-ITEM-PRICING NEEDS
000600*  ONE, SINCE A CART LINE CARRIES NO COUPON-ID AND THE USER-ID ON
000700*  EVERY LINE OF A GROUP IS THE SAME VALUE.  PRICING, STOCK CHECK
000800*  AND STOCK POSTING ARE THE SAME PL-PRICE-ORDER-GROUP LOGIC
000900*  ORDER-ITEM-PRICING USES.  IF THE GROUP PRICES CLEAN THE CART
001000*  LINES ARE DROPPED (THE CART IS NOW EMPTY - THOSE LINES ARE AN
001100*  ORDER); IF THE GROUP IS REJECTED THE CART LINES ARE COPIED
001200*  FORWARD UNCHANGED SO THE CUSTOMER'S CART SURVIVES A FAILED
001300*  CHECKOUT ATTEMPT.
001400*-----------------------------------------------------------------
001500*  CHANGE LOG
001600*  90/07/09  DJP  OPS-0077  ORIGINAL MEMBER.
001700*  95/08/30  DJP  OPS-0301  ADDED THE REJECTED STUB RECORD AND THE
001800*                           CART-LINE CARRY-FORWARD ON REJECT SO A
001900*                           FAILED CHECKOUT DOES NOT SILENTLY EMPTY
002000*                           THE CUSTOMER'S CART.
002100*  96/02/14  TMW  OPS-0356  OPEN EXTEND ON ORDER-OUT-FILE AND
002200*                           ORDER-ITEM-OUT-FILE - THIS RUN FOLLOWS
002300*                           ORDER-ITEM-PRICING IN THE SAME DAY'S JOB
002400*                           STREAM AND MUST ADD TO TODAY'S ORDERS,
002500*                           NOT REPLACE THEM.
002600*  98/10/06  SAB  OPS-0512  CONVERTED THE PRODUCT LOOKUP TO THE
002700*                           IN-MEMORY TABLE/SEARCH ALL SCHEME WHEN
002800*                           THE KEYED PRODUCT FILE WAS RETIRED.
002900*  01/05/21  KRW  OPS-0623  RENUMBERED READ-CART-ITEM-IN-REC TO
003000*                           0100-READ-CART-ITEM-IN-REC WITH A
003100*                           PERFORM ... THRU CALL, SAME AS THE
003200*                           SISTER READ IN ORDER-ITEM-PRICING.
003300*-----------------------------------------------------------------
003400
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  order-from-cart.
003700 AUTHOR.  D J PETRAKIS.
003800 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
003900 DATE-WRITTEN.  07/09/90.
004000 DATE-COMPILED.
004100 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004200
004300 ENVIRONMENT DIVISION.
004400     CONFIGURATION SECTION.
004500     SPECIAL-NAMES.
004600         C01 IS TOP-OF-FORM.
004700
004800     INPUT-OUTPUT SECTION.
004900     FILE-CONTROL.
005000
005100         COPY "SLPROD.CBL".
005200         COPY "SLCART.CBL".
005300         COPY "SLORDOU.CBL".
005400         COPY "SLORDIO.CBL".
005500
005600 DATA DIVISION.
005700     FILE SECTION.
005800
005900         COPY "FDPROD.CBL".
006000         COPY "FDCART.CBL".
006100         COPY "FDORDOU.CBL".
006200         COPY "FDORDIO.CBL".
006300
006400     WORKING-STORAGE SECTION.
006500
006600         COPY "wsprod01.cbl".
006700         COPY "wsordnum.cbl".
006800         COPY "wsordgrp.cbl".
006900
007000*    EOF SWITCH AND THE HELD USER-ID THAT MARKS WHERE ONE CART
007100*    GROUP ENDS AND THE NEXT BEGINS - CART-ITEM-IN-FILE HAS NO
007200*    HEADER RECORD, SO A USER-ID BREAK IS THE ONLY GROUP BOUNDARY.
007300         01  W-CART-EOF-SW                PIC X VALUE "N".
007400             88  CART-IN-EOF              VALUE "Y".
007500
007600         01  W-CURRENT-CART-USER-ID       PIC 9(9).
007700
007800         01  W-RUN-TOTALS-AREA.
007900             05  W-ORDERS-CREATED-CT      PIC S9(7) COMP-3 VALUE ZERO.
008000             05  W-ORDERS-REJECTED-CT     PIC S9(7) COMP-3 VALUE ZERO.
008100             05  W-SUM-TOTAL-AMT          PIC S9(11)V99 COMP-3
008200                                                          VALUE ZERO.
008300             05  W-SUM-DISCOUNT-AMT       PIC S9(11)V99 COMP-3
008400                                                          VALUE ZERO.
008500             05  W-SUM-FINAL-AMT          PIC S9(11)V99 COMP-3
008600                                                          VALUE ZERO.
008700             05  FILLER                   PIC X(08) VALUE SPACES.
008800
008900         01  W-RUN-TOTALS-ALT REDEFINES W-RUN-TOTALS-AREA
009000                                          PIC X(47).
009100
009200*    RUN TOTALS DISPLAYED TO THE JOB LOG AT END - NO REPORT IS
009300*    PRINTED FOR THIS STEP, THE POSTING REPORT PICKS UP THE ORDERS
009400*    IT WRITES LATER IN THE JOB STREAM.
009500         01  W-RUN-TOTALS-DISPLAY-LINE.
009600             05  FILLER                   PIC X(20)
009700                     VALUE "ORDERS CREATED.....:".
009800             05  RT-ORDERS-CREATED        PIC ZZZ,ZZ9.
009900             05  FILLER                   PIC X(20)
010000                     VALUE "  ORDERS REJECTED..:".
010100             05  RT-ORDERS-REJECTED       PIC ZZZ,ZZ9.
010200
010300 PROCEDURE DIVISION.
010400
010500*    MAIN LINE - THE FIRST RECORD IS READ BEFORE THE GROUP LOOP
010600*    STARTS SO PROCESS-ONE-CART-GROUP ALWAYS HAS A RECORD ALREADY
010700*    IN THE BUFFER TO LOOK AT ON ITS FIRST CALL.
010800     PERFORM INITIALIZE-THE-RUN.
010900     PERFORM 0100-READ-CART-ITEM-IN-REC
011000         THRU 0100-READ-CART-ITEM-IN-REC-EXIT.
011100     PERFORM PROCESS-ONE-CART-GROUP
011200         UNTIL CART-IN-EOF.
011300     PERFORM FINALIZE-THE-RUN.
011400
011500     STOP RUN.
011600
011700*    LOADS THE PRODUCT TABLE AND STAMPS THE ORDER TIMESTAMP BEFORE
011800*    ANY FILE IS OPENED - THE ORDER-OUT AND ORDER-ITEM-OUT FILES ARE
011900*    OPENED EXTEND, SINCE THIS STEP ADDS TO TODAY'S ORDERS LEFT BY
012000*    ORDER-ITEM-PRICING RATHER THAN STARTING A FRESH GENERATION.
012100 INITIALIZE-THE-RUN.
012200     PERFORM LOAD-PRODUCT-TABLE.
012300     PERFORM GET-ORDER-TIMESTAMP.
012400     MOVE "N"                       TO W-CART-EOF-SW.
012500     OPEN INPUT  CART-ITEM-IN-FILE.
012600     OPEN OUTPUT CART-ITEM-OUT-FILE.
012700     OPEN EXTEND ORDER-OUT-FILE.
012800     OPEN EXTEND ORDER-ITEM-OUT-FILE.
012900
013000 INITIALIZE-THE-RUN-EXIT.
013100     EXIT.
013200
013300*    SOLE READ OF CART-ITEM-IN-FILE FOR THE WHOLE RUN.  NUMBERED
013400*    AND BRACKETED WITH ITS OWN EXIT THE SAME WAY ORDER-ITEM-
013500*    PRICING'S ORDER-ITEM READ IS.
013600 0100-READ-CART-ITEM-IN-REC.
013700     READ CART-ITEM-IN-FILE
013800         AT END
013900             MOVE "Y"               TO W-CART-EOF-SW
014000     END-READ.
014100
014200 0100-READ-CART-ITEM-IN-REC-EXIT.
014300     EXIT.
014400
014500*    ONE GROUP IS EVERY CART LINE FOR ONE USER-ID - NO HEADER
014600*    RECORD MARKS THE GROUP BOUNDARY HERE THE WAY ORDER-ITEM-
014700*    PRICING'S INPUT HAS ONE, SO THE BOUNDARY IS DETECTED BY
014800*    COMPARING THE NEXT LINE'S USER-ID TO THIS GROUP'S.
014900 PROCESS-ONE-CART-GROUP.
015000     MOVE CII-USER-ID                TO W-CURRENT-CART-USER-ID.
015100     MOVE ZERO                       TO OG-LINE-COUNT.
015200     MOVE W-CURRENT-CART-USER-ID     TO W-ORDER-GROUP-USER-ID.
015300     MOVE "N"                        TO W-ORDER-GROUP-HAS-COUPON-SW.
015400     PERFORM COLLECT-ONE-CART-LINE
015500         UNTIL CART-IN-EOF
015600            OR CII-USER-ID NOT = W-CURRENT-CART-USER-ID.
015700     PERFORM GEN-ORDER-NUMBER.
015800     PERFORM PRICE-ORDER-GROUP.
015900     IF ORDER-GROUP-REJECTED
016000         PERFORM WRITE-REJECTED-ORDER-STUB
016100         PERFORM CARRY-CART-GROUP-FORWARD
016200             VARYING OG-IDX FROM 1 BY 1
016300             UNTIL OG-IDX > OG-LINE-COUNT
016400     ELSE
016500         PERFORM WRITE-ACCEPTED-ORDER
016600     END-IF.
016700
016800 PROCESS-ONE-CART-GROUP-EXIT.
016900     EXIT.
017000
017100*    APPENDS ONE CART LINE TO THE ORDER GROUP TABLE - IDENTICAL IN
017200*    SHAPE TO ORDER-ITEM-PRICING'S COLLECT-ONE-DETAIL-LINE, JUST
017300*    READING FROM CART-ITEM-IN-FILE INSTEAD OF ORDER-ITEM-IN-FILE.
017400 COLLECT-ONE-CART-LINE.
017500     ADD 1                          TO OG-LINE-COUNT.
017600     SET OG-IDX                     TO OG-LINE-COUNT.
017700     MOVE CII-PRODUCT-ID            TO OG-PRODUCT-ID (OG-IDX).
017800     MOVE CII-QUANTITY              TO OG-QUANTITY (OG-IDX).
017900     PERFORM 0100-READ-CART-ITEM-IN-REC
018000         THRU 0100-READ-CART-ITEM-IN-REC-EXIT.
018100
018200 COLLECT-ONE-CART-LINE-EXIT.
018300     EXIT.
018400
018500*    A REJECTED CHECKOUT MUST NOT LOSE THE CUSTOMER'S CART - EVERY
018600*    LINE IN THE REJECTED GROUP IS WRITTEN BACK TO CART-ITEM-OUT-
018700*    FILE UNCHANGED SO THE NEXT CART-MAINTENANCE RUN SEES IT AGAIN.
018800 CARRY-CART-GROUP-FORWARD.
018900     MOVE W-CURRENT-CART-USER-ID    TO CIO-USER-ID.
019000     MOVE OG-PRODUCT-ID (OG-IDX)    TO CIO-PRODUCT-ID.
019100     MOVE OG-QUANTITY (OG-IDX)      TO CIO-QUANTITY.
019200     WRITE CART-ITEM-OUT-RECORD.
019300
019400 CARRY-CART-GROUP-FORWARD-EXIT.
019500     EXIT.
019600
019700*    A REJECTED GROUP STILL GETS AN ORDER-OUT STUB RECORD SO THE
019800*    POSTING REPORT CAN COUNT THE ATTEMPT, BUT NO ORDER-ITEM-OUT
019900*    DETAIL LINES ARE WRITTEN FOR IT.
020000 WRITE-REJECTED-ORDER-STUB.
020100     ADD 1                          TO W-ORDERS-REJECTED-CT.
020200     MOVE SPACES                    TO ORDER-OUT-RECORD.
020300     MOVE W-ORDER-SEQ-NUMBER        TO ORD-ID.
020400     MOVE W-CURRENT-CART-USER-ID    TO ORD-USER-ID.
020500     MOVE SPACES                    TO ORD-NUMBER.
020600     MOVE ZERO                      TO ORD-TOTAL-AMOUNT
020700                                        ORD-DISCOUNT-AMOUNT
020800                                        ORD-FINAL-AMOUNT.
020900     SET ORD-STATUS-REJECTED        TO TRUE.
021000     WRITE ORDER-OUT-RECORD.
021100
021200 WRITE-REJECTED-ORDER-STUB-EXIT.
021300     EXIT.
021400
021500 WRITE-ACCEPTED-ORDER.
021600     MOVE W-ORDER-SEQ-NUMBER        TO ORD-ID.
021700     MOVE W-CURRENT-CART-USER-ID    TO ORD-USER-ID.
021800     MOVE W-ORDER-GROUP-TOTAL-AMT   TO ORD-TOTAL-AMOUNT.
021900     MOVE ZERO                      TO ORD-DISCOUNT-AMOUNT.
022000     MOVE W-ORDER-GROUP-TOTAL-AMT   TO ORD-FINAL-AMOUNT.
022100     SET ORD-STATUS-PENDING         TO TRUE.
022200     WRITE ORDER-OUT-RECORD.
022300
022400     PERFORM WRITE-ONE-ORDER-ITEM-OUT
022500         VARYING OG-IDX FROM 1 BY 1
022600         UNTIL OG-IDX > OG-LINE-COUNT.
022700
022800     ADD 1                          TO W-ORDERS-CREATED-CT.
022900     ADD ORD-TOTAL-AMOUNT           TO W-SUM-TOTAL-AMT.
023000     ADD ORD-DISCOUNT-AMOUNT        TO W-SUM-DISCOUNT-AMT.
023100     ADD ORD-FINAL-AMOUNT           TO W-SUM-FINAL-AMT.
023200
023300 WRITE-ACCEPTED-ORDER-EXIT.
023400     EXIT.
023500
023600*    ONE ORDER-ITEM-OUT RECORD PER CART LINE - PRICE AND LINE TOTAL
023700*    COME STRAIGHT FROM THE ORDER GROUP TABLE FILLED IN BY
023800*    PL-PRICE-ORDER-GROUP, NOT RECOMPUTED HERE.
023900 WRITE-ONE-ORDER-ITEM-OUT.
024000     MOVE OG-PRODUCT-ID (OG-IDX)    TO OIO-PRODUCT-ID.
024100     MOVE OG-QUANTITY (OG-IDX)      TO OIO-QUANTITY.
024200     MOVE OG-UNIT-PRICE (OG-IDX)    TO OIO-UNIT-PRICE.
024300     MOVE OG-LINE-TOTAL (OG-IDX)    TO OIO-TOTAL-PRICE.
024400     WRITE ORDER-ITEM-OUT-RECORD.
024500
024600 WRITE-ONE-ORDER-ITEM-OUT-EXIT.
024700     EXIT.
024800
024900 FINALIZE-THE-RUN.
025000     PERFORM SAVE-PRODUCT-TABLE.
025100     CLOSE CART-ITEM-IN-FILE
025200           CART-ITEM-OUT-FILE
025300           ORDER-OUT-FILE
025400           ORDER-ITEM-OUT-FILE.
025500     MOVE W-ORDERS-CREATED-CT       TO RT-ORDERS-CREATED.
025600     MOVE W-ORDERS-REJECTED-CT      TO RT-ORDERS-REJECTED.
025700     DISPLAY W-RUN-TOTALS-DISPLAY-LINE.
025800
025900 FINALIZE-THE-RUN-EXIT.
026000     EXIT.
026100
026200     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
026300     COPY "PL-POST-STOCK.CBL".
026400     COPY "PL-PRICE-ORDER-GROUP.CBL".
026500     COPY "PL-GEN-ORDER-NUMBER.CBL".
