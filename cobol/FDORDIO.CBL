000100*-----------------------------------------------------------------
000200*  FDORDIO.CBL  -  PRICED ORDER-ITEM OUTPUT RECORD.
000300*-----------------------------------------------------------------
000400*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
000500*-----------------------------------------------------------------
000600
000700     FD  ORDER-ITEM-OUT-FILE
000800         LABEL RECORDS ARE OMITTED.
000900
001000     01  ORDER-ITEM-OUT-RECORD.
001100         05  OIO-PRODUCT-ID            PIC 9(09).
001200         05  OIO-QUANTITY              PIC S9(5) COMP-3.
001300         05  OIO-UNIT-PRICE            PIC S9(9)V99 COMP-3.
001400         05  OIO-TOTAL-PRICE           PIC S9(11)V99 COMP-3.
001500         05  FILLER                    PIC X(05).
