000100*-----------------------------------------------------------------
000200*  SLPAYMS.CBL  -  SELECT CLAUSE FOR THE PRIOR-RUN PAYMENT MASTER.
000300*  PAYMENT-POSTING READS LAST RUN'S PAYMENT-OUT-FILE UNDER THIS
000400*  NAME AS ITS OLD MASTER, AND WRITES THIS RUN'S PAYMENT-OUT-FILE
000500*  AS THE NEW MASTER - THE SAME OLD-MASTER/NEW-MASTER PATTERN USED
000600*  FOR ORDER-MASTER-IN-FILE.
000700*-----------------------------------------------------------------
000800*  96/11/04  TMW  OPS-0380  ORIGINAL MEMBER.
000900*-----------------------------------------------------------------
001000
001100     SELECT PAYMENT-MASTER-IN-FILE
001200         ASSIGN TO "PAYMENT-MASTER-IN-FILE"
001300         ORGANIZATION IS LINE SEQUENTIAL.
