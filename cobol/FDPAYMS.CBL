000100*-----------------------------------------------------------------
000200*  FDPAYMS.CBL  -  PRIOR-RUN PAYMENT MASTER RECORD (SAME SHAPE AS
000300*  PAYMENT-OUT-RECORD IN FDPAY.CBL).  READ-ONLY IN THIS RUN.
000400*-----------------------------------------------------------------
000500*  96/11/04  TMW  OPS-0380  ORIGINAL MEMBER.
000600*  97/02/11  TMW  OPS-0394  ADDED PYM-STATUS-CD, A PACKED MIRROR OF
000700*                           PYM-STATUS FOR ANY FUTURE STATUS-UPDATE
000800*                           RUN'S QUICK 88-LEVEL TESTS - SEE
000900*                           ORD-STATUS-CD IN FDORDOU.CBL FOR THE
001000*                           SAME IDEA ON THE ORDER SIDE.
001100*-----------------------------------------------------------------
001200
001300     FD  PAYMENT-MASTER-IN-FILE
001400         LABEL RECORDS ARE OMITTED.
001500
001600     01  PAYMENT-MASTER-RECORD.
001700         05  PYM-ID                    PIC 9(9).
001800         05  PYM-ORDER-ID              PIC 9(9).
001900         05  PYM-METHOD                PIC X(20).
002000         05  PYM-AMOUNT                PIC S9(9)V99 COMP-3.
002100         05  PYM-STATUS                PIC X(9).
002200             88  PYM-STATUS-PENDING    VALUE "PENDING".
002300             88  PYM-STATUS-COMPLETE   VALUE "COMPLETED".
002400             88  PYM-STATUS-FAILED     VALUE "FAILED".
002500             88  PYM-STATUS-CANCELLED  VALUE "CANCELLED".
002600         05  FILLER                    PIC X(01).
002700
002800     01  PYM-STATUS-CD REDEFINES PYM-STATUS.
002900         05  PYM-STATUS-CD-1           PIC X(01).
003000             88  PYM-CD-PENDING        VALUE "P".
003100             88  PYM-CD-COMPLETE       VALUE "C".
003200             88  PYM-CD-FAILED         VALUE "F".
003300             88  PYM-CD-CANCELLED      VALUE "X".
003400         05  FILLER                    PIC X(08).
