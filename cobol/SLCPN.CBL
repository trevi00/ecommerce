000100*-----------------------------------------------------------------
000200*  SLCPN.CBL  -  SELECT CLAUSE FOR THE COUPON MASTER FILE.
000300*-----------------------------------------------------------------
000400*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
000500*-----------------------------------------------------------------
000600
000700     SELECT COUPON-FILE
000800         ASSIGN TO "COUPON-FILE"
000900         ORGANIZATION IS SEQUENTIAL.
