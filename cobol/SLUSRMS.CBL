000100*-----------------------------------------------------------------
000200*  SLUSRMS.CBL  -  SELECT CLAUSE FOR THE PRIOR-RUN USER MASTER.
000300*  USER-MASTER-VALIDATE READS LAST RUN'S USER-OUT-FILE UNDER THIS
000400*  NAME AS ITS OLD MASTER - THE SAME OLD-MASTER/NEW-MASTER PATTERN
000500*  USED FOR ORDER-MASTER-IN-FILE AND PAYMENT-MASTER-IN-FILE.
000600*-----------------------------------------------------------------
000700*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
000800*-----------------------------------------------------------------
000900
001000     SELECT USER-MASTER-IN-FILE
001100         ASSIGN TO "USER-MASTER-IN-FILE"
001200         ORGANIZATION IS LINE SEQUENTIAL.
