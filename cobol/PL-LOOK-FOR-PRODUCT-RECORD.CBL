000100*-----------------------------------------------------------------
000200*  PL-LOOK-FOR-PRODUCT-RECORD.CBL  -  LOADS PRODUCT-FILE INTO THE
000300*  IN-MEMORY PROD-TABLE AT THE START OF A RUN AND RESOLVES A
000400*  PRODUCT-ID TO ITS TABLE ENTRY BY SEARCH ALL.  ANY PROGRAM THAT
000500*  PRICES AN ORDER LINE OR POSTS STOCK MUST COPY wsprod01 AND THIS
000600*  MEMBER AND PERFORM LOAD-PRODUCT-TABLE BEFORE ITS MAIN PROCESS.
000700*-----------------------------------------------------------------
000800*  98/10/06  SAB  OPS-0512  ORIGINAL MEMBER.
000900*  99/02/11  SAB  OPS-0560  Y2K REVIEW - PT-PROD-ID IS NUMERIC, NO
001000*                           DATE FIELDS IN THIS MEMBER, NO CHANGE.
001100*  01/06/04  KRW  OPS-0627  RENUMBERED READ-ONE-PRODUCT-REC TO 0100-
001200*                           READ-ONE-PRODUCT-REC WITH A PERFORM ...
001300*                           THRU CALL, MATCHING THE OTHER TABLE-LOAD
001400*                           MEMBERS.
001500*-----------------------------------------------------------------
001600
001700     LOAD-PRODUCT-TABLE.
001800         MOVE ZERO                  TO PT-ENTRY-COUNT.
001900         MOVE "N"                   TO W-PRODUCT-EOF-SW.
002000         OPEN INPUT PRODUCT-FILE.
002100         PERFORM 0100-READ-ONE-PRODUCT-REC
002200             THRU 0100-READ-ONE-PRODUCT-REC-EXIT.
002300         PERFORM BUILD-PRODUCT-TABLE-ENTRY
002400             UNTIL PRODUCT-EOF.
002500         CLOSE PRODUCT-FILE.
002600
002700     LOAD-PRODUCT-TABLE-EXIT.
002800         EXIT.
002900
003000     0100-READ-ONE-PRODUCT-REC.
003100         READ PRODUCT-FILE
003200             AT END
003300                 MOVE "Y"           TO W-PRODUCT-EOF-SW
003400         END-READ.
003500
003600     0100-READ-ONE-PRODUCT-REC-EXIT.
003700         EXIT.
003800
003900     BUILD-PRODUCT-TABLE-ENTRY.
004000         ADD 1                      TO PT-ENTRY-COUNT.
004100         MOVE PROD-ID               TO PT-PROD-ID    (PT-ENTRY-COUNT).
004200         MOVE PROD-NAME             TO PT-PROD-NAME  (PT-ENTRY-COUNT).
004300         MOVE PROD-DESC             TO PT-PROD-DESC  (PT-ENTRY-COUNT).
004400         MOVE PROD-PRICE            TO PT-PROD-PRICE (PT-ENTRY-COUNT).
004500         MOVE PROD-STOCK-QTY        TO PT-PROD-STOCK-QTY
004600                                                      (PT-ENTRY-COUNT).
004700         MOVE PROD-CATEGORY         TO PT-PROD-CATEGORY
004800                                                      (PT-ENTRY-COUNT).
004900         PERFORM 0100-READ-ONE-PRODUCT-REC
005000             THRU 0100-READ-ONE-PRODUCT-REC-EXIT.
005100
005200     BUILD-PRODUCT-TABLE-ENTRY-EXIT.
005300         EXIT.
005400
005500*    BINARY SEARCH OF PROD-TABLE - LOAD-PRODUCT-TABLE BUILDS IT IN
005600*    PRODUCT-ID SEQUENCE SINCE PRODUCT-FILE ITSELF ARRIVES THAT WAY,
005700*    SO NO SEPARATE SORT IS NEEDED BEFORE SEARCH ALL CAN BE USED.
005800     LOOK-FOR-PRODUCT-RECORD.
005900         MOVE "N"                   TO W-FOUND-PRODUCT-SW.
006000         SEARCH ALL PROD-TABLE
006100             AT END
006200                 MOVE "N"           TO W-FOUND-PRODUCT-SW
006300             WHEN PT-PROD-ID (PT-IDX) = W-WANTED-PRODUCT-ID
006400                 MOVE "Y"           TO W-FOUND-PRODUCT-SW
006500         END-SEARCH.
006600
006700     LOOK-FOR-PRODUCT-RECORD-EXIT.
006800         EXIT.
