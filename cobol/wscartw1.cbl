000100*-----------------------------------------------------------------
000200*  wscartw1.cbl  -  IN-MEMORY WORKING CART FOR ONE USER, BUILT FROM
000300*  CART-ITEM-IN-FILE AND THEN MUTATED BY THAT USER'S CART-TRANS-
000400*  IN-FILE REQUESTS BEFORE BEING REWRITTEN TO CART-ITEM-OUT-FILE.
000500*  USED ONLY BY CART-MAINTENANCE - ONE USER'S LINES AT A TIME, SO
000600*  200 LINES PER USER IS AMPLE.
000700*-----------------------------------------------------------------
000800*  96/04/18  TMW  OPS-0362  ORIGINAL MEMBER.
000900*-----------------------------------------------------------------
001000
001100     01  CART-WORK-AREA.
001200         05  CW-LINE-COUNT              PIC S9(4) COMP VALUE ZERO.
001300         05  CW-LINE OCCURS 1 TO 200 TIMES
001400                 DEPENDING ON CW-LINE-COUNT
001500                 INDEXED BY CW-IDX.
001600             10  CW-PRODUCT-ID          PIC 9(9).
001700             10  CW-QUANTITY            PIC S9(5) COMP-3.
001800
001900     01  W-FOUND-CART-WORK-SW           PIC X VALUE "N".
002000         88  FOUND-CART-WORK-LINE       VALUE "Y".
002100
002200     01  W-FOUND-CART-WORK-IDX          PIC S9(4) COMP VALUE ZERO.
