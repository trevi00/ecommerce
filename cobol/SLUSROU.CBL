000100*-----------------------------------------------------------------
000200*  SLUSROU.CBL  -  SELECT CLAUSE FOR THE VALIDATED USER OUTPUT FILE.
000300*-----------------------------------------------------------------
000400*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
000500*-----------------------------------------------------------------
000600
000700     SELECT USER-OUT-FILE
000800         ASSIGN TO "USER-OUT-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL.
