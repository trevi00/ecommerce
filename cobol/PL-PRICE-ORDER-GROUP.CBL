000100*-----------------------------------------------------------------
000200*  PL-PRICE-ORDER-GROUP.CBL  -  PRICES EVERY LINE ACCUMULATED IN
000300*  ORDER-GROUP-AREA AGAINST THE PRODUCT TABLE.  A LINE WHOSE
000400*  PRODUCT-ID IS NOT ON FILE, OR WHOSE QUANTITY EXCEEDS THE
000500*  PRODUCT'S CURRENT STOCK, REJECTS THE WHOLE ORDER - NO PARTIAL
000600*  ORDERS ARE POSTED.  ON SUCCESS EVERY LINE'S STOCK IS POSTED
000700*  (DECREASED) BEFORE RETURNING, SINCE THE STOCK CHECK AND THE
000800*  STOCK POST MUST SEE THE SAME IN-MEMORY SNAPSHOT.
000900*-----------------------------------------------------------------
001000*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER.
001100*  93/11/22  DJP  OPS-0244  REWORKED FOR MULTI-LINE ORDERS.
001200*  95/08/30  DJP  OPS-0301  REJECT A GROUP OUTRIGHT WHEN THE USER ID
001300*                           IS NOT POSITIVE OR THE GROUP HAS NO LINES
001400*                           AT ALL - AN ORDER NEEDS BOTH TO BE VALID.
001500*  01/06/04  KRW  OPS-0629  RENUMBERED PRICE-ONE-ORDER-LINE TO 0100-
001600*                           PRICE-ONE-ORDER-LINE WITH A PERFORM ...
001700*                           THRU VARYING CALL, MATCHING THE OTHER
001800*                           PRICING-STREAM MEMBERS.
001900*-----------------------------------------------------------------
002000
002100*    AN EMPTY GROUP OR A NON-POSITIVE USER ID REJECTS OUTRIGHT
002200*    BEFORE ANY LINE IS PRICED.  STOCK IS POSTED ONLY AFTER EVERY
002300*    LINE HAS PRICED CLEAN - A MID-GROUP REJECT LEAVES STOCK
002400*    UNTOUCHED SINCE NOTHING WAS DECREASED YET.
002500     PRICE-ORDER-GROUP.
002600         MOVE "N"                   TO W-ORDER-GROUP-REJECT-SW.
002700         MOVE ZERO                  TO W-ORDER-GROUP-TOTAL-AMT.
002800         IF W-ORDER-GROUP-USER-ID NOT > ZERO
002900             OR OG-LINE-COUNT NOT > ZERO
003000             MOVE "Y"               TO W-ORDER-GROUP-REJECT-SW
003100         ELSE
003200             PERFORM 0100-PRICE-ONE-ORDER-LINE
003300                 THRU 0100-PRICE-ONE-ORDER-LINE-EXIT
003400                 VARYING OG-IDX FROM 1 BY 1
003500                 UNTIL OG-IDX > OG-LINE-COUNT
003600                    OR ORDER-GROUP-REJECTED
003700             IF NOT ORDER-GROUP-REJECTED
003800                 PERFORM POST-ONE-ORDER-LINE-STOCK
003900                     VARYING OG-IDX FROM 1 BY 1
004000                     UNTIL OG-IDX > OG-LINE-COUNT
004100             END-IF
004200         END-IF.
004300
004400     PRICE-ORDER-GROUP-EXIT.
004500         EXIT.
004600
004700     0100-PRICE-ONE-ORDER-LINE.
004800         MOVE "N"                   TO OG-LINE-REJECT-SW (OG-IDX).
004900         IF OG-PRODUCT-ID (OG-IDX) NOT > ZERO
005000            OR OG-QUANTITY (OG-IDX) NOT > ZERO
005100             MOVE "Y"               TO OG-LINE-REJECT-SW (OG-IDX)
005200             MOVE "Y"               TO W-ORDER-GROUP-REJECT-SW
005300         ELSE
005400             MOVE OG-PRODUCT-ID (OG-IDX) TO W-WANTED-PRODUCT-ID
005500             PERFORM LOOK-FOR-PRODUCT-RECORD
005600             IF NOT FOUND-PRODUCT-RECORD
005700                 MOVE "Y"           TO OG-LINE-REJECT-SW (OG-IDX)
005800                 MOVE "Y"           TO W-ORDER-GROUP-REJECT-SW
005900             ELSE
006000                 IF PT-PROD-STOCK-QTY (PT-IDX) < OG-QUANTITY (OG-IDX)
006100                     MOVE "Y"       TO OG-LINE-REJECT-SW (OG-IDX)
006200                     MOVE "Y"       TO W-ORDER-GROUP-REJECT-SW
006300                 ELSE
006400                     MOVE PT-PROD-PRICE (PT-IDX)
006500                         TO OG-UNIT-PRICE (OG-IDX)
006600                     COMPUTE OG-LINE-TOTAL (OG-IDX) =
006700                         PT-PROD-PRICE (PT-IDX) * OG-QUANTITY (OG-IDX)
006800                     ADD OG-LINE-TOTAL (OG-IDX)
006900                         TO W-ORDER-GROUP-TOTAL-AMT
007000                 END-IF
007100             END-IF
007200         END-IF.
007300
007400     0100-PRICE-ONE-ORDER-LINE-EXIT.
007500         EXIT.
007600
007700*    CALLED ONLY AFTER THE WHOLE GROUP PRICED CLEAN - RE-LOOKS UP
007800*    THE PRODUCT RATHER THAN TRUSTING PT-IDX LEFT OVER FROM PRICING,
007900*    SINCE THE TABLE INDEX IS NOT CARRIED BETWEEN PASSES.
008000     POST-ONE-ORDER-LINE-STOCK.
008100         MOVE OG-PRODUCT-ID (OG-IDX) TO W-WANTED-PRODUCT-ID.
008200         PERFORM LOOK-FOR-PRODUCT-RECORD.
008300         MOVE OG-QUANTITY (OG-IDX) TO W-STOCK-MOVE-QTY.
008400         PERFORM DECREASE-PRODUCT-STOCK.
008500
008600     POST-ONE-ORDER-LINE-STOCK-EXIT.
008700         EXIT.
008800
008900*    CALLED BY ORDER-STATUS-UPDATE ON A SUCCESSFUL CANCEL, AND BY
009000*    THE PRICING PROGRAMS WHEN A COUPON REJECT BACKS OUT AN ORDER
009100*    THAT HAD ALREADY POSTED STOCK - ADDS EVERY LINE'S QUANTITY
009200*    BACK RATHER THAN ASSUMING THE PRODUCT IS STILL ON FILE.
009300     RESTORE-ORDER-GROUP-STOCK.
009400         PERFORM RESTORE-ONE-ORDER-LINE-STOCK
009500             VARYING OG-IDX FROM 1 BY 1
009600             UNTIL OG-IDX > OG-LINE-COUNT.
009700
009800     RESTORE-ORDER-GROUP-STOCK-EXIT.
009900         EXIT.
010000
010100     RESTORE-ONE-ORDER-LINE-STOCK.
010200         MOVE OG-PRODUCT-ID (OG-IDX) TO W-WANTED-PRODUCT-ID.
010300         PERFORM LOOK-FOR-PRODUCT-RECORD.
010400         IF FOUND-PRODUCT-RECORD
010500             MOVE OG-QUANTITY (OG-IDX) TO W-STOCK-MOVE-QTY
010600             PERFORM INCREASE-PRODUCT-STOCK
010700         END-IF.
010800
010900     RESTORE-ONE-ORDER-LINE-STOCK-EXIT.
011000         EXIT.
