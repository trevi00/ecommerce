000100*-----------------------------------------------------------------
000200*  wsdate.cbl  -  WORKING-STORAGE FOR PL-VALIDATE-DATE.
000300*  GDTV-MATRIX ONCE HELD A MONTH-NAME TABLE FOR AN OPERATOR PROMPT;
000400*  THIS RUN HAS NO OPERATOR, SO THE SAME 12-ENTRY SHAPE NOW HOLDS
000500*  THE NUMBER OF DAYS IN EACH MONTH AND IS USED TO RANGE-CHECK
000600*  CPN-VALID-FROM/CPN-VALID-TO AND THE OTHER CCYYMMDD FIELDS ON
000700*  THE ORDER AND COUPON FILES.
000800*-----------------------------------------------------------------
000900*  88/05/14  RMH  OPS-0040  ORIGINAL MEMBER.
001000*  98/11/02  SAB  OPS-0521  Y2K REVIEW - DATES ARE ALREADY FULL
001100*                           CCYYMMDD ON THIS MEMBER, NO 2-DIGIT
001200*                           YEAR FIELDS FOUND, NO CHANGE REQUIRED.
001300*  01/06/04  KRW  OPS-0630  NO LAYOUT CHANGE - ADDED TO SUPPORT THE
001400*                           PERFORM ... THRU RENUMBERING OF
001500*                           COMPUTE-DAYS-IN-FEBRUARY IN
001600*                           PL-VALIDATE-DATE.CBL.
001700*-----------------------------------------------------------------
001800
001900     01  GDTV-DATE-CCYY-MM-DD          PIC 9(8).
002000     01  GDTV-DATE-REDEF REDEFINES GDTV-DATE-CCYY-MM-DD.
002100         05  GDTV-DATE-CCYY            PIC 9(4).
002200         05  GDTV-DATE-MM              PIC 9(2).
002300             88  GDTV-MONTH-VALID      VALUE 1 THROUGH 12.
002400         05  GDTV-DATE-DD              PIC 9(2).
002500
002600     01  GDTV-MATRIX.
002700         05  GDTV-TABLE-MONTH OCCURS 12 TIMES
002800                 INDEXED BY GDTV-MO-IDX.
002900             10  GDTV-TABLE-MONTH-DAYS PIC 9(2).
003000
003100     01  W-GDTV-VALID-DATE-SW          PIC X.
003200         88  GDTV-DATE-IS-VALID        VALUE "Y".
003300
003400     77  GDTV-LEAP-YEAR-REMAINDER-4    PIC 9(3).
003500     77  GDTV-LEAP-YEAR-REMAINDER-100  PIC 9(3).
003600     77  GDTV-LEAP-YEAR-REMAINDER-400  PIC 9(3).
003700     77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9(9).
003800     77  GDTV-DAYS-IN-FEBRUARY         PIC 9(2).
