000100*-----------------------------------------------------------------
000200*  FDUSRMS.CBL  -  PRIOR-RUN USER MASTER RECORD (SAME SHAPE AS
000300*  USER-OUT-RECORD IN FDUSROU.CBL).  READ-ONLY IN THIS RUN - IT IS
000400*  WHAT TELLS USER-MASTER-VALIDATE A USER'S ROLE BEFORE TODAY'S
000500*  REQUESTS ARE APPLIED, SINCE USER-FILE ITSELF CARRIES ONLY WHAT
000600*  THE FRONT END IS ASKING FOR THIS RUN, NOT WHAT IS ALREADY ON
000700*  FILE.
000800*-----------------------------------------------------------------
000900*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
001000*  99/07/02  RDK  OPS-0557  ADDED USM-PASSWORD TO MATCH USR-PASSWORD
001100*                           IN FDUSR.CBL - THE OLD MASTER HAS TO
001200*                           CARRY IT FORWARD SO A PLAIN PROFILE
001300*                           UPDATE THAT DOES NOT TOUCH THE PASSWORD
001400*                           DOES NOT BLANK IT OUT ON THE NEW MASTER.
001500*-----------------------------------------------------------------
001600
001700     FD  USER-MASTER-IN-FILE
001800         LABEL RECORDS ARE OMITTED.
001900
002000     01  USER-MASTER-RECORD.
002100         05  USM-ID                    PIC 9(9).
002200         05  USM-EMAIL                 PIC X(50).
002300         05  USM-PASSWORD              PIC X(20).
002400         05  USM-NAME                  PIC X(30).
002500         05  USM-PHONE                 PIC X(15).
002600         05  USM-ROLE                  PIC X(7).
002700             88  USM-ROLE-GENERAL      VALUE "GENERAL".
002800             88  USM-ROLE-VIP          VALUE "VIP".
002900         05  FILLER                    PIC X(01).
003000
003100     01  USM-ROLE-CD REDEFINES USM-ROLE.
003200         05  USM-ROLE-CD-1             PIC X(01).
003300             88  USM-CD-GENERAL        VALUE "G".
003400             88  USM-CD-VIP            VALUE "V".
003500         05  FILLER                    PIC X(06).
