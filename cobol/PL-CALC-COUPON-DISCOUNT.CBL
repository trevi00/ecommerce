000100*-----------------------------------------------------------------
000200*  PL-CALC-COUPON-DISCOUNT.CBL  -  LOADS THE COUPON AND USER-
000300*  COUPON FILES INTO THE TABLES IN wscpn01 AND APPLIES A COUPON TO
000400*  AN ORDER.  CALLED FROM ORDER-ITEM-PRICING AND ORDER-FROM-CART
000500*  WHENEVER A TRANSACTION CARRIES A COUPON-ID.
000600*
000700*  ELIGIBILITY, IN ORDER - COUPON MUST EXIST, MUST BE ACTIVE, MUST
000800*  NOT BE PAST CPN-VALID-TO, MUST NOT BE AT ITS MAX USAGE COUNT,
000900*  THE USER-COUPON ROW FOR THIS USER MUST BE AVAILABLE, AND THE
001000*  ORDER TOTAL MUST MEET THE COUPON'S MINIMUM.  PERCENT DISCOUNTS
001100*  ARE ROUNDED HALF-UP; BOTH DISCOUNT TYPES ARE THEN CAPPED AT
001200*  CPN-MAX-DISCOUNT-AMT, WHEN THAT FIELD IS PRESENT (NON-ZERO), AND
001300*  AGAIN AT THE ORDER TOTAL ITSELF.
001400*-----------------------------------------------------------------
001500*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
001600*  96/07/19  TMW  OPS-0390  ADDED THE MIN-ORDER-AMT CHECK AFTER A
001700*                           CUSTOMER COMPLAINT ABOUT A $5 COUPON
001800*                           BEING HONOURED ON A $2 ORDER.
001900*  93/11/22  DJP  OPS-0244  LOOK-FOR-USER-COUPON-RECORD NOW SCANS
002000*                           UC-TABLE FOR THE CALLER'S USER-ID AND
002100*                           COUPON-ID INSTEAD OF A SURROGATE ROW ID
002200*                           THE ORDER RUN NEVER HAS.
002300*  99/07/02  RDK  OPS-0556  VALIDATE-COUPON-ELIGIBILITY WAS TESTING
002400*                           CPN-VALID-TO BUT NEVER CPN-VALID-FROM -
002500*                           A COUPON NOT YET IN EFFECT WAS BEING
002600*                           ACCEPTED AND ITS DISCOUNT APPLIED.  ADDED
002700*                           THE NOT-YET-VALID BRANCH AHEAD OF THE
002800*                           EXPIRED CHECK.
002900*  99/07/09  RDK  OPS-0558  COMPUTE-COUPON-DISCOUNT-AMT WAS CAPPING
003000*                           EVERY DISCOUNT AT CPN-MAX-DISCOUNT-AMT
003100*                           EVEN WHEN THAT FIELD WAS ZERO (MEANING
003200*                           "NO CAP") - A NO-CAP COUPON WAS HAVING
003300*                           ITS WHOLE DISCOUNT ZEROED OUT.  ADDED THE
003400*                           NON-ZERO GUARD AHEAD OF THE COMPARE.
003500*  01/06/04  KRW  OPS-0625  RENUMBERED BOTH TABLE-LOAD READS (0100
003600*                           FOR COUPON-FILE, 0200 FOR USER-COUPON-
003700*                           FILE) WITH PERFORM ... THRU CALLS,
003800*                           MATCHING THE CONVENTION USED ELSEWHERE
003900*                           IN THE PRICING STREAM.
004000*-----------------------------------------------------------------
004100
004200*    BUILDS CPN-TABLE IN COUPON-ID ASCENDING SEQUENCE (COUPON-FILE
004300*    ARRIVES IN THAT ORDER) SO LOOK-FOR-COUPON-RECORD CAN SEARCH ALL
004400*    IT RATHER THAN A SLOWER SEQUENTIAL SCAN.
004500     LOAD-COUPON-TABLE.
004600         MOVE ZERO                  TO CT-ENTRY-COUNT.
004700         MOVE "N"                   TO W-COUPON-EOF-SW.
004800         OPEN INPUT COUPON-FILE.
004900         PERFORM 0100-READ-ONE-COUPON-REC
005000             THRU 0100-READ-ONE-COUPON-REC-EXIT.
005100         PERFORM BUILD-COUPON-TABLE-ENTRY
005200             UNTIL COUPON-EOF.
005300         CLOSE COUPON-FILE.
005400
005500     LOAD-COUPON-TABLE-EXIT.
005600         EXIT.
005700
005800*    SOLE READ OF COUPON-FILE DURING TABLE LOAD - NUMBERED THE
005900*    SAME WAY AS THE MAIN PROGRAMS' OWN MASTER READS.
006000     0100-READ-ONE-COUPON-REC.
006100         READ COUPON-FILE
006200             AT END
006300                 MOVE "Y"           TO W-COUPON-EOF-SW
006400         END-READ.
006500
006600     0100-READ-ONE-COUPON-REC-EXIT.
006700         EXIT.
006800
006900     BUILD-COUPON-TABLE-ENTRY.
007000         ADD 1                      TO CT-ENTRY-COUNT.
007100         MOVE CPN-ID              TO CT-CPN-ID        (CT-ENTRY-COUNT).
007200         MOVE CPN-NAME            TO CT-CPN-NAME      (CT-ENTRY-COUNT).
007300         MOVE CPN-CODE            TO CT-CPN-CODE      (CT-ENTRY-COUNT).
007400         MOVE CPN-DISCOUNT-TYPE   TO CT-CPN-DISCOUNT-TYPE
007500                                                       (CT-ENTRY-COUNT).
007600         MOVE CPN-DISCOUNT-VALUE  TO CT-CPN-DISCOUNT-VALUE
007700                                                       (CT-ENTRY-COUNT).
007800         MOVE CPN-MIN-ORDER-AMT   TO CT-CPN-MIN-ORDER-AMT
007900                                                       (CT-ENTRY-COUNT).
008000         MOVE CPN-MAX-DISCOUNT-AMT TO CT-CPN-MAX-DISCOUNT-AMT
008100                                                       (CT-ENTRY-COUNT).
008200         MOVE CPN-VALID-FROM      TO CT-CPN-VALID-FROM(CT-ENTRY-COUNT).
008300         MOVE CPN-VALID-TO        TO CT-CPN-VALID-TO  (CT-ENTRY-COUNT).
008400         MOVE CPN-MAX-USAGE-COUNT TO CT-CPN-MAX-USAGE-CNT
008500                                                       (CT-ENTRY-COUNT).
008600         MOVE CPN-CURRENT-USAGE-COUNT TO CT-CPN-CURR-USAGE-CNT
008700                                                       (CT-ENTRY-COUNT).
008800         MOVE CPN-IS-ACTIVE       TO CT-CPN-IS-ACTIVE (CT-ENTRY-COUNT).
008900         PERFORM 0100-READ-ONE-COUPON-REC
009000             THRU 0100-READ-ONE-COUPON-REC-EXIT.
009100
009200     BUILD-COUPON-TABLE-ENTRY-EXIT.
009300         EXIT.
009400
009500*    BUILDS UT-TABLE IN WHATEVER SEQUENCE USER-COUPON-FILE ARRIVES
009600*    IN - NO ORDERING IS ASSUMED, LOOK-FOR-USER-COUPON-RECORD SCANS
009700*    THE WHOLE TABLE FOR THE CALLER'S USER-ID/COUPON-ID PAIR.
009800     LOAD-USER-COUPON-TABLE.
009900         MOVE ZERO                  TO UT-ENTRY-COUNT.
010000         MOVE "N"                   TO W-USER-COUPON-EOF-SW.
010100         OPEN INPUT USER-COUPON-FILE.
010200         PERFORM 0200-READ-ONE-USER-CPN-REC
010300             THRU 0200-READ-ONE-USER-CPN-REC-EXIT.
010400         PERFORM BUILD-USER-CPN-TABLE-ENTRY
010500             UNTIL USER-COUPON-EOF.
010600         CLOSE USER-COUPON-FILE.
010700
010800     LOAD-USER-COUPON-TABLE-EXIT.
010900         EXIT.
011000
011100*    SOLE READ OF USER-COUPON-FILE DURING TABLE LOAD.
011200     0200-READ-ONE-USER-CPN-REC.
011300         READ USER-COUPON-FILE
011400             AT END
011500                 MOVE "Y"           TO W-USER-COUPON-EOF-SW
011600         END-READ.
011700
011800     0200-READ-ONE-USER-CPN-REC-EXIT.
011900         EXIT.
012000
012100     BUILD-USER-CPN-TABLE-ENTRY.
012200         ADD 1                      TO UT-ENTRY-COUNT.
012300         MOVE UC-ID               TO UT-UC-ID         (UT-ENTRY-COUNT).
012400         MOVE UC-USER-ID          TO UT-UC-USER-ID    (UT-ENTRY-COUNT).
012500         MOVE UC-COUPON-ID        TO UT-UC-COUPON-ID  (UT-ENTRY-COUNT).
012600         MOVE UC-ORDER-ID         TO UT-UC-ORDER-ID   (UT-ENTRY-COUNT).
012700         MOVE UC-STATUS           TO UT-UC-STATUS     (UT-ENTRY-COUNT).
012800         MOVE UC-ISSUED-DATE      TO UT-UC-ISSUED-DATE(UT-ENTRY-COUNT).
012900         MOVE UC-USED-DATE        TO UT-UC-USED-DATE  (UT-ENTRY-COUNT).
013000         PERFORM 0200-READ-ONE-USER-CPN-REC
013100             THRU 0200-READ-ONE-USER-CPN-REC-EXIT.
013200
013300     BUILD-USER-CPN-TABLE-ENTRY-EXIT.
013400         EXIT.
013500
013600*    BINARY SEARCH OF CPN-TABLE, WHICH LOAD-COUPON-TABLE BUILDS IN
013700*    COUPON-ID SEQUENCE SO SEARCH ALL CAN BE USED HERE.
013800     LOOK-FOR-COUPON-RECORD.
013900         MOVE "N"                   TO W-FOUND-COUPON-SW.
014000         SEARCH ALL CPN-TABLE
014100             AT END
014200                 MOVE "N"           TO W-FOUND-COUPON-SW
014300             WHEN CT-CPN-ID (CT-IDX) = W-WANTED-COUPON-ID
014400                 MOVE "Y"           TO W-FOUND-COUPON-SW
014500         END-SEARCH.
014600
014700     LOOK-FOR-COUPON-RECORD-EXIT.
014800         EXIT.
014900
015000     LOOK-FOR-USER-COUPON-RECORD.
015100         MOVE "N"                   TO W-FOUND-USER-COUPON-SW.
015200         SET UT-IDX                 TO 1.
015300         PERFORM TEST-ONE-USER-CPN-FOR-MATCH
015400             VARYING UT-IDX FROM 1 BY 1
015500             UNTIL UT-IDX > UT-ENTRY-COUNT
015600                OR FOUND-USER-COUPON-RECORD.
015700
015800     LOOK-FOR-USER-COUPON-RECORD-EXIT.
015900         EXIT.
016000
016100     TEST-ONE-USER-CPN-FOR-MATCH.
016200         IF UT-UC-USER-ID (UT-IDX)   = W-WANTED-USER-ID-FOR-UC
016300            AND UT-UC-COUPON-ID (UT-IDX) = W-WANTED-COUPON-ID
016400            AND UT-AVAILABLE (UT-IDX)
016500             MOVE "Y"               TO W-FOUND-USER-COUPON-SW
016600         END-IF.
016700
016800     TEST-ONE-USER-CPN-FOR-MATCH-EXIT.
016900         EXIT.
017000
017100*    SOLE ENTRY POINT CALLED FROM THE PRICING PROGRAMS.  WALKS THE
017200*    COUPON THROUGH EXISTENCE, ELIGIBILITY, USER-COUPON AVAILABILITY,
017300*    AND DISCOUNT COMPUTE IN ORDER, STOPPING AT THE FIRST REJECT.
017400     APPLY-COUPON-TO-ORDER.
017500         SET CPN-REJECT-NONE        TO TRUE.
017600         PERFORM LOOK-FOR-COUPON-RECORD.
017700         IF NOT FOUND-COUPON-RECORD
017800             SET CPN-REJECT-NOT-FOUND TO TRUE
017900         ELSE
018000             PERFORM VALIDATE-COUPON-ELIGIBILITY
018100         END-IF.
018200         IF CPN-REJECT-NONE
018300             PERFORM LOOK-FOR-USER-COUPON-RECORD
018400             IF NOT FOUND-USER-COUPON-RECORD
018500                 SET CPN-REJECT-UC-NOT-AVAIL TO TRUE
018600             ELSE
018700                 PERFORM COMPUTE-COUPON-DISCOUNT-AMT
018800                 PERFORM MARK-COUPON-USED
018900             END-IF
019000         END-IF.
019100
019200     APPLY-COUPON-TO-ORDER-EXIT.
019300         EXIT.
019400
019500*    ACTIVE, THEN VALID-FROM, THEN VALID-TO, THEN MAX-USAGE, THEN
019600*    MIN-ORDER-AMT, IN THAT ORDER - THE REJECT REASON REPORTED IS
019700*    ALWAYS THE FIRST RULE BROKEN.
019800     VALIDATE-COUPON-ELIGIBILITY.
019900         IF NOT CT-ACTIVE (CT-IDX)
020000             SET CPN-REJECT-INACTIVE TO TRUE
020100         ELSE
020200             IF W-TODAY-CCYYMMDD < CT-CPN-VALID-FROM (CT-IDX)
020300                 SET CPN-REJECT-NOT-YET-VALID TO TRUE
020400             ELSE
020500                 IF W-TODAY-CCYYMMDD > CT-CPN-VALID-TO (CT-IDX)
020600                     SET CPN-REJECT-EXPIRED TO TRUE
020700                 ELSE
020800                     IF CT-CPN-CURR-USAGE-CNT (CT-IDX)
020900                             NOT < CT-CPN-MAX-USAGE-CNT (CT-IDX)
021000                         SET CPN-REJECT-MAX-USAGE TO TRUE
021100                     ELSE
021200                         IF W-ORDER-TOTAL-AMT
021300                                 < CT-CPN-MIN-ORDER-AMT (CT-IDX)
021400                             SET CPN-REJECT-MIN-ORDER TO TRUE
021500                         END-IF
021600                     END-IF
021700                 END-IF
021800             END-IF
021900         END-IF.
022000
022100     VALIDATE-COUPON-ELIGIBILITY-EXIT.
022200         EXIT.
022300
022400*    PERCENT DISCOUNTS ROUND HALF-UP; BOTH TYPES ARE THEN CAPPED AT
022500*    CPN-MAX-DISCOUNT-AMT WHEN PRESENT, AND AGAIN AT THE ORDER TOTAL
022600*    SO A COUPON CAN NEVER DRIVE THE ORDER BELOW ZERO.
022700     COMPUTE-COUPON-DISCOUNT-AMT.
022800         IF CT-TYPE-PERCENT (CT-IDX)
022900             COMPUTE W-CALC-DISCOUNT-AMT ROUNDED =
023000                 W-ORDER-TOTAL-AMT
023100                 * CT-CPN-DISCOUNT-VALUE (CT-IDX) / 100
023200         ELSE
023300             MOVE CT-CPN-DISCOUNT-VALUE (CT-IDX)
023400                 TO W-CALC-DISCOUNT-AMT
023500         END-IF.
023600         IF CT-CPN-MAX-DISCOUNT-AMT (CT-IDX) > ZERO
023700                 AND W-CALC-DISCOUNT-AMT > CT-CPN-MAX-DISCOUNT-AMT (CT-IDX)
023800             MOVE CT-CPN-MAX-DISCOUNT-AMT (CT-IDX)
023900                 TO W-CALC-DISCOUNT-AMT
024000         END-IF.
024100         IF W-CALC-DISCOUNT-AMT > W-ORDER-TOTAL-AMT
024200             MOVE W-ORDER-TOTAL-AMT TO W-CALC-DISCOUNT-AMT
024300         END-IF.
024400
024500     COMPUTE-COUPON-DISCOUNT-AMT-EXIT.
024600         EXIT.
024700
024800*    BOTH THE IN-MEMORY COUPON COUNTER AND THE USER-COUPON ROW ARE
024900*    UPDATED TOGETHER SO SAVE-USER-COUPON-TABLE AND THE CALLER'S
025000*    OWN COUPON-FILE REWRITE STAY IN STEP.
025100     MARK-COUPON-USED.
025200         ADD 1 TO CT-CPN-CURR-USAGE-CNT (CT-IDX).
025300         SET UT-USED (UT-IDX)       TO TRUE.
025400         MOVE W-WANTED-ORDER-ID-FOR-UC TO UT-UC-ORDER-ID (UT-IDX).
025500         MOVE W-TODAY-CCYYMMDD      TO UT-UC-USED-DATE (UT-IDX).
025600
025700     MARK-COUPON-USED-EXIT.
025800         EXIT.
025900
026000*    WRITES THE WHOLE UT-TABLE BACK OUT AFTER THE RUN - CALLED ONCE
026100*    BY THE CALLING PROGRAM'S FINALIZE-THE-RUN, AFTER EVERY ORDER
026200*    GROUP HAS HAD ITS CHANCE TO MARK A COUPON USED.
026300     SAVE-USER-COUPON-TABLE.
026400         OPEN OUTPUT USER-COUPON-OUT-FILE.
026500         PERFORM WRITE-USER-CPN-TABLE-ENTRY
026600             VARYING UT-IDX FROM 1 BY 1
026700             UNTIL UT-IDX > UT-ENTRY-COUNT.
026800         CLOSE USER-COUPON-OUT-FILE.
026900
027000     SAVE-USER-COUPON-TABLE-EXIT.
027100         EXIT.
027200
027300*    UNLOADS ONE TABLE ROW BACK TO THE OUTPUT RECORD LAYOUT - A
027400*    STRAIGHT FIELD-FOR-FIELD MOVE, MIRRORING BUILD-USER-CPN-
027500*    TABLE-ENTRY ABOVE IN REVERSE.
027600     WRITE-USER-CPN-TABLE-ENTRY.
027700         MOVE UT-UC-ID        (UT-IDX) TO UCO-ID.
027800         MOVE UT-UC-USER-ID   (UT-IDX) TO UCO-USER-ID.
027900         MOVE UT-UC-COUPON-ID (UT-IDX) TO UCO-COUPON-ID.
028000         MOVE UT-UC-ORDER-ID  (UT-IDX) TO UCO-ORDER-ID.
028100         MOVE UT-UC-STATUS    (UT-IDX) TO UCO-STATUS.
028200         MOVE UT-UC-ISSUED-DATE (UT-IDX) TO UCO-ISSUED-DATE.
028300         MOVE UT-UC-USED-DATE (UT-IDX)   TO UCO-USED-DATE.
028400         WRITE USER-COUPON-OUT-RECORD.
028500
028600     WRITE-USER-CPN-TABLE-ENTRY-EXIT.
028700         EXIT.
