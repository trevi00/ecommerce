000100*-----------------------------------------------------------------
000200*  SLORDMS.CBL  -  SELECT CLAUSE FOR THE PRIOR-RUN ORDER MASTER.
000300*  ORDER-STATUS-UPDATE READS LAST RUN'S ORDER-OUT-FILE UNDER THIS
000400*  NAME AS ITS OLD MASTER, AND WRITES THIS RUN'S ORDER-OUT-FILE AS
000500*  THE NEW MASTER - THE USUAL OLD-MASTER/NEW-MASTER PATTERN.
000600*-----------------------------------------------------------------
000700*  95/08/30  DJP  OPS-0301  ORIGINAL MEMBER.
000800*-----------------------------------------------------------------
000900
001000     SELECT ORDER-MASTER-IN-FILE
001100         ASSIGN TO "ORDER-MASTER-IN-FILE"
001200         ORGANIZATION IS LINE SEQUENTIAL.
