000100*-----------------------------------------------------------------
000200*  wscpn01.cbl  -  WORKING-STORAGE FOR PL-CALC-COUPON-DISCOUNT.
000300*  COUPON-FILE AND USER-COUPON-FILE ARE BOTH LOADED INTO MEMORY AT
000400*  THE START OF A RUN - NEITHER FILE HAS A KEYED ACCESS METHOD ON
000500*  THIS SYSTEM.  USER-COUPON-TABLE IS WRITTEN BACK TO
000600*  USER-COUPON-OUT-FILE AT END OF RUN CARRYING THE USAGE UPDATES.
000700*-----------------------------------------------------------------
000800*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
000900*  93/11/22  DJP  OPS-0244  ADDED W-WANTED-USER-ID-FOR-UC - THE
001000*                           USER-COUPON ROW IS NOW FOUND BY USER
001100*                           AND COUPON, NOT BY ITS OWN ID, SINCE THE
001200*                           ORDER RUN NEVER KNOWS THAT ID.
001300*  99/07/02  RDK  OPS-0556  ADDED CPN-REJECT-NOT-YET-VALID.  THE
001400*                           ELIGIBILITY CHECK WAS ONLY COMPARING
001500*                           AGAINST CPN-VALID-TO - A COUPON DATED TO
001600*                           START NEXT WEEK WAS BEING HONOURED
001700*                           TODAY.
001800*-----------------------------------------------------------------
001900
002000*    ENTRIES LOADED ASCENDING BY CT-CPN-ID SO LOOK-FOR-COUPON-
002100*    RECORD CAN SEARCH ALL AGAINST THIS TABLE - SEE OPS-0244 ABOVE
002200*    FOR WHY THE SAME TREATMENT WAS NOT GIVEN TO UC-TABLE.
002300     01  CPN-TABLE-AREA.
002400         05  CT-ENTRY-COUNT             PIC S9(4) COMP VALUE ZERO.
002500         05  CPN-TABLE OCCURS 1 TO 500 TIMES
002600                 DEPENDING ON CT-ENTRY-COUNT
002700                 ASCENDING KEY IS CT-CPN-ID
002800                 INDEXED BY CT-IDX.
002900             10  CT-CPN-ID              PIC 9(9).
003000             10  CT-CPN-NAME            PIC X(40).
003100             10  CT-CPN-CODE            PIC X(20).
003200             10  CT-CPN-DISCOUNT-TYPE   PIC X(1).
003300                 88  CT-TYPE-PERCENT    VALUE "P".
003400                 88  CT-TYPE-FIXED      VALUE "F".
003500             10  CT-CPN-DISCOUNT-VALUE  PIC S9(7)V99 COMP-3.
003600             10  CT-CPN-MIN-ORDER-AMT   PIC S9(11)V99 COMP-3.
003700             10  CT-CPN-MAX-DISCOUNT-AMT
003800                                        PIC S9(9)V99 COMP-3.
003900             10  CT-CPN-VALID-FROM      PIC 9(8).
004000             10  CT-CPN-VALID-TO        PIC 9(8).
004100             10  CT-CPN-MAX-USAGE-CNT   PIC S9(7) COMP-3.
004200             10  CT-CPN-CURR-USAGE-CNT  PIC S9(7) COMP-3.
004300             10  CT-CPN-IS-ACTIVE       PIC X(1).
004400                 88  CT-ACTIVE          VALUE "Y".
004500                 88  CT-INACTIVE        VALUE "N".
004600
004700     01  W-COUPON-EOF-SW                PIC X VALUE "N".
004800         88  COUPON-EOF                 VALUE "Y".
004900
005000     01  W-FOUND-COUPON-SW              PIC X VALUE "N".
005100         88  FOUND-COUPON-RECORD        VALUE "Y".
005200
005300     01  W-WANTED-COUPON-ID             PIC 9(9).
005400
005500*    NOT KEPT IN ANY PARTICULAR SEQUENCE - LOOK-FOR-USER-COUPON-
005600*    RECORD SCANS THE WHOLE TABLE FOR A USER-ID/COUPON-ID MATCH.
005700     01  UC-TABLE-AREA.
005800         05  UT-ENTRY-COUNT             PIC S9(4) COMP VALUE ZERO.
005900         05  UC-TABLE OCCURS 1 TO 2000 TIMES
006000                 DEPENDING ON UT-ENTRY-COUNT
006100                 ASCENDING KEY IS UT-UC-ID
006200                 INDEXED BY UT-IDX.
006300             10  UT-UC-ID               PIC 9(9).
006400             10  UT-UC-USER-ID          PIC 9(9).
006500             10  UT-UC-COUPON-ID        PIC 9(9).
006600             10  UT-UC-ORDER-ID         PIC 9(9).
006700             10  UT-UC-STATUS           PIC X(9).
006800                 88  UT-AVAILABLE       VALUE "AVAILABLE".
006900                 88  UT-USED            VALUE "USED".
007000                 88  UT-EXPIRED         VALUE "EXPIRED".
007100             10  UT-UC-ISSUED-DATE      PIC 9(8).
007200             10  UT-UC-USED-DATE        PIC 9(8).
007300
007400     01  W-USER-COUPON-EOF-SW           PIC X VALUE "N".
007500         88  USER-COUPON-EOF            VALUE "Y".
007600
007700     01  W-FOUND-USER-COUPON-SW         PIC X VALUE "N".
007800         88  FOUND-USER-COUPON-RECORD   VALUE "Y".
007900
008000     01  W-WANTED-USER-COUPON-ID        PIC 9(9).
008100
008200     01  W-WANTED-ORDER-ID-FOR-UC       PIC 9(9).
008300
008400     01  W-WANTED-USER-ID-FOR-UC        PIC 9(9).
008500
008600*    ONE 88-LEVEL PER REJECT REASON - SET BY VALIDATE-COUPON-
008700*    ELIGIBILITY AND APPLY-COUPON-TO-ORDER, TESTED BY THE CALLING
008800*    PROGRAM TO DECIDE WHETHER THE COUPON-ID ON THE TRANSACTION IS
008900*    HONOURED.
009000     01  W-COUPON-REJECT-REASON         PIC X(20) VALUE SPACES.
009100         88  CPN-REJECT-NONE            VALUE SPACES.
009200         88  CPN-REJECT-NOT-FOUND       VALUE "NOT-FOUND".
009300         88  CPN-REJECT-INACTIVE        VALUE "INACTIVE".
009400         88  CPN-REJECT-NOT-YET-VALID   VALUE "NOT-YET-VALID".
009500         88  CPN-REJECT-EXPIRED         VALUE "EXPIRED".
009600         88  CPN-REJECT-MAX-USAGE       VALUE "MAX-USAGE".
009700         88  CPN-REJECT-MIN-ORDER       VALUE "MIN-ORDER".
009800         88  CPN-REJECT-UC-NOT-AVAIL    VALUE "UC-NOT-AVAILABLE".
009900
010000*    W-ORDER-TOTAL-AMT AND W-TODAY-CCYYMMDD ARE SET BY THE CALLING
010100*    PROGRAM BEFORE APPLY-COUPON-TO-ORDER IS PERFORMED.
010200     01  W-DISCOUNT-WORK-AREA.
010300         05  W-CALC-DISCOUNT-AMT        PIC S9(11)V99 COMP-3.
010400         05  W-ORDER-TOTAL-AMT          PIC S9(11)V99 COMP-3.
010500         05  W-TODAY-CCYYMMDD           PIC 9(8).
