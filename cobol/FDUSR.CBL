000100*-----------------------------------------------------------------
000200*  FDUSR.CBL  -  USER MASTER RECORD.  CARRIES ONE REQUEST PER USER
000300*  ID FOR THIS RUN - A NEW ID IS A CREATE, AN EXISTING ID IS AN
000400*  UPDATE OF EMAIL/NAME/PHONE.  USR-ROLE OF "UPGRADE" IS NOT A
000500*  STORED ROLE - IT IS THE FRONT END'S WAY OF ASKING THE VIP-
000600*  UPGRADE PARAGRAPH IN USER-MASTER-VALIDATE TO FLIP AN EXISTING
000700*  GENERAL USER TO VIP; IT NEVER GOES BACK.
000800*-----------------------------------------------------------------
000900*  91/02/04  DJP  OPS-0099  ORIGINAL MEMBER.
001000*  97/02/11  TMW  OPS-0394  ADDED THE "UPGRADE" VALUE OF USR-ROLE
001100*                           SO THE ACCOUNT PAGE'S VIP-UPGRADE
001200*                           BUTTON COULD RIDE THE SAME FEED AS AN
001300*                           ORDINARY PROFILE UPDATE.
001400*  99/07/02  RDK  OPS-0557  ADDED USR-PASSWORD.  IT TRAVELS ALREADY
001500*                           ENCODED BY THE FRONT END - THIS SIDE
001600*                           ONLY EDITS IT FOR NON-BLANK AND A
001700*                           MINIMUM LENGTH OF 8, NEVER FOR CONTENT.
001800*                           AN UPGRADE-ONLY REQUEST LEAVES IT BLANK.
001900*-----------------------------------------------------------------
002000
002100     FD  USER-FILE
002200         LABEL RECORDS ARE STANDARD.
002300
002400     01  USER-RECORD.
002500         05  USR-ID                    PIC 9(9).
002600         05  USR-EMAIL                 PIC X(50).
002700         05  USR-PASSWORD              PIC X(20).
002800         05  USR-NAME                  PIC X(30).
002900         05  USR-PHONE                 PIC X(15).
003000         05  USR-ROLE                  PIC X(7).
003100             88  USR-ROLE-GENERAL      VALUE "GENERAL".
003200             88  USR-ROLE-VIP          VALUE "VIP".
003300             88  USR-ROLE-UPGRADE-REQ  VALUE "UPGRADE".
003400         05  FILLER                    PIC X(01).
