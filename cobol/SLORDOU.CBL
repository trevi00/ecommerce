000100*-----------------------------------------------------------------
000200*  SLORDOU.CBL  -  SELECT CLAUSE FOR THE PRICED-ORDER OUTPUT FILE.
000300*-----------------------------------------------------------------
000400*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER.
000500*-----------------------------------------------------------------
000600
000700     SELECT ORDER-OUT-FILE
000800         ASSIGN TO "ORDER-OUT-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL.
