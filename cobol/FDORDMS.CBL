000100*-----------------------------------------------------------------
000200*  FDORDMS.CBL  -  PRIOR-RUN ORDER MASTER RECORD (SAME SHAPE AS
000300*  ORDER-OUT-RECORD IN FDORDOU.CBL).  READ-ONLY IN THIS RUN.
000400*-----------------------------------------------------------------
000500*  95/08/30  DJP  OPS-0301  ORIGINAL MEMBER.
000600*-----------------------------------------------------------------
000700
000800     FD  ORDER-MASTER-IN-FILE
000900         LABEL RECORDS ARE OMITTED.
001000
001100     01  ORDER-MASTER-RECORD.
001200         05  ORM-ID                    PIC 9(09).
001300         05  ORM-USER-ID               PIC 9(09).
001400         05  ORM-NUMBER                PIC X(30).
001500         05  ORM-TOTAL-AMOUNT          PIC S9(11)V99 COMP-3.
001600         05  ORM-DISCOUNT-AMOUNT       PIC S9(11)V99 COMP-3.
001700         05  ORM-FINAL-AMOUNT          PIC S9(11)V99 COMP-3.
001800         05  ORM-STATUS                PIC X(09).
001900             88  ORM-STATUS-PENDING    VALUE "PENDING".
002000             88  ORM-STATUS-CONFIRMED  VALUE "CONFIRMED".
002100             88  ORM-STATUS-CANCELLED  VALUE "CANCELLED".
002200             88  ORM-STATUS-REJECTED   VALUE "REJECTED".
002300         05  FILLER                    PIC X(20).
