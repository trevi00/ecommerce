000100*-----------------------------------------------------------------
000200*  SLPROD.CBL  -  SELECT CLAUSE FOR THE PRODUCT MASTER FILE.
000300*  COPY THIS MEMBER INTO FILE-CONTROL IN ANY PROGRAM THAT PRICES
000400*  ORDER LINES OR MAINTAINS PRODUCT STOCK.
000500*-----------------------------------------------------------------
000600*  87/02/11  RMH  OPS-0001  ORIGINAL MEMBER.
000700*  98/10/06  SAB  OPS-0512  RENAMED ASSIGN-TO FROM VSAM DDNAME TO
000800*                           FLAT SEQUENTIAL DDNAME - PRODUCT-FILE IS
000900*                           NOW LOADED INTO A TABLE AND SEARCHED, NOT
001000*                           KEYED-READ (SEE PL-LOOK-FOR-PRODUCT-
001100*                           RECORD.CBL).
001200*-----------------------------------------------------------------
001300
001400     SELECT PRODUCT-FILE
001500         ASSIGN TO "PRODUCT-FILE"
001600         ORGANIZATION IS SEQUENTIAL.
001700
001800     SELECT PRODUCT-OUT-FILE
001900         ASSIGN TO "PRODUCT-OUT-FILE"
002000         ORGANIZATION IS SEQUENTIAL.
