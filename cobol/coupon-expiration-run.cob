000100*-----------------------------------------------------------------
000200*  COUPON-EXPIRATION-RUN
000300*  LOADS COUPON-FILE AND USER-COUPON-FILE INTO THE SAME IN-MEMORY
000400*  TABLES PL-CALC-COUPON-DISCOUNT USES DURING THE PRICING RUNS, AND
000500*  WALKS USER-COUPON-TABLE LOOKING FOR AVAILABLE ROWS WHOSE PARENT
000600*  COUPON IS PAST ITS CPN-VALID-TO DATE.  EACH ONE FOUND IS FLIPPED
000700*  TO EXPIRED.  ROWS ALREADY USED OR EXPIRED, AND AVAILABLE ROWS
000800*  WHOSE COUPON IS STILL IN DATE (OR NO LONGER ON FILE AT ALL), ARE
000900*  WRITTEN BACK UNCHANGED.  THIS IS THE LAST STEP IN THE NIGHTLY
001000*  JOB STREAM BEFORE THE POSTING REPORT RUNS.
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  97/04/02  TMW  OPS-0431  ORIGINAL MEMBER.
001400*  99/02/11  SAB  OPS-0561  Y2K REVIEW - W-TODAY-CCYYMMDD AND THE
001500*                           COUPON VALID-TO COMPARISON ARE BOTH
001600*                           FULL CCYYMMDD ALREADY.  NO CHANGE
001700*                           REQUIRED.
001800*  01/05/14  KRW  OPS-0620  RENUMBERED EXPIRE-ONE-USER-COUPON SO
001900*                           THE TABLE-DRIVEN LOOP HAS A FIXED,
002000*                           NUMBERED PARAGRAPH NAME TO PERFORM
002100*                           THRU, MATCHING THE OTHER NIGHTLY STEPS.
002200*-----------------------------------------------------------------
002300
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  coupon-expiration-run.
002600 AUTHOR.  T M WEIGAND.
002700 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
002800 DATE-WRITTEN.  04/02/97.
002900 DATE-COMPILED.
003000 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003100
003200 ENVIRONMENT DIVISION.
003300     CONFIGURATION SECTION.
003400     SPECIAL-NAMES.
003500         C01 IS TOP-OF-FORM.
003600
003700     INPUT-OUTPUT SECTION.
003800     FILE-CONTROL.
003900
004000         COPY "SLCPN.CBL".
004100         COPY "SLUSRCPN.CBL".
004200
004300 DATA DIVISION.
004400     FILE SECTION.
004500
004600         COPY "FDCPN.CBL".
004700         COPY "FDUSRCPN.CBL".
004800
004900     WORKING-STORAGE SECTION.
005000
005100         COPY "wscpn01.cbl".
005200
005300*        RUN TOTALS DISPLAYED TO THE JOB LOG AT END - THE THREE
005400*        COUNTS ALWAYS SUM TO UT-ENTRY-COUNT SINCE EVERY ROW FALLS
005500*        INTO EXACTLY ONE OF THE THREE BUCKETS ON EACH PASS.
005600         01  W-RUN-COUNTS-AREA.
005700             05  W-EXPIRED-CT             PIC S9(7) COMP-3 VALUE ZERO.
005800             05  W-STILL-AVAIL-CT         PIC S9(7) COMP-3 VALUE ZERO.
005900             05  W-ALREADY-CLOSED-CT      PIC S9(7) COMP-3 VALUE ZERO.
006000             05  FILLER                   PIC X(08) VALUE SPACES.
006100
006200         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
006300                                          PIC X(20).
006400
006500         01  W-RUN-COUNTS-DISPLAY-LINE.
006600             05  FILLER                   PIC X(13)
006700                     VALUE "EXPIRED.....:".
006800             05  RC-EXPIRED               PIC ZZZ,ZZ9.
006900             05  FILLER                   PIC X(13)
007000                     VALUE "  STILL-AVAIL:".
007100             05  RC-STILL-AVAIL           PIC ZZZ,ZZ9.
007200             05  FILLER                   PIC X(13)
007300                     VALUE "  ALREADY-DONE:".
007400             05  RC-ALREADY-CLOSED        PIC ZZZ,ZZ9.
007500
007600         01  W-RUN-COUNTS-DISPLAY-LINE-ALT
007700                 REDEFINES W-RUN-COUNTS-DISPLAY-LINE
007800                                          PIC X(63).
007900
008000 PROCEDURE DIVISION.
008100
008200*    MAIN LINE - ONE PASS OF USER-COUPON-TABLE, INDEX-DRIVEN RATHER
008300*    THAN A SEQUENTIAL READ, SINCE THE WHOLE FILE WAS ALREADY PULLED
008400*    INTO MEMORY BY LOAD-USER-COUPON-TABLE DURING INITIALIZATION.
008500     PERFORM INITIALIZE-THE-RUN.
008600     PERFORM 0100-EXPIRE-ONE-USER-COUPON
008700         THRU 0100-EXPIRE-ONE-USER-COUPON-EXIT
008800         VARYING UT-IDX FROM 1 BY 1
008900         UNTIL UT-IDX > UT-ENTRY-COUNT.
009000     PERFORM FINALIZE-THE-RUN.
009100
009200     STOP RUN.
009300
009400*    LOADS BOTH WORK TABLES AND STAMPS TODAY'S DATE ONCE FOR THE
009500*    WHOLE RUN - EVERY ROW IN THE TABLE IS JUDGED AGAINST THE SAME
009600*    "TODAY" SO A ROW CANNOT FLIP FROM IN-DATE TO EXPIRED PARTWAY
009700*    THROUGH A SINGLE PASS OF THE TABLE.
009800 INITIALIZE-THE-RUN.
009900     ACCEPT W-TODAY-CCYYMMDD            FROM DATE YYYYMMDD.
010000     PERFORM LOAD-COUPON-TABLE.
010100     PERFORM LOAD-USER-COUPON-TABLE.
010200
010300 INITIALIZE-THE-RUN-EXIT.
010400     EXIT.
010500
010600*    TESTS ONE USER-COUPON-TABLE ROW.  ONLY AN "AVAILABLE" ROW CAN
010700*    BE EXPIRED - A ROW ALREADY MARKED USED OR EXPIRED IS COUNTED
010800*    AND LEFT ALONE.  A ROW WHOSE PARENT COUPON IS NO LONGER IN THE
010900*    COUPON TABLE (E.G. REMOVED) IS TREATED AS STILL IN DATE RATHER
011000*    THAN EXPIRED, SINCE THERE IS NO VALID-TO LEFT TO COMPARE.
011100 0100-EXPIRE-ONE-USER-COUPON.
011200     IF UT-AVAILABLE (UT-IDX)
011300         MOVE UT-UC-COUPON-ID (UT-IDX) TO W-WANTED-COUPON-ID
011400         PERFORM LOOK-FOR-COUPON-RECORD
011500         IF FOUND-COUPON-RECORD
011600             AND W-TODAY-CCYYMMDD > CT-CPN-VALID-TO (CT-IDX)
011700             SET UT-EXPIRED (UT-IDX) TO TRUE
011800             ADD 1                   TO W-EXPIRED-CT
011900         ELSE
012000             ADD 1                   TO W-STILL-AVAIL-CT
012100         END-IF
012200     ELSE
012300         ADD 1                       TO W-ALREADY-CLOSED-CT
012400     END-IF.
012500
012600 0100-EXPIRE-ONE-USER-COUPON-EXIT.
012700     EXIT.
012800
012900*    SAVES THE MUTATED USER-COUPON-TABLE BACK TO USER-COUPON-FILE
013000*    AND DISPLAYS THE OPERATOR COUNTS - NO RECORD IS EVER REMOVED
013100*    OR ADDED BY THIS RUN, ONLY THE STATUS BYTE ON EXISTING ROWS.
013200 FINALIZE-THE-RUN.
013300     PERFORM SAVE-USER-COUPON-TABLE.
013400     MOVE W-EXPIRED-CT                  TO RC-EXPIRED.
013500     MOVE W-STILL-AVAIL-CT              TO RC-STILL-AVAIL.
013600     MOVE W-ALREADY-CLOSED-CT           TO RC-ALREADY-CLOSED.
013700     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.
013800
013900 FINALIZE-THE-RUN-EXIT.
014000     EXIT.
014100
014200     COPY "PL-CALC-COUPON-DISCOUNT.CBL".
