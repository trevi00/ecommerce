000100*-----------------------------------------------------------------
000200*  SLCARTT.CBL  -  SELECT CLAUSE FOR THE CART MAINTENANCE
000300*  TRANSACTION FILE.  ONE LINE PER ADD/UPDATE/REMOVE/CLEAR REQUEST,
000400*  PRE-SORTED BY CTI-USER-ID TO MATCH CART-ITEM-IN-FILE'S SEQUENCE.
000500*-----------------------------------------------------------------
000600*  96/04/18  TMW  OPS-0362  ORIGINAL MEMBER.
000700*-----------------------------------------------------------------
000800
000900     SELECT CART-TRANS-IN-FILE
001000         ASSIGN TO "CART-TRANS-IN-FILE"
001100         ORGANIZATION IS LINE SEQUENTIAL.
