000100*-----------------------------------------------------------------
000200*  ORDER-ITEM-PRICING
000300*  THE NIGHTLY ORDER-PRICING RUN.  ORDER-ITEM-IN-FILE CARRIES ONE
000400*  "H" HEADER PER ORDER GROUP (ORDER-ID/USER-ID/COUPON-ID/ACTION)
000500*  FOLLOWED BY ITS "D" DETAIL LINES (PRODUCT-ID/QUANTITY).  THIS
000600*  RUN PROCESSES ONLY THE "C" (NEW ORDER) ACTION GROUPS - "F"
000700*  (CONFIRM) AND "X" (CANCEL) GROUPS ARE LEFT FOR THE SEPARATE
000800*  ORDER-STATUS-UPDATE RUN.  EVERY LINE IS PRICED AT THE PRODUCT'S
000900*  CURRENT CATALOG PRICE AND CHECKED AGAINST CURRENT STOCK; IF ANY
001000*  LINE FAILS, THE WHOLE ORDER IS REJECTED - NO PARTIAL ORDERS ARE
001100*  EVER POSTED.  A COUPON ID ON THE HEADER IS APPLIED AGAINST THE
001200*  ORDER TOTAL; IF THE COUPON CANNOT BE APPLIED THE ORDER IS ALSO
001300*  REJECTED, SINCE THE CUSTOMER ASKED FOR THAT DISCOUNT BY NAME.
001400*  A REJECTED GROUP STILL PRODUCES A STUB ORDER-OUT-RECORD CARRYING
001500*  ORD-STATUS = "REJECTED" SO THE POSTING REPORT CAN COUNT IT
001600*  WITHOUT A SEPARATE REJECT FILE.
001700*-----------------------------------------------------------------
001800*  CHANGE LOG
001900*  89/03/14  RMH  OPS-0002  ORIGINAL MEMBER, SINGLE-LINE ORDERS.
002000*  93/11/22  DJP  OPS-0244  REWORKED FOR MULTI-LINE ORDERS AND THE
002100*                           HEADER/DETAIL SPLIT ON THE INPUT FILE.
002200*  95/08/30  DJP  OPS-0301  SPLIT CONFIRM/CANCEL OUT TO THEIR OWN
002300*                           RUN (ORDER-STATUS-UPDATE) AND ADDED THE
002400*                           REJECTED STUB RECORD FOR REPORTING.
002500*  98/10/06  SAB  OPS-0512  CONVERTED THE PRODUCT LOOKUP TO THE
002600*                           IN-MEMORY TABLE/SEARCH ALL SCHEME WHEN
002700*                           THE KEYED PRODUCT FILE WAS RETIRED.
002800*  99/01/25  SAB  OPS-0555  Y2K REVIEW - ORDER TIMESTAMP USES A
002900*                           FULL CCYYMMDDHHMMSS STAMP ALREADY, NO
003000*                           2-DIGIT YEAR IN THE ORDER NUMBER.  NO
003100*                           CHANGE REQUIRED.
003200*  01/05/14  KRW  OPS-0618  RENUMBERED THE ORDER-ITEM-IN READ SO
003300*                           OPERATIONS HAS A FIXED PARAGRAPH-NAME
003400*                           TO RESTART AGAINST AFTER AN ABEND MID
003500*                           GROUP - PERFORM ... THRU NOW BRACKETS
003600*                           THE WHOLE READ INSTEAD OF ONE BARE CALL.
003700*-----------------------------------------------------------------
003800
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  order-item-pricing.
004100 AUTHOR.  R M HAUSER.
004200 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
004300 DATE-WRITTEN.  03/14/89.
004400 DATE-COMPILED.
004500 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004600
004700 ENVIRONMENT DIVISION.
004800     CONFIGURATION SECTION.
004900     SPECIAL-NAMES.
005000         C01 IS TOP-OF-FORM.
005100
005200     INPUT-OUTPUT SECTION.
005300     FILE-CONTROL.
005400
005500         COPY "SLPROD.CBL".
005600         COPY "SLORDIT.CBL".
005700         COPY "SLORDOU.CBL".
005800         COPY "SLORDIO.CBL".
005900         COPY "SLCPN.CBL".
006000         COPY "SLUSRCPN.CBL".
006100
006200 DATA DIVISION.
006300     FILE SECTION.
006400
006500         COPY "FDPROD.CBL".
006600         COPY "FDORDIT.CBL".
006700         COPY "FDORDOU.CBL".
006800         COPY "FDORDIO.CBL".
006900         COPY "FDCPN.CBL".
007000         COPY "FDUSRCPN.CBL".
007100
007200     WORKING-STORAGE SECTION.
007300
007400         COPY "wsprod01.cbl".
007500         COPY "wscpn01.cbl".
007600         COPY "wsordnum.cbl".
007700         COPY "wsordgrp.cbl".
007800
007900*        W-GROUP-PENDING-SW IS CARRIED IN THE COPYBOOK BUT IS NOT
008000*        ACTUALLY TESTED BY THIS RUN - PROCESS-ONE-ORDER-GROUP MAKES
008100*        ITS CREATE/SKIP DECISION DIRECTLY OFF OIH-ACTION-CREATE.
008200         01  W-ORDERIT-EOF-SW             PIC X VALUE "N".
008300             88  ORDERIT-EOF              VALUE "Y".
008400
008500         01  W-GROUP-PENDING-SW           PIC X VALUE "N".
008600             88  GROUP-IS-PENDING         VALUE "Y".
008700
008800*        DOLLAR SUMS ARE ACCUMULATED ONLY FOR ACCEPTED ORDERS - A
008900*        REJECTED GROUP CONTRIBUTES TO NEITHER W-SUM-TOTAL-AMT NOR
009000*        THE DISCOUNT OR FINAL-AMOUNT ACCUMULATORS BELOW IT.
009100         01  W-RUN-TOTALS-AREA.
009200             05  W-ORDERS-CREATED-CT      PIC S9(7) COMP-3 VALUE ZERO.
009300             05  W-ORDERS-REJECTED-CT     PIC S9(7) COMP-3 VALUE ZERO.
009400             05  W-SUM-TOTAL-AMT          PIC S9(11)V99 COMP-3
009500                                                          VALUE ZERO.
009600             05  W-SUM-DISCOUNT-AMT       PIC S9(11)V99 COMP-3
009700                                                          VALUE ZERO.
009800             05  W-SUM-FINAL-AMT          PIC S9(11)V99 COMP-3
009900                                                          VALUE ZERO.
010000             05  FILLER                   PIC X(08) VALUE SPACES.
010100
010200         01  W-RUN-TOTALS-ALT REDEFINES W-RUN-TOTALS-AREA
010300                                          PIC X(47).
010400
010500         01  W-RUN-TOTALS-DISPLAY-LINE.
010600             05  FILLER                   PIC X(20)
010700                     VALUE "ORDERS CREATED.....:".
010800             05  RT-ORDERS-CREATED        PIC ZZZ,ZZ9.
010900             05  FILLER                   PIC X(20)
011000                     VALUE "  ORDERS REJECTED..:".
011100             05  RT-ORDERS-REJECTED       PIC ZZZ,ZZ9.
011200
011300 PROCEDURE DIVISION.
011400
011500*    MAIN LINE - THE FIRST RECORD IS READ HERE, BEFORE THE GROUP
011600*    LOOP STARTS, SO PROCESS-ONE-ORDER-GROUP ALWAYS HAS A RECORD
011700*    ALREADY IN THE BUFFER TO LOOK AT ON ITS FIRST CALL.
011800     PERFORM INITIALIZE-THE-RUN.
011900     PERFORM 0100-READ-ORDER-ITEM-IN-REC
012000         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.
012100     PERFORM PROCESS-ONE-ORDER-GROUP
012200         UNTIL ORDERIT-EOF.
012300     PERFORM FINALIZE-THE-RUN.
012400
012500     STOP RUN.
012600
012700*    OPENS THE THREE FILES AND LOADS THE PRODUCT/COUPON/USER-COUPON
012800*    WORK TABLES BEFORE THE FIRST RECORD IS READ.  THE TIMESTAMP
012900*    TAKEN HERE DRIVES BOTH THE GENERATED ORDER NUMBER AND THE
013000*    COUPON VALID-FROM/VALID-TO COMPARISON FOR EVERY ORDER IN THE
013100*    RUN, SO ALL ORDERS ON ONE RUN SHARE THE SAME "TODAY".
013200 INITIALIZE-THE-RUN.
013300     PERFORM LOAD-PRODUCT-TABLE.
013400     PERFORM LOAD-COUPON-TABLE.
013500     PERFORM LOAD-USER-COUPON-TABLE.
013600     PERFORM GET-ORDER-TIMESTAMP.
013700     MOVE W-ORDNUM-CCYYMMDD         TO W-TODAY-CCYYMMDD.
013800     MOVE "N"                       TO W-ORDERIT-EOF-SW.
013900     MOVE "N"                       TO W-GROUP-PENDING-SW.
014000     OPEN INPUT  ORDER-ITEM-IN-FILE.
014100     OPEN OUTPUT ORDER-OUT-FILE.
014200     OPEN OUTPUT ORDER-ITEM-OUT-FILE.
014300
014400 INITIALIZE-THE-RUN-EXIT.
014500     EXIT.
014600
014700*    SOLE READ OF ORDER-ITEM-IN-FILE FOR THE WHOLE RUN.  NUMBERED
014800*    AND BRACKETED WITH ITS OWN EXIT SO OPERATIONS HAS ONE FIXED
014900*    RESTART POINT IF THE RUN ABENDS PARTWAY THROUGH AN ORDER GROUP.
015000 0100-READ-ORDER-ITEM-IN-REC.
015100     READ ORDER-ITEM-IN-FILE
015200         AT END
015300             MOVE "Y"               TO W-ORDERIT-EOF-SW
015400     END-READ.
015500
015600 0100-READ-ORDER-ITEM-IN-REC-EXIT.
015700     EXIT.
015800
015900*    A "GROUP" IS ONE HEADER RECORD (ACTION "C" - CREATE) PLUS ALL
016000*    OF ITS DETAIL LINES UP TO THE NEXT HEADER.  HEADERS WHOSE
016100*    ACTION IS NOT "C" BELONG TO ORDER-STATUS-UPDATE, NOT THIS RUN,
016200*    SO THEIR DETAIL LINES ARE SKIPPED HERE WITHOUT BEING PRICED.
016300 PROCESS-ONE-ORDER-GROUP.
016400     IF OII-HEADER-REC AND OIH-ACTION-CREATE
016500         PERFORM START-NEW-ORDER-GROUP
016600         PERFORM 0100-READ-ORDER-ITEM-IN-REC
016700             THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
016800         PERFORM COLLECT-ONE-DETAIL-LINE
016900             UNTIL ORDERIT-EOF
017000                OR OII-HEADER-REC
017100         PERFORM PRICE-AND-WRITE-ORDER-GROUP
017200     ELSE
017300         IF OII-HEADER-REC
017400             PERFORM 0100-READ-ORDER-ITEM-IN-REC
017500                 THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
017600             PERFORM SKIP-ONE-DETAIL-LINE
017700                 UNTIL ORDERIT-EOF
017800                    OR OII-HEADER-REC
017900         ELSE
018000             PERFORM 0100-READ-ORDER-ITEM-IN-REC
018100                 THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT
018200         END-IF
018300     END-IF.
018400
018500 PROCESS-ONE-ORDER-GROUP-EXIT.
018600     EXIT.
018700
018800*    RESETS THE ORDER-GROUP WORK TABLE AND CARRIES THE COUPON-ID
018900*    OFF THE HEADER RECORD FORWARD, IF ANY WAS PUNCHED ON IT.
019000 START-NEW-ORDER-GROUP.
019100     MOVE ZERO                      TO OG-LINE-COUNT.
019200     MOVE OIH-USER-ID               TO W-ORDER-GROUP-USER-ID.
019300     MOVE "N"                       TO W-ORDER-GROUP-HAS-COUPON-SW.
019400     IF OIH-COUPON-ID > ZERO
019500         MOVE "Y"                   TO W-ORDER-GROUP-HAS-COUPON-SW
019600         MOVE OIH-COUPON-ID         TO W-ORDER-GROUP-COUPON-ID
019700     END-IF.
019800
019900 START-NEW-ORDER-GROUP-EXIT.
020000     EXIT.
020100
020200*    APPENDS ONE DETAIL LINE'S PRODUCT-ID/QUANTITY TO THE ORDER
020300*    GROUP TABLE.  PRICING IS NOT DONE HERE - THAT WAITS UNTIL THE
020400*    WHOLE GROUP IS ASSEMBLED SO PL-PRICE-ORDER-GROUP CAN SEE THE
020500*    FULL LINE COUNT AND BACK OUT STOCK CLEANLY ON A REJECT.
020600 COLLECT-ONE-DETAIL-LINE.
020700     ADD 1                          TO OG-LINE-COUNT.
020800     SET OG-IDX                     TO OG-LINE-COUNT.
020900     MOVE OID-PRODUCT-ID            TO OG-PRODUCT-ID (OG-IDX).
021000     MOVE OID-QUANTITY              TO OG-QUANTITY (OG-IDX).
021100     PERFORM 0100-READ-ORDER-ITEM-IN-REC
021200         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.
021300
021400 COLLECT-ONE-DETAIL-LINE-EXIT.
021500     EXIT.
021600
021700*    DETAIL LINES UNDER A NON-CREATE HEADER BELONG TO SOME OTHER
021800*    RUN'S ACTION.  THIS RUN JUST READS PAST THEM TO GET TO THE
021900*    NEXT HEADER - NOTHING IS COLLECTED, NOTHING IS WRITTEN.
022000 SKIP-ONE-DETAIL-LINE.
022100     PERFORM 0100-READ-ORDER-ITEM-IN-REC
022200         THRU 0100-READ-ORDER-ITEM-IN-REC-EXIT.
022300
022400 SKIP-ONE-DETAIL-LINE-EXIT.
022500     EXIT.
022600
022700*    PRICES EVERY LINE, APPLIES A COUPON WHEN ONE WAS REQUESTED,
022800*    AND ROUTES THE GROUP TO THE ACCEPTED OR REJECTED OUTPUT.  A
022900*    COUPON REJECT MUST BACK OUT THE STOCK DECREASES PL-PRICE-
023000*    ORDER-GROUP ALREADY POSTED, SINCE THE WHOLE ORDER FAILS OR
023100*    SUCCEEDS TOGETHER - NO PARTIAL-LINE ORDERS ARE EVER WRITTEN.
023200 PRICE-AND-WRITE-ORDER-GROUP.
023300     PERFORM GEN-ORDER-NUMBER.
023400     PERFORM PRICE-ORDER-GROUP.
023500     IF ORDER-GROUP-REJECTED
023600         PERFORM WRITE-REJECTED-ORDER-STUB
023700     ELSE
023800         PERFORM APPLY-COUPON-IF-REQUESTED
023900         IF ORDER-GROUP-REJECTED
024000             PERFORM RESTORE-ORDER-GROUP-STOCK
024100             PERFORM WRITE-REJECTED-ORDER-STUB
024200         ELSE
024300             PERFORM WRITE-ACCEPTED-ORDER
024400         END-IF
024500     END-IF.
024600
024700 PRICE-AND-WRITE-ORDER-GROUP-EXIT.
024800     EXIT.
024900
025000*    NO-OP WHEN THE HEADER CARRIED NO COUPON-ID.  OTHERWISE HANDS
025100*    THE ORDER TOTAL AND COUPON/USER IDS OFF TO PL-CALC-COUPON-
025200*    DISCOUNT, WHICH OWNS ALL OF THE ELIGIBILITY AND CAP RULES.
025300 APPLY-COUPON-IF-REQUESTED.
025400     MOVE ZERO                      TO W-CALC-DISCOUNT-AMT.
025500     IF ORDER-GROUP-HAS-COUPON
025600         MOVE W-ORDER-GROUP-COUPON-ID TO W-WANTED-COUPON-ID
025700         MOVE W-ORDER-GROUP-USER-ID   TO W-WANTED-USER-ID-FOR-UC
025800         MOVE W-ORDER-GROUP-TOTAL-AMT TO W-ORDER-TOTAL-AMT
025900         MOVE W-ORDER-SEQ-NUMBER      TO W-WANTED-ORDER-ID-FOR-UC
026000         PERFORM APPLY-COUPON-TO-ORDER
026100         IF NOT CPN-REJECT-NONE
026200             MOVE "Y"               TO W-ORDER-GROUP-REJECT-SW
026300         END-IF
026400     END-IF.
026500
026600 APPLY-COUPON-IF-REQUESTED-EXIT.
026700     EXIT.
026800
026900*    A REJECTED ORDER STILL GETS ONE ORDER-OUT-RECORD SO THE
027000*    POSTING REPORT CAN COUNT IT, BUT NO ORDER-ITEM-OUT LINES ARE
027100*    EVER WRITTEN FOR A REJECT - THE USER'S CART IS LEFT UNTOUCHED.
027200 WRITE-REJECTED-ORDER-STUB.
027300     ADD 1                          TO W-ORDERS-REJECTED-CT.
027400     MOVE SPACES                    TO ORDER-OUT-RECORD.
027500     MOVE W-ORDER-SEQ-NUMBER        TO ORD-ID.
027600     MOVE W-ORDER-GROUP-USER-ID     TO ORD-USER-ID.
027700     MOVE SPACES                    TO ORD-NUMBER.
027800     MOVE ZERO                      TO ORD-TOTAL-AMOUNT
027900                                        ORD-DISCOUNT-AMOUNT
028000                                        ORD-FINAL-AMOUNT.
028100     SET ORD-STATUS-REJECTED        TO TRUE.
028200     WRITE ORDER-OUT-RECORD.
028300
028400 WRITE-REJECTED-ORDER-STUB-EXIT.
028500     EXIT.
028600
028700*    WRITES THE ORDER-OUT HEADER RECORD AS STATUS "PENDING" - A
028800*    SEPARATE RUN (ORDER-STATUS-UPDATE) MOVES IT ON TO CONFIRMED
028900*    OR CANCELLED LATER - THEN WRITES ONE ORDER-ITEM-OUT LINE PER
029000*    PRICED LINE AND ROLLS THE RUN TOTALS FORWARD.
029100 WRITE-ACCEPTED-ORDER.
029200     MOVE W-ORDER-SEQ-NUMBER        TO ORD-ID.
029300     MOVE W-ORDER-GROUP-USER-ID     TO ORD-USER-ID.
029400     MOVE W-ORDER-GROUP-TOTAL-AMT   TO ORD-TOTAL-AMOUNT.
029500     MOVE W-CALC-DISCOUNT-AMT       TO ORD-DISCOUNT-AMOUNT.
029600     COMPUTE ORD-FINAL-AMOUNT = ORD-TOTAL-AMOUNT - ORD-DISCOUNT-AMOUNT.
029700     SET ORD-STATUS-PENDING         TO TRUE.
029800     WRITE ORDER-OUT-RECORD.
029900
030000     PERFORM WRITE-ONE-ORDER-ITEM-OUT
030100         VARYING OG-IDX FROM 1 BY 1
030200         UNTIL OG-IDX > OG-LINE-COUNT.
030300
030400     ADD 1                          TO W-ORDERS-CREATED-CT.
030500     ADD ORD-TOTAL-AMOUNT           TO W-SUM-TOTAL-AMT.
030600     ADD ORD-DISCOUNT-AMOUNT        TO W-SUM-DISCOUNT-AMT.
030700     ADD ORD-FINAL-AMOUNT           TO W-SUM-FINAL-AMT.
030800
030900 WRITE-ACCEPTED-ORDER-EXIT.
031000     EXIT.
031100
031200*    ONE ORDER-ITEM-OUT RECORD PER SUBSCRIPT IN THE ORDER GROUP
031300*    TABLE - UNIT PRICE AND LINE TOTAL WERE ALREADY COMPUTED BY
031400*    PL-PRICE-ORDER-GROUP, THIS PARAGRAPH ONLY MOVES AND WRITES.
031500 WRITE-ONE-ORDER-ITEM-OUT.
031600     MOVE OG-PRODUCT-ID (OG-IDX)    TO OIO-PRODUCT-ID.
031700     MOVE OG-QUANTITY (OG-IDX)      TO OIO-QUANTITY.
031800     MOVE OG-UNIT-PRICE (OG-IDX)    TO OIO-UNIT-PRICE.
031900     MOVE OG-LINE-TOTAL (OG-IDX)    TO OIO-TOTAL-PRICE.
032000     WRITE ORDER-ITEM-OUT-RECORD.
032100
032200 WRITE-ONE-ORDER-ITEM-OUT-EXIT.
032300     EXIT.
032400
032500*    FLUSHES THE PRODUCT AND USER-COUPON TABLES BACK TO THEIR
032600*    MASTER FILES BEFORE CLOSING - STOCK DECREASES AND COUPON
032700*    USAGE-COUNT BUMPS MADE DURING THE RUN ONLY EXIST IN-MEMORY
032800*    UNTIL THIS PARAGRAPH WRITES THEM OUT.
032900 FINALIZE-THE-RUN.
033000     PERFORM SAVE-PRODUCT-TABLE.
033100     PERFORM SAVE-USER-COUPON-TABLE.
033200     CLOSE ORDER-ITEM-IN-FILE
033300           ORDER-OUT-FILE
033400           ORDER-ITEM-OUT-FILE.
033500     MOVE W-ORDERS-CREATED-CT       TO RT-ORDERS-CREATED.
033600     MOVE W-ORDERS-REJECTED-CT      TO RT-ORDERS-REJECTED.
033700     DISPLAY W-RUN-TOTALS-DISPLAY-LINE.
033800
033900 FINALIZE-THE-RUN-EXIT.
034000     EXIT.
034100
034200     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
034300     COPY "PL-POST-STOCK.CBL".
034400     COPY "PL-PRICE-ORDER-GROUP.CBL".
034500     COPY "PL-CALC-COUPON-DISCOUNT.CBL".
034600     COPY "PL-GEN-ORDER-NUMBER.CBL".
