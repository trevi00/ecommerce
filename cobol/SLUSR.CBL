000100*-----------------------------------------------------------------
000200*  SLUSR.CBL  -  SELECT CLAUSE FOR THE USER MASTER FILE.
000300*-----------------------------------------------------------------
000400*  91/02/04  DJP  OPS-0099  ORIGINAL MEMBER.
000500*-----------------------------------------------------------------
000600
000700     SELECT USER-FILE
000800         ASSIGN TO "USER-FILE"
000900         ORGANIZATION IS SEQUENTIAL.
