000100*-----------------------------------------------------------------
000200*  FDCART.CBL  -  CART-ITEM RECORD.
000300*  ONE LINE PER PRODUCT A USER HAS ADDED TO THEIR CART.  FILE IS
000400*  PRE-SORTED BY CI-USER-ID SO A USER'S LINES ARE TOGETHER.
000500*-----------------------------------------------------------------
000600*  90/07/09  DJP  OPS-0077  ORIGINAL MEMBER.
000700*-----------------------------------------------------------------
000800
000900     FD  CART-ITEM-IN-FILE
001000         LABEL RECORDS ARE OMITTED.
001100
001200     01  CART-ITEM-IN-RECORD.
001300         05  CII-USER-ID               PIC 9(09).
001400         05  CII-PRODUCT-ID            PIC 9(09).
001500         05  CII-QUANTITY              PIC S9(5) COMP-3.
001600         05  FILLER                    PIC X(02).
001700
001800     FD  CART-ITEM-OUT-FILE
001900         LABEL RECORDS ARE OMITTED.
002000
002100     01  CART-ITEM-OUT-RECORD.
002200         05  CIO-USER-ID               PIC 9(09).
002300         05  CIO-PRODUCT-ID            PIC 9(09).
002400         05  CIO-QUANTITY              PIC S9(5) COMP-3.
002500         05  FILLER                    PIC X(02).
