000100*-----------------------------------------------------------------
000200*  COUPON-MASTER-LOAD
000300*  EDITS COUPON-FILE AGAINST THE COUPON CREATION RULES BEFORE THE
000400*  ORDER-PRICING RUNS ARE ALLOWED TO USE IT.  A COUPON IS BAD IF
000500*  CPN-NAME OR CPN-CODE IS BLANK, THE DISCOUNT TYPE IS NOT "P" OR
000600*  "F", THE DISCOUNT VALUE IS NOT POSITIVE (OR EXCEEDS 100 FOR A
000700*  PERCENTAGE COUPON), CPN-VALID-FROM IS AFTER CPN-VALID-TO, EITHER
000800*  DATE IS NOT A REAL CALENDAR DATE, OR CPN-MAX-USAGE-COUNT IS NOT
000900*  POSITIVE.  BAD COUPONS ARE LISTED BUT NOT REMOVED - OPERATIONS
001000*  CORRECTS THEM BEFORE THE NEXT PRICING RUN PICKS THEM UP.
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  92/01/17  LKO  OPS-0165  ORIGINAL MEMBER.
001400*  96/07/19  TMW  OPS-0390  ADDED THE MIN-ORDER-AMT DISPLAY COLUMN
001500*                           SO MARKETING COULD PROOF NEW COUPONS
001600*                           BEFORE THEY WENT LIVE.
001700*  97/04/02  TMW  OPS-0430  ADDED THE MAX-DISCOUNT-AMT DISPLAY
001800*                           COLUMN WHEN THE CAP FIELD WAS ADDED TO
001900*                           THE MASTER RECORD.
002000*  98/11/02  SAB  OPS-0521  Y2K REVIEW - CPN-VALID-FROM/TO ARE
002100*                           ALREADY FULL CCYYMMDD, CONFIRMED THE
002200*                           DATE-VALIDATION MEMBER HANDLES CENTURY
002300*                           CORRECTLY. NO CHANGE REQUIRED.
002400*  02/08/19  KRW  OPS-0615  ADDED THE VALID-FROM/VALID-TO CALENDAR
002500*                           CHECK AFTER A COUPON WAS LOADED WITH
002600*                           02/30 AS ITS EXPIRATION DATE.
002700*  03/02/11  KRW  OPS-0622  RENUMBERED READ-COUPON-MASTER TO 0100-
002800*                           READ-COUPON-MASTER WITH A PERFORM ...
002900*                           THRU CALL, MATCHING THE OTHER EDIT RUNS.
003000*-----------------------------------------------------------------
003100
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  coupon-master-load.
003400 AUTHOR.  L K OKAFOR.
003500 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
003600 DATE-WRITTEN.  01/17/92.
003700 DATE-COMPILED.
003800 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100     CONFIGURATION SECTION.
004200     SPECIAL-NAMES.
004300         C01 IS TOP-OF-FORM.
004400
004500     INPUT-OUTPUT SECTION.
004600     FILE-CONTROL.
004700
004800         COPY "SLCPN.CBL".
004900
005000         SELECT COUPON-EDIT-RPT-FILE
005100             ASSIGN TO "coupon-edit-report.prn"
005200             ORGANIZATION IS LINE SEQUENTIAL.
005300
005400 DATA DIVISION.
005500     FILE SECTION.
005600
005700         COPY "FDCPN.CBL".
005800
005900*    ONE 80-BYTE PRINT LINE CARRIES EVERY REPORT LAYOUT IN THIS
006000*    RUN, THE SAME WAY THE OTHER EDIT-LISTING PROGRAMS DO IT.
006100         FD  COUPON-EDIT-RPT-FILE
006200             LABEL RECORDS ARE OMITTED.
006300         01  COUPON-EDIT-RPT-RECORD       PIC X(80).
006400
006500     WORKING-STORAGE SECTION.
006600
006700         COPY "wsdate.cbl".
006800
006900*    REPORT LAYOUT AREA - TWO HEADING LINES, ONE DETAIL LINE, AND
007000*    THE ONE TOTAL LINE PRINTED AT END OF RUN.  NO CONTROL BREAKS -
007100*    COUPON-FILE IS NOT IN ANY PARTICULAR SEQUENCE.
007200         01  W-HEADING-1.
007300             05  FILLER                   PIC X(20) VALUE SPACES.
007400             05  FILLER                   PIC X(29)
007500                     VALUE "COUPON MASTER EDIT LISTING".
007600             05  FILLER                   PIC X(25) VALUE SPACES.
007700             05  FILLER                   PIC X(06) VALUE "PAGE: ".
007800             05  H1-PAGE-NUMBER           PIC ZZZ9.
007900
008000         01  W-HEADING-2.
008100             05  FILLER                   PIC X(09) VALUE "COUPON ID".
008200             05  FILLER                   PIC X(03) VALUE SPACES.
008300             05  FILLER                   PIC X(10) VALUE "CPN CODE".
008400             05  FILLER                   PIC X(10) VALUE SPACES.
008500             05  FILLER                   PIC X(16) VALUE "REASON REJECTED".
008600
008700         01  W-DETAIL-LINE.
008800             05  D-CPN-ID                 PIC 9(09).
008900             05  FILLER                   PIC X(03) VALUE SPACES.
009000             05  D-CPN-CODE               PIC X(20).
009100             05  FILLER                   PIC X(03) VALUE SPACES.
009200             05  D-REJECT-REASON          PIC X(25).
009300
009400         01  W-DETAIL-LINE-ALT REDEFINES W-DETAIL-LINE
009500                                          PIC X(60).
009600
009700         01  W-TOTAL-LINE.
009800             05  FILLER                   PIC X(20)
009900                     VALUE "RECORDS READ......: ".
010000             05  T-RECORDS-READ           PIC ZZZ,ZZ9.
010100             05  FILLER                   PIC X(05) VALUE SPACES.
010200             05  FILLER                   PIC X(20)
010300                     VALUE "RECORDS REJECTED..: ".
010400             05  T-RECORDS-REJECTED       PIC ZZZ,ZZ9.
010500
010600         01  W-TOTAL-LINE-ALT REDEFINES W-TOTAL-LINE
010700                                          PIC X(59).
010800
010900*    SWITCHES AND PAGE-CONTROL COUNTERS - PAGE-IS-FULL FOLLOWS THE
011000*    SAME 50-LINE THRESHOLD AS THE OTHER EDIT LISTINGS IN THE SHOP.
011100         01  W-COUPON-EOF-SW              PIC X VALUE "N".
011200             88  COUPON-MASTER-EOF        VALUE "Y".
011300
011400         01  W-BAD-COUPON-SW              PIC X VALUE "N".
011500             88  BAD-COUPON-RECORD        VALUE "Y".
011600
011700         01  W-PAGE-NUMBER                PIC S9(4) COMP VALUE ZERO.
011800         01  W-LINES-ON-PAGE              PIC S9(4) COMP VALUE ZERO.
011900             88  PAGE-IS-FULL             VALUE 50 THRU 999.
012000
012100*    READ AND REJECT COUNTERS CARRIED FROM EDIT-ONE-COUPON-RECORD
012200*    THROUGH TO THE TOTAL LINE AT RUN END.
012300         01  W-RECORD-COUNT-AREA.
012400             05  W-RECORDS-READ           PIC S9(7) COMP-3 VALUE ZERO.
012500             05  W-RECORDS-REJECTED       PIC S9(7) COMP-3 VALUE ZERO.
012600             05  FILLER                   PIC X(04) VALUE SPACES.
012700
012800         01  W-COUNT-AREA-ALT REDEFINES W-RECORD-COUNT-AREA
012900                                          PIC X(10).
013000
013100 PROCEDURE DIVISION.
013200
013300*    MAIN LINE - THE DAYS-IN-MONTH TABLE IS LOADED ONCE UP FRONT
013400*    SO EDIT-COUPON-DATE-RANGE CAN VALIDATE EVERY COUPON'S DATES
013500*    AGAINST IT WITHOUT RELOADING PER RECORD.
013600     OPEN INPUT COUPON-FILE.
013700     OPEN OUTPUT COUPON-EDIT-RPT-FILE.
013800
013900     PERFORM LOAD-DAYS-IN-MONTH-TABLE.
014000     PERFORM PRINT-REPORT-HEADINGS.
014100     PERFORM 0100-READ-COUPON-MASTER
014200         THRU 0100-READ-COUPON-MASTER-EXIT.
014300     PERFORM EDIT-ONE-COUPON-RECORD
014400         UNTIL COUPON-MASTER-EOF.
014500     PERFORM PRINT-TOTAL-LINE.
014600
014700     CLOSE COUPON-FILE
014800           COUPON-EDIT-RPT-FILE.
014900
015000     STOP RUN.
015100
015200*    SOLE READ OF COUPON-FILE FOR THE WHOLE RUN - NUMBERED SO
015300*    OPERATIONS HAS A FIXED RESTART POINT AFTER AN ABEND.
015400 0100-READ-COUPON-MASTER.
015500     READ COUPON-FILE
015600         AT END
015700             MOVE "Y"               TO W-COUPON-EOF-SW
015800     END-READ.
015900
016000 0100-READ-COUPON-MASTER-EXIT.
016100     EXIT.
016200
016300*    RUNS ONE COUPON THROUGH ALL FOUR EDITS IN SEQUENCE, STOPPING
016400*    AS SOON AS ONE FAILS - THE REJECT LINE SHOWS ONLY THE FIRST
016500*    REASON FOUND, NOT EVERY RULE THE RECORD MIGHT BE BREAKING.
016600 EDIT-ONE-COUPON-RECORD.
016700     ADD 1                          TO W-RECORDS-READ.
016800     MOVE "N"                       TO W-BAD-COUPON-SW.
016900     MOVE SPACES                    TO D-REJECT-REASON.
017000
017100     IF CPN-NAME = SPACES OR CPN-CODE = SPACES
017200         MOVE "Y"                   TO W-BAD-COUPON-SW
017300         MOVE "NAME OR CODE BLANK"  TO D-REJECT-REASON
017400     ELSE
017500         IF NOT CPN-TYPE-PERCENT AND NOT CPN-TYPE-FIXED
017600             MOVE "Y"               TO W-BAD-COUPON-SW
017700             MOVE "BAD DISCOUNT TYPE" TO D-REJECT-REASON
017800         ELSE
017900             PERFORM EDIT-COUPON-DISCOUNT-VALUE
018000         END-IF
018100     END-IF.
018200
018300     IF NOT BAD-COUPON-RECORD
018400         PERFORM EDIT-COUPON-DATE-RANGE
018500     END-IF.
018600
018700     IF NOT BAD-COUPON-RECORD
018800         IF CPN-MAX-USAGE-COUNT NOT > ZERO
018900             MOVE "Y"               TO W-BAD-COUPON-SW
019000             MOVE "MAX USAGE NOT POSITIVE" TO D-REJECT-REASON
019100         END-IF
019200     END-IF.
019300
019400     IF BAD-COUPON-RECORD
019500         ADD 1                      TO W-RECORDS-REJECTED
019600         PERFORM PRINT-REJECT-LINE
019700     END-IF.
019800
019900     PERFORM 0100-READ-COUPON-MASTER
020000         THRU 0100-READ-COUPON-MASTER-EXIT.
020100
020200 EDIT-ONE-COUPON-RECORD-EXIT.
020300     EXIT.
020400
020500*    A PERCENT-TYPE COUPON OVER 100 IS REJECTED HERE SO PL-CALC-
020600*    COUPON-DISCOUNT NEVER HAS TO GUARD AGAINST A DISCOUNT BIGGER
020700*    THAN THE ORDER TOTAL AT PRICING TIME.
020800 EDIT-COUPON-DISCOUNT-VALUE.
020900     IF CPN-DISCOUNT-VALUE NOT > ZERO
021000         MOVE "Y"                   TO W-BAD-COUPON-SW
021100         MOVE "DISCOUNT NOT POSITIVE" TO D-REJECT-REASON
021200     ELSE
021300         IF CPN-TYPE-PERCENT AND CPN-DISCOUNT-VALUE > 100
021400             MOVE "Y"               TO W-BAD-COUPON-SW
021500             MOVE "PERCENT OVER 100" TO D-REJECT-REASON
021600         END-IF
021700     END-IF.
021800
021900 EDIT-COUPON-DISCOUNT-VALUE-EXIT.
022000     EXIT.
022100
022200*    CHECKS BOTH DATES ARE REAL CALENDAR DATES BEFORE CHECKING
022300*    VALID-FROM IS NOT AFTER VALID-TO - A BAD CALENDAR DATE IS
022400*    REPORTED ON ITS OWN SO THE RANGE CHECK IS NOT RUN AGAINST
022500*    GARBAGE.
022600 EDIT-COUPON-DATE-RANGE.
022700     IF CPN-VALID-FROM > CPN-VALID-TO
022800         MOVE "Y"                   TO W-BAD-COUPON-SW
022900         MOVE "VALID-FROM AFTER VALID-TO" TO D-REJECT-REASON
023000     ELSE
023100         MOVE CPN-VALID-FROM        TO GDTV-DATE-CCYY-MM-DD
023200         PERFORM VALIDATE-CCYYMMDD-DATE
023300         IF NOT GDTV-DATE-IS-VALID
023400             MOVE "Y"               TO W-BAD-COUPON-SW
023500             MOVE "VALID-FROM NOT A DATE" TO D-REJECT-REASON
023600         ELSE
023700             MOVE CPN-VALID-TO      TO GDTV-DATE-CCYY-MM-DD
023800             PERFORM VALIDATE-CCYYMMDD-DATE
023900             IF NOT GDTV-DATE-IS-VALID
024000                 MOVE "Y"           TO W-BAD-COUPON-SW
024100                 MOVE "VALID-TO NOT A DATE" TO D-REJECT-REASON
024200             END-IF
024300         END-IF
024400     END-IF.
024500
024600 EDIT-COUPON-DATE-RANGE-EXIT.
024700     EXIT.
024800
024900*    ONE DETAIL LINE PER BAD COUPON, PAGE-BROKEN LIKE EVERY OTHER
025000*    REPORT IN THE SHOP - COUPON-FILE ITSELF IS NEVER CORRECTED BY
025100*    THIS RUN, ONLY LISTED FOR OPERATIONS TO FIX BY HAND.
025200 PRINT-REJECT-LINE.
025300     IF PAGE-IS-FULL
025400         PERFORM PRINT-REPORT-HEADINGS
025500     END-IF.
025600     MOVE CPN-ID                    TO D-CPN-ID.
025700     MOVE CPN-CODE                  TO D-CPN-CODE.
025800     WRITE COUPON-EDIT-RPT-RECORD   FROM W-DETAIL-LINE
025900         AFTER ADVANCING 1 LINE.
026000     ADD 1                          TO W-LINES-ON-PAGE.
026100
026200 PRINT-REJECT-LINE-EXIT.
026300     EXIT.
026400
026500*    BREAKS TO A NEW PAGE EITHER AT RUN START OR WHEN PRINT-REJECT-
026600*    LINE FINDS PAGE-IS-FULL - SAME PAGING IDIOM AS THE PRODUCT
026700*    EDIT LISTING.
026800 PRINT-REPORT-HEADINGS.
026900     ADD 1                          TO W-PAGE-NUMBER.
027000     MOVE W-PAGE-NUMBER             TO H1-PAGE-NUMBER.
027100     WRITE COUPON-EDIT-RPT-RECORD   FROM W-HEADING-1
027200         AFTER ADVANCING PAGE.
027300     WRITE COUPON-EDIT-RPT-RECORD   FROM W-HEADING-2
027400         AFTER ADVANCING 2 LINES.
027500     MOVE ZERO                      TO W-LINES-ON-PAGE.
027600
027700 PRINT-REPORT-HEADINGS-EXIT.
027800     EXIT.
027900
028000*    ONE-LINE SUMMARY AT THE BOTTOM OF THE LISTING - READ COUNT
028100*    AND REJECT COUNT ONLY, NO DOLLAR TOTALS ON THIS REPORT.
028200 PRINT-TOTAL-LINE.
028300     MOVE W-RECORDS-READ            TO T-RECORDS-READ.
028400     MOVE W-RECORDS-REJECTED        TO T-RECORDS-REJECTED.
028500     WRITE COUPON-EDIT-RPT-RECORD   FROM W-TOTAL-LINE
028600         AFTER ADVANCING 3 LINES.
028700
028800 PRINT-TOTAL-LINE-EXIT.
028900     EXIT.
029000
029100     COPY "PL-VALIDATE-DATE.CBL".
