000100*-----------------------------------------------------------------
000200*  SLPAY.CBL  -  SELECT CLAUSE FOR THE PAYMENT TRANSACTION FILES.
000300*-----------------------------------------------------------------
000400*  93/08/25  DJP  OPS-0233  ORIGINAL MEMBER.
000500*-----------------------------------------------------------------
000600
000700     SELECT PAYMENT-IN-FILE
000800         ASSIGN TO "PAYMENT-IN-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL.
001000
001100     SELECT PAYMENT-OUT-FILE
001200         ASSIGN TO "PAYMENT-OUT-FILE"
001300         ORGANIZATION IS LINE SEQUENTIAL.
