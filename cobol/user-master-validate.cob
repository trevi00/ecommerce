000100*-----------------------------------------------------------------
000200*  USER-MASTER-VALIDATE
000300*  APPLIES ONE RUN'S WORTH OF USER-FILE REQUESTS AGAINST THE PRIOR
000400*  RUN'S USER-OUT-FILE, CARRIED FORWARD UNDER THE OLD-MASTER NAME
000500*  USER-MASTER-IN-FILE, AND WRITES A NEW USER-OUT-FILE GENERATION -
000600*  THE SAME SEQUENTIAL MATCH/UPDATE SCHEME AS PAYMENT-POSTING,
000700*  MATCHED ONE REQUEST TO ONE MASTER RECORD BY USER ID.
000800*
000900*  A REQUEST FOR A USER ID NOT ALREADY ON THE MASTER IS A NEW
001000*  ACCOUNT - EMAIL MUST BE A NON-BLANK LOCAL PART, EXACTLY ONE "@",
001100*  AND A NON-BLANK DOMAIN PART; USR-NAME MUST BE NON-BLANK.  A NEW
001200*  ACCOUNT ALWAYS STARTS AT ROLE GENERAL REGARDLESS OF WHAT USR-ROLE
001300*  CARRIES ON THE REQUEST.  A REQUEST MATCHING AN EXISTING ID IS
001400*  EITHER A PROFILE UPDATE (SAME EMAIL/NAME EDIT, ROLE UNCHANGED) OR
001500*  A VIP-UPGRADE REQUEST (USR-ROLE = "UPGRADE", HONOURED ONLY WHEN
001600*  THE OLD MASTER'S ROLE IS STILL GENERAL).  A REJECTED REQUEST OF
001700*  EITHER KIND LEAVES THE MASTER RECORD EXACTLY AS IT WAS.
001800*
001900*  USR-PASSWORD TRAVELS ALREADY ENCODED BY THE FRONT END - THIS RUN
002000*  NEVER LOOKS AT ITS CONTENT, ONLY THAT IT IS PRESENT AND AT LEAST
002100*  8 CHARACTERS LONG.  IT IS MANDATORY ON A NEW ACCOUNT.  ON A PLAIN
002200*  PROFILE UPDATE IT IS OPTIONAL - A BLANK PASSWORD ON THE REQUEST
002300*  MEANS "NOT CHANGING IT THIS RUN" AND THE OLD MASTER'S VALUE RIDES
002400*  FORWARD UNTOUCHED; A NON-BLANK ONE IS EDITED THE SAME AS AT
002500*  CREATE.  AN UPGRADE-ONLY REQUEST NEVER CARRIES A PASSWORD AT ALL.
002600*
002700*  EVERY MASTER RECORD IS CARRIED TO THE NEW GENERATION EXACTLY
002800*  ONCE, WHETHER OR NOT A REQUEST TOUCHED IT THIS RUN.  BOTH FILES
002900*  MUST ARRIVE IN ASCENDING USER-ID SEQUENCE FOR THE MATCH TO WORK.
003000*-----------------------------------------------------------------
003100*  CHANGE LOG
003200*  97/02/11  TMW  OPS-0394  ORIGINAL MEMBER.
003300*  99/06/14  RDK  OPS-0549  REJECTED UPDATES WERE DROPPING THE
003400*                           MASTER RECORD INSTEAD OF CARRYING IT
003500*                           FORWARD UNCHANGED.  CORRECTED IN
003600*                           HANDLE-EXISTING-USER-REQUEST.
003700*  99/07/02  RDK  OPS-0557  ADDED THE USR-PASSWORD NON-BLANK/8-
003800*                           CHARACTER-MINIMUM EDIT (VALIDATE-
003900*                           PASSWORD-LENGTH) - THE FIELD WAS ADDED
004000*                           TO FDUSR.CBL BUT THE EDIT WAS NEVER
004100*                           WRITTEN AGAINST IT.
004200*  01/05/21  KRW  OPS-0624  RENUMBERED BOTH MATCH READS (0100 FOR
004300*                           USER-FILE, 0200 FOR USER-MASTER-IN)
004400*                           WITH PERFORM ... THRU CALLS, SAME AS
004500*                           THE OTHER SEQUENTIAL UPDATE STREAMS.
004600*-----------------------------------------------------------------
004700
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.  user-master-validate.
005000 AUTHOR.  T M WEIGAND.
005100 INSTALLATION.  MERIDIAN MERCANTILE DATA CENTER.
005200 DATE-WRITTEN.  02/11/97.
005300 DATE-COMPILED.
005400 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005500
005600 ENVIRONMENT DIVISION.
005700     CONFIGURATION SECTION.
005800     SPECIAL-NAMES.
005900         C01 IS TOP-OF-FORM.
006000
006100     INPUT-OUTPUT SECTION.
006200     FILE-CONTROL.
006300
006400         COPY "SLUSR.CBL".
006500         COPY "SLUSRMS.CBL".
006600         COPY "SLUSROU.CBL".
006700
006800 DATA DIVISION.
006900     FILE SECTION.
007000
007100         COPY "FDUSR.CBL".
007200         COPY "FDUSRMS.CBL".
007300         COPY "FDUSROU.CBL".
007400
007500     WORKING-STORAGE SECTION.
007600
007700*    EOF SWITCHES FOR BOTH LEGS OF THE MATCH, PLUS THE WORK AREAS
007800*    USED BY VALIDATE-EMAIL-SHAPE AND VALIDATE-PASSWORD-LENGTH
007900*    BELOW - NEITHER FIELD HAS A TABLE OR SUBPROGRAM TO CALL.
008000         01  W-REQUEST-EOF-SW             PIC X VALUE "N".
008100             88  USER-REQUEST-EOF         VALUE "Y".
008200
008300         01  W-MASTER-EOF-SW              PIC X VALUE "N".
008400             88  USER-MASTER-EOF          VALUE "Y".
008500
008600         01  W-CURRENT-REQUEST-ID         PIC 9(9).
008700
008800         01  W-CURRENT-MASTER-ID          PIC 9(9).
008900
009000         01  W-EMAIL-SHAPE-SW             PIC X.
009100             88  EMAIL-SHAPE-OK           VALUE "Y".
009200             88  EMAIL-SHAPE-BAD          VALUE "N".
009300
009400         01  W-EMAIL-WORK-AREA.
009500             05  W-AT-COUNT               PIC S9(3) COMP VALUE ZERO.
009600             05  W-LOCAL-PART             PIC X(50).
009700             05  W-DOMAIN-PART            PIC X(50).
009800
009900         01  W-PASSWORD-SHAPE-SW          PIC X.
010000             88  PASSWORD-SHAPE-OK        VALUE "Y".
010100             88  PASSWORD-SHAPE-BAD       VALUE "N".
010200
010300         01  W-PASSWORD-WORK-AREA.
010400             05  W-PASSWORD-BLANK-CT      PIC S9(3) COMP VALUE ZERO.
010500
010600         01  W-RUN-COUNTS-AREA.
010700             05  W-CREATED-CT             PIC S9(7) COMP-3 VALUE ZERO.
010800             05  W-UPDATED-CT             PIC S9(7) COMP-3 VALUE ZERO.
010900             05  W-UPGRADED-CT            PIC S9(7) COMP-3 VALUE ZERO.
011000             05  W-REQ-REJECTED-CT        PIC S9(7) COMP-3 VALUE ZERO.
011100             05  W-MASTERS-CARRIED-CT     PIC S9(7) COMP-3 VALUE ZERO.
011200             05  FILLER                   PIC X(08) VALUE SPACES.
011300
011400         01  W-RUN-COUNTS-ALT REDEFINES W-RUN-COUNTS-AREA
011500                                          PIC X(43).
011600
011700         01  W-RUN-COUNTS-DISPLAY-LINE.
011800             05  FILLER                   PIC X(13)
011900                     VALUE "CREATED.....:".
012000             05  RC-CREATED               PIC ZZZ,ZZ9.
012100             05  FILLER                   PIC X(13)
012200                     VALUE "  UPDATED...:".
012300             05  RC-UPDATED               PIC ZZZ,ZZ9.
012400             05  FILLER                   PIC X(13)
012500                     VALUE "  UPGRADED..:".
012600             05  RC-UPGRADED              PIC ZZZ,ZZ9.
012700             05  FILLER                   PIC X(13)
012800                     VALUE "  REJECTED..:".
012900             05  RC-REJECTED              PIC ZZZ,ZZ9.
013000             05  FILLER                   PIC X(13)
013100                     VALUE "  CARRIED...:".
013200             05  RC-CARRIED               PIC ZZZ,ZZ9.
013300
013400         01  W-RUN-COUNTS-DISPLAY-LINE-ALT
013500                 REDEFINES W-RUN-COUNTS-DISPLAY-LINE
013600                                          PIC X(85).
013700
013800 PROCEDURE DIVISION.
013900
014000*    MAIN LINE - RUNS UNTIL BOTH LEGS OF THE MATCH HIT EOF, THE
014100*    SAME PATTERN AS PAYMENT-POSTING AND ORDER-STATUS-UPDATE.
014200     PERFORM INITIALIZE-THE-RUN.
014300     PERFORM PROCESS-ONE-USER
014400         UNTIL USER-REQUEST-EOF AND USER-MASTER-EOF.
014500     PERFORM FINALIZE-THE-RUN.
014600
014700     STOP RUN.
014800
014900*    OPENS THE REQUEST FILE, THE CARRIED-FORWARD OLD-MASTER, AND
015000*    THE NEW USER-OUT GENERATION, THEN PRIMES BOTH MATCH LEGS.
015100 INITIALIZE-THE-RUN.
015200     OPEN INPUT  USER-FILE.
015300     OPEN INPUT  USER-MASTER-IN-FILE.
015400     OPEN OUTPUT USER-OUT-FILE.
015500     PERFORM 0100-READ-USER-REQUEST-REC
015600         THRU 0100-READ-USER-REQUEST-REC-EXIT.
015700     PERFORM 0200-READ-USER-MASTER-REC
015800         THRU 0200-READ-USER-MASTER-REC-EXIT.
015900
016000 INITIALIZE-THE-RUN-EXIT.
016100     EXIT.
016200
016300*    SOLE READ OF THE REQUEST FILE - HIGH-VALUES THE KEY AT END SO
016400*    THE MATCH LOGIC IN PROCESS-ONE-USER TREATS AN EXHAUSTED REQUEST
016500*    FILE AS ALWAYS HIGH AGAINST THE MASTER.
016600 0100-READ-USER-REQUEST-REC.
016700     READ USER-FILE
016800         AT END
016900             MOVE "Y"               TO W-REQUEST-EOF-SW
017000             MOVE 999999999         TO W-CURRENT-REQUEST-ID
017100         NOT AT END
017200             MOVE USR-ID            TO W-CURRENT-REQUEST-ID
017300     END-READ.
017400
017500 0100-READ-USER-REQUEST-REC-EXIT.
017600     EXIT.
017700
017800*    SOLE READ OF THE CARRIED-FORWARD OLD MASTER - SAME HIGH-VALUES
017900*    AT-END TREATMENT AS 0100-READ-USER-REQUEST-REC ABOVE.
018000 0200-READ-USER-MASTER-REC.
018100     READ USER-MASTER-IN-FILE
018200         AT END
018300             MOVE "Y"               TO W-MASTER-EOF-SW
018400             MOVE 999999999         TO W-CURRENT-MASTER-ID
018500         NOT AT END
018600             MOVE USM-ID            TO W-CURRENT-MASTER-ID
018700     END-READ.
018800
018900 0200-READ-USER-MASTER-REC-EXIT.
019000     EXIT.
019100
019200*    CLASSIC THREE-WAY MATCH ON USER ID - LOW KEY ON THE REQUEST
019300*    SIDE IS A NEW ACCOUNT, EQUAL KEYS ARE AN EXISTING-ACCOUNT
019400*    REQUEST, AND A LOW KEY ON THE MASTER SIDE IS CARRIED FORWARD
019500*    UNTOUCHED.
019600 PROCESS-ONE-USER.
019700     IF W-CURRENT-REQUEST-ID < W-CURRENT-MASTER-ID
019800         PERFORM HANDLE-NEW-USER-REQUEST
019900         PERFORM 0100-READ-USER-REQUEST-REC
020000             THRU 0100-READ-USER-REQUEST-REC-EXIT
020100     ELSE
020200         IF W-CURRENT-REQUEST-ID = W-CURRENT-MASTER-ID
020300             PERFORM HANDLE-EXISTING-USER-REQUEST
020400             PERFORM 0100-READ-USER-REQUEST-REC
020500                 THRU 0100-READ-USER-REQUEST-REC-EXIT
020600             PERFORM 0200-READ-USER-MASTER-REC
020700                 THRU 0200-READ-USER-MASTER-REC-EXIT
020800         ELSE
020900             PERFORM CARRY-USER-MASTER-FORWARD
021000             PERFORM 0200-READ-USER-MASTER-REC
021100                 THRU 0200-READ-USER-MASTER-REC-EXIT
021200         END-IF
021300     END-IF.
021400
021500 PROCESS-ONE-USER-EXIT.
021600     EXIT.
021700
021800*    A REQUEST AGAINST A USER ID NOT YET ON THE MASTER MUST BE A
021900*    PLAIN CREATE - AN UPGRADE REQUEST AGAINST AN ID THAT DOES NOT
022000*    EXIST YET IS REJECTED, SINCE THERE IS NO ACCOUNT TO UPGRADE.
022100 HANDLE-NEW-USER-REQUEST.
022200     IF USR-ROLE-UPGRADE-REQ
022300         ADD 1                      TO W-REQ-REJECTED-CT
022400     ELSE
022500         PERFORM VALIDATE-EMAIL-SHAPE
022600         PERFORM VALIDATE-PASSWORD-LENGTH
022700         IF EMAIL-SHAPE-BAD OR PASSWORD-SHAPE-BAD
022800                 OR USR-NAME = SPACES
022900             ADD 1                  TO W-REQ-REJECTED-CT
023000         ELSE
023100             MOVE USR-ID            TO USO-ID
023200             MOVE USR-EMAIL         TO USO-EMAIL
023300             MOVE USR-PASSWORD      TO USO-PASSWORD
023400             MOVE USR-NAME          TO USO-NAME
023500             MOVE USR-PHONE         TO USO-PHONE
023600             MOVE "GENERAL"         TO USO-ROLE
023700             WRITE USER-OUT-RECORD
023800             ADD 1                  TO W-CREATED-CT
023900         END-IF
024000     END-IF.
024100
024200 HANDLE-NEW-USER-REQUEST-EXIT.
024300     EXIT.
024400
024500*    STARTS FROM THE OLD MASTER'S VALUES SO A REJECTED REQUEST OF
024600*    EITHER KIND (UPGRADE OR PROFILE EDIT) STILL WRITES THE MASTER
024700*    THROUGH UNCHANGED - THE OPS-0549 FIX.
024800 HANDLE-EXISTING-USER-REQUEST.
024900     MOVE USM-ID                    TO USO-ID.
025000     MOVE USM-EMAIL                 TO USO-EMAIL.
025100     MOVE USM-PASSWORD              TO USO-PASSWORD.
025200     MOVE USM-NAME                  TO USO-NAME.
025300     MOVE USM-PHONE                 TO USO-PHONE.
025400     MOVE USM-ROLE                  TO USO-ROLE.
025500     IF USR-ROLE-UPGRADE-REQ
025600         IF USM-ROLE-GENERAL
025700             MOVE "VIP"             TO USO-ROLE
025800             ADD 1                  TO W-UPGRADED-CT
025900         ELSE
026000             ADD 1                  TO W-REQ-REJECTED-CT
026100         END-IF
026200     ELSE
026300         PERFORM VALIDATE-EMAIL-SHAPE
026400         IF USR-PASSWORD = SPACES
026500             SET PASSWORD-SHAPE-OK  TO TRUE
026600         ELSE
026700             PERFORM VALIDATE-PASSWORD-LENGTH
026800         END-IF
026900         IF EMAIL-SHAPE-BAD OR PASSWORD-SHAPE-BAD
027000                 OR USR-NAME = SPACES
027100             ADD 1                  TO W-REQ-REJECTED-CT
027200         ELSE
027300             MOVE USR-EMAIL         TO USO-EMAIL
027400             MOVE USR-NAME          TO USO-NAME
027500             MOVE USR-PHONE         TO USO-PHONE
027600             IF USR-PASSWORD NOT = SPACES
027700                 MOVE USR-PASSWORD  TO USO-PASSWORD
027800             END-IF
027900             ADD 1                  TO W-UPDATED-CT
028000         END-IF
028100     END-IF.
028200     WRITE USER-OUT-RECORD.
028300
028400 HANDLE-EXISTING-USER-REQUEST-EXIT.
028500     EXIT.
028600
028700*    NO REQUEST MATCHED THIS MASTER ID THIS RUN - THE RECORD MOVES
028800*    TO THE NEW GENERATION WITH EVERY FIELD UNCHANGED.
028900 CARRY-USER-MASTER-FORWARD.
029000     MOVE USM-ID                    TO USO-ID.
029100     MOVE USM-EMAIL                 TO USO-EMAIL.
029200     MOVE USM-PASSWORD              TO USO-PASSWORD.
029300     MOVE USM-NAME                  TO USO-NAME.
029400     MOVE USM-PHONE                 TO USO-PHONE.
029500     MOVE USM-ROLE                  TO USO-ROLE.
029600     WRITE USER-OUT-RECORD.
029700     ADD 1                          TO W-MASTERS-CARRIED-CT.
029800
029900 CARRY-USER-MASTER-FORWARD-EXIT.
030000     EXIT.
030100
030200*    SHAPE CHECK ONLY - EXACTLY ONE "@" WITH A NON-BLANK LOCAL PART
030300*    AND A NON-BLANK DOMAIN PART.  THIS RUN DOES NOT VERIFY THE
030400*    DOMAIN IS DELIVERABLE, ONLY THAT THE FIELD IS WELL-FORMED.
030500 VALIDATE-EMAIL-SHAPE.
030600     MOVE ZERO                      TO W-AT-COUNT.
030700     MOVE SPACES                    TO W-LOCAL-PART W-DOMAIN-PART.
030800     SET EMAIL-SHAPE-BAD            TO TRUE.
030900     INSPECT USR-EMAIL TALLYING W-AT-COUNT FOR ALL "@".
031000     IF W-AT-COUNT = 1
031100         UNSTRING USR-EMAIL DELIMITED BY "@"
031200             INTO W-LOCAL-PART W-DOMAIN-PART
031300         END-UNSTRING
031400         IF W-LOCAL-PART NOT = SPACES AND W-DOMAIN-PART NOT = SPACES
031500             SET EMAIL-SHAPE-OK     TO TRUE
031600         END-IF
031700     END-IF.
031800
031900 VALIDATE-EMAIL-SHAPE-EXIT.
032000     EXIT.
032100
032200*    NO INTRINSIC FUNCTION IN THIS SHOP'S COMPILER WILL GIVE US THE
032300*    LENGTH OF A TRIMMED FIELD, SO WE TEST THE FIRST 8 BYTES OF THE
032400*    PASSWORD FOR AN EMBEDDED BLANK INSTEAD - A PRE-ENCODED PASSWORD
032500*    NEVER CONTAINS ONE, SO ANY BLANK IN THOSE 8 BYTES MEANS FEWER
032600*    THAN 8 CHARACTERS WERE SUPPLIED.
032700 VALIDATE-PASSWORD-LENGTH.
032800     MOVE ZERO                      TO W-PASSWORD-BLANK-CT.
032900     SET PASSWORD-SHAPE-BAD         TO TRUE.
033000     IF USR-PASSWORD NOT = SPACES
033100         INSPECT USR-PASSWORD (1:8) TALLYING W-PASSWORD-BLANK-CT
033200             FOR ALL SPACES
033300         IF W-PASSWORD-BLANK-CT = ZERO
033400             SET PASSWORD-SHAPE-OK  TO TRUE
033500         END-IF
033600     END-IF.
033700
033800 VALIDATE-PASSWORD-LENGTH-EXIT.
033900     EXIT.
034000
034100*    CLOSES ALL THREE FILES AND DISPLAYS THE RUN COUNTS TO THE
034200*    JOB LOG - CREATED/UPDATED/UPGRADED/REJECTED/CARRIED SHOULD
034300*    ALWAYS ADD BACK TO THE COMBINED REQUEST AND MASTER RECORD
034400*    COUNTS.
034500 FINALIZE-THE-RUN.
034600     CLOSE USER-FILE.
034700     CLOSE USER-MASTER-IN-FILE.
034800     CLOSE USER-OUT-FILE.
034900     MOVE W-CREATED-CT              TO RC-CREATED.
035000     MOVE W-UPDATED-CT              TO RC-UPDATED.
035100     MOVE W-UPGRADED-CT             TO RC-UPGRADED.
035200     MOVE W-REQ-REJECTED-CT         TO RC-REJECTED.
035300     MOVE W-MASTERS-CARRIED-CT      TO RC-CARRIED.
035400     DISPLAY W-RUN-COUNTS-DISPLAY-LINE.
035500
035600 FINALIZE-THE-RUN-EXIT.
035700     EXIT.
